000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID.  MHX2DRUG.
000300 AUTHOR. JON SAYLES.
000400 INSTALLATION. COBOL DEV Center.
000500 DATE-WRITTEN. 05/28/87.
000600 DATE-COMPILED. 05/28/87.
000700 SECURITY. NON-CONFIDENTIAL.
000800
000900   ******************************************************************
001000   *REMARKS.
001100   *
001200   *          THIS PROGRAM IS STEP 11 OF THE ANSWER ALS REGISTRY TO
001300   *          OMOP CONVERSION SUITE.  IT TURNS THE MEDICAL HISTORY
001400   *          FORM INTO THE OMOP DRUG_EXPOSURE WORK FILE, MATCHING THE
001500   *          FREE-TEXT DESCRIPTION AGAINST THE USAGI MEDICAL HISTORY
001600   *          MAPPING TABLE - ONLY THOSE MAPPING ROWS TAGGED DOMAIN
001700   *          "Drug" ARE CONSIDERED.  SEE MHX2DEVC FOR THE COMPANION
001800   *          STEP THAT BUILDS DEVICE_EXPOSURE ROWS FROM THE SAME FORM
001900   *          AGAINST THE "Device" DOMAIN ROWS OF THE SAME TABLE.
002000   *
002100   *          A DESCRIPTION WITH NO MATCHING DRUG-DOMAIN MAPPING ROW
002200   *          PRODUCES NO OUTPUT AT ALL - UNLIKE MED2DRUG, THIS FORM
002300   *          HAS NO "CONCEPT ZERO" FALLBACK ROW.
002400   *
002500   ******************************************************************
002600            INPUT FILE   -  MEDHXFM  (MEDICAL HISTORY SOURCE)
002700            INPUT FILE   -  USAGIMHX (USAGI MEDICAL HISTORY MAPPING)
002800            OUTPUT FILE  -  DRUGWK   (DRUG_EXPOSURE WORK FILE)
002900            DUMP FILE    -  SYSOUT
003000   ******************************************************************
003100   * CHANGE LOG
003200   *  05/28/87  JAS  ORIGINAL CODING FOR THE OMOP CONVERSION PROJECT.
003210   *  03/11/04  DWK  DRG-PERSON-ID-X WAS ONLY 9 BYTES - TWO
003220   *                 PARTICIPANTS SHARING A 9-BYTE PREFIX WOULD
003230   *                 COLLAPSE INTO ONE PERSON DOWNSTREAM.  MOVES THE
003240   *                 FULL PARTICIPANT ID NOW.  TKT ALS-0911.
003300   ******************************************************************
003400
003500 ENVIRONMENT DIVISION.
003600 CONFIGURATION SECTION.
003700 SOURCE-COMPUTER. IBM-390.
003800 OBJECT-COMPUTER. IBM-390.
003900 SPECIAL-NAMES.
004000    C01 IS NEXT-PAGE.
004100
004200 INPUT-OUTPUT SECTION.
004300 FILE-CONTROL.
004400    SELECT SYSOUT
004500    ASSIGN TO UT-S-SYSOUT
004600      ORGANIZATION IS SEQUENTIAL.
004700
004800    SELECT MEDHXFM
004900    ASSIGN TO UT-S-MEDHXFM
005000      ACCESS MODE IS SEQUENTIAL
005100      FILE STATUS IS MEDHXFM-STATUS.
005200
005300    SELECT USAGIMHX
005400    ASSIGN TO UT-S-USAGIMHX
005500      ACCESS MODE IS SEQUENTIAL
005600      FILE STATUS IS USAGIMHX-STATUS.
005700
005800    SELECT DRUGWK
005900    ASSIGN TO UT-S-DRUGWK
006000      ACCESS MODE IS SEQUENTIAL
006100      FILE STATUS IS DRUGWK-STATUS.
006200
006300 DATA DIVISION.
006400 FILE SECTION.
006500 FD  SYSOUT
006600    RECORDING MODE IS F
006700    LABEL RECORDS ARE STANDARD
006800    RECORD CONTAINS 130 CHARACTERS
006900    BLOCK CONTAINS 0 RECORDS
007000    DATA RECORD IS SYSOUT-REC.
007100 01  SYSOUT-REC  PIC X(130).
007200
007300 FD  MEDHXFM
007400    RECORDING MODE IS F
007500    LABEL RECORDS ARE STANDARD
007600    RECORD CONTAINS 134 CHARACTERS
007700    BLOCK CONTAINS 0 RECORDS
007800    DATA RECORD IS ALS-MDHX-REC.
007900 COPY ALSMDHX.
008000
008100 FD  USAGIMHX
008200    RECORDING MODE IS F
008300    LABEL RECORDS ARE STANDARD
008400    RECORD CONTAINS 252 CHARACTERS
008500    BLOCK CONTAINS 0 RECORDS
008600    DATA RECORD IS ALS-USAGI-REC.
008700 COPY ALSUSAGI.
008800
008900 FD  DRUGWK
009000    RECORDING MODE IS F
009100    LABEL RECORDS ARE STANDARD
009200    RECORD CONTAINS 648 CHARACTERS
009300    BLOCK CONTAINS 0 RECORDS
009400    DATA RECORD IS OMP-DRUG-EXPOSURE-REC.
009500 COPY OMPDRUG.
009600
009700 WORKING-STORAGE SECTION.
009800 01  FILE-STATUS-CODES.
009900    05  MEDHXFM-STATUS          PIC X(02).
010000        88  NO-MORE-MEDHXFM         VALUE "10".
010100    05  USAGIMHX-STATUS         PIC X(02).
010200        88  NO-MORE-USAGIMHX         VALUE "10".
010300    05  DRUGWK-STATUS           PIC X(02).
010400        88  DRUGWK-WRITE-OK          VALUE "00".
010500
010550* TABLE VIEW OF ALL THREE STATUS BYTES FOR THE 999-CLEANUP ABEND SNAP.
010560 01  WS-FILE-STATUS-REDEF REDEFINES FILE-STATUS-CODES.
010570    05  WS-FILE-STATUS-TBL OCCURS 3 TIMES PIC X(02).
010600 COPY ALSABND.
010700
010800 01  COUNTERS-IDXS-AND-ACCUMULATORS.
010900    05  RECORDS-READ            PIC 9(07) COMP.
011000    05  RECORDS-WRITTEN         PIC 9(07) COMP.
011100    05  WS-MAP-ROW-COUNT        PIC 9(05) COMP.
011200    05  FILLER                  PIC X(08).
011210* TABLE VIEW OF THE TWO READ/WRITE COUNTERS FOR THE END-OF-JOB
011220* SUMMARY LINE ON SYSOUT.
011230 01  WS-DRUG-COUNTS-REDEF REDEFINES COUNTERS-IDXS-AND-ACCUMULATORS.
011240    05  WS-DRUG-COUNT-TBL OCCURS 2 TIMES PIC 9(07) COMP.
011250    05  FILLER                  PIC 9(05) COMP.
011260    05  FILLER                  PIC X(08).
011300
011400* USAGI MEDICAL HISTORY MAPPING TABLE - LOADED ONCE, FILTERED TO THE
011500* DRUG DOMAIN AT LOAD TIME SO THE PER-ROW SCAN NEVER HAS TO RE-TEST
011600* THE DOMAIN COLUMN.
011700 01  WS-MAP-TABLE.
011800    05  WS-MAP-ROW OCCURS 3000 TIMES
011900                            INDEXED BY WS-MAP-IDX.
012000        10  WS-MAP-NAME-UC      PIC X(80).
012100        10  WS-MAP-CONCEPT-ID   PIC 9(10).
012200
012300 01  WS-SWITCHES.
012400    05  WS-DOMAIN-KEEP-SW       PIC X(01).
012500        88  WS-DOMAIN-KEEP          VALUE "Y".
012600    05  FILLER                  PIC X(07).
012700
012800 01  WS-CASE-FOLD-AREA.
012900    05  WS-DSC-NAME-UC          PIC X(80).
013000    05  FILLER                  PIC X(08).
013100
013200 01  WS-PRS-TEXT-AREA.
013300    05  WS-PRS-TEXT             PIC X(10).
013400    05  FILLER                  PIC X(10).
013500
013600 01  WS-YRCNV-PARM.
013700    05  WS-YRCNV-YEAR-IN        PIC X(04).
013800    05  WS-YRCNV-YEAR-IN-NUM REDEFINES
013900                            WS-YRCNV-YEAR-IN PIC 9(04).
014000    05  WS-YRCNV-OUT-DATE       PIC X(10).
014100    05  FILLER                  PIC X(05).
014200
014300 01  WS-BUILD-AREA.
014400    05  WS-START-DATE           PIC X(10).
014500    05  WS-MDHX-SOURCE-VALUE    PIC X(250).
014600    05  WS-SV-PTR               PIC 9(03) COMP.
014700    05  WS-VISIT-ID             PIC X(30).
014800
014900 PROCEDURE DIVISION.
015000
015100    PERFORM 000-HOUSEKEEPING THRU 000-EXIT.
015200    PERFORM 100-MAINLINE THRU 100-EXIT
015300        UNTIL NO-MORE-MEDHXFM.
015400    PERFORM 999-CLEANUP THRU 999-EXIT.
015500    STOP RUN.
015600
015700 000-HOUSEKEEPING.
015800    MOVE "000-HOUSEKEEPING" TO PARA-NAME.
015900    MOVE "MHX2DRUG" TO ABND-PROGRAM-ID.
016000    MOVE 0 TO RECORDS-READ, RECORDS-WRITTEN, WS-MAP-ROW-COUNT.
016100    PERFORM 800-OPEN-FILES THRU 800-EXIT.
016200    PERFORM 810-LOAD-MAPPING THRU 810-EXIT.
016300    PERFORM 900-READ-MEDHXFM THRU 900-EXIT.
016400 000-EXIT.
016500    EXIT.
016600
016700 100-MAINLINE.
016800    MOVE "100-MAINLINE" TO PARA-NAME.
016900    ADD 1 TO RECORDS-READ.
017000    PERFORM 200-BUILD-COMMON-FIELDS THRU 200-EXIT.
017100    PERFORM 300-MATCH-DRUG-CONCEPTS THRU 300-EXIT.
017200    PERFORM 900-READ-MEDHXFM THRU 900-EXIT.
017300 100-EXIT.
017400    EXIT.
017500
017600 200-BUILD-COMMON-FIELDS.
017700    MOVE "200-BUILD-COMMON-FIELDS" TO PARA-NAME.
017800    PERFORM 470-BUILD-START-DATE THRU 470-EXIT.
017900    PERFORM 475-BUILD-PRS-TEXT THRU 475-EXIT.
018000    PERFORM 480-BUILD-VISIT-ID THRU 480-EXIT.
018100    PERFORM 490-BUILD-SOURCE-VALUE THRU 490-EXIT.
018200    MOVE SPACES TO WS-DSC-NAME-UC.
018300    MOVE MDX-MEDHXDSC TO WS-DSC-NAME-UC.
018400    INSPECT WS-DSC-NAME-UC
018500        CONVERTING "abcdefghijklmnopqrstuvwxyz"
018600                TO "ABCDEFGHIJKLMNOPQRSTUVWXYZ".
018700 200-EXIT.
018800    EXIT.
018900
019000 300-MATCH-DRUG-CONCEPTS.
019100    MOVE "300-MATCH-DRUG-CONCEPTS" TO PARA-NAME.
019200    PERFORM 305-SCAN-MAPPING-ROW THRU 305-EXIT
019300        VARYING WS-MAP-IDX FROM 1 BY 1
019400        UNTIL WS-MAP-IDX > WS-MAP-ROW-COUNT.
019500 300-EXIT.
019600    EXIT.
019700
019800 305-SCAN-MAPPING-ROW.
019900    MOVE "305-SCAN-MAPPING-ROW" TO PARA-NAME.
020000    IF WS-DSC-NAME-UC = WS-MAP-NAME-UC (WS-MAP-IDX)
020100        PERFORM 360-WRITE-MATCHED-ROW THRU 360-EXIT
020200    END-IF.
020300 305-EXIT.
020400    EXIT.
020500
020600 360-WRITE-MATCHED-ROW.
020700    MOVE "360-WRITE-MATCHED-ROW" TO PARA-NAME.
020800    MOVE SPACES TO OMP-DRUG-EXPOSURE-REC.
020900    MOVE MDX-PARTICIPANT-ID TO DRG-PERSON-ID-X.
021000    MOVE WS-MAP-CONCEPT-ID (WS-MAP-IDX) TO DRG-DRUG-CONCEPT-ID.
021100    MOVE WS-MDHX-SOURCE-VALUE TO DRG-DRUG-SOURCE-VALUE.
021200    MOVE WS-START-DATE TO DRG-EXPOSURE-START-DATE.
021300    MOVE WS-START-DATE TO DRG-EXPOSURE-END-DATE.
021400    MOVE WS-START-DATE TO DRG-VERBATIM-END-DATE.
021500    MOVE 32851 TO DRG-DRUG-TYPE-CONID.
021600    MOVE 0 TO DRG-ROUTE-CONCEPT-ID.
021700    MOVE "BLANK" TO DRG-ROUTE-SOURCE-VALUE.
021800    MOVE WS-VISIT-ID TO DRG-VISIT-OCCURRENCE-ID.
021900    WRITE OMP-DRUG-EXPOSURE-REC.
022000    ADD 1 TO RECORDS-WRITTEN.
022100 360-EXIT.
022200    EXIT.
022300
022400 470-BUILD-START-DATE.
022500    MOVE "470-BUILD-START-DATE" TO PARA-NAME.
022600    MOVE SPACES TO WS-YRCNV-PARM.
022700    MOVE MDX-MEDHXYR (1:4) TO WS-YRCNV-YEAR-IN.
022800    CALL "YRDTCNVT" USING WS-YRCNV-PARM.
022900    MOVE WS-YRCNV-OUT-DATE TO WS-START-DATE.
023000 470-EXIT.
023100    EXIT.
023200
023300 475-BUILD-PRS-TEXT.
023400    MOVE "475-BUILD-PRS-TEXT" TO PARA-NAME.
023500    EVALUATE TRUE
023600        WHEN MDX-MEDHXPRS-YES MOVE "YES" TO WS-PRS-TEXT
023700        WHEN MDX-MEDHXPRS-NO  MOVE "NO" TO WS-PRS-TEXT
023800        WHEN OTHER            MOVE "UNKNOWN" TO WS-PRS-TEXT
023900    END-EVALUATE.
024000 475-EXIT.
024100    EXIT.
024200
024300 480-BUILD-VISIT-ID.
024400    MOVE "480-BUILD-VISIT-ID" TO PARA-NAME.
024500    MOVE SPACES TO WS-VISIT-ID.
024600    IF MDX-VISIT-DATE-X = SPACES
024700        STRING MDX-PARTICIPANT-ID DELIMITED BY SPACE
024800               "_0"               DELIMITED BY SIZE
024900               INTO WS-VISIT-ID
025000    ELSE
025100        STRING MDX-PARTICIPANT-ID DELIMITED BY SPACE
025200               "_"                DELIMITED BY SIZE
025300               MDX-VISIT-DATE     DELIMITED BY SIZE
025400               INTO WS-VISIT-ID
025500    END-IF.
025600 480-EXIT.
025700    EXIT.
025800
025900 490-BUILD-SOURCE-VALUE.
026000    MOVE "490-BUILD-SOURCE-VALUE" TO PARA-NAME.
026100    MOVE SPACES TO WS-MDHX-SOURCE-VALUE.
026200    MOVE 1 TO WS-SV-PTR.
026300    STRING MDX-MEDHXDSC    DELIMITED BY "  "
026400           " STILL PRESENT=" DELIMITED BY SIZE
026500           WS-PRS-TEXT      DELIMITED BY "  "
026600           INTO WS-MDHX-SOURCE-VALUE
026700           WITH POINTER WS-SV-PTR.
026800 490-EXIT.
026900    EXIT.
027000
027100 800-OPEN-FILES.
027200    MOVE "800-OPEN-FILES" TO PARA-NAME.
027300    OPEN INPUT MEDHXFM, USAGIMHX.
027400    OPEN OUTPUT DRUGWK, SYSOUT.
027500 800-EXIT.
027600    EXIT.
027700
027800 810-LOAD-MAPPING.
027900    MOVE "810-LOAD-MAPPING" TO PARA-NAME.
028000    READ USAGIMHX INTO ALS-USAGI-REC.
028100    PERFORM 815-LOAD-MAPPING-ROW THRU 815-EXIT
028200        UNTIL NO-MORE-USAGIMHX.
028300 810-EXIT.
028400    EXIT.
028500
028600 815-LOAD-MAPPING-ROW.
028700    MOVE "815-LOAD-MAPPING-ROW" TO PARA-NAME.
028800    MOVE "N" TO WS-DOMAIN-KEEP-SW.
028900    IF USG-DOMAIN-DRUG
029000        MOVE "Y" TO WS-DOMAIN-KEEP-SW
029100    END-IF.
029200    IF WS-DOMAIN-KEEP
029300        ADD 1 TO WS-MAP-ROW-COUNT
029400        MOVE SPACES TO WS-MAP-NAME-UC (WS-MAP-ROW-COUNT)
029500        MOVE USG-SOURCE-NAME TO WS-MAP-NAME-UC (WS-MAP-ROW-COUNT)
029600        INSPECT WS-MAP-NAME-UC (WS-MAP-ROW-COUNT)
029700            CONVERTING "abcdefghijklmnopqrstuvwxyz"
029800                    TO "ABCDEFGHIJKLMNOPQRSTUVWXYZ"
029900        MOVE USG-CONCEPT-ID TO WS-MAP-CONCEPT-ID (WS-MAP-ROW-COUNT)
030000    END-IF.
030100    READ USAGIMHX INTO ALS-USAGI-REC.
030200 815-EXIT.
030300    EXIT.
030400
030500 850-CLOSE-FILES.
030600    MOVE "850-CLOSE-FILES" TO PARA-NAME.
030700    CLOSE MEDHXFM, USAGIMHX, DRUGWK, SYSOUT.
030800 850-EXIT.
030900    EXIT.
031000
031100 900-READ-MEDHXFM.
031200    MOVE "900-READ-MEDHXFM" TO PARA-NAME.
031300    READ MEDHXFM INTO ALS-MDHX-REC.
031400 900-EXIT.
031500    EXIT.
031600
031700 999-CLEANUP.
031800    MOVE "999-CLEANUP" TO PARA-NAME.
031900    PERFORM 850-CLOSE-FILES THRU 850-EXIT.
032000    DISPLAY "** MHX2DRUG RECORDS READ    **" RECORDS-READ.
032100    DISPLAY "** MHX2DRUG RECORDS WRITTEN **" RECORDS-WRITTEN.
032200    DISPLAY "******** NORMAL END OF JOB MHX2DRUG ********".
032300 999-EXIT.
032400    EXIT.
032500
032600 1000-ABEND-RTN.
032700    MOVE "1000-ABEND-RTN" TO PARA-NAME.
032800    WRITE SYSOUT-REC FROM ABEND-REC.
032900    PERFORM 850-CLOSE-FILES THRU 850-EXIT.
033000    DISPLAY "*** ABNORMAL END OF JOB - MHX2DRUG ***"
033100                                             UPON CONSOLE.
033200    DIVIDE ZERO-VAL INTO ONE-VAL.

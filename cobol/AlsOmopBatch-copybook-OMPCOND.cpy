000100      ******************************************************************
000200      * COPYBOOK     OMPCOND
000300      * DESCRIPTION   OMOP CONDITION_OCCURRENCE TARGET RECORD,
000400      *               INTERMEDIATE AND FINAL FORM.
000500      *               condition_type_concept_id IS ALWAYS 32851.
000600      ******************************************************************
000700      * CHANGE LOG
000800      *  08/06/97  RTP  ORIGINAL CODING FOR THE OMOP CONVERSION PROJECT.
000850      *  06/16/03  MLK  ADDED PERSON-ID-X SO THE STAGE 1 UNITS CAN
000860      *                 CARRY THE RAW PARTICIPANT ID UNTIL PSNIDMAP
000870      *                 RESOLVES IT.
000880      *  09/22/03  MLK  ADDED CONDITION-OCCUR-ID-X SO TRNSFIDS HAS AN
000890      *                 ALPHANUMERIC VIEW TO POST THE SITE-PREFIXED ID
000895      *                 BACK THROUGH.  TKT ALS-0803.
000900      *  03/11/04  DWK  CND-PERSON-ID-X WAS A REDEFINES CAPPED AT 9
000910      *                 BYTES - COLLAPSED DISTINCT PARTICIPANTS SHARING
000915      *                 A 9-BYTE PREFIX.  MADE IT X(20) AND SEPARATE,
000920      *                 AND ADDED CND-PERSON-ID-TX (LIKE OMPPRSN'S -TX)
000925      *                 SO TRNSFIDS CAN STILL POST THE SITE-PREFIXED ID
000930      *                 BACK WITHOUT DISTURBING THE JOIN KEY.  ALS-0911.
000980      ******************************************************************
001000       01  OMP-CONDITION-REC.
001100           05  CND-CONDITION-OCCUR-ID       PIC 9(09).
001110           05  CND-CONDITION-OCCUR-ID-X REDEFINES
001120                                CND-CONDITION-OCCUR-ID PIC X(09).
001200           05  CND-PERSON-ID                PIC 9(09).
001205           05  CND-PERSON-ID-TX REDEFINES
001206                                CND-PERSON-ID PIC X(09).
001210           05  CND-PERSON-ID-X              PIC X(20).
001300           05  CND-CONDITION-CONCEPT-ID     PIC 9(10).
001400           05  CND-CONDITION-SOURCE-VALUE   PIC X(250).
001500           05  CND-CONDITION-START-DATE     PIC X(10).
001600           05  CND-CONDITION-TYPE-CONID     PIC 9(10).
001700           05  CND-VISIT-OCCURRENCE-ID      PIC X(30).
001800           05  FILLER                       PIC X(20).

000100      ******************************************************************
000200      * COPYBOOK     ALSCHEML
000300      * DESCRIPTION   ANSWER ALS REGISTRY - AUXILIARY CHEMISTRY LABS
000400      *               SOURCE RECORD.  TWO PHYSICAL FILES SHARE THIS
000500      *               LAYOUT AND ARE PROCESSED AS ONE LOGICAL STREAM.
000600      ******************************************************************
000700      * CHANGE LOG
000800      *  05/07/97  RTP  ORIGINAL CODING FOR THE OMOP CONVERSION PROJECT.
000900      *  03/02/99  MKH  CK UNIT TEXT WIDENED TO X(20) - SOME SITES SEND
001000      *                 "UNITS/LITER" SPELLED OUT IN FULL.
001050      *  06/23/03  MLK  ADDED THE NORM-X BLANK-CHECK VIEWS - CHM2MEAS
001060      *                 SKIPS AN ANALYTE OUTRIGHT WHEN ITS NORM FLAG IS
001070      *                 BLANK RATHER THAN TREATING IT AS ZERO.
001100      ******************************************************************
001200       01  ALS-CHEML-REC.
001300           05  CHL-PARTICIPANT-ID          PIC X(20).
001400           05  CHL-LABDT                   PIC S9(07).
001500           05  CHL-LABDT-X REDEFINES CHL-LABDT
001600                                       PIC X(07).
001700           05  CHL-URIC-ACID.
001800               10  CHL-ACUARSLT            PIC X(12).
001900               10  CHL-ACUAUNIT            PIC X(20).
002000               10  CHL-UANORM              PIC 9(01).
002010           05  CHL-UANORM-X REDEFINES CHL-UANORM
002020                                       PIC X(01).
002100           05  CHL-CREATININE.
002200               10  CHL-ACCRRSLT            PIC X(12).
002300               10  CHL-ACCREUNI            PIC X(20).
002400               10  CHL-CRENORM             PIC 9(01).
002410           05  CHL-CRENORM-X REDEFINES CHL-CRENORM
002420                                       PIC X(01).
002500           05  CHL-PHOSPHORUS.
002600               10  CHL-ACPHRSLT            PIC X(12).
002700               10  CHL-ACPHOUNI            PIC X(20).
002800               10  CHL-PHONORM             PIC 9(01).
002810           05  CHL-PHONORM-X REDEFINES CHL-PHONORM
002820                                       PIC X(01).
002900           05  CHL-CREATINE-KINASE.
003000               10  CHL-ACCKRSLT            PIC X(12).
003100               10  CHL-ACCKUNIT            PIC X(20).
003200               10  CHL-CKNORM              PIC 9(01).
003210           05  CHL-CKNORM-X REDEFINES CHL-CKNORM
003220                                       PIC X(01).
003300           05  FILLER                      PIC X(20).

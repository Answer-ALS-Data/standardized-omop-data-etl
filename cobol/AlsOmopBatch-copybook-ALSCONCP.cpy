000100      ******************************************************************
000200      * COPYBOOK     ALSCONCP
000300      * DESCRIPTION   OMOP CONCEPT REFERENCE RECORD.  PASS-THROUGH
000400      *               VOCABULARY DATA - NOT CONSULTED BY ANY CONVERSION
000500      *               STEP (ALL CONCEPT IDS USED BY THIS SUITE ARE
000600      *               BUSINESS-RULE LITERALS), CARRIED HERE ONLY SO THE
000700      *               FILE'S LAYOUT IS ON RECORD FOR THE NEXT PROGRAMMER.
000800      ******************************************************************
000900      * CHANGE LOG
001000      *  07/09/97  RTP  ORIGINAL CODING FOR THE OMOP CONVERSION PROJECT.
001100      ******************************************************************
001200       01  ALS-CONCEPT-REC.
001300           05  CNC-CONCEPT-ID               PIC 9(10).
001400           05  CNC-CONCEPT-NAME             PIC X(120).
001500           05  CNC-DOMAIN-ID                PIC X(20).
001600           05  CNC-VOCABULARY-ID            PIC X(20).
001700           05  CNC-CONCEPT-CLASS-ID         PIC X(20).
001800           05  CNC-STANDARD-CONCEPT         PIC X(01).
001900           05  CNC-CONCEPT-CODE             PIC X(50).
002000           05  CNC-VALID-START-DATE         PIC X(10).
002100           05  CNC-VALID-END-DATE           PIC X(10).
002200           05  CNC-INVALID-REASON           PIC X(01).
002300           05  FILLER                       PIC X(19).

000100      ******************************************************************
000200      * COPYBOOK     ALSDXFRM
000300      * DESCRIPTION   ANSWER ALS REGISTRY - AALSDXFX DIAGNOSTIC-CRITERIA
000400      *               FORM SOURCE RECORD.  ONE ROW PER DIAGNOSIS VISIT;
000500      *               EXPANDS INTO UP TO 24 OBSERVATION ROWS DOWNSTREAM
000600      *               (ALSDX1 ALONE FANS OUT TO THREE OBSERVATIONS).
000700      ******************************************************************
000800      * CHANGE LOG
000900      *  04/09/97  RTP  ORIGINAL CODING FOR THE OMOP CONVERSION PROJECT.
001000      *  07/21/98  MKH  ADDED THE SIX EMG LMN INDICATOR COLUMNS.
001050      *  06/12/03  MLK  ADDED THE BLANK-CHECK X-VIEWS AND THE LMN
001060      *                 TABLE REDEFINES FOR DXF2OBSV'S 24-ITEM LOOP.
001100      ******************************************************************
001200       01  ALS-DXFRM-REC.
001300           05  DXF-PARTICIPANT-ID          PIC X(20).
001400           05  DXF-VISIT-DATE              PIC S9(07).
001410           05  DXF-VISIT-DATE-X REDEFINES DXF-VISIT-DATE
001420                                       PIC X(07).
001500           05  DXF-ALSDXDT                 PIC S9(07).
001600           05  DXF-ALSDXDT-X REDEFINES DXF-ALSDXDT
001700                                       PIC X(07).
001800           05  DXF-ALSDX1                  PIC 9(02).
001810           05  DXF-ALSDX1-X REDEFINES DXF-ALSDX1
001820                                       PIC X(02).
001900           05  DXF-ALSDX2                  PIC 9(02).
001910           05  DXF-ALSDX2-X REDEFINES DXF-ALSDX2
001920                                       PIC X(02).
002000           05  DXF-ALSDX3                  PIC 9(02).
002010           05  DXF-ALSDX3-X REDEFINES DXF-ALSDX3
002020                                       PIC X(02).
002100           05  DXF-ELESCRLR                PIC 9(01).
002110           05  DXF-ELESCRLR-X REDEFINES DXF-ELESCRLR
002120                                       PIC X(01).
002200           05  DXF-UMN-CLINICAL.
002300               10  DXF-BLBCUMN             PIC 9(02).
002400               10  DXF-LUECUMN             PIC 9(02).
002500               10  DXF-RUECUMN             PIC 9(02).
002600               10  DXF-TRNKCUMN            PIC 9(02).
002700               10  DXF-LLECUMN             PIC 9(02).
002800               10  DXF-RLECUMN             PIC 9(02).
002900           05  DXF-LMN-CLINICAL.
003000               10  DXF-BLBCLMN             PIC 9(02).
003100               10  DXF-LUECLMN             PIC 9(02).
003200               10  DXF-RUECLMN             PIC 9(02).
003300               10  DXF-TRNKCLMN            PIC 9(02).
003400               10  DXF-LLECLMN             PIC 9(02).
003500               10  DXF-RLECLMN             PIC 9(02).
003600           05  DXF-LMN-EMG.
003700               10  DXF-BLBELMN             PIC 9(02).
003800               10  DXF-LUEELMN             PIC 9(02).
003900               10  DXF-RUEELMN             PIC 9(02).
004000               10  DXF-TRNKELMN            PIC 9(02).
004100               10  DXF-LLEELMN             PIC 9(02).
004200               10  DXF-RLEELMN             PIC 9(02).
004300           05  DXF-UMN-TBL REDEFINES DXF-UMN-CLINICAL.
004400               10  DXF-UMN-VAL             PIC 9(02) OCCURS 6 TIMES.
004410           05  DXF-UMN-CHARS REDEFINES DXF-UMN-CLINICAL.
004420               10  DXF-UMN-CHAR            PIC X(02) OCCURS 6 TIMES.
004430           05  DXF-LMN-CLIN-TBL REDEFINES DXF-LMN-CLINICAL.
004440               10  DXF-LMN-CLIN-VAL        PIC 9(02) OCCURS 6 TIMES.
004450           05  DXF-LMN-CLIN-CHARS REDEFINES DXF-LMN-CLINICAL.
004460               10  DXF-LMN-CLIN-CHAR       PIC X(02) OCCURS 6 TIMES.
004470           05  DXF-LMN-EMG-TBL REDEFINES DXF-LMN-EMG.
004480               10  DXF-LMN-EMG-VAL         PIC 9(02) OCCURS 6 TIMES.
004490           05  DXF-LMN-EMG-CHARS REDEFINES DXF-LMN-EMG.
004495               10  DXF-LMN-EMG-CHAR        PIC X(02) OCCURS 6 TIMES.
004500           05  FILLER                      PIC X(20).

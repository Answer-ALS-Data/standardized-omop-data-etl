000100      ******************************************************************
000200      * COPYBOOK     ALSVITSN
000300      * DESCRIPTION   ANSWER ALS REGISTRY - VITAL SIGNS SOURCE RECORD.
000400      *               VALUES ARRIVE AS DIRTY TEXT (STRAY UNITS, COMMAS,
000500      *               EXTRA BLANKS) AND ARE SCRUBBED BY VIT2MEAS.
000600      ******************************************************************
000700      * CHANGE LOG
000800      *  05/14/97  RTP  ORIGINAL CODING FOR THE OMOP CONVERSION PROJECT.
000900      *  06/30/98  MKH  ADDED TEMPRTSP FREE-TEXT ROUTE COLUMN - SITES
001000      *                 WERE CODING "TEMPORAL" ROUTE AS OTHER/BLANK.
001100      *  06/23/03  MLK  ADDED TEMPRT-X/TEMPU-X BLANK-CHECK VIEWS -
001200      *                 VIT2MEAS TREATS A BLANK ROUTE DIFFERENTLY
001300      *                 FROM A ZERO ONE, AND MUST INFER THE TEMP
001400      *                 UNIT WHEN TEMPU IS TRULY BLANK.
001500      ******************************************************************
001600       01  ALS-VITSN-REC.
001700           05  VSN-PARTICIPANT-ID          PIC X(20).
001800           05  VSN-VSDT                    PIC S9(07).
001900           05  VSN-VSDT-X REDEFINES VSN-VSDT
002000                                       PIC X(07).
002100           05  VSN-TEMP                    PIC X(08).
002200           05  VSN-TEMPRT                  PIC 9(01).
002300               88  VSN-TEMPRT-AXILLARY     VALUE 1.
002400               88  VSN-TEMPRT-ORAL         VALUE 2.
002500               88  VSN-TEMPRT-RECTAL       VALUE 3.
002600               88  VSN-TEMPRT-TYMPANIC     VALUE 4.
002700          05  VSN-TEMPRT-X REDEFINES VSN-TEMPRT
002800                                      PIC X(01).
002900           05  VSN-TEMPRTSP                PIC X(20).
003000           05  VSN-TEMPU                   PIC 9(01).
003100               88  VSN-TEMPU-FAHRENHEIT    VALUE 1.
003200          05  VSN-TEMPU-X REDEFINES VSN-TEMPU
003300                                      PIC X(01).
003400           05  VSN-BPSYS                   PIC X(08).
003500           05  VSN-BPDIAS                  PIC X(08).
003600           05  VSN-BPPOS                   PIC 9(01).
003700               88  VSN-BPPOS-STANDING      VALUE 1.
003800               88  VSN-BPPOS-SITTING       VALUE 2.
003900               88  VSN-BPPOS-SUPINE        VALUE 3.
004000           05  VSN-HR                      PIC X(08).
004100           05  VSN-RR                      PIC X(08).
004200           05  VSN-WEIGHT                  PIC X(08).
004300           05  VSN-WEIGHTU                 PIC 9(01).
004400               88  VSN-WEIGHTU-LB          VALUE 1.
004500           05  VSN-HEIGHT                  PIC X(08).
004600           05  VSN-HEIGHTU                 PIC 9(01).
004700               88  VSN-HEIGHTU-IN          VALUE 1.
004800           05  VSN-BMI                     PIC X(08).
004900           05  FILLER                      PIC X(20).

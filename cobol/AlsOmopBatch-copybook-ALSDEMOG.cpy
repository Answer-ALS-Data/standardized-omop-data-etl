000100      ******************************************************************
000200      * COPYBOOK     ALSDEMOG
000300      * DESCRIPTION   ANSWER ALS REGISTRY - DEMOGRAPHICS SOURCE RECORD.
000400      *               ONE ROW PER STUDY PARTICIPANT.  ALL DATES ON THIS
000500      *               FILE ARE DE-IDENTIFIED RELATIVE-DAY OFFSETS FROM
000600      *               THE FIXED INDEX DATE 2016-01-01 (SEE RELDCNVT).
000700      ******************************************************************
000800      * CHANGE LOG
000900      *  03/11/97  RTP  ORIGINAL CODING FOR THE OMOP CONVERSION PROJECT.
001000      *  09/02/98  MKH  Y2K - REL-DAY OFFSETS REPLACED 2-DIGIT DOB.
001100      *  05/19/99  MKH  ADDED RACE FLAG GROUP PER REGISTRY V3 LAYOUT.
001200      ******************************************************************
001300       01  ALS-DEMOG-REC.
001400           05  DEM-PARTICIPANT-ID          PIC X(20).
001500           05  DEM-SEX                     PIC 9(02).
001600               88  DEM-SEX-MALE            VALUE 01.
001700               88  DEM-SEX-FEMALE          VALUE 02.
001800           05  DEM-ETHNIC                  PIC 9(02).
001900               88  DEM-ETH-HISPANIC        VALUE 01.
002000               88  DEM-ETH-NOT-HISPANIC    VALUE 02.
002100           05  DEM-DOB                     PIC S9(07).
002200           05  DEM-RACE-FLAGS.
002300               10  DEM-RACEAMIN            PIC 9(01).
002400               10  DEM-RACEASN             PIC 9(01).
002500               10  DEM-RACEBLK             PIC 9(01).
002600               10  DEM-RACENH              PIC 9(01).
002700               10  DEM-RACEWT              PIC 9(01).
002800           05  DEM-RACE-FLAGS-R REDEFINES DEM-RACE-FLAGS
002900                                       PIC 9(05).
003000           05  FILLER                      PIC X(20).

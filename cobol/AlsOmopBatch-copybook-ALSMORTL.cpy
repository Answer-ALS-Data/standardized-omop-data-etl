000100      ******************************************************************
000200      * COPYBOOK     ALSMORTL
000300      * DESCRIPTION   ANSWER ALS REGISTRY - MORTALITY SOURCE RECORD,
000400      *               PRE-MAPPED CAUSE-OF-DEATH CONCEPT ALREADY RESOLVED
000500      *               UPSTREAM.  ONE ROW PER PARTICIPANT DEATH.
000600      ******************************************************************
000700      * CHANGE LOG
000800      *  03/25/97  RTP  ORIGINAL CODING FOR THE OMOP CONVERSION PROJECT.
000900      *  11/09/98  MKH  ADDED CAUSE_CONCEPT_ID - PRIOR RELEASE CARRIED
001000      *                 ONLY THE ICD10CM TEXT.
001100      ******************************************************************
001200       01  ALS-MORTALITY-REC.
001300           05  MOR-PARTICIPANT-ID          PIC X(20).
001400           05  MOR-DIEDDT                  PIC S9(07).
001500           05  MOR-DIEDDT-X REDEFINES MOR-DIEDDT
001600                                       PIC X(07).
001700           05  MOR-DIEDCAUS                PIC X(80).
001800           05  MOR-ICD10CM                 PIC X(10).
001900           05  MOR-CAUSE-CONCEPT-ID        PIC 9(10).
002000           05  MOR-CAUSE-CONCEPT-ID-X REDEFINES
002010                            MOR-CAUSE-CONCEPT-ID PIC X(10).
002020           05  FILLER                      PIC X(20).

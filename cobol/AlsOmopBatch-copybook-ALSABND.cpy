000100      ******************************************************************
000200      * COPYBOOK     ALSABND
000300      * DESCRIPTION   COMMON ABEND MESSAGE LAYOUT FOR THE ALS-OMOP BATCH
000400      *               SUITE.  WRITTEN TO EACH PROGRAM'S SYSOUT FILE
000500      *               IMMEDIATELY BEFORE THE PROGRAM FORCES A 0C7/0C9
000600      *               VIA THE ZERO-VAL/ONE-VAL DIVIDE.
000700      ******************************************************************
000800      * CHANGE LOG
000900      *  06/02/97  RTP  ORIGINAL CODING - CARVED OUT OF DALYEDIT'S
001000      *                 IN-LINE ABEND FIELDS SO EVERY BATCH STEP SHARES
001100      *                 ONE LAYOUT.
001200      *  02/14/99  MKH  WIDENED ABEND-REASON FOR THE LONGER OMOP UNIT
001300      *                 NAMES (WAS X(40)).
001400      ******************************************************************
001500       01  ABEND-REC.
001600           05  ABND-PROGRAM-ID         PIC X(08).
001700           05  FILLER                  PIC X(01) VALUE SPACE.
001800           05  PARA-NAME               PIC X(31).
001900           05  FILLER                  PIC X(01) VALUE SPACE.
002000           05  ABEND-REASON            PIC X(45).
002100           05  FILLER                  PIC X(01) VALUE SPACE.
002200           05  EXPECTED-VAL            PIC X(06).
002300           05  FILLER                  PIC X(01) VALUE SPACE.
002400           05  ACTUAL-VAL              PIC X(06).
002500
002600       01  ABEND-COUNTERS.
002700           05  ZERO-VAL                PIC S9(1) COMP-3 VALUE ZERO.
002800           05  ONE-VAL                 PIC S9(1) COMP-3 VALUE 1.

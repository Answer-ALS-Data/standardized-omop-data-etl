000100      ******************************************************************
000200      * COPYBOOK     OMPDTHF
000300      * DESCRIPTION   OMOP DEATH RECORD, FULL CANONICAL COLUMN FORM.
000400      *               CARRIES EVERY COLUMN OF THE STANDARD OMOP DEATH
000500      *               TABLE - THE COLUMNS THIS STUDY DOES NOT POPULATE
000600      *               ARE CARRIED AS SPACES/ZEROS SO A DOWNSTREAM LOAD
000700      *               DOES NOT HAVE TO WORRY ABOUT A SHORT RECORD.
000800      *               DEATH CARRIES NO SURROGATE ID IN THE STANDARD
000900      *               LAYOUT.
001000      ******************************************************************
001100      * CHANGE LOG
001200      *  09/24/03  MLK  ORIGINAL CODING FOR THE ADD-MISSING-COLUMNS STEP
001300      *                 OF THE OMOP CONVERSION PROJECT.  TKT ALS-0805.
001400      ******************************************************************
001500       01  OMP-DEATH-FINAL-REC.
001600           05  DHF-PERSON-ID                PIC 9(09).
001700           05  DHF-DEATH-DATE               PIC X(10).
001800           05  DHF-DEATH-TYPE-CONID         PIC 9(10).
001900           05  DHF-CAUSE-CONCEPT-ID         PIC 9(10).
002000           05  DHF-CAUSE-SOURCE-VALUE       PIC X(250).
002100      * COLUMNS BELOW ARE PART OF THE STANDARD OMOP DEATH TABLE BUT ARE
002200      * NOT SOURCED BY THIS STUDY - CARRIED EMPTY.
002300           05  DHF-DEATH-DTTM               PIC X(10).
002400           05  DHF-CAUSE-SOURCE-CONID       PIC 9(10).
002500           05  FILLER                       PIC X(05).

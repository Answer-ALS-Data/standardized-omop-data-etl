000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID.  FAM2OBSV.
000300 AUTHOR. JON SAYLES.
000400 INSTALLATION. COBOL DEV Center.
000500 DATE-WRITTEN. 07/02/87.
000600 DATE-COMPILED. 07/02/87.
000700 SECURITY. NON-CONFIDENTIAL.
000800
000900   ******************************************************************
001000   *REMARKS.
001100   *
001200   *          THIS PROGRAM IS STEP 14 OF THE ANSWER ALS REGISTRY TO
001300   *          OMOP CONVERSION SUITE.  IT TURNS THE FAMILY HISTORY LOG
001400   *          INTO THE OMOP OBSERVATION WORK FILE - ONE ROW PER
001500   *          RELATIVE FOR EACH DISEASE FLAG AND EACH GENE-CARRIER
001600   *          FLAG THAT IS SET ON THE ROW.
001700   *
001800   *          THE RELATIONSHIP (FAMREL) DRIVES THE OBSERVATION
001900   *          CONCEPT - GRANDPARENTS (CODES 9 AND 10) SPLIT FURTHER
002000   *          ON FAMHER INTO MATERNAL/PATERNAL SIDE.  THE DISEASE OR
002100   *          GENE ITSELF IS CARRIED AS THE VALUE CONCEPT, TAKEN FROM
002200   *          THE WS-DISEASE-TBL/WS-GENE-TBL LOOKUPS BELOW.  A ROW
002300   *          WHOSE FAMREL DOES NOT RESOLVE TO A KNOWN RELATIONSHIP
002400   *          IS DROPPED ENTIRELY - NO OBSERVATION IS WRITTEN FOR
002500   *          THAT RELATIVE.
002600   *
002700   ******************************************************************
002800            INPUT FILE   -  FAMHX    (FAMILY HISTORY LOG)
002900            OUTPUT FILE  -  OBSVWK   (OBSERVATION WORK FILE)
003000            DUMP FILE    -  SYSOUT
003100   ******************************************************************
003200   * CHANGE LOG
003300   *  07/02/87  JAS  ORIGINAL CODING FOR THE OMOP CONVERSION PROJECT.
003310   *  03/11/04  DWK  OBS-PERSON-ID-X WAS ONLY 9 BYTES - TWO
003320   *                 PARTICIPANTS SHARING A 9-BYTE PREFIX WOULD
003330   *                 COLLAPSE INTO ONE PERSON DOWNSTREAM.  MOVES THE
003340   *                 FULL PARTICIPANT ID NOW.  TKT ALS-0911.
003400   ******************************************************************
003500
003600 ENVIRONMENT DIVISION.
003700 CONFIGURATION SECTION.
003800 SOURCE-COMPUTER. IBM-390.
003900 OBJECT-COMPUTER. IBM-390.
004000 SPECIAL-NAMES.
004100    C01 IS NEXT-PAGE.
004200
004300 INPUT-OUTPUT SECTION.
004400 FILE-CONTROL.
004500    SELECT SYSOUT
004600    ASSIGN TO UT-S-SYSOUT
004700      ORGANIZATION IS SEQUENTIAL.
004800
004900    SELECT FAMHX
005000    ASSIGN TO UT-S-FAMHX
005100      ACCESS MODE IS SEQUENTIAL
005200      FILE STATUS IS FAMHX-STATUS.
005300
005400    SELECT OBSVWK
005500    ASSIGN TO UT-S-OBSVWK
005600      ACCESS MODE IS SEQUENTIAL
005700      FILE STATUS IS OBSVWK-STATUS.
005800
005900 DATA DIVISION.
006000 FILE SECTION.
006100 FD  SYSOUT
006200    RECORDING MODE IS F
006300    LABEL RECORDS ARE STANDARD
006400    RECORD CONTAINS 130 CHARACTERS
006500    BLOCK CONTAINS 0 RECORDS
006600    DATA RECORD IS SYSOUT-REC.
006700 01  SYSOUT-REC  PIC X(130).
006800
006900 FD  FAMHX
007000    RECORDING MODE IS F
007100    LABEL RECORDS ARE STANDARD
007200    RECORD CONTAINS 1098 CHARACTERS
007300    BLOCK CONTAINS 0 RECORDS
007400    DATA RECORD IS ALS-FAMHX-REC.
007500 COPY ALSFAMHX.
007600
007700 FD  OBSVWK
007800    RECORDING MODE IS F
007900    LABEL RECORDS ARE STANDARD
008000    RECORD CONTAINS 1407 CHARACTERS
008100    BLOCK CONTAINS 0 RECORDS
008200    DATA RECORD IS OMP-OBSERVATION-REC.
008300 COPY OMPOBSV.
008400
008500 WORKING-STORAGE SECTION.
008600 01  FILE-STATUS-CODES.
008700    05  FAMHX-STATUS            PIC X(02).
008800        88  NO-MORE-FAMHX           VALUE "10".
008900    05  OBSVWK-STATUS           PIC X(02).
009000        88  OBSVWK-WRITE-OK          VALUE "00".
009100
009200 COPY ALSABND.
009300
009400 01  COUNTERS-IDXS-AND-ACCUMULATORS.
009500    05  RECORDS-READ            PIC 9(07) COMP.
009600    05  RECORDS-WRITTEN         PIC 9(07) COMP.
009700    05  WS-DISEASE-SUB          PIC 9(02) COMP.
009800    05  WS-GENE-SUB             PIC 9(02) COMP.
009900    05  WS-REL-SUB              PIC 9(02) COMP.
010000    05  FILLER                  PIC X(04).
010100
010200 01  WS-SWITCHES.
010300    05  WS-REL-FOUND-SW         PIC X(01).
010400        88  WS-REL-FOUND            VALUE "Y".
010500    05  FILLER                  PIC X(08).
010600
010700* 11-ROW RELATIONSHIP TABLE FOR THE NON-GRANDPARENT FAMREL CODES.
010800* CODES 9 AND 10 (GRANDMOTHER/GRANDFATHER) ARE RESOLVED SEPARATELY
010900* IN 200-RESOLVE-RELATIONSHIP AGAINST FAMHER.
011000 01  WS-REL-TABLE-VALUES.
011100    05  FILLER PIC 9(02) VALUE 01.
011200    05  FILLER PIC 9(10) VALUE 0004051255.
011300    05  FILLER PIC X(10) VALUE "MOTHER".
011400    05  FILLER PIC X(05) VALUE "EQUAL".
011500    05  FILLER PIC 9(02) VALUE 02.
011600    05  FILLER PIC 9(10) VALUE 0004051256.
011700    05  FILLER PIC X(10) VALUE "FATHER".
011800    05  FILLER PIC X(05) VALUE "EQUAL".
011900    05  FILLER PIC 9(02) VALUE 03.
012000    05  FILLER PIC 9(10) VALUE 0004051258.
012100    05  FILLER PIC X(10) VALUE "SISTER".
012200    05  FILLER PIC X(05) VALUE "EQUAL".
012300    05  FILLER PIC 9(02) VALUE 04.
012400    05  FILLER PIC 9(10) VALUE 0004051262.
012500    05  FILLER PIC X(10) VALUE "BROTHER".
012600    05  FILLER PIC X(05) VALUE "EQUAL".
012700    05  FILLER PIC 9(02) VALUE 05.
012800    05  FILLER PIC 9(10) VALUE 0004051258.
012900    05  FILLER PIC X(10) VALUE "HALFSIS".
013000    05  FILLER PIC X(05) VALUE "WIDER".
013100    05  FILLER PIC 9(02) VALUE 06.
013200    05  FILLER PIC 9(10) VALUE 0004051262.
013300    05  FILLER PIC X(10) VALUE "HALFBRO".
013400    05  FILLER PIC X(05) VALUE "EQUAL".
013500    05  FILLER PIC 9(02) VALUE 07.
013600    05  FILLER PIC 9(10) VALUE 0004054433.
013700    05  FILLER PIC X(10) VALUE "DAUGHTER".
013800    05  FILLER PIC X(05) VALUE "WIDER".
013900    05  FILLER PIC 9(02) VALUE 08.
014000    05  FILLER PIC 9(10) VALUE 0004052795.
014100    05  FILLER PIC X(10) VALUE "SON".
014200    05  FILLER PIC X(05) VALUE "EQUAL".
014300    05  FILLER PIC 9(02) VALUE 11.
014400    05  FILLER PIC 9(10) VALUE 0004050943.
014500    05  FILLER PIC X(10) VALUE "AUNT".
014600    05  FILLER PIC X(05) VALUE "EQUAL".
014700    05  FILLER PIC 9(02) VALUE 12.
014800    05  FILLER PIC 9(10) VALUE 0004051265.
014900    05  FILLER PIC X(10) VALUE "UNCLE".
015000    05  FILLER PIC X(05) VALUE "EQUAL".
015100    05  FILLER PIC 9(02) VALUE 13.
015200    05  FILLER PIC 9(10) VALUE 0000713135.
015300    05  FILLER PIC X(10) VALUE "COUSIN".
015400    05  FILLER PIC X(05) VALUE "EQUAL".
015500 01  WS-REL-TBL REDEFINES WS-REL-TABLE-VALUES.
015600    05  WS-REL-ROW              OCCURS 11 TIMES.
015700        10  WS-REL-CODE         PIC 9(02).
015800        10  WS-REL-CONID        PIC 9(10).
015900        10  WS-REL-NAME         PIC X(10).
016000        10  WS-REL-EQUIV        PIC X(05).
016100
016200* 17-ROW DISEASE VALUE-CONCEPT TABLE, IN THE SAME COLUMN ORDER AS
016300* FAM-DISEASE-VAL SO THE FLAG SUBSCRIPT DOUBLES AS THE TABLE
016400* SUBSCRIPT - SEE ALSO FAM-DETAIL-VAL FOR THE MATCHING "SP" TEXT.
016500 01  WS-DISEASE-TABLE-VALUES.
016600    05  FILLER PIC 9(10) VALUE 0000378419.
016700    05  FILLER PIC X(10) VALUE "ALZHEIMERS".
016800    05  FILLER PIC X(05) VALUE "EQUAL".
016900    05  FILLER PIC 9(10) VALUE 0000373182.
017000    05  FILLER PIC X(10) VALUE "ALS".
017100    05  FILLER PIC X(05) VALUE "EQUAL".
017200    05  FILLER PIC 9(10) VALUE 0004182210.
017300    05  FILLER PIC X(10) VALUE "DEMENTIA".
017400    05  FILLER PIC X(05) VALUE "EQUAL".
017500    05  FILLER PIC 9(10) VALUE 0004320803.
017600    05  FILLER PIC X(10) VALUE "DOWNSYNDRM".
017700    05  FILLER PIC X(05) VALUE "EQUAL".
017800    05  FILLER PIC 9(10) VALUE 0004043378.
017900    05  FILLER PIC X(10) VALUE "FTD".
018000    05  FILLER PIC X(05) VALUE "EQUAL".
018100    05  FILLER PIC 9(10) VALUE 0000374341.
018200    05  FILLER PIC X(10) VALUE "HUNTINGTON".
018300    05  FILLER PIC X(05) VALUE "EQUAL".
018400    05  FILLER PIC 9(10) VALUE 0000381270.
018500    05  FILLER PIC X(10) VALUE "PARKINSON".
018600    05  FILLER PIC X(05) VALUE "EQUAL".
018700    05  FILLER PIC 9(10) VALUE 0036308213.
018800    05  FILLER PIC X(10) VALUE "PSYCHIATRC".
018900    05  FILLER PIC X(05) VALUE "EQUAL".
019000    05  FILLER PIC 9(10) VALUE 0004291025.
019100    05  FILLER PIC X(10) VALUE "ARTHRITIS".
019200    05  FILLER PIC X(05) VALUE "EQUAL".
019300    05  FILLER PIC 9(10) VALUE 0000317009.
019400    05  FILLER PIC X(10) VALUE "ASTHMA".
019500    05  FILLER PIC X(05) VALUE "EQUAL".
019600    05  FILLER PIC 9(10) VALUE 0000443392.
019700    05  FILLER PIC X(10) VALUE "CANCER".
019800    05  FILLER PIC X(05) VALUE "EQUAL".
019900    05  FILLER PIC 9(10) VALUE 0000443784.
020000    05  FILLER PIC X(10) VALUE "CIRCULATOR".
020100    05  FILLER PIC X(05) VALUE "EQUAL".
020200    05  FILLER PIC 9(10) VALUE 0000201820.
020300    05  FILLER PIC X(10) VALUE "DIABETES".
020400    05  FILLER PIC X(05) VALUE "EQUAL".
020500    05  FILLER PIC 9(10) VALUE 0000321588.
020600    05  FILLER PIC X(10) VALUE "HEART DIS".
020700    05  FILLER PIC X(05) VALUE "EQUAL".
020800    05  FILLER PIC 9(10) VALUE 0000316866.
020900    05  FILLER PIC X(10) VALUE "HIGH BP".
021000    05  FILLER PIC X(05) VALUE "EQUAL".
021100    05  FILLER PIC 9(10) VALUE 0000320136.
021200    05  FILLER PIC X(10) VALUE "LUNG DIS".
021300    05  FILLER PIC X(05) VALUE "WIDER".
021400    05  FILLER PIC 9(10) VALUE 0000381316.
021500    05  FILLER PIC X(10) VALUE "STROKE".
021600    05  FILLER PIC X(05) VALUE "WIDER".
021700 01  WS-DISEASE-TBL REDEFINES WS-DISEASE-TABLE-VALUES.
021800    05  WS-DISEASE-ROW          OCCURS 17 TIMES.
021900        10  WS-DISEASE-CONID    PIC 9(10).
022000        10  WS-DISEASE-TEXT     PIC X(10).
022100        10  WS-DISEASE-EQUIV    PIC X(05).
022200
022300* 10-ROW GENE-CARRIER VALUE-CONCEPT TABLE, IN THE SAME COLUMN ORDER
022400* AS FAM-GENE-VAL SO THE FLAG SUBSCRIPT DOUBLES AS THE TABLE
022500* SUBSCRIPT.
022600 01  WS-GENE-TABLE-VALUES.
022700    05  FILLER PIC 9(10) VALUE 0035961859.
022800    05  FILLER PIC X(10) VALUE "ANG".
022900    05  FILLER PIC 9(10) VALUE 0035954626.
023000    05  FILLER PIC X(10) VALUE "C9ORF72".
023100    05  FILLER PIC 9(10) VALUE 0019643404.
023200    05  FILLER PIC X(10) VALUE "FUS".
023300    05  FILLER PIC 9(10) VALUE 0035951629.
023400    05  FILLER PIC X(10) VALUE "PROGRANLN".
023500    05  FILLER PIC 9(10) VALUE 0035958907.
023600    05  FILLER PIC X(10) VALUE "SETX".
023700    05  FILLER PIC 9(10) VALUE 0035948140.
023800    05  FILLER PIC X(10) VALUE "SOD1".
023900    05  FILLER PIC 9(10) VALUE 0035946715.
024000    05  FILLER PIC X(10) VALUE "TAU".
024100    05  FILLER PIC 9(10) VALUE 0035964178.
024200    05  FILLER PIC X(10) VALUE "TDP-43".
024300    05  FILLER PIC 9(10) VALUE 0035956055.
024400    05  FILLER PIC X(10) VALUE "VAPB".
024500    05  FILLER PIC 9(10) VALUE 0035958302.
024600    05  FILLER PIC X(10) VALUE "VCP".
024700 01  WS-GENE-TBL REDEFINES WS-GENE-TABLE-VALUES.
024800    05  WS-GENE-ROW             OCCURS 10 TIMES.
024900        10  WS-GENE-CONID       PIC 9(10).
025000        10  WS-GENE-TEXT        PIC X(10).
025100
025200 01  WS-REL-AREA.
025300    05  WS-REL-CONCEPT-ID       PIC 9(10).
025400    05  WS-REL-NAME-OUT         PIC X(10).
025500    05  WS-REL-EQUIV-OUT        PIC X(05).
025600    05  WS-HEREDITY-TAG         PIC X(08).
025700    05  WS-GENDER-TAG           PIC X(06).
025800    05  FILLER                  PIC X(08).
025900
026000 01  WS-BUILD-AREA.
026100    05  WS-VISIT-DATE           PIC X(10).
026200    05  WS-CALL-OUT-YEAR        PIC 9(04).
026300    05  WS-VISIT-ID             PIC X(30).
026400    05  WS-VALUE-SOURCE-VALUE   PIC X(90).
026500    05  WS-SV-PTR               PIC 9(03) COMP.
026600    05  FILLER                  PIC X(08).
026700
026800 PROCEDURE DIVISION.
026900
027000    PERFORM 000-HOUSEKEEPING THRU 000-EXIT.
027100    PERFORM 100-MAINLINE THRU 100-EXIT
027200        UNTIL NO-MORE-FAMHX.
027300    PERFORM 999-CLEANUP THRU 999-EXIT.
027400    STOP RUN.
027500
027600 000-HOUSEKEEPING.
027700    MOVE "000-HOUSEKEEPING" TO PARA-NAME.
027800    MOVE "FAM2OBSV" TO ABND-PROGRAM-ID.
027900    MOVE 0 TO RECORDS-READ, RECORDS-WRITTEN.
028000    PERFORM 800-OPEN-FILES THRU 800-EXIT.
028100    PERFORM 900-READ-FAMHX THRU 900-EXIT.
028200 000-EXIT.
028300    EXIT.
028400
028500 100-MAINLINE.
028600    MOVE "100-MAINLINE" TO PARA-NAME.
028700    ADD 1 TO RECORDS-READ.
028800    PERFORM 200-RESOLVE-RELATIONSHIP THRU 200-EXIT.
028900    IF WS-REL-FOUND
029000        PERFORM 210-BUILD-VISIT-FIELDS THRU 210-EXIT
029100        PERFORM 300-BUILD-DISEASE-ROWS THRU 300-EXIT
029200            VARYING WS-DISEASE-SUB FROM 1 BY 1
029300            UNTIL WS-DISEASE-SUB > 17
029400        PERFORM 400-BUILD-GENE-ROWS THRU 400-EXIT
029500            VARYING WS-GENE-SUB FROM 1 BY 1
029600            UNTIL WS-GENE-SUB > 10
029700    END-IF.
029800    PERFORM 900-READ-FAMHX THRU 900-EXIT.
029900 100-EXIT.
030000    EXIT.
030100
030200 200-RESOLVE-RELATIONSHIP.
030300    MOVE "200-RESOLVE-RELATIONSHIP" TO PARA-NAME.
030400    MOVE "N" TO WS-REL-FOUND-SW.
030500    MOVE SPACES TO WS-HEREDITY-TAG.
030600    EVALUATE TRUE
030700        WHEN FAM-FAMREL = 9
030800            MOVE "Y" TO WS-REL-FOUND-SW
030900            MOVE "GRANDMA" TO WS-REL-NAME-OUT
031000            MOVE "EQUAL"   TO WS-REL-EQUIV-OUT
031100            IF FAM-FAMHER-MATERNAL
031200                MOVE 0004050942 TO WS-REL-CONCEPT-ID
031300                MOVE "MATERNAL" TO WS-HEREDITY-TAG
031400            ELSE
031500                MOVE 0004052802 TO WS-REL-CONCEPT-ID
031600                MOVE "PATERNAL" TO WS-HEREDITY-TAG
031700            END-IF
031800        WHEN FAM-FAMREL = 10
031900            MOVE "Y" TO WS-REL-FOUND-SW
032000            MOVE "GRANDPA" TO WS-REL-NAME-OUT
032100            MOVE "EQUAL"   TO WS-REL-EQUIV-OUT
032200            IF FAM-FAMHER-MATERNAL
032300                MOVE 0004052800 TO WS-REL-CONCEPT-ID
032400                MOVE "MATERNAL" TO WS-HEREDITY-TAG
032500            ELSE
032600                MOVE 0004052801 TO WS-REL-CONCEPT-ID
032700                MOVE "PATERNAL" TO WS-HEREDITY-TAG
032800            END-IF
032900        WHEN OTHER
033000            PERFORM 205-SCAN-REL-TABLE THRU 205-EXIT
033100    END-EVALUATE.
033200 200-EXIT.
033300    EXIT.
033400
033500 205-SCAN-REL-TABLE.
033600    MOVE "205-SCAN-REL-TABLE" TO PARA-NAME.
033700    MOVE "N" TO WS-REL-FOUND-SW.
033800    PERFORM 206-CHECK-REL-ROW THRU 206-EXIT
033900        VARYING WS-REL-SUB FROM 1 BY 1
034000        UNTIL WS-REL-SUB > 11
034100           OR WS-REL-FOUND.
034200 205-EXIT.
034300    EXIT.
034400
034500 206-CHECK-REL-ROW.
034600    MOVE "206-CHECK-REL-ROW" TO PARA-NAME.
034700    IF WS-REL-CODE (WS-REL-SUB) = FAM-FAMREL
034800        MOVE "Y" TO WS-REL-FOUND-SW
034900        MOVE WS-REL-CONID  (WS-REL-SUB) TO WS-REL-CONCEPT-ID
035000        MOVE WS-REL-NAME   (WS-REL-SUB) TO WS-REL-NAME-OUT
035100        MOVE WS-REL-EQUIV  (WS-REL-SUB) TO WS-REL-EQUIV-OUT
035200    END-IF.
035300 206-EXIT.
035400    EXIT.
035500
035600 210-BUILD-VISIT-FIELDS.
035700    MOVE "210-BUILD-VISIT-FIELDS" TO PARA-NAME.
035800    EVALUATE TRUE
035900        WHEN FAM-FAMGEN-MALE
036000            MOVE "MALE"   TO WS-GENDER-TAG
036100        WHEN FAM-FAMGEN-FEMALE
036200            MOVE "FEMALE" TO WS-GENDER-TAG
036300        WHEN OTHER
036400            MOVE SPACES   TO WS-GENDER-TAG
036500    END-EVALUATE.
036600    IF FAM-VISIT-DATE-X = SPACES
036700        MOVE "1900-01-01" TO WS-VISIT-DATE
036800    ELSE
036900        CALL "RELDCNVT" USING FAM-VISIT-DATE,
037000                               WS-VISIT-DATE,
037100                               WS-CALL-OUT-YEAR
037200    END-IF.
037300    MOVE SPACES TO WS-VISIT-ID.
037400    IF FAM-VISIT-DATE-X = SPACES
037500        STRING FAM-PARTICIPANT-ID DELIMITED BY SPACE
037600                "_0"              DELIMITED BY SIZE
037700                INTO WS-VISIT-ID
037800    ELSE
037900        STRING FAM-PARTICIPANT-ID DELIMITED BY SPACE
038000                "_"               DELIMITED BY SIZE
038100                FAM-VISIT-DATE    DELIMITED BY SIZE
038200                INTO WS-VISIT-ID
038300    END-IF.
038400 210-EXIT.
038500    EXIT.
038600
038700 300-BUILD-DISEASE-ROWS.
038800    MOVE "300-BUILD-DISEASE-ROWS" TO PARA-NAME.
038900    IF FAM-DISEASE-VAL (WS-DISEASE-SUB) NOT = 1
039000        GO TO 300-EXIT
039100    END-IF.
039200    MOVE SPACES TO OMP-OBSERVATION-REC.
039300    MOVE FAM-PARTICIPANT-ID TO OBS-PERSON-ID-X.
039400    MOVE WS-REL-CONCEPT-ID TO OBS-OBSERVATION-CONCEPT-ID.
039500    MOVE WS-VISIT-DATE TO OBS-OBSERVATION-DATE.
039600    MOVE 32851 TO OBS-OBSERVATION-TYPE-CONID.
039700    MOVE WS-VISIT-ID TO OBS-VISIT-OCCURRENCE-ID.
039800    MOVE "FAMHXLG+FAMILY HISTORY" TO OBS-OBSERVATION-SOURCE-VALUE.
039900    MOVE WS-DISEASE-CONID (WS-DISEASE-SUB) TO OBS-VALUE-AS-CONCEPT-ID.
040000    MOVE SPACES TO WS-VALUE-SOURCE-VALUE.
040100    MOVE 1 TO WS-SV-PTR.
040200    STRING "FAMHXLG+" DELIMITED BY SIZE
040300            WS-REL-NAME-OUT DELIMITED BY "  "
040400            INTO WS-VALUE-SOURCE-VALUE
040500            WITH POINTER WS-SV-PTR.
040600    IF WS-HEREDITY-TAG NOT = SPACES
040700        STRING " (" DELIMITED BY SIZE
040800                WS-HEREDITY-TAG DELIMITED BY "  "
040900                ")"             DELIMITED BY SIZE
041000                INTO WS-VALUE-SOURCE-VALUE
041100                WITH POINTER WS-SV-PTR
041200    END-IF.
041300    STRING " - " DELIMITED BY SIZE
041400            WS-DISEASE-TEXT (WS-DISEASE-SUB) DELIMITED BY "  "
041500            INTO WS-VALUE-SOURCE-VALUE
041600            WITH POINTER WS-SV-PTR.
041700    IF WS-GENDER-TAG NOT = SPACES
041800        STRING " (" DELIMITED BY SIZE
041900                WS-GENDER-TAG DELIMITED BY "  "
042000                ")"           DELIMITED BY SIZE
042100                INTO WS-VALUE-SOURCE-VALUE
042200                WITH POINTER WS-SV-PTR
042300    END-IF.
042400    IF FAM-DETAIL-VAL (WS-DISEASE-SUB) NOT = SPACES
042500        STRING ": " DELIMITED BY SIZE
042600                FAM-DETAIL-VAL (WS-DISEASE-SUB) DELIMITED BY "  "
042700                INTO WS-VALUE-SOURCE-VALUE
042800                WITH POINTER WS-SV-PTR
042900    END-IF.
043000    MOVE WS-VALUE-SOURCE-VALUE TO OBS-VALUE-SOURCE-VALUE.
043100    WRITE OMP-OBSERVATION-REC.
043200    ADD 1 TO RECORDS-WRITTEN.
043300 300-EXIT.
043400    EXIT.
043500
043600 400-BUILD-GENE-ROWS.
043700    MOVE "400-BUILD-GENE-ROWS" TO PARA-NAME.
043800    IF FAM-GENE-VAL (WS-GENE-SUB) NOT = 1
043900        GO TO 400-EXIT
044000    END-IF.
044100    MOVE SPACES TO OMP-OBSERVATION-REC.
044200    MOVE FAM-PARTICIPANT-ID TO OBS-PERSON-ID-X.
044300    MOVE WS-REL-CONCEPT-ID TO OBS-OBSERVATION-CONCEPT-ID.
044400    MOVE WS-VISIT-DATE TO OBS-OBSERVATION-DATE.
044500    MOVE 32851 TO OBS-OBSERVATION-TYPE-CONID.
044600    MOVE WS-VISIT-ID TO OBS-VISIT-OCCURRENCE-ID.
044700    MOVE "FAMHXLG+FAMILY HISTORY" TO OBS-OBSERVATION-SOURCE-VALUE.
044800    MOVE WS-GENE-CONID (WS-GENE-SUB) TO OBS-VALUE-AS-CONCEPT-ID.
044900    MOVE SPACES TO WS-VALUE-SOURCE-VALUE.
045000    MOVE 1 TO WS-SV-PTR.
045100    STRING "FAMHXLG+" DELIMITED BY SIZE
045200            WS-REL-NAME-OUT DELIMITED BY "  "
045300            INTO WS-VALUE-SOURCE-VALUE
045400            WITH POINTER WS-SV-PTR.
045500    IF WS-HEREDITY-TAG NOT = SPACES
045600        STRING " (" DELIMITED BY SIZE
045700                WS-HEREDITY-TAG DELIMITED BY "  "
045800                ")"             DELIMITED BY SIZE
045900                INTO WS-VALUE-SOURCE-VALUE
046000                WITH POINTER WS-SV-PTR
046100    END-IF.
046200    STRING " - GENE " DELIMITED BY SIZE
046300            WS-GENE-TEXT (WS-GENE-SUB) DELIMITED BY "  "
046400            INTO WS-VALUE-SOURCE-VALUE
046500            WITH POINTER WS-SV-PTR.
046600    IF WS-GENDER-TAG NOT = SPACES
046700        STRING " (" DELIMITED BY SIZE
046800                WS-GENDER-TAG DELIMITED BY "  "
046900                ")"           DELIMITED BY SIZE
047000                INTO WS-VALUE-SOURCE-VALUE
047100                WITH POINTER WS-SV-PTR
047200    END-IF.
047300    MOVE WS-VALUE-SOURCE-VALUE TO OBS-VALUE-SOURCE-VALUE.
047400    WRITE OMP-OBSERVATION-REC.
047500    ADD 1 TO RECORDS-WRITTEN.
047600 400-EXIT.
047700    EXIT.
047800
047900 800-OPEN-FILES.
048000    MOVE "800-OPEN-FILES" TO PARA-NAME.
048100    OPEN INPUT FAMHX.
048200    OPEN OUTPUT OBSVWK, SYSOUT.
048300 800-EXIT.
048400    EXIT.
048500
048600 850-CLOSE-FILES.
048700    MOVE "850-CLOSE-FILES" TO PARA-NAME.
048800    CLOSE FAMHX, OBSVWK, SYSOUT.
048900 850-EXIT.
049000    EXIT.
049100
049200 900-READ-FAMHX.
049300    MOVE "900-READ-FAMHX" TO PARA-NAME.
049400    READ FAMHX INTO ALS-FAMHX-REC.
049500 900-EXIT.
049600    EXIT.
049700
049800 999-CLEANUP.
049900    MOVE "999-CLEANUP" TO PARA-NAME.
050000    PERFORM 850-CLOSE-FILES THRU 850-EXIT.
050100    DISPLAY "** FAM2OBSV RECORDS READ    **" RECORDS-READ.
050200    DISPLAY "** FAM2OBSV RECORDS WRITTEN **" RECORDS-WRITTEN.
050300    DISPLAY "******** NORMAL END OF JOB FAM2OBSV ********".
050400 999-EXIT.
050500    EXIT.
050600
050700 1000-ABEND-RTN.
050800    MOVE "1000-ABEND-RTN" TO PARA-NAME.
050900    WRITE SYSOUT-REC FROM ABEND-REC.
051000    PERFORM 850-CLOSE-FILES THRU 850-EXIT.
051100    DISPLAY "*** ABNORMAL END OF JOB - FAM2OBSV ***"
051200                                             UPON CONSOLE.
051300    DIVIDE ZERO-VAL INTO ONE-VAL.

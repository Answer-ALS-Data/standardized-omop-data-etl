000100      ******************************************************************
000200      * COPYBOOK     OMPOBVF
000300      * DESCRIPTION   OMOP OBSERVATION RECORD, FULL CANONICAL COLUMN
000400      *               FORM.  CARRIES EVERY COLUMN OF THE STANDARD OMOP
000500      *               OBSERVATION TABLE - THE COLUMNS THIS STUDY DOES
000600      *               NOT POPULATE ARE CARRIED AS SPACES/ZEROS SO A
000700      *               DOWNSTREAM LOAD DOES NOT HAVE TO WORRY ABOUT A
000800      *               SHORT RECORD.
000900      ******************************************************************
001000      * CHANGE LOG
001100      *  09/24/03  MLK  ORIGINAL CODING FOR THE ADD-MISSING-COLUMNS STEP
001200      *                 OF THE OMOP CONVERSION PROJECT.  TKT ALS-0805.
001300      ******************************************************************
001400       01  OMP-OBSERVATION-FINAL-REC.
001500           05  OBF-OBSERVATION-ID           PIC 9(09).
001600           05  OBF-PERSON-ID                PIC 9(09).
001700           05  OBF-OBSERVATION-CONCEPT-ID   PIC 9(10).
001800           05  OBF-OBSERVATION-SOURCE-VALUE PIC X(250).
001900           05  OBF-OBSERVATION-DATE         PIC X(10).
002000           05  OBF-OBSERVATION-TYPE-CONID   PIC 9(10).
002100           05  OBF-VALUE-AS-NUMBER          PIC S9(07)V99.
002200           05  OBF-VALUE-AS-STRING          PIC X(250).
002300           05  OBF-VALUE-AS-CONCEPT-ID      PIC 9(10).
002400           05  OBF-VALUE-SOURCE-VALUE       PIC X(250).
002500           05  OBF-QUALIFIER-CONCEPT-ID     PIC 9(10).
002600           05  OBF-QUALIFIER-SOURCE-VALUE   PIC X(250).
002700           05  OBF-UNIT-CONCEPT-ID          PIC 9(10).
002800           05  OBF-UNIT-SOURCE-VALUE        PIC X(250).
002900           05  OBF-VISIT-OCCURRENCE-ID      PIC X(30).
003000      * COLUMNS BELOW ARE PART OF THE STANDARD OMOP OBSERVATION TABLE
003100      * BUT ARE NOT SOURCED BY THIS STUDY - CARRIED EMPTY.
003200           05  OBF-OBSERVATION-DTTM         PIC X(10).
003300           05  OBF-PROVIDER-ID              PIC 9(09).
003400           05  OBF-VISIT-DETAIL-ID          PIC X(30).
003500           05  OBF-OBSERVATION-SRC-CONID    PIC 9(10).
003600           05  FILLER                       PIC X(05).

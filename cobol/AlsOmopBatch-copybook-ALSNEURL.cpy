000100      ******************************************************************
000200      * COPYBOOK     ALSNEURL
000300      * DESCRIPTION   ANSWER ALS REGISTRY - NEUROLOG (NEUROLOGICAL
000400      *               DISEASE HISTORY) SOURCE RECORD.  HIDDEN2 IS MATCHED
000500      *               EXACTLY AGAINST THE USAGI NEUROLOG MAPPING TABLE.
000600      ******************************************************************
000700      * CHANGE LOG
000800      *  06/04/97  RTP  ORIGINAL CODING FOR THE OMOP CONVERSION PROJECT.
000850      *  06/23/03  MLK  ADDED THE VISIT-DATE-X BLANK-CHECK VIEW - THE
000860      *                 VISIT ID SUFFIX MUST FALL BACK TO ZERO WHEN NO
000870      *                 VISIT DATE WAS COLLECTED.
000900      ******************************************************************
001000       01  ALS-NEUROLOG-REC.
001100           05  NEU-PARTICIPANT-ID          PIC X(20).
001150           05  NEU-VISIT-DATE              PIC S9(07).
001160           05  NEU-VISIT-DATE-X REDEFINES NEU-VISIT-DATE
001170                                       PIC X(07).
001300           05  NEU-DATE1                   PIC S9(07).
001400           05  NEU-DATE1-X REDEFINES NEU-DATE1
001500                                       PIC X(07).
001600           05  NEU-HIDDEN2                 PIC X(80).
001700           05  NEU-OTHER                   PIC X(80).
001800           05  FILLER                      PIC X(20).

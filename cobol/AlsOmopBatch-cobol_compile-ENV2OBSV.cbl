000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID.  ENV2OBSV.
000300 AUTHOR. JON SAYLES.
000400 INSTALLATION. COBOL DEV Center.
000500 DATE-WRITTEN. 06/18/87.
000600 DATE-COMPILED. 06/18/87.
000700 SECURITY. NON-CONFIDENTIAL.
000800
000900   ******************************************************************
001000   *REMARKS.
001100   *
001200   *          THIS PROGRAM IS STEP 13 OF THE ANSWER ALS REGISTRY TO
001300   *          OMOP CONVERSION SUITE.  IT TURNS THE ENVIRONMENTAL
001400   *          EXPOSURE QUESTIONNAIRE INTO THE OMOP OBSERVATION WORK
001500   *          FILE - OCCUPATION HISTORY, EXERCISE, MILITARY SERVICE,
001600   *          HEAD INJURY, CONCUSSION, SMOKING AND ALCOHOL USE.
001700   *
001800   *          EACH OF THE 23 OCCUPATION FLAGS THAT IS SET WRITES ITS
001900   *          OWN ROW AGAINST THE SAME OBSERVATION CONCEPT, ONE VALUE
002000   *          CONCEPT PER FLAG, TAKEN FROM THE WS-OCCUP-TBL LOOKUP
002100   *          BELOW.  THE REMAINING QUESTIONS EACH DRIVE AT MOST ONE
002200   *          ROW.  A ROW THAT WOULD EXACTLY DUPLICATE ONE ALREADY
002300   *          WRITTEN FOR THIS PARTICIPANT'S VISIT IS DROPPED - SEE
002400   *          HXF2OBSV FOR THE SAME DUPLICATE-CHECK IDIOM.
002500   *
002600   ******************************************************************
002700            INPUT FILE   -  ENVQR    (ENVIRONMENTAL QUESTIONNAIRE)
002800            OUTPUT FILE  -  OBSVWK   (OBSERVATION WORK FILE)
002900            DUMP FILE    -  SYSOUT
003000   ******************************************************************
003100   * CHANGE LOG
003200   *  06/18/87  JAS  ORIGINAL CODING FOR THE OMOP CONVERSION PROJECT.
003210   *  03/11/04  DWK  OBS-PERSON-ID-X WAS ONLY 9 BYTES - TWO
003220   *                 PARTICIPANTS SHARING A 9-BYTE PREFIX WOULD
003230   *                 COLLAPSE INTO ONE PERSON DOWNSTREAM.  MOVES THE
003240   *                 FULL PARTICIPANT ID NOW.  TKT ALS-0911.
003300   ******************************************************************
003400
003500 ENVIRONMENT DIVISION.
003600 CONFIGURATION SECTION.
003700 SOURCE-COMPUTER. IBM-390.
003800 OBJECT-COMPUTER. IBM-390.
003900 SPECIAL-NAMES.
004000    C01 IS NEXT-PAGE.
004100
004200 INPUT-OUTPUT SECTION.
004300 FILE-CONTROL.
004400    SELECT SYSOUT
004500    ASSIGN TO UT-S-SYSOUT
004600      ORGANIZATION IS SEQUENTIAL.
004700
004800    SELECT ENVQR
004900    ASSIGN TO UT-S-ENVQR
005000      ACCESS MODE IS SEQUENTIAL
005100      FILE STATUS IS ENVQR-STATUS.
005200
005300    SELECT OBSVWK
005400    ASSIGN TO UT-S-OBSVWK
005500      ACCESS MODE IS SEQUENTIAL
005600      FILE STATUS IS OBSVWK-STATUS.
005700
005800 DATA DIVISION.
005900 FILE SECTION.
006000 FD  SYSOUT
006100    RECORDING MODE IS F
006200    LABEL RECORDS ARE STANDARD
006300    RECORD CONTAINS 130 CHARACTERS
006400    BLOCK CONTAINS 0 RECORDS
006500    DATA RECORD IS SYSOUT-REC.
006600 01  SYSOUT-REC  PIC X(130).
006700
006800 FD  ENVQR
006900    RECORDING MODE IS F
007000    LABEL RECORDS ARE STANDARD
007100    RECORD CONTAINS 167 CHARACTERS
007200    BLOCK CONTAINS 0 RECORDS
007300    DATA RECORD IS ALS-ENVQ-REC.
007400 COPY ALSENVQR.
007500
007600 FD  OBSVWK
007700    RECORDING MODE IS F
007800    LABEL RECORDS ARE STANDARD
007900    RECORD CONTAINS 1407 CHARACTERS
008000    BLOCK CONTAINS 0 RECORDS
008100    DATA RECORD IS OMP-OBSERVATION-REC.
008200 COPY OMPOBSV.
008300
008400 WORKING-STORAGE SECTION.
008500 01  FILE-STATUS-CODES.
008600    05  ENVQR-STATUS            PIC X(02).
008700        88  NO-MORE-ENVQR           VALUE "10".
008800    05  OBSVWK-STATUS           PIC X(02).
008900        88  OBSVWK-WRITE-OK          VALUE "00".
009000
009050* TABLE VIEW OF BOTH STATUS BYTES FOR THE 999-CLEANUP ABEND SNAP.
009060 01  WS-FILE-STATUS-REDEF REDEFINES FILE-STATUS-CODES.
009070    05  WS-FILE-STATUS-TBL OCCURS 2 TIMES PIC X(02).
009100 COPY ALSABND.
009200
009300 01  COUNTERS-IDXS-AND-ACCUMULATORS.
009400    05  RECORDS-READ            PIC 9(07) COMP.
009500    05  RECORDS-WRITTEN         PIC 9(07) COMP.
009600    05  WS-OCC-SUB              PIC 9(02) COMP.
009700    05  WS-DEDUP-COUNT          PIC 9(02) COMP.
009800    05  WS-DEDUP-SUB            PIC 9(02) COMP.
009900    05  FILLER                  PIC X(04).
009910* TABLE VIEW OF THE TWO READ/WRITE COUNTERS FOR THE END-OF-JOB
009920* SUMMARY LINE ON SYSOUT.
009930 01  WS-ENV-COUNTS-REDEF REDEFINES COUNTERS-IDXS-AND-ACCUMULATORS.
009940    05  WS-ENV-COUNT-TBL OCCURS 2 TIMES PIC 9(07) COMP.
009950    05  FILLER                  PIC 9(06) COMP.
009960    05  FILLER                  PIC X(04).
010000
010100 01  WS-SWITCHES.
010200    05  WS-DUP-FOUND-SW         PIC X(01).
010300        88  WS-DUP-FOUND            VALUE "Y".
010400    05  FILLER                  PIC X(08).
010500
010600* 23-ROW OCCUPATION VALUE-CONCEPT TABLE, IN THE SAME COLUMN ORDER AS
010700* ENV-OCCUP-VAL SO THE FLAG SUBSCRIPT DOUBLES AS THE TABLE SUBSCRIPT.
010800 01  WS-OCCUP-TABLE-VALUES.
010900    05  FILLER PIC 9(10) VALUE 0036310392.
011000    05  FILLER PIC X(10) VALUE "MOCK".
011100    05  FILLER PIC 9(10) VALUE 0036308234.
011200    05  FILLER PIC X(10) VALUE "BFOPO".
011300    05  FILLER PIC 9(10) VALUE 0036309431.
011400    05  FILLER PIC X(10) VALUE "CMOCK".
011500    05  FILLER PIC 9(10) VALUE 0036311194.
011600    05  FILLER PIC X(10) VALUE "AEOCK".
011700    05  FILLER PIC 9(10) VALUE 0036308008.
011800    05  FILLER PIC X(10) VALUE "LPSSOCK".
011900    05  FILLER PIC 9(10) VALUE 0036308579.
012000    05  FILLER PIC X(10) VALUE "CSSOCK".
012100    05  FILLER PIC 9(10) VALUE 0036307876.
012200    05  FILLER PIC X(10) VALUE "LOCK".
012300    05  FILLER PIC 9(10) VALUE 0036310455.
012400    05  FILLER PIC X(10) VALUE "ETLOCK".
012500    05  FILLER PIC 9(10) VALUE 0036309675.
012600    05  FILLER PIC X(10) VALUE "ADESMOCK".
012700    05  FILLER PIC 9(10) VALUE 0036308137.
012800    05  FILLER PIC X(10) VALUE "HPTOCK".
012900    05  FILLER PIC 9(10) VALUE 0036307824.
013000    05  FILLER PIC X(10) VALUE "HSOCK".
013100    05  FILLER PIC 9(10) VALUE 0036309614.
013200    05  FILLER PIC X(10) VALUE "PSOCK".
013300    05  FILLER PIC 9(10) VALUE 0036307878.
013400    05  FILLER PIC X(10) VALUE "FPSROCK".
013500    05  FILLER PIC 9(10) VALUE 0036310459.
013600    05  FILLER PIC X(10) VALUE "BGCLMOCK".
013700    05  FILLER PIC 9(10) VALUE 0036309317.
013800    05  FILLER PIC X(10) VALUE "PCSOCK".
013900    05  FILLER PIC 9(10) VALUE 0036310875.
014000    05  FILLER PIC X(10) VALUE "SROCK".
014100    05  FILLER PIC 9(10) VALUE 0036307554.
014200    05  FILLER PIC X(10) VALUE "OASOCK".
014300    05  FILLER PIC 9(10) VALUE 0036307977.
014400    05  FILLER PIC X(10) VALUE "FFFOCK".
014500    05  FILLER PIC 9(10) VALUE 0036307566.
014600    05  FILLER PIC X(10) VALUE "CEOCK".
014700    05  FILLER PIC 9(10) VALUE 0036308876.
014800    05  FILLER PIC X(10) VALUE "IMROCK".
014900    05  FILLER PIC 9(10) VALUE 0036310607.
015000    05  FILLER PIC X(10) VALUE "POCK".
015100    05  FILLER PIC 9(10) VALUE 0036309959.
015200    05  FILLER PIC X(10) VALUE "TMMOCK".
015300    05  FILLER PIC 9(10) VALUE 0036309362.
015400    05  FILLER PIC X(10) VALUE "MSOCK".
015500 01  WS-OCCUP-TBL REDEFINES WS-OCCUP-TABLE-VALUES.
015600    05  WS-OCCUP-ROW            OCCURS 23 TIMES.
015700        10  WS-OCCUP-CONID      PIC 9(10).
015800        10  WS-OCCUP-TEXT       PIC X(10).
015900
016000* PER-SOURCE-ROW DUPLICATE CHECK TABLE - RESET FOR EVERY ENVQR RECORD,
016100* HOLDS EVERY OBSERVATION ROW WRITTEN SO FAR FOR THIS PARTICIPANT.
016200 01  WS-DEDUP-TABLE.
016300    05  WS-DEDUP-ROW            OCCURS 30 TIMES.
016400        10  WS-DEDUP-OBSCON     PIC 9(10).
016500        10  WS-DEDUP-VALCON     PIC 9(10).
016600        10  WS-DEDUP-VALNUM     PIC X(10).
016700        10  WS-DEDUP-TEXT       PIC X(90).
016800
016900 01  WS-MIL-AREA.
017000    05  WS-MIL-CONID            PIC 9(10).
017100    05  WS-MIL-TEXT             PIC X(10).
017200    05  FILLER                  PIC X(08).
017300
017400 01  WS-PACKYR-AREA.
017500    05  WS-YRS-NUM              PIC S9(05) COMP.
017600    05  WS-AVG-NUM              PIC S9(05) COMP.
017700    05  FILLER                  PIC X(08).
017800
017900 01  WS-BUILD-AREA.
018000    05  WS-VISIT-DATE           PIC X(10).
018100    05  WS-CALL-OUT-YEAR        PIC 9(04).
018200    05  WS-VISIT-ID             PIC X(30).
018300    05  WS-VALUE-SOURCE-VALUE   PIC X(90).
018400    05  WS-SV-PTR               PIC 9(03) COMP.
018500    05  FILLER                  PIC X(08).
018600
018700 PROCEDURE DIVISION.
018800
018900    PERFORM 000-HOUSEKEEPING THRU 000-EXIT.
019000    PERFORM 100-MAINLINE THRU 100-EXIT
019100        UNTIL NO-MORE-ENVQR.
019200    PERFORM 999-CLEANUP THRU 999-EXIT.
019300    STOP RUN.
019400
019500 000-HOUSEKEEPING.
019600    MOVE "000-HOUSEKEEPING" TO PARA-NAME.
019700    MOVE "ENV2OBSV" TO ABND-PROGRAM-ID.
019800    MOVE 0 TO RECORDS-READ, RECORDS-WRITTEN.
019900    PERFORM 800-OPEN-FILES THRU 800-EXIT.
020000    PERFORM 900-READ-ENVQR THRU 900-EXIT.
020100 000-EXIT.
020200    EXIT.
020300
020400 100-MAINLINE.
020500    MOVE "100-MAINLINE" TO PARA-NAME.
020600    ADD 1 TO RECORDS-READ.
020700    PERFORM 200-BUILD-COMMON-FIELDS THRU 200-EXIT.
020800    PERFORM 300-BUILD-OCCUPATION-ROWS THRU 300-EXIT
020900        VARYING WS-OCC-SUB FROM 1 BY 1
021000        UNTIL WS-OCC-SUB > 23.
021100    PERFORM 320-BUILD-EXERCISE-ROW THRU 320-EXIT.
021200    PERFORM 340-BUILD-MILITARY-ROW THRU 340-EXIT.
021300    PERFORM 350-BUILD-MILITARY-YEARS-ROW THRU 350-EXIT.
021400    PERFORM 360-BUILD-HEAD-INJURY-ROW THRU 360-EXIT.
021500    PERFORM 370-BUILD-CONCUSSION-ROW THRU 370-EXIT.
021600    PERFORM 380-BUILD-SMOKING-ROW THRU 380-EXIT.
021700    PERFORM 390-BUILD-PACK-YEARS-ROW THRU 390-EXIT.
021800    PERFORM 395-BUILD-ALCOHOL-ROW THRU 395-EXIT.
021900    PERFORM 900-READ-ENVQR THRU 900-EXIT.
022000 100-EXIT.
022100    EXIT.
022200
022300 200-BUILD-COMMON-FIELDS.
022400    MOVE "200-BUILD-COMMON-FIELDS" TO PARA-NAME.
022500    MOVE 0 TO WS-DEDUP-COUNT.
022600    PERFORM 210-BUILD-VISIT-FIELDS THRU 210-EXIT.
022700 200-EXIT.
022800    EXIT.
022900
023000 210-BUILD-VISIT-FIELDS.
023100    MOVE "210-BUILD-VISIT-FIELDS" TO PARA-NAME.
023200    IF ENV-VISIT-DATE-X = SPACES
023300        MOVE "1900-01-01" TO WS-VISIT-DATE
023400    ELSE
023500        CALL "RELDCNVT" USING ENV-VISIT-DATE,
023600                               WS-VISIT-DATE,
023700                               WS-CALL-OUT-YEAR
023800    END-IF.
023900    MOVE SPACES TO WS-VISIT-ID.
024000    IF ENV-VISIT-DATE-X = SPACES
024100        STRING ENV-PARTICIPANT-ID DELIMITED BY SPACE
024200                "_0"              DELIMITED BY SIZE
024300                INTO WS-VISIT-ID
024400    ELSE
024500        STRING ENV-PARTICIPANT-ID DELIMITED BY SPACE
024600                "_"               DELIMITED BY SIZE
024700                ENV-VISIT-DATE    DELIMITED BY SIZE
024800                INTO WS-VISIT-ID
024900    END-IF.
025000 210-EXIT.
025100    EXIT.
025200
025300 300-BUILD-OCCUPATION-ROWS.
025400    MOVE "300-BUILD-OCCUPATION-ROWS" TO PARA-NAME.
025500    IF ENV-OCCUP-VAL (WS-OCC-SUB) NOT = 1
025600        GO TO 300-EXIT
025700    END-IF.
025800    MOVE SPACES TO OMP-OBSERVATION-REC.
025900    MOVE ENV-PARTICIPANT-ID TO OBS-PERSON-ID-X.
026000    MOVE 44786930 TO OBS-OBSERVATION-CONCEPT-ID.
026100    MOVE WS-VISIT-DATE TO OBS-OBSERVATION-DATE.
026200    MOVE 32851 TO OBS-OBSERVATION-TYPE-CONID.
026300    MOVE WS-VISIT-ID TO OBS-VISIT-OCCURRENCE-ID.
026400    MOVE "ENVQTR+OCCUPATION" TO OBS-OBSERVATION-SOURCE-VALUE.
026500    MOVE WS-OCCUP-CONID (WS-OCC-SUB) TO OBS-VALUE-AS-CONCEPT-ID.
026600    MOVE SPACES TO WS-VALUE-SOURCE-VALUE.
026700    STRING "ENVQTR+OCCUPATION (" DELIMITED BY SIZE
026800            WS-OCCUP-TEXT (WS-OCC-SUB) DELIMITED BY "  "
026900            "): 1 (YES)"         DELIMITED BY SIZE
027000            INTO WS-VALUE-SOURCE-VALUE.
027100    MOVE WS-VALUE-SOURCE-VALUE TO OBS-VALUE-SOURCE-VALUE.
027200    PERFORM 700-WRITE-IF-NEW THRU 700-EXIT.
027300 300-EXIT.
027400    EXIT.
027500
027600 320-BUILD-EXERCISE-ROW.
027700    MOVE "320-BUILD-EXERCISE-ROW" TO PARA-NAME.
027800    IF ENV-EXERDD IS NOT NUMERIC
027900        GO TO 320-EXIT
028000    END-IF.
028100    MOVE SPACES TO OMP-OBSERVATION-REC.
028200    MOVE ENV-PARTICIPANT-ID TO OBS-PERSON-ID-X.
028300    MOVE 4036426 TO OBS-OBSERVATION-CONCEPT-ID.
028400    MOVE WS-VISIT-DATE TO OBS-OBSERVATION-DATE.
028500    MOVE 32851 TO OBS-OBSERVATION-TYPE-CONID.
028600    MOVE WS-VISIT-ID TO OBS-VISIT-OCCURRENCE-ID.
028700    MOVE "ENVQTR+EXERCISE DAYS PER WEEK" TO OBS-OBSERVATION-SOURCE-VALUE.
028800    MOVE ENV-EXERDD TO OBS-VALUE-AS-NUMBER.
028900    MOVE 8621 TO OBS-UNIT-CONCEPT-ID.
029000    MOVE "DAYS/WEEK" TO OBS-UNIT-SOURCE-VALUE.
029100    PERFORM 700-WRITE-IF-NEW THRU 700-EXIT.
029200 320-EXIT.
029300    EXIT.
029400
029500 340-BUILD-MILITARY-ROW.
029600    MOVE "340-BUILD-MILITARY-ROW" TO PARA-NAME.
029700    EVALUATE TRUE
029800        WHEN ENV-MILIRB-YES
029900            MOVE 45877994 TO WS-MIL-CONID
030000            MOVE "YES"    TO WS-MIL-TEXT
030100        WHEN ENV-MILIRB-NO
030200            MOVE 45878245 TO WS-MIL-CONID
030300            MOVE "NO"     TO WS-MIL-TEXT
030400        WHEN OTHER
030500            GO TO 340-EXIT
030600    END-EVALUATE.
030700    MOVE SPACES TO OMP-OBSERVATION-REC.
030800    MOVE ENV-PARTICIPANT-ID TO OBS-PERSON-ID-X.
030900    MOVE 37162399 TO OBS-OBSERVATION-CONCEPT-ID.
031000    MOVE WS-VISIT-DATE TO OBS-OBSERVATION-DATE.
031100    MOVE 32851 TO OBS-OBSERVATION-TYPE-CONID.
031200    MOVE WS-VISIT-ID TO OBS-VISIT-OCCURRENCE-ID.
031300    MOVE "ENVQTR+MILITARY SERVICE" TO OBS-OBSERVATION-SOURCE-VALUE.
031400    MOVE WS-MIL-CONID TO OBS-VALUE-AS-CONCEPT-ID.
031500    MOVE SPACES TO WS-VALUE-SOURCE-VALUE.
031600    MOVE 1 TO WS-SV-PTR.
031700    STRING "ENVQTR+MILITARY (" DELIMITED BY SIZE
031800            WS-MIL-TEXT        DELIMITED BY "  "
031900            ")"                DELIMITED BY SIZE
032000            INTO WS-VALUE-SOURCE-VALUE
032100            WITH POINTER WS-SV-PTR.
032200    IF ENV-OUTUSRB-YES
032300        STRING " - DEPLOYED"    DELIMITED BY SIZE
032400                INTO WS-VALUE-SOURCE-VALUE
032500                WITH POINTER WS-SV-PTR
032600        IF ENV-YRSOUT NOT = SPACES
032700            STRING ": " DELIMITED BY SIZE
032800                    ENV-YRSOUT DELIMITED BY "  "
032900                    INTO WS-VALUE-SOURCE-VALUE
033000                    WITH POINTER WS-SV-PTR
033100        END-IF
033200        IF ENV-WHERE NOT = SPACES
033300            STRING " (" DELIMITED BY SIZE
033400                    ENV-WHERE  DELIMITED BY "  "
033500                    ")"        DELIMITED BY SIZE
033600                    INTO WS-VALUE-SOURCE-VALUE
033700                    WITH POINTER WS-SV-PTR
033800        END-IF
033900    END-IF.
034000    MOVE WS-VALUE-SOURCE-VALUE TO OBS-VALUE-SOURCE-VALUE.
034100    PERFORM 700-WRITE-IF-NEW THRU 700-EXIT.
034200 340-EXIT.
034300    EXIT.
034400
034500 350-BUILD-MILITARY-YEARS-ROW.
034600    MOVE "350-BUILD-MILITARY-YEARS-ROW" TO PARA-NAME.
034700    IF ENV-YRSTB IS NOT NUMERIC
034800        GO TO 350-EXIT
034900    END-IF.
035000    MOVE SPACES TO OMP-OBSERVATION-REC.
035100    MOVE ENV-PARTICIPANT-ID TO OBS-PERSON-ID-X.
035200    MOVE 4073594 TO OBS-OBSERVATION-CONCEPT-ID.
035300    MOVE WS-VISIT-DATE TO OBS-OBSERVATION-DATE.
035400    MOVE 32851 TO OBS-OBSERVATION-TYPE-CONID.
035500    MOVE WS-VISIT-ID TO OBS-VISIT-OCCURRENCE-ID.
035600    MOVE "ENVQTR+YEARS IN MILITARY" TO OBS-OBSERVATION-SOURCE-VALUE.
035700    MOVE ENV-YRSTB TO OBS-VALUE-AS-NUMBER.
035800    MOVE 9448 TO OBS-UNIT-CONCEPT-ID.
035900    MOVE "YEARS" TO OBS-UNIT-SOURCE-VALUE.
036000    PERFORM 700-WRITE-IF-NEW THRU 700-EXIT.
036100 350-EXIT.
036200    EXIT.
036300
036400 360-BUILD-HEAD-INJURY-ROW.
036500    MOVE "360-BUILD-HEAD-INJURY-ROW" TO PARA-NAME.
036600    IF (NOT ENV-HEADRB-YES) AND (NOT ENV-EDRB-YES)
036700        GO TO 360-EXIT
036800    END-IF.
036900    MOVE SPACES TO OMP-OBSERVATION-REC.
037000    MOVE ENV-PARTICIPANT-ID TO OBS-PERSON-ID-X.
037100    MOVE 1340204 TO OBS-OBSERVATION-CONCEPT-ID.
037200    MOVE WS-VISIT-DATE TO OBS-OBSERVATION-DATE.
037300    MOVE 32851 TO OBS-OBSERVATION-TYPE-CONID.
037400    MOVE WS-VISIT-ID TO OBS-VISIT-OCCURRENCE-ID.
037500    MOVE "ENVQTR+HEAD INJURY" TO OBS-OBSERVATION-SOURCE-VALUE.
037600    MOVE 375415 TO OBS-VALUE-AS-CONCEPT-ID.
037700    MOVE "ENVQTR+HEAD INJURY: YES" TO OBS-VALUE-SOURCE-VALUE.
037800    PERFORM 700-WRITE-IF-NEW THRU 700-EXIT.
037900 360-EXIT.
038000    EXIT.
038100
038200 370-BUILD-CONCUSSION-ROW.
038300    MOVE "370-BUILD-CONCUSSION-ROW" TO PARA-NAME.
038400    IF NOT ENV-CONCUSSRB-YES
038500        GO TO 370-EXIT
038600    END-IF.
038700    MOVE SPACES TO OMP-OBSERVATION-REC.
038800    MOVE ENV-PARTICIPANT-ID TO OBS-PERSON-ID-X.
038900    MOVE 1340204 TO OBS-OBSERVATION-CONCEPT-ID.
039000    MOVE WS-VISIT-DATE TO OBS-OBSERVATION-DATE.
039100    MOVE 32851 TO OBS-OBSERVATION-TYPE-CONID.
039200    MOVE WS-VISIT-ID TO OBS-VISIT-OCCURRENCE-ID.
039300    MOVE "ENVQTR+HEAD INJURY" TO OBS-OBSERVATION-SOURCE-VALUE.
039400    MOVE 4001336 TO OBS-VALUE-AS-CONCEPT-ID.
039500    MOVE SPACES TO WS-VALUE-SOURCE-VALUE.
039600    MOVE 1 TO WS-SV-PTR.
039700    STRING "ENVQTR+CONCUSSION: YES" DELIMITED BY SIZE
039800            INTO WS-VALUE-SOURCE-VALUE
039900            WITH POINTER WS-SV-PTR.
040000    IF ENV-CONCUSSTB NOT = SPACES
040100        STRING " - COUNT: "  DELIMITED BY SIZE
040200                ENV-CONCUSSTB DELIMITED BY "  "
040300                INTO WS-VALUE-SOURCE-VALUE
040400                WITH POINTER WS-SV-PTR
040500    END-IF.
040600    MOVE WS-VALUE-SOURCE-VALUE TO OBS-VALUE-SOURCE-VALUE.
040700    PERFORM 700-WRITE-IF-NEW THRU 700-EXIT.
040800 370-EXIT.
040900    EXIT.
041000
041100 380-BUILD-SMOKING-ROW.
041200    MOVE "380-BUILD-SMOKING-ROW" TO PARA-NAME.
041300    EVALUATE TRUE
041400        WHEN ENV-SMOKERB-YES
041500            MOVE 45877994 TO WS-MIL-CONID
041600            MOVE "YES"    TO WS-MIL-TEXT
041700        WHEN ENV-SMOKERB-NO
041800            MOVE 45878245 TO WS-MIL-CONID
041900            MOVE "NO"     TO WS-MIL-TEXT
042000        WHEN OTHER
042100            GO TO 380-EXIT
042200    END-EVALUATE.
042300    MOVE SPACES TO OMP-OBSERVATION-REC.
042400    MOVE ENV-PARTICIPANT-ID TO OBS-PERSON-ID-X.
042500    MOVE 3012697 TO OBS-OBSERVATION-CONCEPT-ID.
042600    MOVE WS-VISIT-DATE TO OBS-OBSERVATION-DATE.
042700    MOVE 32851 TO OBS-OBSERVATION-TYPE-CONID.
042800    MOVE WS-VISIT-ID TO OBS-VISIT-OCCURRENCE-ID.
042900    MOVE "ENVQTR+SMOKING HISTORY" TO OBS-OBSERVATION-SOURCE-VALUE.
043000    MOVE WS-MIL-CONID TO OBS-VALUE-AS-CONCEPT-ID.
043100    MOVE SPACES TO WS-VALUE-SOURCE-VALUE.
043200    STRING "ENVQTR+SMOKING (" DELIMITED BY SIZE
043300            WS-MIL-TEXT       DELIMITED BY "  "
043400            ")"               DELIMITED BY SIZE
043500            INTO WS-VALUE-SOURCE-VALUE.
043600    MOVE WS-VALUE-SOURCE-VALUE TO OBS-VALUE-SOURCE-VALUE.
043700    PERFORM 700-WRITE-IF-NEW THRU 700-EXIT.
043800 380-EXIT.
043900    EXIT.
044000
044100 390-BUILD-PACK-YEARS-ROW.
044200    MOVE "390-BUILD-PACK-YEARS-ROW" TO PARA-NAME.
044300    IF ENV-YRSSMKTB IS NOT NUMERIC
044400        OR ENV-SMKAVGTB IS NOT NUMERIC
044500        GO TO 390-EXIT
044600    END-IF.
044700    MOVE ENV-YRSSMKTB TO WS-YRS-NUM.
044800    MOVE ENV-SMKAVGTB TO WS-AVG-NUM.
044900    MOVE SPACES TO OMP-OBSERVATION-REC.
045000    MOVE ENV-PARTICIPANT-ID TO OBS-PERSON-ID-X.
045100    MOVE 903650 TO OBS-OBSERVATION-CONCEPT-ID.
045200    MOVE WS-VISIT-DATE TO OBS-OBSERVATION-DATE.
045300    MOVE 32851 TO OBS-OBSERVATION-TYPE-CONID.
045400    MOVE WS-VISIT-ID TO OBS-VISIT-OCCURRENCE-ID.
045500    MOVE "ENVQTR+PACK YEARS" TO OBS-OBSERVATION-SOURCE-VALUE.
045600    COMPUTE OBS-VALUE-AS-NUMBER = WS-YRS-NUM * WS-AVG-NUM * 365.
045700    PERFORM 700-WRITE-IF-NEW THRU 700-EXIT.
045800 390-EXIT.
045900    EXIT.
046000
046100 395-BUILD-ALCOHOL-ROW.
046200    MOVE "395-BUILD-ALCOHOL-ROW" TO PARA-NAME.
046300    IF ENV-DRIAVGTB IS NOT NUMERIC
046400        GO TO 395-EXIT
046500    END-IF.
046600    MOVE SPACES TO OMP-OBSERVATION-REC.
046700    MOVE ENV-PARTICIPANT-ID TO OBS-PERSON-ID-X.
046800    MOVE 3043872 TO OBS-OBSERVATION-CONCEPT-ID.
046900    MOVE WS-VISIT-DATE TO OBS-OBSERVATION-DATE.
047000    MOVE 32851 TO OBS-OBSERVATION-TYPE-CONID.
047100    MOVE WS-VISIT-ID TO OBS-VISIT-OCCURRENCE-ID.
047200    MOVE "ENVQTR+ALCOHOL USE" TO OBS-OBSERVATION-SOURCE-VALUE.
047300    MOVE ENV-DRIAVGTB TO OBS-VALUE-AS-NUMBER.
047400    MOVE 44777559 TO OBS-UNIT-CONCEPT-ID.
047500    MOVE "DRINKS/WEEK" TO OBS-UNIT-SOURCE-VALUE.
047600    PERFORM 700-WRITE-IF-NEW THRU 700-EXIT.
047700 395-EXIT.
047800    EXIT.
047900
048000 700-WRITE-IF-NEW.
048100    MOVE "700-WRITE-IF-NEW" TO PARA-NAME.
048200    MOVE "N" TO WS-DUP-FOUND-SW.
048300    PERFORM 705-SCAN-DEDUP THRU 705-EXIT
048400        VARYING WS-DEDUP-SUB FROM 1 BY 1
048500        UNTIL WS-DEDUP-SUB > WS-DEDUP-COUNT
048600           OR WS-DUP-FOUND.
048700    IF WS-DUP-FOUND
048800        GO TO 700-EXIT
048900    END-IF.
049000    ADD 1 TO WS-DEDUP-COUNT.
049100    MOVE OBS-OBSERVATION-CONCEPT-ID TO WS-DEDUP-OBSCON (WS-DEDUP-COUNT).
049200    MOVE OBS-VALUE-AS-CONCEPT-ID    TO WS-DEDUP-VALCON (WS-DEDUP-COUNT).
049300    MOVE OBS-VALUE-AS-NUMBER-X      TO WS-DEDUP-VALNUM (WS-DEDUP-COUNT).
049400    MOVE OBS-VALUE-SOURCE-VALUE (1:90) TO WS-DEDUP-TEXT (WS-DEDUP-COUNT).
049500    WRITE OMP-OBSERVATION-REC.
049600    ADD 1 TO RECORDS-WRITTEN.
049700 700-EXIT.
049800    EXIT.
049900
050000 705-SCAN-DEDUP.
050100    MOVE "705-SCAN-DEDUP" TO PARA-NAME.
050200    IF WS-DEDUP-OBSCON (WS-DEDUP-SUB) = OBS-OBSERVATION-CONCEPT-ID
050300       AND WS-DEDUP-VALCON (WS-DEDUP-SUB) = OBS-VALUE-AS-CONCEPT-ID
050400       AND WS-DEDUP-VALNUM (WS-DEDUP-SUB) = OBS-VALUE-AS-NUMBER-X
050500       AND WS-DEDUP-TEXT (WS-DEDUP-SUB) = OBS-VALUE-SOURCE-VALUE (1:90)
050600        MOVE "Y" TO WS-DUP-FOUND-SW
050700    END-IF.
050800 705-EXIT.
050900    EXIT.
051000
051100 800-OPEN-FILES.
051200    MOVE "800-OPEN-FILES" TO PARA-NAME.
051300    OPEN INPUT ENVQR.
051400    OPEN OUTPUT OBSVWK, SYSOUT.
051500 800-EXIT.
051600    EXIT.
051700
051800 850-CLOSE-FILES.
051900    MOVE "850-CLOSE-FILES" TO PARA-NAME.
052000    CLOSE ENVQR, OBSVWK, SYSOUT.
052100 850-EXIT.
052200    EXIT.
052300
052400 900-READ-ENVQR.
052500    MOVE "900-READ-ENVQR" TO PARA-NAME.
052600    READ ENVQR INTO ALS-ENVQ-REC.
052700 900-EXIT.
052800    EXIT.
052900
053000 999-CLEANUP.
053100    MOVE "999-CLEANUP" TO PARA-NAME.
053200    PERFORM 850-CLOSE-FILES THRU 850-EXIT.
053300    DISPLAY "** ENV2OBSV RECORDS READ    **" RECORDS-READ.
053400    DISPLAY "** ENV2OBSV RECORDS WRITTEN **" RECORDS-WRITTEN.
053500    DISPLAY "******** NORMAL END OF JOB ENV2OBSV ********".
053600 999-EXIT.
053700    EXIT.
053800
053900 1000-ABEND-RTN.
054000    MOVE "1000-ABEND-RTN" TO PARA-NAME.
054100    WRITE SYSOUT-REC FROM ABEND-REC.
054200    PERFORM 850-CLOSE-FILES THRU 850-EXIT.
054300    DISPLAY "*** ABNORMAL END OF JOB - ENV2OBSV ***"
054400                                             UPON CONSOLE.
054500    DIVIDE ZERO-VAL INTO ONE-VAL.

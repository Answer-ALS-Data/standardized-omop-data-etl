000100      ******************************************************************
000200      * COPYBOOK     ALSENVQR
000300      * DESCRIPTION   ANSWER ALS REGISTRY - ENVIRONMENTAL EXPOSURE
000400      *               QUESTIONNAIRE SOURCE RECORD.  23 OCCUPATION FLAGS
000500      *               PLUS MILITARY/SMOKING/ALCOHOL DETAIL COLUMNS.
000600      ******************************************************************
000700      * CHANGE LOG
000800      *  06/11/97  RTP  ORIGINAL CODING FOR THE OMOP CONVERSION PROJECT.
000900      *  12/14/98  MKH  ADDED DEPLOYMENT DETAIL (OUTUSRB/YRSOUT/WHERE)
001000      *                 PER VA COLLABORATION REQUEST.
001050      *  03/02/04  MLK  ADDED THE VISIT-DATE-X BLANK-CHECK VIEW - THE
001060      *                 VISIT ID SUFFIX MUST FALL BACK TO ZERO WHEN NO
001070      *                 VISIT DATE WAS COLLECTED.
001100      ******************************************************************
001200       01  ALS-ENVQ-REC.
001300           05  ENV-PARTICIPANT-ID          PIC X(20).
001310           05  ENV-VISIT-DATE              PIC S9(07).
001320           05  ENV-VISIT-DATE-X REDEFINES ENV-VISIT-DATE
001330                                       PIC X(07).
001500           05  ENV-OCCUPATION-FLAGS.
001600               10  ENV-MOCK                PIC 9(01).
001700               10  ENV-BFOPO                PIC 9(01).
001800               10  ENV-CMOCK                PIC 9(01).
001900               10  ENV-AEOCK                PIC 9(01).
002000               10  ENV-LPSSOCK              PIC 9(01).
002100               10  ENV-CSSOCK               PIC 9(01).
002200               10  ENV-LOCK                 PIC 9(01).
002300               10  ENV-ETLOCK               PIC 9(01).
002400               10  ENV-ADESMOCK             PIC 9(01).
002500               10  ENV-HPTOCK               PIC 9(01).
002600               10  ENV-HSOCK                PIC 9(01).
002700               10  ENV-PSOCK                PIC 9(01).
002800               10  ENV-FPSROCK              PIC 9(01).
002900               10  ENV-BGCLMOCK             PIC 9(01).
003000               10  ENV-PCSOCK               PIC 9(01).
003100               10  ENV-SROCK                PIC 9(01).
003200               10  ENV-OASOCK               PIC 9(01).
003300               10  ENV-FFFOCK               PIC 9(01).
003400               10  ENV-CEOCK                PIC 9(01).
003500               10  ENV-IMROCK               PIC 9(01).
003600               10  ENV-POCK                 PIC 9(01).
003700               10  ENV-TMMOCK               PIC 9(01).
003800               10  ENV-MSOCK                PIC 9(01).
003900           05  ENV-OCCUP-TBL REDEFINES ENV-OCCUPATION-FLAGS.
004000               10  ENV-OCCUP-VAL            PIC 9(01) OCCURS 23 TIMES.
004100           05  ENV-EXERDD                  PIC X(06).
004200           05  ENV-MILIRB                  PIC 9(01).
004300               88  ENV-MILIRB-YES           VALUE 1.
004400               88  ENV-MILIRB-NO            VALUE 0.
004500           05  ENV-OUTUSRB                 PIC 9(01).
004600               88  ENV-OUTUSRB-YES          VALUE 1.
004700           05  ENV-YRSOUT                  PIC X(20).
004800           05  ENV-WHERE                   PIC X(40).
004900           05  ENV-YRSTB                   PIC X(06).
005000           05  ENV-HEADRB                  PIC 9(01).
005100               88  ENV-HEADRB-YES           VALUE 1.
005200           05  ENV-EDRB                    PIC 9(01).
005300               88  ENV-EDRB-YES             VALUE 1.
005400           05  ENV-CONCUSSRB               PIC 9(01).
005500               88  ENV-CONCUSSRB-YES        VALUE 1.
005600           05  ENV-CONCUSSTB               PIC X(06).
005700           05  ENV-SMOKERB                 PIC 9(01).
005800               88  ENV-SMOKERB-YES          VALUE 1.
005900               88  ENV-SMOKERB-NO           VALUE 0.
006000           05  ENV-YRSSMKTB                PIC X(06).
006100           05  ENV-SMKAVGTB                PIC X(06).
006200           05  ENV-DRIAVGTB                PIC X(06).
006300           05  FILLER                      PIC X(15).

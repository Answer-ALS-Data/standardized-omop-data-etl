000100      ******************************************************************
000200      * COPYBOOK     OMPMEAS
000300      * DESCRIPTION   OMOP MEASUREMENT TARGET RECORD, INTERMEDIATE AND
000400      *               FINAL FORM.  measurement_type_concept_id IS ALWAYS
000500      *               32851 FOR THIS STUDY.
000600      ******************************************************************
000700      * CHANGE LOG
000800      *  07/30/97  RTP  ORIGINAL CODING FOR THE OMOP CONVERSION PROJECT.
000850      *  06/23/03  MLK  ADDED PERSON-ID-X SO THE STAGE 1 UNITS CAN
000855      *                 CARRY THE RAW PARTICIPANT ID UNTIL PSNIDMAP
000860      *                 RESOLVES IT.
000865      *  09/22/03  MLK  ADDED MEASUREMENT-ID-X SO TRNSFIDS HAS AN
000870      *                 ALPHANUMERIC VIEW TO POST THE SITE-PREFIXED ID
000875      *                 BACK THROUGH.  TKT ALS-0803.
000880      *  03/11/04  DWK  MEA-PERSON-ID-X WAS A REDEFINES CAPPED AT 9
000885      *                 BYTES - COLLAPSED DISTINCT PARTICIPANTS SHARING
000890      *                 A 9-BYTE PREFIX.  MADE IT X(20) AND SEPARATE,
000895      *                 AND ADDED MEA-PERSON-ID-TX (LIKE OMPPRSN'S -TX)
000900      *                 SO TRNSFIDS CAN STILL POST THE SITE-PREFIXED ID
000910      *                 BACK WITHOUT DISTURBING THE JOIN KEY.  ALS-0911.
000980      ******************************************************************
001000       01  OMP-MEASUREMENT-REC.
001100           05  MEA-MEASUREMENT-ID           PIC 9(09).
001110           05  MEA-MEASUREMENT-ID-X REDEFINES
001120                                MEA-MEASUREMENT-ID PIC X(09).
001200           05  MEA-PERSON-ID                PIC 9(09).
001205           05  MEA-PERSON-ID-TX REDEFINES
001206                                MEA-PERSON-ID PIC X(09).
001210           05  MEA-PERSON-ID-X              PIC X(20).
001300           05  MEA-MEASUREMENT-CONCEPT-ID   PIC 9(10).
001400           05  MEA-MEASUREMENT-SOURCE-VALUE PIC X(250).
001500           05  MEA-MEASUREMENT-DATE         PIC X(10).
001600           05  MEA-MEASUREMENT-TYPE-CONID   PIC 9(10).
001700           05  MEA-VALUE-AS-NUMBER          PIC S9(07)V99.
001800           05  MEA-VALUE-AS-NUMBER-X REDEFINES MEA-VALUE-AS-NUMBER
001900                                        PIC X(10).
002000           05  MEA-VALUE-AS-CONCEPT-ID      PIC 9(10).
002100           05  MEA-VALUE-SOURCE-VALUE       PIC X(250).
002200           05  MEA-UNIT-CONCEPT-ID          PIC 9(10).
002300           05  MEA-UNIT-SOURCE-VALUE        PIC X(250).
002400           05  MEA-VISIT-OCCURRENCE-ID      PIC X(30).
002500           05  FILLER                       PIC X(20).

000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID.  MED2DRUG.
000300 AUTHOR. JON SAYLES.
000400 INSTALLATION. COBOL DEV Center.
000500 DATE-WRITTEN. 05/21/87.
000600 DATE-COMPILED. 05/21/87.
000700 SECURITY. NON-CONFIDENTIAL.
000800
000900   ******************************************************************
001000   *REMARKS.
001100   *
001200   *          THIS PROGRAM IS STEP 10 OF THE ANSWER ALS REGISTRY TO
001300   *          OMOP CONVERSION SUITE.  IT TURNS THE MEDICATIONS LOG
001400   *          INTO THE OMOP DRUG_EXPOSURE WORK FILE, MATCHING THE
001500   *          FREE-TEXT DRUG NAME AGAINST THE USAGI MEDICATION
001600   *          MAPPING TABLE.
001700   *
001800   *          THE MAPPING TABLE IS LOADED WHOLE AT STARTUP AND SCANNED
001900   *          IN FULL FOR EVERY INPUT ROW - A DRUG NAME CAN LEGITIMATELY
002000   *          MATCH MORE THAN ONE MAPPING ROW (SYNONYMS, COMBINATION
002100   *          PRODUCTS), SO THE SCAN NEVER STOPS AT THE FIRST HIT.  A
002200   *          NAME WITH NO MAPPING ROW AT ALL STILL PRODUCES ONE OUTPUT
002300   *          ROW, CARRYING CONCEPT ZERO, SO NO DOSING HISTORY IS LOST.
002400   *
002500   ******************************************************************
002600            INPUT FILE   -  MEDLOG   (MEDICATIONS LOG SOURCE)
002700            INPUT FILE   -  USAGIMED (USAGI MEDICATION MAPPING TABLE)
002800            OUTPUT FILE  -  DRUGWK   (DRUG_EXPOSURE WORK FILE)
002900            DUMP FILE    -  SYSOUT
003000   ******************************************************************
003100   * CHANGE LOG
003200   *  05/21/87  JAS  ORIGINAL CODING FOR THE OMOP CONVERSION PROJECT.
003300   *  06/23/03  MLK  DATE RULES REWRITTEN TO MATCH THE COMBINED
003400   *                 START/END BLANK-COMBINATION TABLE USED BY THE
003500   *                 CONVERSION PROJECT'S OTHER EXPOSURE UNITS.  TKT
003600   *                 ALS-0749.
003610   *  03/11/04  DWK  DRG-PERSON-ID-X WAS ONLY 9 BYTES - TWO
003620   *                 PARTICIPANTS SHARING A 9-BYTE PREFIX WOULD
003630   *                 COLLAPSE INTO ONE PERSON DOWNSTREAM.  MOVES THE
003640   *                 FULL PARTICIPANT ID NOW.  TKT ALS-0911.
003700   ******************************************************************
003800
003900 ENVIRONMENT DIVISION.
004000 CONFIGURATION SECTION.
004100 SOURCE-COMPUTER. IBM-390.
004200 OBJECT-COMPUTER. IBM-390.
004300 SPECIAL-NAMES.
004400    C01 IS NEXT-PAGE.
004500
004600 INPUT-OUTPUT SECTION.
004700 FILE-CONTROL.
004800    SELECT SYSOUT
004900    ASSIGN TO UT-S-SYSOUT
005000      ORGANIZATION IS SEQUENTIAL.
005100
005200    SELECT MEDLOG
005300    ASSIGN TO UT-S-MEDLOG
005400      ACCESS MODE IS SEQUENTIAL
005500      FILE STATUS IS MEDLOG-STATUS.
005600
005700    SELECT USAGIMED
005800    ASSIGN TO UT-S-USAGIMED
005900      ACCESS MODE IS SEQUENTIAL
006000      FILE STATUS IS USAGIMED-STATUS.
006100
006200    SELECT DRUGWK
006300    ASSIGN TO UT-S-DRUGWK
006400      ACCESS MODE IS SEQUENTIAL
006500      FILE STATUS IS DRUGWK-STATUS.
006600
006700 DATA DIVISION.
006800 FILE SECTION.
006900 FD  SYSOUT
007000    RECORDING MODE IS F
007100    LABEL RECORDS ARE STANDARD
007200    RECORD CONTAINS 130 CHARACTERS
007300    BLOCK CONTAINS 0 RECORDS
007400    DATA RECORD IS SYSOUT-REC.
007500 01  SYSOUT-REC  PIC X(130).
007600
007700 FD  MEDLOG
007800    RECORDING MODE IS F
007900    LABEL RECORDS ARE STANDARD
008000    RECORD CONTAINS 282 CHARACTERS
008100    BLOCK CONTAINS 0 RECORDS
008200    DATA RECORD IS ALS-MEDLOG-REC.
008300 COPY ALSMEDLG.
008400
008500 FD  USAGIMED
008600    RECORDING MODE IS F
008700    LABEL RECORDS ARE STANDARD
008800    RECORD CONTAINS 252 CHARACTERS
008900    BLOCK CONTAINS 0 RECORDS
009000    DATA RECORD IS ALS-USAGI-REC.
009100 COPY ALSUSAGI.
009200
009300 FD  DRUGWK
009400    RECORDING MODE IS F
009500    LABEL RECORDS ARE STANDARD
009600    RECORD CONTAINS 648 CHARACTERS
009700    BLOCK CONTAINS 0 RECORDS
009800    DATA RECORD IS OMP-DRUG-EXPOSURE-REC.
009900 COPY OMPDRUG.
010000
010100 WORKING-STORAGE SECTION.
010200 01  FILE-STATUS-CODES.
010300    05  MEDLOG-STATUS           PIC X(02).
010400        88  NO-MORE-MEDLOG          VALUE "10".
010500    05  USAGIMED-STATUS         PIC X(02).
010600        88  NO-MORE-USAGIMED         VALUE "10".
010700    05  DRUGWK-STATUS           PIC X(02).
010800        88  DRUGWK-WRITE-OK          VALUE "00".
010850* TABLE VIEW OF THE THREE STATUS BYTES FOR THE 999-CLEANUP ABEND
010860* SNAP.
010870 01  WS-FILE-STATUS-REDEF REDEFINES FILE-STATUS-CODES.
010880    05  WS-FILE-STATUS-TBL OCCURS 3 TIMES PIC X(02).
010900
011000 COPY ALSABND.
011100
011200 01  COUNTERS-IDXS-AND-ACCUMULATORS.
011300    05  RECORDS-READ            PIC 9(07) COMP.
011400    05  RECORDS-WRITTEN         PIC 9(07) COMP.
011500    05  WS-MAP-ROW-COUNT        PIC 9(05) COMP.
011600    05  WS-MATCH-COUNT          PIC 9(05) COMP.
011700    05  FILLER                  PIC X(08).
011800
011900* USAGI MEDICATION MAPPING TABLE - LOADED ONCE, SCANNED IN FULL FOR
012000* EVERY INPUT ROW SINCE A DRUG NAME MAY MATCH MORE THAN ONE ROW.  THE
012100* SOURCE NAME IS FOLDED TO UPPER CASE AT LOAD TIME SO THE PER-ROW SCAN
012200* NEEDS NO REPEATED CASE-FOLDING OF THE MAPPING SIDE.
012300 01  WS-MAP-TABLE.
012400    05  WS-MAP-ROW OCCURS 3000 TIMES
012500                            INDEXED BY WS-MAP-IDX.
012600        10  WS-MAP-NAME-UC      PIC X(80).
012700        10  WS-MAP-CONCEPT-ID   PIC 9(10).
012800
012900 01  WS-SWITCHES.
013000    05  FILLER                  PIC X(08).
013100
013200 01  WS-CASE-FOLD-AREA.
013300    05  WS-MED-NAME-UC          PIC X(80).
013400    05  FILLER                  PIC X(08).
013500
013600 01  WS-ROUTE-AREA.
013700    05  WS-ROUTE-CONCEPT-ID     PIC 9(10).
013800    05  WS-ROUTE-TEXT           PIC X(20).
013900    05  FILLER                  PIC X(08).
014000
014100 01  WS-DOSE-TEXT-AREA.
014200    05  WS-UNIT-TEXT            PIC X(30).
014300    05  WS-FREQ-TEXT            PIC X(30).
014400    05  FILLER                  PIC X(08).
014500
014600 01  WS-DATE-AREA.
014700    05  WS-START-DATE           PIC X(10).
014800    05  WS-END-DATE             PIC X(10).
014900    05  WS-VERBATIM-DATE        PIC X(10).
015000    05  WS-CALL-OUT-YEAR        PIC 9(04).
015100    05  FILLER                  PIC X(08).
015110* TABLE VIEW OF THE THREE DRUG EXPOSURE DATES - THE 999-CLEANUP
015120* TRACE LINE WALKS THIS RATHER THAN NAMING EACH ONE.
015130 01  WS-DATE-AREA-REDEF REDEFINES WS-DATE-AREA.
015140    05  WS-DATE-TBL OCCURS 3 TIMES PIC X(10).
015150    05  FILLER                  PIC X(12).
015160* YYYY-MM-DD BREAKDOWN OF THE EXPOSURE START DATE, USED WHEN THE
015170* CALL-OUT YEAR EDIT NEEDS THE YEAR FROM THE DATE ITSELF.
015180 01  WS-START-DATE-REDEF REDEFINES WS-DATE-AREA.
015190    05  WS-STARTX-YYYY          PIC X(04).
015200    05  FILLER                  PIC X(01).
015210    05  WS-STARTX-MM            PIC X(02).
015220    05  FILLER                  PIC X(01).
015230    05  WS-STARTX-DD            PIC X(02).
015240    05  FILLER                  PIC X(20).
015250
015300 01  WS-BUILD-AREA.
015400    05  WS-DRUG-SOURCE-VALUE    PIC X(250).
015500    05  WS-SV-PTR               PIC 9(03) COMP.
015600    05  WS-VISIT-ID             PIC X(30).
015700    05  FILLER                  PIC X(08).
015800
015900 PROCEDURE DIVISION.
016000
016100    PERFORM 000-HOUSEKEEPING THRU 000-EXIT.
016200    PERFORM 100-MAINLINE THRU 100-EXIT
016300        UNTIL NO-MORE-MEDLOG.
016400    PERFORM 999-CLEANUP THRU 999-EXIT.
016500    STOP RUN.
016600
016700 000-HOUSEKEEPING.
016800    MOVE "000-HOUSEKEEPING" TO PARA-NAME.
016900    MOVE "MED2DRUG" TO ABND-PROGRAM-ID.
017000    MOVE 0 TO RECORDS-READ, RECORDS-WRITTEN, WS-MAP-ROW-COUNT.
017100    PERFORM 800-OPEN-FILES THRU 800-EXIT.
017200    PERFORM 810-LOAD-MAPPING THRU 810-EXIT.
017300    PERFORM 900-READ-MEDLOG THRU 900-EXIT.
017400 000-EXIT.
017500    EXIT.
017600
017700 100-MAINLINE.
017800    MOVE "100-MAINLINE" TO PARA-NAME.
017900    ADD 1 TO RECORDS-READ.
018000    PERFORM 200-BUILD-COMMON-FIELDS THRU 200-EXIT.
018100    PERFORM 300-MATCH-DRUG-CONCEPTS THRU 300-EXIT.
018200    PERFORM 900-READ-MEDLOG THRU 900-EXIT.
018300 100-EXIT.
018400    EXIT.
018500
018600 200-BUILD-COMMON-FIELDS.
018700    MOVE "200-BUILD-COMMON-FIELDS" TO PARA-NAME.
018800    PERFORM 400-DETERMINE-ROUTE THRU 400-EXIT.
018900    PERFORM 450-BUILD-UNIT-TEXT THRU 450-EXIT.
019000    PERFORM 460-BUILD-FREQ-TEXT THRU 460-EXIT.
019100    PERFORM 470-BUILD-DATES THRU 470-EXIT.
019200    PERFORM 480-BUILD-VISIT-ID THRU 480-EXIT.
019300    PERFORM 490-BUILD-SOURCE-VALUE THRU 490-EXIT.
019400    MOVE SPACES TO WS-MED-NAME-UC.
019500    MOVE MED-DRUG-NAME TO WS-MED-NAME-UC (1:60).
019600    INSPECT WS-MED-NAME-UC
019700        CONVERTING "abcdefghijklmnopqrstuvwxyz"
019800                TO "ABCDEFGHIJKLMNOPQRSTUVWXYZ".
019900 200-EXIT.
020000    EXIT.
020100
020200 300-MATCH-DRUG-CONCEPTS.
020300    MOVE "300-MATCH-DRUG-CONCEPTS" TO PARA-NAME.
020400    MOVE 0 TO WS-MATCH-COUNT.
020500    PERFORM 305-SCAN-MAPPING-ROW THRU 305-EXIT
020600        VARYING WS-MAP-IDX FROM 1 BY 1
020700        UNTIL WS-MAP-IDX > WS-MAP-ROW-COUNT.
020800    IF WS-MATCH-COUNT = 0
020900        PERFORM 350-WRITE-UNMAPPED-ROW THRU 350-EXIT
021000    END-IF.
021100 300-EXIT.
021200    EXIT.
021300
021400 305-SCAN-MAPPING-ROW.
021500    MOVE "305-SCAN-MAPPING-ROW" TO PARA-NAME.
021600    IF WS-MED-NAME-UC = WS-MAP-NAME-UC (WS-MAP-IDX)
021700        ADD 1 TO WS-MATCH-COUNT
021800        PERFORM 360-WRITE-MATCHED-ROW THRU 360-EXIT
021900    END-IF.
022000 305-EXIT.
022100    EXIT.
022200
022300 350-WRITE-UNMAPPED-ROW.
022400    MOVE "350-WRITE-UNMAPPED-ROW" TO PARA-NAME.
022500    MOVE SPACES TO OMP-DRUG-EXPOSURE-REC.
022600    MOVE MED-PARTICIPANT-ID TO DRG-PERSON-ID-X.
022700    MOVE 0 TO DRG-DRUG-CONCEPT-ID.
022800    MOVE WS-DRUG-SOURCE-VALUE TO DRG-DRUG-SOURCE-VALUE.
022900    MOVE WS-START-DATE TO DRG-EXPOSURE-START-DATE.
023000    MOVE WS-END-DATE TO DRG-EXPOSURE-END-DATE.
023100    MOVE WS-VERBATIM-DATE TO DRG-VERBATIM-END-DATE.
023200    MOVE 32851 TO DRG-DRUG-TYPE-CONID.
023300    MOVE WS-ROUTE-CONCEPT-ID TO DRG-ROUTE-CONCEPT-ID.
023400    MOVE WS-ROUTE-TEXT TO DRG-ROUTE-SOURCE-VALUE.
023500    MOVE WS-VISIT-ID TO DRG-VISIT-OCCURRENCE-ID.
023600    WRITE OMP-DRUG-EXPOSURE-REC.
023700    ADD 1 TO RECORDS-WRITTEN.
023800 350-EXIT.
023900    EXIT.
024000
024100 360-WRITE-MATCHED-ROW.
024200    MOVE "360-WRITE-MATCHED-ROW" TO PARA-NAME.
024300    MOVE SPACES TO OMP-DRUG-EXPOSURE-REC.
024400    MOVE MED-PARTICIPANT-ID TO DRG-PERSON-ID-X.
024500    MOVE WS-MAP-CONCEPT-ID (WS-MAP-IDX) TO DRG-DRUG-CONCEPT-ID.
024600    MOVE WS-DRUG-SOURCE-VALUE TO DRG-DRUG-SOURCE-VALUE.
024700    MOVE WS-START-DATE TO DRG-EXPOSURE-START-DATE.
024800    MOVE WS-END-DATE TO DRG-EXPOSURE-END-DATE.
024900    MOVE WS-VERBATIM-DATE TO DRG-VERBATIM-END-DATE.
025000    MOVE 32851 TO DRG-DRUG-TYPE-CONID.
025100    MOVE WS-ROUTE-CONCEPT-ID TO DRG-ROUTE-CONCEPT-ID.
025200    MOVE WS-ROUTE-TEXT TO DRG-ROUTE-SOURCE-VALUE.
025300    MOVE WS-VISIT-ID TO DRG-VISIT-OCCURRENCE-ID.
025400    WRITE OMP-DRUG-EXPOSURE-REC.
025500    ADD 1 TO RECORDS-WRITTEN.
025600 360-EXIT.
025700    EXIT.
025800
025900 400-DETERMINE-ROUTE.
026000    MOVE "400-DETERMINE-ROUTE" TO PARA-NAME.
026100    EVALUATE MED-MEDRTE
026200        WHEN 1
026300            MOVE 4132161 TO WS-ROUTE-CONCEPT-ID
026400            MOVE "ORAL" TO WS-ROUTE-TEXT
026500        WHEN 2
026600            MOVE 4171047 TO WS-ROUTE-CONCEPT-ID
026700            MOVE "INTRAVENOUS" TO WS-ROUTE-TEXT
026800        WHEN 3
026900            MOVE 4142048 TO WS-ROUTE-CONCEPT-ID
027000            MOVE "SUBCUTANEOUS" TO WS-ROUTE-TEXT
027100        WHEN 4
027200            MOVE 4263689 TO WS-ROUTE-CONCEPT-ID
027300            MOVE "TOPICAL" TO WS-ROUTE-TEXT
027400        WHEN 5
027500            MOVE 40486069 TO WS-ROUTE-CONCEPT-ID
027600            MOVE "INHALATION" TO WS-ROUTE-TEXT
027700        WHEN 6
027800            MOVE 4262099 TO WS-ROUTE-CONCEPT-ID
027900            MOVE "TRANSDERMAL" TO WS-ROUTE-TEXT
028000        WHEN 7
028100            MOVE 4290759 TO WS-ROUTE-CONCEPT-ID
028200            MOVE "RECTAL" TO WS-ROUTE-TEXT
028300        WHEN 8
028400            MOVE 4302612 TO WS-ROUTE-CONCEPT-ID
028500            MOVE "INTRAMUSCULAR" TO WS-ROUTE-TEXT
028600        WHEN 9
028700            MOVE 4292110 TO WS-ROUTE-CONCEPT-ID
028800            MOVE "SUBLINGUAL" TO WS-ROUTE-TEXT
028900        WHEN 10
029000            MOVE 4177987 TO WS-ROUTE-CONCEPT-ID
029100            MOVE "PEG" TO WS-ROUTE-TEXT
029200        WHEN OTHER
029300            MOVE 0 TO WS-ROUTE-CONCEPT-ID
029400            MOVE "OTHER" TO WS-ROUTE-TEXT
029500    END-EVALUATE.
029600 400-EXIT.
029700    EXIT.
029800
029900 450-BUILD-UNIT-TEXT.
030000    MOVE "450-BUILD-UNIT-TEXT" TO PARA-NAME.
030100    EVALUATE MED-MEDU
030200        WHEN 1  MOVE "UCG" TO WS-UNIT-TEXT
030300        WHEN 2  MOVE "MG" TO WS-UNIT-TEXT
030400        WHEN 3  MOVE "G" TO WS-UNIT-TEXT
030500        WHEN 4  MOVE "TABLET(S)" TO WS-UNIT-TEXT
030600        WHEN 5  MOVE "CAPSULE(S)" TO WS-UNIT-TEXT
030700        WHEN 6  MOVE "GTT" TO WS-UNIT-TEXT
030800        WHEN 7  MOVE "MEQ" TO WS-UNIT-TEXT
030900        WHEN 8  MOVE "IU" TO WS-UNIT-TEXT
031000        WHEN 9  MOVE "U" TO WS-UNIT-TEXT
031100        WHEN 99 MOVE MED-MEDUOTSP TO WS-UNIT-TEXT
031200        WHEN OTHER MOVE "UNKNOWN" TO WS-UNIT-TEXT
031300    END-EVALUATE.
031400 450-EXIT.
031500    EXIT.
031600
031700 460-BUILD-FREQ-TEXT.
031800    MOVE "460-BUILD-FREQ-TEXT" TO PARA-NAME.
031900    EVALUATE MED-MEDFREQ
032000        WHEN 1  MOVE "QD" TO WS-FREQ-TEXT
032100        WHEN 2  MOVE "BID" TO WS-FREQ-TEXT
032200        WHEN 3  MOVE "TID" TO WS-FREQ-TEXT
032300        WHEN 4  MOVE "QID" TO WS-FREQ-TEXT
032400        WHEN 5  MOVE "QHS" TO WS-FREQ-TEXT
032500        WHEN 6  MOVE "CONTINUOUS IV" TO WS-FREQ-TEXT
032600        WHEN 7  MOVE "PRN" TO WS-FREQ-TEXT
032700        WHEN 99 MOVE MED-MEDFRQSP TO WS-FREQ-TEXT
032800        WHEN OTHER MOVE "UNKNOWN" TO WS-FREQ-TEXT
032900    END-EVALUATE.
033000 460-EXIT.
033100    EXIT.
033200
033300 470-BUILD-DATES.
033400    MOVE "470-BUILD-DATES" TO PARA-NAME.
033500    IF MED-MEDSTDT-X = SPACES
033600        IF MED-MEDENDDT-X = SPACES
033700            MOVE "1900-01-01" TO WS-START-DATE
033800        ELSE
033900            CALL "RELDCNVT" USING MED-MEDENDDT,
034000                                   WS-START-DATE,
034100                                   WS-CALL-OUT-YEAR
034200        END-IF
034300    ELSE
034400        CALL "RELDCNVT" USING MED-MEDSTDT,
034500                               WS-START-DATE,
034600                               WS-CALL-OUT-YEAR
034700    END-IF.
034800    IF MED-MEDENDDT-X = SPACES
034900        MOVE WS-START-DATE TO WS-END-DATE
035000        MOVE SPACES TO WS-VERBATIM-DATE
035100    ELSE
035200        CALL "RELDCNVT" USING MED-MEDENDDT,
035300                               WS-END-DATE,
035400                               WS-CALL-OUT-YEAR
035500        MOVE WS-END-DATE TO WS-VERBATIM-DATE
035600    END-IF.
035700 470-EXIT.
035800    EXIT.
035900
036000 480-BUILD-VISIT-ID.
036100    MOVE "480-BUILD-VISIT-ID" TO PARA-NAME.
036200    MOVE SPACES TO WS-VISIT-ID.
036300    STRING MED-PARTICIPANT-ID DELIMITED BY SPACE
036400           "_0"               DELIMITED BY SIZE
036500           INTO WS-VISIT-ID.
036600 480-EXIT.
036700    EXIT.
036800
036900 490-BUILD-SOURCE-VALUE.
037000    MOVE "490-BUILD-SOURCE-VALUE" TO PARA-NAME.
037100    MOVE SPACES TO WS-DRUG-SOURCE-VALUE.
037200    MOVE 1 TO WS-SV-PTR.
037300    STRING MED-DRUG-NAME    DELIMITED BY "  "
037400           " DOSE="          DELIMITED BY SIZE
037500           MED-MEDDOSE       DELIMITED BY "  "
037600           " UNIT="          DELIMITED BY SIZE
037700           WS-UNIT-TEXT      DELIMITED BY "  "
037800           " FREQ="          DELIMITED BY SIZE
037900           WS-FREQ-TEXT      DELIMITED BY "  "
038000           INTO WS-DRUG-SOURCE-VALUE
038100           WITH POINTER WS-SV-PTR.
038200 490-EXIT.
038300    EXIT.
038400
038500 800-OPEN-FILES.
038600    MOVE "800-OPEN-FILES" TO PARA-NAME.
038700    OPEN INPUT MEDLOG, USAGIMED.
038800    OPEN OUTPUT DRUGWK, SYSOUT.
038900 800-EXIT.
039000    EXIT.
039100
039200 810-LOAD-MAPPING.
039300    MOVE "810-LOAD-MAPPING" TO PARA-NAME.
039400    READ USAGIMED INTO ALS-USAGI-REC.
039500    PERFORM 815-LOAD-MAPPING-ROW THRU 815-EXIT
039600        UNTIL NO-MORE-USAGIMED.
039700 810-EXIT.
039800    EXIT.
039900
040000 815-LOAD-MAPPING-ROW.
040100    MOVE "815-LOAD-MAPPING-ROW" TO PARA-NAME.
040200    ADD 1 TO WS-MAP-ROW-COUNT.
040300    MOVE SPACES TO WS-MAP-NAME-UC (WS-MAP-ROW-COUNT).
040400    MOVE USG-SOURCE-NAME TO WS-MAP-NAME-UC (WS-MAP-ROW-COUNT).
040500    INSPECT WS-MAP-NAME-UC (WS-MAP-ROW-COUNT)
040600        CONVERTING "abcdefghijklmnopqrstuvwxyz"
040700                TO "ABCDEFGHIJKLMNOPQRSTUVWXYZ".
040800    MOVE USG-CONCEPT-ID TO WS-MAP-CONCEPT-ID (WS-MAP-ROW-COUNT).
040900    READ USAGIMED INTO ALS-USAGI-REC.
041000 815-EXIT.
041100    EXIT.
041200
041300 850-CLOSE-FILES.
041400    MOVE "850-CLOSE-FILES" TO PARA-NAME.
041500    CLOSE MEDLOG, USAGIMED, DRUGWK, SYSOUT.
041600 850-EXIT.
041700    EXIT.
041800
041900 900-READ-MEDLOG.
042000    MOVE "900-READ-MEDLOG" TO PARA-NAME.
042100    READ MEDLOG INTO ALS-MEDLOG-REC.
042200 900-EXIT.
042300    EXIT.
042400
042500 999-CLEANUP.
042600    MOVE "999-CLEANUP" TO PARA-NAME.
042700    PERFORM 850-CLOSE-FILES THRU 850-EXIT.
042800    DISPLAY "** MED2DRUG RECORDS READ    **" RECORDS-READ.
042900    DISPLAY "** MED2DRUG RECORDS WRITTEN **" RECORDS-WRITTEN.
043000    DISPLAY "******** NORMAL END OF JOB MED2DRUG ********".
043100 999-EXIT.
043200    EXIT.
043300
043400 1000-ABEND-RTN.
043500    MOVE "1000-ABEND-RTN" TO PARA-NAME.
043600    WRITE SYSOUT-REC FROM ABEND-REC.
043700    PERFORM 850-CLOSE-FILES THRU 850-EXIT.
043800    DISPLAY "*** ABNORMAL END OF JOB - MED2DRUG ***"
043900                                             UPON CONSOLE.
044000    DIVIDE ZERO-VAL INTO ONE-VAL.

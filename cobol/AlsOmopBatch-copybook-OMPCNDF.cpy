000100      ******************************************************************
000200      * COPYBOOK     OMPCNDF
000300      * DESCRIPTION   OMOP CONDITION_OCCURRENCE RECORD, FULL CANONICAL
000400      *               COLUMN FORM.  CARRIES EVERY COLUMN OF THE STANDARD
000500      *               OMOP CONDITION_OCCURRENCE TABLE - THE COLUMNS THIS
000600      *               STUDY DOES NOT POPULATE ARE CARRIED AS SPACES/
000700      *               ZEROS SO A DOWNSTREAM LOAD DOES NOT HAVE TO WORRY
000800      *               ABOUT A SHORT RECORD.
000900      ******************************************************************
001000      * CHANGE LOG
001100      *  09/24/03  MLK  ORIGINAL CODING FOR THE ADD-MISSING-COLUMNS STEP
001200      *                 OF THE OMOP CONVERSION PROJECT.  TKT ALS-0805.
001300      ******************************************************************
001400       01  OMP-CONDITION-FINAL-REC.
001500           05  CNF-CONDITION-OCCUR-ID       PIC 9(09).
001600           05  CNF-PERSON-ID                PIC 9(09).
001700           05  CNF-CONDITION-CONCEPT-ID     PIC 9(10).
001800           05  CNF-CONDITION-SOURCE-VALUE   PIC X(250).
001900           05  CNF-CONDITION-START-DATE     PIC X(10).
002000           05  CNF-CONDITION-TYPE-CONID     PIC 9(10).
002100           05  CNF-VISIT-OCCURRENCE-ID      PIC X(30).
002200      * COLUMNS BELOW ARE PART OF THE STANDARD OMOP CONDITION_OCCURRENCE
002300      * TABLE BUT ARE NOT SOURCED BY THIS STUDY - CARRIED EMPTY.
002400           05  CNF-CONDITION-START-DTTM     PIC X(10).
002500           05  CNF-CONDITION-END-DATE       PIC X(10).
002600           05  CNF-CONDITION-END-DTTM       PIC X(10).
002700           05  CNF-CONDITION-STATUS-CONID   PIC 9(10).
002800           05  CNF-STOP-REASON              PIC X(20).
002900           05  CNF-PROVIDER-ID              PIC 9(09).
003000           05  CNF-VISIT-DETAIL-ID          PIC X(30).
003100           05  CNF-CONDITION-SOURCE-CONID   PIC 9(10).
003200           05  CNF-CONDITION-STATUS-SRCVAL  PIC X(50).
003300           05  FILLER                       PIC X(05).

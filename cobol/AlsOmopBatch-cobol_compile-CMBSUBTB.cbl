000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID.  CMBSUBTB.
000300 AUTHOR. JON SAYLES.
000400 INSTALLATION. COBOL DEV Center.
000500 DATE-WRITTEN. 09/08/87.
000600 DATE-COMPILED. 09/08/87.
000700 SECURITY. NON-CONFIDENTIAL.
000800
000900******************************************************************
001000*REMARKS.
001100*
001200*          THIS PROGRAM IS STEP 15 OF THE ANSWER ALS REGISTRY TO
001300*          OMOP CONVERSION SUITE.  IT IS THE FIRST STAGE 2 STEP -
001400*          IT COMBINES THE PER-SOURCE WORK FILES BUILT BY THE
001500*          STAGE 1 UNITS INTO ONE FILE PER OMOP DOMAIN.
001600*
001700*          FOR CONDITION_OCCURRENCE, OBSERVATION, MEASUREMENT AND
001800*          DRUG_EXPOSURE, MORE THAN ONE SOURCE FEEDS THE SAME
001900*          DOMAIN.  THE SOURCES ARE COMBINED IN A FIXED PRIORITY
002000*          ORDER (HIGHEST PRIORITY FIRST); WHEN A LOWER-PRIORITY
002100*          ROW SHARES THE SAME PERSON-ID/CONCEPT-ID PAIR AS A ROW
002200*          ALREADY KEPT FROM A HIGHER-PRIORITY SOURCE, THE LOWER
002300*          PRIORITY ROW IS DROPPED AND LOGGED TO THE REDUNDANCY
002400*          REPORT RATHER THAN WRITTEN.  MEDICAL_HISTORY IS LISTED
002500*          AS A THIRD CONDITION SOURCE BY THE PROJECT, BUT NO
002600*          STAGE 1 UNIT PRODUCES A CONDITION_OCCURRENCE FILE FROM
002700*          IT, SO IT CONTRIBUTES NO ROWS HERE.
002800*
002900*          PERSON, DEATH AND DEVICE_EXPOSURE HAVE ONLY ONE SOURCE
003000*          EACH AND ARE PASSED THROUGH UNCHANGED.
003100*
003200******************************************************************
003300         INPUT FILE   -  HXFCOND  (CONDITION_OCCURRENCE, PRIORITY 1)
003400         INPUT FILE   -  NEUCOND  (CONDITION_OCCURRENCE, PRIORITY 2)
003500         INPUT FILE   -  HXFOBS   (OBSERVATION, PRIORITY 1)
003600         INPUT FILE   -  DXFOBS   (OBSERVATION, PRIORITY 2)
003700         INPUT FILE   -  FRSOBS   (OBSERVATION, PRIORITY 3)
003800         INPUT FILE   -  FAMOBS   (OBSERVATION, PRIORITY 4)
003900         INPUT FILE   -  ENVOBS   (OBSERVATION, PRIORITY 5)
004000         INPUT FILE   -  GENMEAS  (MEASUREMENT, PRIORITY 1)
004100         INPUT FILE   -  CHMMEAS  (MEASUREMENT, PRIORITY 2)
004200         INPUT FILE   -  VITMEAS  (MEASUREMENT, PRIORITY 3)
004300         INPUT FILE   -  MEDDRUG  (DRUG_EXPOSURE, PRIORITY 1)
004400         INPUT FILE   -  MHXDRUG  (DRUG_EXPOSURE, PRIORITY 2)
004500         INPUT FILE   -  PRSNWK   (PERSON, PASS THROUGH)
004600         INPUT FILE   -  DETHWK   (DEATH, PASS THROUGH)
004700         INPUT FILE   -  DEVCWK   (DEVICE_EXPOSURE, PASS THROUGH)
004800         OUTPUT FILE  -  CONDCMB  (CONDITION_OCCURRENCE COMBINED)
004900         OUTPUT FILE  -  OBSVCMB  (OBSERVATION COMBINED)
005000         OUTPUT FILE  -  MEASCMB  (MEASUREMENT COMBINED)
005100         OUTPUT FILE  -  DRUGCMB  (DRUG_EXPOSURE COMBINED)
005200         OUTPUT FILE  -  PRSNCMB  (PERSON COMBINED)
005300         OUTPUT FILE  -  DETHCMB  (DEATH COMBINED)
005400         OUTPUT FILE  -  DEVCCMB  (DEVICE_EXPOSURE COMBINED)
005500         OUTPUT FILE  -  REDNRPT  (REDUNDANCY REPORT)
005600         DUMP FILE    -  SYSOUT
005700******************************************************************
005800* CHANGE LOG
005900*  09/08/87  JAS  ORIGINAL CODING FOR THE OMOP CONVERSION PROJECT.
006000******************************************************************
006100
006200 ENVIRONMENT DIVISION.
006300 CONFIGURATION SECTION.
006400 SOURCE-COMPUTER. IBM-390.
006500 OBJECT-COMPUTER. IBM-390.
006600 SPECIAL-NAMES.
006700    C01 IS NEXT-PAGE.
006800
006900 INPUT-OUTPUT SECTION.
007000 FILE-CONTROL.
007100    SELECT SYSOUT
007200    ASSIGN TO UT-S-SYSOUT
007300      ORGANIZATION IS SEQUENTIAL.
007400
007500    SELECT HXFCOND
007600    ASSIGN TO UT-S-HXFCOND
007700      ACCESS MODE IS SEQUENTIAL
007800      FILE STATUS IS HXFCOND-STATUS.
007900
008000    SELECT NEUCOND
008100    ASSIGN TO UT-S-NEUCOND
008200      ACCESS MODE IS SEQUENTIAL
008300      FILE STATUS IS NEUCOND-STATUS.
008400
008500    SELECT HXFOBS
008600    ASSIGN TO UT-S-HXFOBS
008700      ACCESS MODE IS SEQUENTIAL
008800      FILE STATUS IS HXFOBS-STATUS.
008900
009000    SELECT DXFOBS
009100    ASSIGN TO UT-S-DXFOBS
009200      ACCESS MODE IS SEQUENTIAL
009300      FILE STATUS IS DXFOBS-STATUS.
009400
009500    SELECT FRSOBS
009600    ASSIGN TO UT-S-FRSOBS
009700      ACCESS MODE IS SEQUENTIAL
009800      FILE STATUS IS FRSOBS-STATUS.
009900
010000    SELECT FAMOBS
010100    ASSIGN TO UT-S-FAMOBS
010200      ACCESS MODE IS SEQUENTIAL
010300      FILE STATUS IS FAMOBS-STATUS.
010400
010500    SELECT ENVOBS
010600    ASSIGN TO UT-S-ENVOBS
010700      ACCESS MODE IS SEQUENTIAL
010800      FILE STATUS IS ENVOBS-STATUS.
010900
011000    SELECT GENMEAS
011100    ASSIGN TO UT-S-GENMEAS
011200      ACCESS MODE IS SEQUENTIAL
011300      FILE STATUS IS GENMEAS-STATUS.
011400
011500    SELECT CHMMEAS
011600    ASSIGN TO UT-S-CHMMEAS
011700      ACCESS MODE IS SEQUENTIAL
011800      FILE STATUS IS CHMMEAS-STATUS.
011900
012000    SELECT VITMEAS
012100    ASSIGN TO UT-S-VITMEAS
012200      ACCESS MODE IS SEQUENTIAL
012300      FILE STATUS IS VITMEAS-STATUS.
012400
012500    SELECT MEDDRUG
012600    ASSIGN TO UT-S-MEDDRUG
012700      ACCESS MODE IS SEQUENTIAL
012800      FILE STATUS IS MEDDRUG-STATUS.
012900
013000    SELECT MHXDRUG
013100    ASSIGN TO UT-S-MHXDRUG
013200      ACCESS MODE IS SEQUENTIAL
013300      FILE STATUS IS MHXDRUG-STATUS.
013400
013500    SELECT PRSNWK
013600    ASSIGN TO UT-S-PRSNWK
013700      ACCESS MODE IS SEQUENTIAL
013800      FILE STATUS IS PRSNWK-STATUS.
013900
014000    SELECT DETHWK
014100    ASSIGN TO UT-S-DETHWK
014200      ACCESS MODE IS SEQUENTIAL
014300      FILE STATUS IS DETHWK-STATUS.
014400
014500    SELECT DEVCWK
014600    ASSIGN TO UT-S-DEVCWK
014700      ACCESS MODE IS SEQUENTIAL
014800      FILE STATUS IS DEVCWK-STATUS.
014900
015000    SELECT CONDCMB
015100    ASSIGN TO UT-S-CONDCMB
015200      ACCESS MODE IS SEQUENTIAL
015300      FILE STATUS IS CONDCMB-STATUS.
015400
015500    SELECT OBSVCMB
015600    ASSIGN TO UT-S-OBSVCMB
015700      ACCESS MODE IS SEQUENTIAL
015800      FILE STATUS IS OBSVCMB-STATUS.
015900
016000    SELECT MEASCMB
016100    ASSIGN TO UT-S-MEASCMB
016200      ACCESS MODE IS SEQUENTIAL
016300      FILE STATUS IS MEASCMB-STATUS.
016400
016500    SELECT DRUGCMB
016600    ASSIGN TO UT-S-DRUGCMB
016700      ACCESS MODE IS SEQUENTIAL
016800      FILE STATUS IS DRUGCMB-STATUS.
016900
017000    SELECT PRSNCMB
017100    ASSIGN TO UT-S-PRSNCMB
017200      ACCESS MODE IS SEQUENTIAL
017300      FILE STATUS IS PRSNCMB-STATUS.
017400
017500    SELECT DETHCMB
017600    ASSIGN TO UT-S-DETHCMB
017700      ACCESS MODE IS SEQUENTIAL
017800      FILE STATUS IS DETHCMB-STATUS.
017900
018000    SELECT DEVCCMB
018100    ASSIGN TO UT-S-DEVCCMB
018200      ACCESS MODE IS SEQUENTIAL
018300      FILE STATUS IS DEVCCMB-STATUS.
018400
018500    SELECT REDNRPT
018600    ASSIGN TO UT-S-REDNRPT
018700      ACCESS MODE IS SEQUENTIAL
018800      FILE STATUS IS REDNRPT-STATUS.
018900
019000 DATA DIVISION.
019100 FILE SECTION.
019200 FD  SYSOUT
019300    RECORDING MODE IS F
019400    LABEL RECORDS ARE STANDARD
019500    RECORD CONTAINS 130 CHARACTERS
019600    BLOCK CONTAINS 0 RECORDS
019700    DATA RECORD IS SYSOUT-REC.
019800 01  SYSOUT-REC  PIC X(130).
019900
020000 FD  HXFCOND
020100    RECORDING MODE IS F
020200    LABEL RECORDS ARE STANDARD
020300    RECORD CONTAINS 368 CHARACTERS
020400    BLOCK CONTAINS 0 RECORDS
020500    DATA RECORD IS HXFCOND-REC.
020600 01  HXFCOND-REC  PIC X(368).
020700
020800 FD  NEUCOND
020900    RECORDING MODE IS F
021000    LABEL RECORDS ARE STANDARD
021100    RECORD CONTAINS 368 CHARACTERS
021200    BLOCK CONTAINS 0 RECORDS
021300    DATA RECORD IS NEUCOND-REC.
021400 01  NEUCOND-REC  PIC X(368).
021500
021600 FD  HXFOBS
021700    RECORDING MODE IS F
021800    LABEL RECORDS ARE STANDARD
021900    RECORD CONTAINS 1407 CHARACTERS
022000    BLOCK CONTAINS 0 RECORDS
022100    DATA RECORD IS HXFOBS-REC.
022200 01  HXFOBS-REC  PIC X(1407).
022300
022400 FD  DXFOBS
022500    RECORDING MODE IS F
022600    LABEL RECORDS ARE STANDARD
022700    RECORD CONTAINS 1407 CHARACTERS
022800    BLOCK CONTAINS 0 RECORDS
022900    DATA RECORD IS DXFOBS-REC.
023000 01  DXFOBS-REC  PIC X(1407).
023100
023200 FD  FRSOBS
023300    RECORDING MODE IS F
023400    LABEL RECORDS ARE STANDARD
023500    RECORD CONTAINS 1407 CHARACTERS
023600    BLOCK CONTAINS 0 RECORDS
023700    DATA RECORD IS FRSOBS-REC.
023800 01  FRSOBS-REC  PIC X(1407).
023900
024000 FD  FAMOBS
024100    RECORDING MODE IS F
024200    LABEL RECORDS ARE STANDARD
024300    RECORD CONTAINS 1407 CHARACTERS
024400    BLOCK CONTAINS 0 RECORDS
024500    DATA RECORD IS FAMOBS-REC.
024600 01  FAMOBS-REC  PIC X(1407).
024700
024800 FD  ENVOBS
024900    RECORDING MODE IS F
025000    LABEL RECORDS ARE STANDARD
025100    RECORD CONTAINS 1407 CHARACTERS
025200    BLOCK CONTAINS 0 RECORDS
025300    DATA RECORD IS ENVOBS-REC.
025400 01  ENVOBS-REC  PIC X(1407).
025500
025600 FD  GENMEAS
025700    RECORDING MODE IS F
025800    LABEL RECORDS ARE STANDARD
025900    RECORD CONTAINS 897 CHARACTERS
026000    BLOCK CONTAINS 0 RECORDS
026100    DATA RECORD IS GENMEAS-REC.
026200 01  GENMEAS-REC  PIC X(897).
026300
026400 FD  CHMMEAS
026500    RECORDING MODE IS F
026600    LABEL RECORDS ARE STANDARD
026700    RECORD CONTAINS 897 CHARACTERS
026800    BLOCK CONTAINS 0 RECORDS
026900    DATA RECORD IS CHMMEAS-REC.
027000 01  CHMMEAS-REC  PIC X(897).
027100
027200 FD  VITMEAS
027300    RECORDING MODE IS F
027400    LABEL RECORDS ARE STANDARD
027500    RECORD CONTAINS 897 CHARACTERS
027600    BLOCK CONTAINS 0 RECORDS
027700    DATA RECORD IS VITMEAS-REC.
027800 01  VITMEAS-REC  PIC X(897).
027900
028000 FD  MEDDRUG
028100    RECORDING MODE IS F
028200    LABEL RECORDS ARE STANDARD
028300    RECORD CONTAINS 648 CHARACTERS
028400    BLOCK CONTAINS 0 RECORDS
028500    DATA RECORD IS MEDDRUG-REC.
028600 01  MEDDRUG-REC  PIC X(648).
028700
028800 FD  MHXDRUG
028900    RECORDING MODE IS F
029000    LABEL RECORDS ARE STANDARD
029100    RECORD CONTAINS 648 CHARACTERS
029200    BLOCK CONTAINS 0 RECORDS
029300    DATA RECORD IS MHXDRUG-REC.
029400 01  MHXDRUG-REC  PIC X(648).
029500
029600 FD  PRSNWK
029700    RECORDING MODE IS F
029800    LABEL RECORDS ARE STANDARD
029900    RECORD CONTAINS 1078 CHARACTERS
030000    BLOCK CONTAINS 0 RECORDS
030100    DATA RECORD IS PRSNWK-REC.
030200 01  PRSNWK-REC  PIC X(1078).
030300
030400 FD  DETHWK
030500    RECORDING MODE IS F
030600    LABEL RECORDS ARE STANDARD
030700    RECORD CONTAINS 329 CHARACTERS
030800    BLOCK CONTAINS 0 RECORDS
030900    DATA RECORD IS DETHWK-REC.
031000 01  DETHWK-REC  PIC X(329).
031100
031200 FD  DEVCWK
031300    RECORDING MODE IS F
031400    LABEL RECORDS ARE STANDARD
031500    RECORD CONTAINS 368 CHARACTERS
031600    BLOCK CONTAINS 0 RECORDS
031700    DATA RECORD IS DEVCWK-REC.
031800 01  DEVCWK-REC  PIC X(368).
031900
032000 FD  CONDCMB
032100    RECORDING MODE IS F
032200    LABEL RECORDS ARE STANDARD
032300    RECORD CONTAINS 368 CHARACTERS
032400    BLOCK CONTAINS 0 RECORDS
032500    DATA RECORD IS OMP-CONDITION-REC.
032600 COPY OMPCOND.
032700
032800 FD  OBSVCMB
032900    RECORDING MODE IS F
033000    LABEL RECORDS ARE STANDARD
033100    RECORD CONTAINS 1407 CHARACTERS
033200    BLOCK CONTAINS 0 RECORDS
033300    DATA RECORD IS OMP-OBSERVATION-REC.
033400 COPY OMPOBSV.
033500
033600 FD  MEASCMB
033700    RECORDING MODE IS F
033800    LABEL RECORDS ARE STANDARD
033900    RECORD CONTAINS 897 CHARACTERS
034000    BLOCK CONTAINS 0 RECORDS
034100    DATA RECORD IS OMP-MEASUREMENT-REC.
034200 COPY OMPMEAS.
034300
034400 FD  DRUGCMB
034500    RECORDING MODE IS F
034600    LABEL RECORDS ARE STANDARD
034700    RECORD CONTAINS 648 CHARACTERS
034800    BLOCK CONTAINS 0 RECORDS
034900    DATA RECORD IS OMP-DRUG-EXPOSURE-REC.
035000 COPY OMPDRUG.
035100
035200 FD  PRSNCMB
035300    RECORDING MODE IS F
035400    LABEL RECORDS ARE STANDARD
035500    RECORD CONTAINS 1078 CHARACTERS
035600    BLOCK CONTAINS 0 RECORDS
035700    DATA RECORD IS OMP-PERSON-REC.
035800 COPY OMPPRSN.
035900
036000 FD  DETHCMB
036100    RECORDING MODE IS F
036200    LABEL RECORDS ARE STANDARD
036300    RECORD CONTAINS 329 CHARACTERS
036400    BLOCK CONTAINS 0 RECORDS
036500    DATA RECORD IS OMP-DEATH-REC.
036600 COPY OMPDETH.
036700
036800 FD  DEVCCMB
036900    RECORDING MODE IS F
037000    LABEL RECORDS ARE STANDARD
037100    RECORD CONTAINS 368 CHARACTERS
037200    BLOCK CONTAINS 0 RECORDS
037300    DATA RECORD IS OMP-DEVICE-EXPOSURE-REC.
037400 COPY OMPDEVC.
037500
037600 FD  REDNRPT
037700    RECORDING MODE IS F
037800    LABEL RECORDS ARE STANDARD
037900    RECORD CONTAINS 100 CHARACTERS
038000    BLOCK CONTAINS 0 RECORDS
038100    DATA RECORD IS OMP-REDUNDANCY-REC.
038200 COPY OMPREDN.
038300
038400 WORKING-STORAGE SECTION.
038500 01  FILE-STATUS-CODES.
038600    05  HXFCOND-STATUS          PIC X(02).
038700        88  NO-MORE-HXFCOND         VALUE "10".
038800    05  NEUCOND-STATUS          PIC X(02).
038900        88  NO-MORE-NEUCOND         VALUE "10".
039000    05  HXFOBS-STATUS           PIC X(02).
039100        88  NO-MORE-HXFOBS          VALUE "10".
039200    05  DXFOBS-STATUS           PIC X(02).
039300        88  NO-MORE-DXFOBS          VALUE "10".
039400    05  FRSOBS-STATUS           PIC X(02).
039500        88  NO-MORE-FRSOBS          VALUE "10".
039600    05  FAMOBS-STATUS           PIC X(02).
039700        88  NO-MORE-FAMOBS          VALUE "10".
039800    05  ENVOBS-STATUS           PIC X(02).
039900        88  NO-MORE-ENVOBS          VALUE "10".
040000    05  GENMEAS-STATUS          PIC X(02).
040100        88  NO-MORE-GENMEAS         VALUE "10".
040200    05  CHMMEAS-STATUS          PIC X(02).
040300        88  NO-MORE-CHMMEAS         VALUE "10".
040400    05  VITMEAS-STATUS          PIC X(02).
040500        88  NO-MORE-VITMEAS         VALUE "10".
040600    05  MEDDRUG-STATUS          PIC X(02).
040700        88  NO-MORE-MEDDRUG         VALUE "10".
040800    05  MHXDRUG-STATUS          PIC X(02).
040900        88  NO-MORE-MHXDRUG         VALUE "10".
041000    05  PRSNWK-STATUS           PIC X(02).
041100        88  NO-MORE-PRSNWK          VALUE "10".
041200    05  DETHWK-STATUS           PIC X(02).
041300        88  NO-MORE-DETHWK          VALUE "10".
041400    05  DEVCWK-STATUS           PIC X(02).
041500        88  NO-MORE-DEVCWK          VALUE "10".
041600    05  CONDCMB-STATUS          PIC X(02).
041700        88  CONDCMB-WRITE-OK        VALUE "00".
041800    05  OBSVCMB-STATUS          PIC X(02).
041900        88  OBSVCMB-WRITE-OK        VALUE "00".
042000    05  MEASCMB-STATUS          PIC X(02).
042100        88  MEASCMB-WRITE-OK        VALUE "00".
042200    05  DRUGCMB-STATUS          PIC X(02).
042300        88  DRUGCMB-WRITE-OK        VALUE "00".
042400    05  PRSNCMB-STATUS          PIC X(02).
042500        88  PRSNCMB-WRITE-OK        VALUE "00".
042600    05  DETHCMB-STATUS          PIC X(02).
042700        88  DETHCMB-WRITE-OK        VALUE "00".
042800    05  DEVCCMB-STATUS          PIC X(02).
042900        88  DEVCCMB-WRITE-OK        VALUE "00".
043000    05  REDNRPT-STATUS          PIC X(02).
043100        88  REDNRPT-WRITE-OK        VALUE "00".
043150* TABLE VIEWS OF THE STATUS BYTES SPLIT INPUT SIDE FROM OUTPUT
043160* SIDE - THE 999-CLEANUP ABEND SNAP WALKS WHICHEVER SIDE MATTERS.
043170 01  WS-INPUT-STATUS-REDEF REDEFINES FILE-STATUS-CODES.
043180    05  WS-INPUT-STATUS-TBL OCCURS 15 TIMES PIC X(02).
043190    05  FILLER                  PIC X(12).
043195 01  WS-OUTPUT-STATUS-REDEF REDEFINES FILE-STATUS-CODES.
043196    05  FILLER                  PIC X(30).
043197    05  WS-OUTPUT-STATUS-TBL OCCURS 6 TIMES PIC X(02).
043300 COPY ALSABND.
043400
043500 01  COUNTERS-IDXS-AND-ACCUMULATORS.
043600    05  WS-COND-READ            PIC 9(07) COMP.
043700    05  WS-COND-KEPT            PIC 9(07) COMP.
043800    05  WS-COND-DROPPED         PIC 9(07) COMP.
043900    05  WS-OBSV-READ            PIC 9(07) COMP.
044000    05  WS-OBSV-KEPT            PIC 9(07) COMP.
044100    05  WS-OBSV-DROPPED         PIC 9(07) COMP.
044200    05  WS-MEAS-READ            PIC 9(07) COMP.
044300    05  WS-MEAS-KEPT            PIC 9(07) COMP.
044400    05  WS-MEAS-DROPPED         PIC 9(07) COMP.
044500    05  WS-DRUG-READ            PIC 9(07) COMP.
044600    05  WS-DRUG-KEPT            PIC 9(07) COMP.
044700    05  WS-DRUG-DROPPED         PIC 9(07) COMP.
044800    05  WS-PRSN-COPIED          PIC 9(07) COMP.
044900    05  WS-DETH-COPIED          PIC 9(07) COMP.
045000    05  WS-DEVC-COPIED          PIC 9(07) COMP.
045100    05  WS-SEEN-SUB             PIC 9(05) COMP.
045200    05  FILLER                  PIC X(04).
045300
045400* WS-SEEN-TABLE HOLDS THE (PERSON-ID, CONCEPT-ID) PAIRS ALREADY
045500* KEPT FOR THE DOMAIN CURRENTLY BEING COMBINED.  IT IS RESET TO
045600* EMPTY AT THE START OF EACH OF THE FOUR PRIORITIZED DOMAINS AND
045700* SIZED FOR THE LARGEST REGISTRY VOLUME WE COMBINE - THE FULL
045800* OBSERVATION DOMAIN, WHICH CAN CARRY MANY DISTINCT CONCEPTS PER
045900* PARTICIPANT ACROSS FIVE SOURCE FORMS.
045910* 03/11/04 DWK - WS-KEY-PERSON-ID AND WS-SEEN-ROW-PERSON-ID WERE
045920* X(09), TRUNCATING THE PARTICIPANT-ID BEFORE THE DEDUP COMPARE.
045930* TWO PARTICIPANTS SHARING A 9-BYTE PREFIX DEDUPED AS ONE PERSON.
045940* WIDENED TO X(20) TO MATCH THE FULL PARTICIPANT-ID.  TKT ALS-0911.
046000 01  WS-SEEN-TABLE-AREA.
046100    05  WS-SEEN-COUNT           PIC 9(05) COMP.
046200    05  WS-SEEN-ROW OCCURS 20000 TIMES.
046300        10  WS-SEEN-ROW-PERSON-ID   PIC X(20).
046400        10  WS-SEEN-ROW-CONCEPT-ID  PIC 9(10).
046500
046600 01  WS-SEEN-KEY.
046700    05  WS-KEY-PERSON-ID        PIC X(20).
046800    05  WS-KEY-CONCEPT-ID       PIC 9(10).
046850* SINGLE-FIELD ALPHA VIEW OF THE SEEN KEY FOR THE DUPLICATE-KEY
046860* TRACE LINE WRITTEN TO SYSOUT WHEN WS-SEEN-FOUND FIRES.
046870 01  WS-SEEN-KEY-ALPHA REDEFINES WS-SEEN-KEY PIC X(30).
046900
047000 01  WS-SEEN-SWITCHES.
047100    05  WS-SEEN-FOUND-SW        PIC X(01).
047200        88  WS-SEEN-FOUND           VALUE "Y".
047300    05  FILLER                  PIC X(08).
047400
047500 01  WS-REDUNDANCY-FIELDS.
047600    05  WS-RDN-SOURCE-NAME      PIC X(30).
047700    05  WS-RDN-TABLE-TYPE       PIC X(20).
047800    05  WS-RDN-PRIORITY         PIC 9(02).
047900    05  FILLER                  PIC X(08).
048000
048100 PROCEDURE DIVISION.
048200
048300    PERFORM 000-HOUSEKEEPING THRU 000-EXIT.
048400    PERFORM 200-COMBINE-CONDITIONS THRU 200-EXIT.
048500    PERFORM 300-COMBINE-OBSERVATIONS THRU 300-EXIT.
048600    PERFORM 400-COMBINE-MEASUREMENTS THRU 400-EXIT.
048700    PERFORM 500-COMBINE-DRUGS THRU 500-EXIT.
048800    PERFORM 600-COPY-PERSON THRU 600-EXIT.
048900    PERFORM 650-COPY-DEATH THRU 650-EXIT.
049000    PERFORM 700-COPY-DEVICES THRU 700-EXIT.
049100    PERFORM 999-CLEANUP THRU 999-EXIT.
049200    STOP RUN.
049300
049400 000-HOUSEKEEPING.
049500    MOVE "000-HOUSEKEEPING" TO PARA-NAME.
049600    MOVE "CMBSUBTB" TO ABND-PROGRAM-ID.
049700    MOVE 0 TO WS-COND-READ, WS-COND-KEPT, WS-COND-DROPPED.
049800    MOVE 0 TO WS-OBSV-READ, WS-OBSV-KEPT, WS-OBSV-DROPPED.
049900    MOVE 0 TO WS-MEAS-READ, WS-MEAS-KEPT, WS-MEAS-DROPPED.
050000    MOVE 0 TO WS-DRUG-READ, WS-DRUG-KEPT, WS-DRUG-DROPPED.
050100    MOVE 0 TO WS-PRSN-COPIED, WS-DETH-COPIED, WS-DEVC-COPIED.
050200    PERFORM 800-OPEN-FILES THRU 800-EXIT.
050300 000-EXIT.
050400    EXIT.
050500
050600******************************************************************
050700* CONDITION_OCCURRENCE - PRIORITY 1 AALSHXFX, PRIORITY 2 NEUROLOG.
050800* MEDICAL_HISTORY IS LISTED AS A THIRD SOURCE BY THE PROJECT BUT
050900* HAS NO STAGE 1 CONDITION_OCCURRENCE UNIT, SO IT ADDS NO ROWS.
051000******************************************************************
051100 200-COMBINE-CONDITIONS.
051200    MOVE "200-COMBINE-CONDITIONS" TO PARA-NAME.
051300    MOVE 0 TO WS-SEEN-COUNT.
051400    READ HXFCOND INTO HXFCOND-REC.
051500    PERFORM 210-TAKE-HXFCOND THRU 210-EXIT
051600        UNTIL NO-MORE-HXFCOND.
051700    READ NEUCOND INTO NEUCOND-REC.
051800    PERFORM 220-TAKE-NEUCOND THRU 220-EXIT
051900        UNTIL NO-MORE-NEUCOND.
052000 200-EXIT.
052100    EXIT.
052200
052300 210-TAKE-HXFCOND.
052400    MOVE "210-TAKE-HXFCOND" TO PARA-NAME.
052500    ADD 1 TO WS-COND-READ.
052600    MOVE HXFCOND-REC TO OMP-CONDITION-REC.
052700    MOVE CND-PERSON-ID-X TO WS-KEY-PERSON-ID.
052800    MOVE CND-CONDITION-CONCEPT-ID TO WS-KEY-CONCEPT-ID.
052900    PERFORM 910-ADD-SEEN-ROW THRU 910-EXIT.
053000    WRITE OMP-CONDITION-REC.
053100    ADD 1 TO WS-COND-KEPT.
053200    READ HXFCOND INTO HXFCOND-REC.
053300 210-EXIT.
053400    EXIT.
053500
053600 220-TAKE-NEUCOND.
053700    MOVE "220-TAKE-NEUCOND" TO PARA-NAME.
053800    ADD 1 TO WS-COND-READ.
053900    MOVE NEUCOND-REC TO OMP-CONDITION-REC.
054000    MOVE CND-PERSON-ID-X TO WS-KEY-PERSON-ID.
054100    MOVE CND-CONDITION-CONCEPT-ID TO WS-KEY-CONCEPT-ID.
054200    PERFORM 920-SCAN-SEEN-TABLE THRU 920-EXIT.
054300    IF WS-SEEN-FOUND
054400        MOVE "NEUROLOG"          TO WS-RDN-SOURCE-NAME
054500        MOVE "CONDITION_OCCUR"   TO WS-RDN-TABLE-TYPE
054600        MOVE 2                   TO WS-RDN-PRIORITY
054700        PERFORM 950-WRITE-REDUNDANCY THRU 950-EXIT
054800        ADD 1 TO WS-COND-DROPPED
054900    ELSE
055000        PERFORM 910-ADD-SEEN-ROW THRU 910-EXIT
055100        WRITE OMP-CONDITION-REC
055200        ADD 1 TO WS-COND-KEPT
055300    END-IF.
055400    READ NEUCOND INTO NEUCOND-REC.
055500 220-EXIT.
055600    EXIT.
055700
055800******************************************************************
055900* OBSERVATION - PRIORITY 1 AALSHXFX, 2 AALSDXFX, 3 ALSFRS_R,
056000* 4 FAMILY_HISTORY_LOG, 5 ENVIRONMENTAL_QUESTIONNAIRE.
056100******************************************************************
056200 300-COMBINE-OBSERVATIONS.
056300    MOVE "300-COMBINE-OBSERVATIONS" TO PARA-NAME.
056400    MOVE 0 TO WS-SEEN-COUNT.
056500    READ HXFOBS INTO HXFOBS-REC.
056600    PERFORM 310-TAKE-HXFOBS THRU 310-EXIT
056700        UNTIL NO-MORE-HXFOBS.
056800    READ DXFOBS INTO DXFOBS-REC.
056900    PERFORM 320-TAKE-DXFOBS THRU 320-EXIT
057000        UNTIL NO-MORE-DXFOBS.
057100    READ FRSOBS INTO FRSOBS-REC.
057200    PERFORM 330-TAKE-FRSOBS THRU 330-EXIT
057300        UNTIL NO-MORE-FRSOBS.
057400    READ FAMOBS INTO FAMOBS-REC.
057500    PERFORM 340-TAKE-FAMOBS THRU 340-EXIT
057600        UNTIL NO-MORE-FAMOBS.
057700    READ ENVOBS INTO ENVOBS-REC.
057800    PERFORM 350-TAKE-ENVOBS THRU 350-EXIT
057900        UNTIL NO-MORE-ENVOBS.
058000 300-EXIT.
058100    EXIT.
058200
058300 310-TAKE-HXFOBS.
058400    MOVE "310-TAKE-HXFOBS" TO PARA-NAME.
058500    ADD 1 TO WS-OBSV-READ.
058600    MOVE HXFOBS-REC TO OMP-OBSERVATION-REC.
058700    MOVE OBS-PERSON-ID-X TO WS-KEY-PERSON-ID.
058800    MOVE OBS-OBSERVATION-CONCEPT-ID TO WS-KEY-CONCEPT-ID.
058900    PERFORM 910-ADD-SEEN-ROW THRU 910-EXIT.
059000    WRITE OMP-OBSERVATION-REC.
059100    ADD 1 TO WS-OBSV-KEPT.
059200    READ HXFOBS INTO HXFOBS-REC.
059300 310-EXIT.
059400    EXIT.
059500
059600 320-TAKE-DXFOBS.
059700    MOVE "320-TAKE-DXFOBS" TO PARA-NAME.
059800    ADD 1 TO WS-OBSV-READ.
059900    MOVE DXFOBS-REC TO OMP-OBSERVATION-REC.
060000    MOVE OBS-PERSON-ID-X TO WS-KEY-PERSON-ID.
060100    MOVE OBS-OBSERVATION-CONCEPT-ID TO WS-KEY-CONCEPT-ID.
060200    PERFORM 920-SCAN-SEEN-TABLE THRU 920-EXIT.
060300    IF WS-SEEN-FOUND
060400        MOVE "AALSDXFX"        TO WS-RDN-SOURCE-NAME
060500        MOVE "OBSERVATION"     TO WS-RDN-TABLE-TYPE
060600        MOVE 2                  TO WS-RDN-PRIORITY
060700        PERFORM 950-WRITE-REDUNDANCY THRU 950-EXIT
060800        ADD 1 TO WS-OBSV-DROPPED
060900    ELSE
061000        PERFORM 910-ADD-SEEN-ROW THRU 910-EXIT
061100        WRITE OMP-OBSERVATION-REC
061200        ADD 1 TO WS-OBSV-KEPT
061300    END-IF.
061400    READ DXFOBS INTO DXFOBS-REC.
061500 320-EXIT.
061600    EXIT.
061700
061800 330-TAKE-FRSOBS.
061900    MOVE "330-TAKE-FRSOBS" TO PARA-NAME.
062000    ADD 1 TO WS-OBSV-READ.
062100    MOVE FRSOBS-REC TO OMP-OBSERVATION-REC.
062200    MOVE OBS-PERSON-ID-X TO WS-KEY-PERSON-ID.
062300    MOVE OBS-OBSERVATION-CONCEPT-ID TO WS-KEY-CONCEPT-ID.
062400    PERFORM 920-SCAN-SEEN-TABLE THRU 920-EXIT.
062500    IF WS-SEEN-FOUND
062600        MOVE "ALSFRS_R"        TO WS-RDN-SOURCE-NAME
062700        MOVE "OBSERVATION"     TO WS-RDN-TABLE-TYPE
062800        MOVE 3                  TO WS-RDN-PRIORITY
062900        PERFORM 950-WRITE-REDUNDANCY THRU 950-EXIT
063000        ADD 1 TO WS-OBSV-DROPPED
063100    ELSE
063200        PERFORM 910-ADD-SEEN-ROW THRU 910-EXIT
063300        WRITE OMP-OBSERVATION-REC
063400        ADD 1 TO WS-OBSV-KEPT
063500    END-IF.
063600    READ FRSOBS INTO FRSOBS-REC.
063700 330-EXIT.
063800    EXIT.
063900
064000 340-TAKE-FAMOBS.
064100    MOVE "340-TAKE-FAMOBS" TO PARA-NAME.
064200    ADD 1 TO WS-OBSV-READ.
064300    MOVE FAMOBS-REC TO OMP-OBSERVATION-REC.
064400    MOVE OBS-PERSON-ID-X TO WS-KEY-PERSON-ID.
064500    MOVE OBS-OBSERVATION-CONCEPT-ID TO WS-KEY-CONCEPT-ID.
064600    PERFORM 920-SCAN-SEEN-TABLE THRU 920-EXIT.
064700    IF WS-SEEN-FOUND
064800        MOVE "FAMILY_HISTORY_LOG"  TO WS-RDN-SOURCE-NAME
064900        MOVE "OBSERVATION"          TO WS-RDN-TABLE-TYPE
065000        MOVE 4                       TO WS-RDN-PRIORITY
065100        PERFORM 950-WRITE-REDUNDANCY THRU 950-EXIT
065200        ADD 1 TO WS-OBSV-DROPPED
065300    ELSE
065400        PERFORM 910-ADD-SEEN-ROW THRU 910-EXIT
065500        WRITE OMP-OBSERVATION-REC
065600        ADD 1 TO WS-OBSV-KEPT
065700    END-IF.
065800    READ FAMOBS INTO FAMOBS-REC.
065900 340-EXIT.
066000    EXIT.
066100
066200 350-TAKE-ENVOBS.
066300    MOVE "350-TAKE-ENVOBS" TO PARA-NAME.
066400    ADD 1 TO WS-OBSV-READ.
066500    MOVE ENVOBS-REC TO OMP-OBSERVATION-REC.
066600    MOVE OBS-PERSON-ID-X TO WS-KEY-PERSON-ID.
066700    MOVE OBS-OBSERVATION-CONCEPT-ID TO WS-KEY-CONCEPT-ID.
066800    PERFORM 920-SCAN-SEEN-TABLE THRU 920-EXIT.
066900    IF WS-SEEN-FOUND
067000        MOVE "ENVIRONMENTAL_QUEST"  TO WS-RDN-SOURCE-NAME
067100        MOVE "OBSERVATION"           TO WS-RDN-TABLE-TYPE
067200        MOVE 5                        TO WS-RDN-PRIORITY
067300        PERFORM 950-WRITE-REDUNDANCY THRU 950-EXIT
067400        ADD 1 TO WS-OBSV-DROPPED
067500    ELSE
067600        PERFORM 910-ADD-SEEN-ROW THRU 910-EXIT
067700        WRITE OMP-OBSERVATION-REC
067800        ADD 1 TO WS-OBSV-KEPT
067900    END-IF.
068000    READ ENVOBS INTO ENVOBS-REC.
068100 350-EXIT.
068200    EXIT.
068300
068400******************************************************************
068500* MEASUREMENT - PRIORITY 1 ALS_GENE_MUTATIONS, 2 AUXILIARY
068600* CHEMISTRY LABS, 3 VITAL_SIGNS.
068700******************************************************************
068800 400-COMBINE-MEASUREMENTS.
068900    MOVE "400-COMBINE-MEASUREMENTS" TO PARA-NAME.
069000    MOVE 0 TO WS-SEEN-COUNT.
069100    READ GENMEAS INTO GENMEAS-REC.
069200    PERFORM 410-TAKE-GENMEAS THRU 410-EXIT
069300        UNTIL NO-MORE-GENMEAS.
069400    READ CHMMEAS INTO CHMMEAS-REC.
069500    PERFORM 420-TAKE-CHMMEAS THRU 420-EXIT
069600        UNTIL NO-MORE-CHMMEAS.
069700    READ VITMEAS INTO VITMEAS-REC.
069800    PERFORM 430-TAKE-VITMEAS THRU 430-EXIT
069900        UNTIL NO-MORE-VITMEAS.
070000 400-EXIT.
070100    EXIT.
070200
070300 410-TAKE-GENMEAS.
070400    MOVE "410-TAKE-GENMEAS" TO PARA-NAME.
070500    ADD 1 TO WS-MEAS-READ.
070600    MOVE GENMEAS-REC TO OMP-MEASUREMENT-REC.
070700    MOVE MEA-PERSON-ID-X TO WS-KEY-PERSON-ID.
070800    MOVE MEA-MEASUREMENT-CONCEPT-ID TO WS-KEY-CONCEPT-ID.
070900    PERFORM 910-ADD-SEEN-ROW THRU 910-EXIT.
071000    WRITE OMP-MEASUREMENT-REC.
071100    ADD 1 TO WS-MEAS-KEPT.
071200    READ GENMEAS INTO GENMEAS-REC.
071300 410-EXIT.
071400    EXIT.
071500
071600 420-TAKE-CHMMEAS.
071700    MOVE "420-TAKE-CHMMEAS" TO PARA-NAME.
071800    ADD 1 TO WS-MEAS-READ.
071900    MOVE CHMMEAS-REC TO OMP-MEASUREMENT-REC.
072000    MOVE MEA-PERSON-ID-X TO WS-KEY-PERSON-ID.
072100    MOVE MEA-MEASUREMENT-CONCEPT-ID TO WS-KEY-CONCEPT-ID.
072200    PERFORM 920-SCAN-SEEN-TABLE THRU 920-EXIT.
072300    IF WS-SEEN-FOUND
072400        MOVE "AUXILIARY_CHEM_LABS"  TO WS-RDN-SOURCE-NAME
072500        MOVE "MEASUREMENT"           TO WS-RDN-TABLE-TYPE
072600        MOVE 2                        TO WS-RDN-PRIORITY
072700        PERFORM 950-WRITE-REDUNDANCY THRU 950-EXIT
072800        ADD 1 TO WS-MEAS-DROPPED
072900    ELSE
073000        PERFORM 910-ADD-SEEN-ROW THRU 910-EXIT
073100        WRITE OMP-MEASUREMENT-REC
073200        ADD 1 TO WS-MEAS-KEPT
073300    END-IF.
073400    READ CHMMEAS INTO CHMMEAS-REC.
073500 420-EXIT.
073600    EXIT.
073700
073800 430-TAKE-VITMEAS.
073900    MOVE "430-TAKE-VITMEAS" TO PARA-NAME.
074000    ADD 1 TO WS-MEAS-READ.
074100    MOVE VITMEAS-REC TO OMP-MEASUREMENT-REC.
074200    MOVE MEA-PERSON-ID-X TO WS-KEY-PERSON-ID.
074300    MOVE MEA-MEASUREMENT-CONCEPT-ID TO WS-KEY-CONCEPT-ID.
074400    PERFORM 920-SCAN-SEEN-TABLE THRU 920-EXIT.
074500    IF WS-SEEN-FOUND
074600        MOVE "VITAL_SIGNS"     TO WS-RDN-SOURCE-NAME
074700        MOVE "MEASUREMENT"     TO WS-RDN-TABLE-TYPE
074800        MOVE 3                  TO WS-RDN-PRIORITY
074900        PERFORM 950-WRITE-REDUNDANCY THRU 950-EXIT
075000        ADD 1 TO WS-MEAS-DROPPED
075100    ELSE
075200        PERFORM 910-ADD-SEEN-ROW THRU 910-EXIT
075300        WRITE OMP-MEASUREMENT-REC
075400        ADD 1 TO WS-MEAS-KEPT
075500    END-IF.
075600    READ VITMEAS INTO VITMEAS-REC.
075700 430-EXIT.
075800    EXIT.
075900
076000******************************************************************
076100* DRUG_EXPOSURE - PRIORITY 1 ANSWER_ALS_MEDICATIONS_LOG,
076200* PRIORITY 2 MEDICAL_HISTORY.
076300******************************************************************
076400 500-COMBINE-DRUGS.
076500    MOVE "500-COMBINE-DRUGS" TO PARA-NAME.
076600    MOVE 0 TO WS-SEEN-COUNT.
076700    READ MEDDRUG INTO MEDDRUG-REC.
076800    PERFORM 510-TAKE-MEDDRUG THRU 510-EXIT
076900        UNTIL NO-MORE-MEDDRUG.
077000    READ MHXDRUG INTO MHXDRUG-REC.
077100    PERFORM 520-TAKE-MHXDRUG THRU 520-EXIT
077200        UNTIL NO-MORE-MHXDRUG.
077300 500-EXIT.
077400    EXIT.
077500
077600 510-TAKE-MEDDRUG.
077700    MOVE "510-TAKE-MEDDRUG" TO PARA-NAME.
077800    ADD 1 TO WS-DRUG-READ.
077900    MOVE MEDDRUG-REC TO OMP-DRUG-EXPOSURE-REC.
078000    MOVE DRG-PERSON-ID-X TO WS-KEY-PERSON-ID.
078100    MOVE DRG-DRUG-CONCEPT-ID TO WS-KEY-CONCEPT-ID.
078200    PERFORM 910-ADD-SEEN-ROW THRU 910-EXIT.
078300    WRITE OMP-DRUG-EXPOSURE-REC.
078400    ADD 1 TO WS-DRUG-KEPT.
078500    READ MEDDRUG INTO MEDDRUG-REC.
078600 510-EXIT.
078700    EXIT.
078800
078900 520-TAKE-MHXDRUG.
079000    MOVE "520-TAKE-MHXDRUG" TO PARA-NAME.
079100    ADD 1 TO WS-DRUG-READ.
079200    MOVE MHXDRUG-REC TO OMP-DRUG-EXPOSURE-REC.
079300    MOVE DRG-PERSON-ID-X TO WS-KEY-PERSON-ID.
079400    MOVE DRG-DRUG-CONCEPT-ID TO WS-KEY-CONCEPT-ID.
079500    PERFORM 920-SCAN-SEEN-TABLE THRU 920-EXIT.
079600    IF WS-SEEN-FOUND
079700        MOVE "MEDICAL_HISTORY"   TO WS-RDN-SOURCE-NAME
079800        MOVE "DRUG_EXPOSURE"     TO WS-RDN-TABLE-TYPE
079900        MOVE 2                    TO WS-RDN-PRIORITY
080000        PERFORM 950-WRITE-REDUNDANCY THRU 950-EXIT
080100        ADD 1 TO WS-DRUG-DROPPED
080200    ELSE
080300        PERFORM 910-ADD-SEEN-ROW THRU 910-EXIT
080400        WRITE OMP-DRUG-EXPOSURE-REC
080500        ADD 1 TO WS-DRUG-KEPT
080600    END-IF.
080700    READ MHXDRUG INTO MHXDRUG-REC.
080800 520-EXIT.
080900    EXIT.
081000
081100******************************************************************
081200* PERSON, DEATH AND DEVICE_EXPOSURE HAVE ONLY ONE SOURCE APIECE -
081300* NO PRIORITY ORDER AND NO DEDUP TABLE ARE NEEDED FOR THEM.
081400******************************************************************
081500 600-COPY-PERSON.
081600    MOVE "600-COPY-PERSON" TO PARA-NAME.
081700    READ PRSNWK INTO PRSNWK-REC.
081800    PERFORM 610-TAKE-PRSNWK THRU 610-EXIT
081900        UNTIL NO-MORE-PRSNWK.
082000 600-EXIT.
082100    EXIT.
082200
082300 610-TAKE-PRSNWK.
082400    MOVE "610-TAKE-PRSNWK" TO PARA-NAME.
082500    MOVE PRSNWK-REC TO OMP-PERSON-REC.
082600    WRITE OMP-PERSON-REC.
082700    ADD 1 TO WS-PRSN-COPIED.
082800    READ PRSNWK INTO PRSNWK-REC.
082900 610-EXIT.
083000    EXIT.
083100
083200 650-COPY-DEATH.
083300    MOVE "650-COPY-DEATH" TO PARA-NAME.
083400    READ DETHWK INTO DETHWK-REC.
083500    PERFORM 660-TAKE-DETHWK THRU 660-EXIT
083600        UNTIL NO-MORE-DETHWK.
083700 650-EXIT.
083800    EXIT.
083900
084000 660-TAKE-DETHWK.
084100    MOVE "660-TAKE-DETHWK" TO PARA-NAME.
084200    MOVE DETHWK-REC TO OMP-DEATH-REC.
084300    WRITE OMP-DEATH-REC.
084400    ADD 1 TO WS-DETH-COPIED.
084500    READ DETHWK INTO DETHWK-REC.
084600 660-EXIT.
084700    EXIT.
084800
084900 700-COPY-DEVICES.
085000    MOVE "700-COPY-DEVICES" TO PARA-NAME.
085100    READ DEVCWK INTO DEVCWK-REC.
085200    PERFORM 710-TAKE-DEVCWK THRU 710-EXIT
085300        UNTIL NO-MORE-DEVCWK.
085400 700-EXIT.
085500    EXIT.
085600
085700 710-TAKE-DEVCWK.
085800    MOVE "710-TAKE-DEVCWK" TO PARA-NAME.
085900    MOVE DEVCWK-REC TO OMP-DEVICE-EXPOSURE-REC.
086000    WRITE OMP-DEVICE-EXPOSURE-REC.
086100    ADD 1 TO WS-DEVC-COPIED.
086200    READ DEVCWK INTO DEVCWK-REC.
086300 710-EXIT.
086400    EXIT.
086500
086600******************************************************************
086700* SHARED DEDUP TABLE SUBROUTINES.  WS-SEEN-KEY IS SET BY THE
086800* CALLER BEFORE EITHER PARAGRAPH IS PERFORMED.  NO SEARCH IS USED
086900* - THE TABLE IS SCANNED MANUALLY LIKE EVERY OTHER TABLE IN THIS
087000* SUITE.
087100******************************************************************
087200 910-ADD-SEEN-ROW.
087300    MOVE "910-ADD-SEEN-ROW" TO PARA-NAME.
087400    ADD 1 TO WS-SEEN-COUNT.
087500    MOVE WS-KEY-PERSON-ID TO WS-SEEN-ROW-PERSON-ID (WS-SEEN-COUNT).
087600    MOVE WS-KEY-CONCEPT-ID TO WS-SEEN-ROW-CONCEPT-ID (WS-SEEN-COUNT).
087700 910-EXIT.
087800    EXIT.
087900
088000 920-SCAN-SEEN-TABLE.
088100    MOVE "920-SCAN-SEEN-TABLE" TO PARA-NAME.
088200    MOVE "N" TO WS-SEEN-FOUND-SW.
088300    PERFORM 925-CHECK-SEEN-ROW THRU 925-EXIT
088400        VARYING WS-SEEN-SUB FROM 1 BY 1
088500        UNTIL WS-SEEN-SUB > WS-SEEN-COUNT
088600           OR WS-SEEN-FOUND.
088700 920-EXIT.
088800    EXIT.
088900
089000 925-CHECK-SEEN-ROW.
089100    MOVE "925-CHECK-SEEN-ROW" TO PARA-NAME.
089200    IF WS-SEEN-ROW-PERSON-ID (WS-SEEN-SUB) = WS-KEY-PERSON-ID
089300       AND WS-SEEN-ROW-CONCEPT-ID (WS-SEEN-SUB) = WS-KEY-CONCEPT-ID
089400        MOVE "Y" TO WS-SEEN-FOUND-SW
089500    END-IF.
089600 925-EXIT.
089700    EXIT.
089800
089900 950-WRITE-REDUNDANCY.
090000    MOVE "950-WRITE-REDUNDANCY" TO PARA-NAME.
090100    MOVE SPACES TO OMP-REDUNDANCY-REC.
090200    MOVE WS-KEY-PERSON-ID TO RDN-PERSON-ID.
090300    MOVE WS-KEY-CONCEPT-ID TO RDN-CONCEPT-ID.
090400    MOVE WS-RDN-SOURCE-NAME TO RDN-SOURCE-FILE-NAME.
090500    MOVE WS-RDN-TABLE-TYPE TO RDN-TABLE-TYPE.
090600    MOVE WS-RDN-PRIORITY TO RDN-PRIORITY-INDEX.
090700    WRITE OMP-REDUNDANCY-REC.
090800 950-EXIT.
090900    EXIT.
091000
091100 800-OPEN-FILES.
091200    MOVE "800-OPEN-FILES" TO PARA-NAME.
091300    OPEN INPUT HXFCOND, NEUCOND.
091400    OPEN INPUT HXFOBS, DXFOBS, FRSOBS, FAMOBS, ENVOBS.
091500    OPEN INPUT GENMEAS, CHMMEAS, VITMEAS.
091600    OPEN INPUT MEDDRUG, MHXDRUG.
091700    OPEN INPUT PRSNWK, DETHWK, DEVCWK.
091800    OPEN OUTPUT CONDCMB, OBSVCMB, MEASCMB, DRUGCMB.
091900    OPEN OUTPUT PRSNCMB, DETHCMB, DEVCCMB, REDNRPT.
092000    OPEN OUTPUT SYSOUT.
092100 800-EXIT.
092200    EXIT.
092300
092400 850-CLOSE-FILES.
092500    MOVE "850-CLOSE-FILES" TO PARA-NAME.
092600    CLOSE HXFCOND, NEUCOND.
092700    CLOSE HXFOBS, DXFOBS, FRSOBS, FAMOBS, ENVOBS.
092800    CLOSE GENMEAS, CHMMEAS, VITMEAS.
092900    CLOSE MEDDRUG, MHXDRUG.
093000    CLOSE PRSNWK, DETHWK, DEVCWK.
093100    CLOSE CONDCMB, OBSVCMB, MEASCMB, DRUGCMB.
093200    CLOSE PRSNCMB, DETHCMB, DEVCCMB, REDNRPT.
093300    CLOSE SYSOUT.
093400 850-EXIT.
093500    EXIT.
093600
093700 999-CLEANUP.
093800    MOVE "999-CLEANUP" TO PARA-NAME.
093900    PERFORM 850-CLOSE-FILES THRU 850-EXIT.
094000    DISPLAY "** CMBSUBTB CONDITION READ/KEPT/DROP **"
094100             WS-COND-READ WS-COND-KEPT WS-COND-DROPPED.
094200    DISPLAY "** CMBSUBTB OBSERV READ/KEPT/DROP    **"
094300             WS-OBSV-READ WS-OBSV-KEPT WS-OBSV-DROPPED.
094400    DISPLAY "** CMBSUBTB MEASURE READ/KEPT/DROP   **"
094500             WS-MEAS-READ WS-MEAS-KEPT WS-MEAS-DROPPED.
094600    DISPLAY "** CMBSUBTB DRUG READ/KEPT/DROP      **"
094700             WS-DRUG-READ WS-DRUG-KEPT WS-DRUG-DROPPED.
094800    DISPLAY "** CMBSUBTB PERSON/DEATH/DEVICE COPIED **"
094900             WS-PRSN-COPIED WS-DETH-COPIED WS-DEVC-COPIED.
095000    DISPLAY "******** NORMAL END OF JOB CMBSUBTB ********".
095100 999-EXIT.
095200    EXIT.
095300
095400 1000-ABEND-RTN.
095500    MOVE "1000-ABEND-RTN" TO PARA-NAME.
095600    WRITE SYSOUT-REC FROM ABEND-REC.
095700    PERFORM 850-CLOSE-FILES THRU 850-EXIT.
095800    DISPLAY "*** ABNORMAL END OF JOB - CMBSUBTB ***"
095900                                             UPON CONSOLE.
096000    DIVIDE ZERO-VAL INTO ONE-VAL.

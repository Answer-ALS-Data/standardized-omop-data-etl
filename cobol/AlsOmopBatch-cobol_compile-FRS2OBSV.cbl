000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID.  FRS2OBSV.
000300 AUTHOR. JON SAYLES.
000400 INSTALLATION. COBOL DEV Center.
000500 DATE-WRITTEN. 04/02/87.
000600 DATE-COMPILED. 04/02/87.
000700 SECURITY. NON-CONFIDENTIAL.
000800
000900     ******************************************************************
001000     *REMARKS.
001100     *
001200     *          THIS PROGRAM IS STEP 3 OF THE ANSWER ALS REGISTRY TO
001300     *          OMOP CONVERSION SUITE.  IT TURNS THE ALSFRS-R SOURCE
001400     *          FILE INTO THE OMOP OBSERVATION WORK FILE.
001500     *
001600     *          EACH ALSFRS-R VISIT ROW CARRIES 13 ITEM SCORES.  ONE
001700     *          OBSERVATION ROW IS WRITTEN PER NON-BLANK ITEM, PLUS ONE
001800     *          MORE FOR THE TOTAL SCORE WHEN IT IS PRESENT.  THE ITEM
001900     *          CONCEPT AND SCORE-INTERPRETATION TABLES BELOW ARE
002000     *          SCANNED IN PARALLEL WITH THE COPYBOOK'S OWN FRS-ITEM-TBL
002100     *          SO ADDING A 14TH ITEM SOMEDAY MEANS ADDING ONE ROW TO
002200     *          EACH TABLE, NOT TOUCHING THE PROCEDURE DIVISION.
002300     *
002400     ******************************************************************
002500              INPUT FILE   -  ALSFRSR  (ALSFRS-R SOURCE)
002600              OUTPUT FILE  -  OBSVWK   (OBSERVATION WORK FILE)
002700              DUMP FILE    -  SYSOUT
002800     ******************************************************************
002900     * CHANGE LOG
003000     *  04/02/87  JAS  ORIGINAL CODING FOR THE OMOP CONVERSION PROJECT.
003100     *  01/14/98  MLK  Y2K REVIEW - VISIT DATE COMES BACK FROM RELDCNVT
003200     *                 AS FOUR DIGITS ALREADY.  NO CHANGE REQUIRED.
003300     *  02/06/98  MKH  SPLIT ITEM 5 INTO 5A/5B PER REVISED SCALE FORM.
003400     *  03/09/99  MLK  Y2K SIGN OFF - REGRESSION RUN AGAINST 1999/2000
003500     *                 BOUNDARY ALSFRSDT VALUES CLEAN.  TKT ALS-0603.
003600     *  06/12/03  MLK  TOTAL SCORE NOW WRITTEN AS ITS OWN ROW (CONCEPT
003700     *                 42529084) WHEN PRESENT - PRIOR RELEASE DROPPED
003800     *                 IT ON THE FLOOR.  TKT ALS-0742.
003810     *  03/11/04  DWK  OBS-PERSON-ID-X WAS ONLY 9 BYTES - TWO
003820     *                 PARTICIPANTS SHARING A 9-BYTE PREFIX WOULD
003830     *                 COLLAPSE INTO ONE PERSON DOWNSTREAM.  MOVES THE
003840     *                 FULL PARTICIPANT ID NOW.  TKT ALS-0911.
003900     ******************************************************************
004000
004100 ENVIRONMENT DIVISION.
004200 CONFIGURATION SECTION.
004300 SOURCE-COMPUTER. IBM-390.
004400 OBJECT-COMPUTER. IBM-390.
004500 SPECIAL-NAMES.
004600     C01 IS NEXT-PAGE.
004700
004800 INPUT-OUTPUT SECTION.
004900 FILE-CONTROL.
005000     SELECT SYSOUT
005100     ASSIGN TO UT-S-SYSOUT
005200       ORGANIZATION IS SEQUENTIAL.
005300
005400     SELECT ALSFRSR
005500     ASSIGN TO UT-S-ALSFRSR
005600       ACCESS MODE IS SEQUENTIAL
005700       FILE STATUS IS ALSFRSR-STATUS.
005800
005900     SELECT OBSVWK
006000     ASSIGN TO UT-S-OBSVWK
006100       ACCESS MODE IS SEQUENTIAL
006200       FILE STATUS IS OBSVWK-STATUS.
006300
006400 DATA DIVISION.
006500 FILE SECTION.
006600 FD  SYSOUT
006700     RECORDING MODE IS F
006800     LABEL RECORDS ARE STANDARD
006900     RECORD CONTAINS 130 CHARACTERS
007000     BLOCK CONTAINS 0 RECORDS
007100     DATA RECORD IS SYSOUT-REC.
007200 01  SYSOUT-REC  PIC X(130).
007300
007400 FD  ALSFRSR
007500     RECORDING MODE IS F
007600     LABEL RECORDS ARE STANDARD
007700     RECORD CONTAINS 57 CHARACTERS
007800     BLOCK CONTAINS 0 RECORDS
007900     DATA RECORD IS ALS-FRS-R-REC.
008000 COPY ALSFRSR.
008100
008200 FD  OBSVWK
008300     RECORDING MODE IS F
008400     LABEL RECORDS ARE STANDARD
008500     RECORD CONTAINS 1407 CHARACTERS
008600     BLOCK CONTAINS 0 RECORDS
008700     DATA RECORD IS OMP-OBSERVATION-REC.
008800 COPY OMPOBSV.
008900
009000 WORKING-STORAGE SECTION.
009100 01  FILE-STATUS-CODES.
009200     05  ALSFRSR-STATUS          PIC X(02).
009300         88  NO-MORE-ALSFRSR         VALUE "10".
009400     05  OBSVWK-STATUS           PIC X(02).
009500         88  OBSVWK-WRITE-OK          VALUE "00".
009600
009650* TABLE VIEW OF BOTH STATUS BYTES FOR THE 999-CLEANUP ABEND SNAP.
009660 01  WS-FILE-STATUS-REDEF REDEFINES FILE-STATUS-CODES.
009670     05  WS-FILE-STATUS-TBL OCCURS 2 TIMES PIC X(02).
009700 COPY ALSABND.
009800
009900 01  COUNTERS-IDXS-AND-ACCUMULATORS.
010000     05  RECORDS-READ            PIC 9(07) COMP.
010100     05  RECORDS-WRITTEN         PIC 9(07) COMP.
010200     05  WS-ITEM-SUB             PIC 9(02) COMP.
010300     05  WS-SCORE-SUB            PIC 9(01) COMP.
010400     05  FILLER                  PIC X(06).
010500
010600* PER-ITEM CONCEPT-ID / MNEMONIC / MEANING TABLE, IN THE SAME COLUMN
010700* ORDER AS THE COPYBOOK'S FRS-ITEM-TBL (1,2,3,4,5A,5B,6,7,8,9,R1,R2,R3).
010800 01  WS-ITEM-TABLE-VALUES.
010900     05  FILLER PIC 9(10) VALUE 0042529071.
011000     05  FILLER PIC X(08) VALUE "ALSFRS1 ".
011100     05  FILLER PIC X(60) VALUE
011200         "SPEECH FUNCTION ASSESSMENT".
011300     05  FILLER PIC 9(10) VALUE 0042529072.
011400     05  FILLER PIC X(08) VALUE "ALSFRS2 ".
011500     05  FILLER PIC X(60) VALUE
011600         "SALIVA CONTROL ASSESSMENT".
011700     05  FILLER PIC 9(10) VALUE 0042529073.
011800     05  FILLER PIC X(08) VALUE "ALSFRS3 ".
011900     05  FILLER PIC X(60) VALUE
012000         "SWALLOWING FUNCTION ASSESSMENT".
012100     05  FILLER PIC 9(10) VALUE 0042529074.
012200     05  FILLER PIC X(08) VALUE "ALSFRS4 ".
012300     05  FILLER PIC X(60) VALUE
012400         "HANDWRITING ABILITY ASSESSMENT".
012500     05  FILLER PIC 9(10) VALUE 0042529075.
012600     05  FILLER PIC X(08) VALUE "ALSFRS5A".
012700     05  FILLER PIC X(60) VALUE
012800         "FOOD PREP ABILITY - NO GASTROSTOMY".
012900     05  FILLER PIC 9(10) VALUE 0042529076.
013000     05  FILLER PIC X(08) VALUE "ALSFRS5B".
013100     05  FILLER PIC X(60) VALUE
013200         "FOOD PREP ABILITY - WITH GASTROSTOMY".
013300     05  FILLER PIC 9(10) VALUE 0042529077.
013400     05  FILLER PIC X(08) VALUE "ALSFRS6 ".
013500     05  FILLER PIC X(60) VALUE
013600         "SELF-CARE ABILITY ASSESSMENT".
013700     05  FILLER PIC 9(10) VALUE 0042529078.
013800     05  FILLER PIC X(08) VALUE "ALSFRS7 ".
013900     05  FILLER PIC X(60) VALUE
014000         "BED MOBILITY ASSESSMENT".
014100     05  FILLER PIC 9(10) VALUE 0042529079.
014200     05  FILLER PIC X(08) VALUE "ALSFRS8 ".
014300     05  FILLER PIC X(60) VALUE
014400         "AMBULATION ABILITY ASSESSMENT".
014500     05  FILLER PIC 9(10) VALUE 0042529080.
014600     05  FILLER PIC X(08) VALUE "ALSFRS9 ".
014700     05  FILLER PIC X(60) VALUE
014800         "STAIR CLIMBING ABILITY ASSESSMENT".
014900     05  FILLER PIC 9(10) VALUE 0042529081.
015000     05  FILLER PIC X(08) VALUE "ALSFRSR1".
015100     05  FILLER PIC X(60) VALUE
015200         "BREATHING DIFFICULTY ASSESSMENT".
015300     05  FILLER PIC 9(10) VALUE 0042529082.
015400     05  FILLER PIC X(08) VALUE "ALSFRSR2".
015500     05  FILLER PIC X(60) VALUE
015600         "SLEEP-RELATED BREATHING DIFFICULTY ASSESSMENT".
015700     05  FILLER PIC 9(10) VALUE 0042529083.
015800     05  FILLER PIC X(08) VALUE "ALSFRSR3".
015900     05  FILLER PIC X(60) VALUE
016000         "RESPIRATORY SUPPORT REQUIREMENT ASSESSMENT".
016100 01  WS-ITEM-TBL REDEFINES WS-ITEM-TABLE-VALUES.
016200     05  WS-ITEM-ROW             OCCURS 13 TIMES.
016300         10  WS-ITEM-CONID       PIC 9(10).
016400         10  WS-ITEM-MNEMONIC    PIC X(08).
016500         10  WS-ITEM-MEANING     PIC X(60).
016600
016700* PER-ITEM, PER-SCORE (0-4, ASCENDING) INTERPRETATION TEXT.  SUBSCRIPT
016800* THE OUTER TABLE BY WS-ITEM-SUB AND THE INNER TABLE BY SCORE+1.
016900 01  WS-SCORE-TEXT-VALUES.
017000     05  FILLER PIC X(90) VALUE "LOSS OF USEFUL SPEECH".
017100     05  FILLER PIC X(90) VALUE
017200         "SPEECH COMBINED WITH NONVOCAL COMMUNICATION".
017300     05  FILLER PIC X(90) VALUE "INTELLIGIBLE WITH REPEATING".
017400     05  FILLER PIC X(90) VALUE "DETECTABLE SPEECH DISTURBANCES".
017500     05  FILLER PIC X(90) VALUE "NORMAL SPEECH PROCESSES".
017600     05  FILLER PIC X(90) VALUE
017700         "MARKED DROOLING - REQUIRES CONSTANT TISSUE OR HANDKERCHIEF".
017800     05  FILLER PIC X(90) VALUE
017900         "MARKED EXCESS OF SALIVA WITH SOME DROOLING".
018000     05  FILLER PIC X(90) VALUE
018100         "MODERATELY EXCESSIVE SALIVA - MAY HAVE MINIMAL DROOLING".
018200     05  FILLER PIC X(90) VALUE
018300         "SLIGHT EXCESS OF SALIVA - MAY HAVE NIGHTTIME DROOLING".
018400     05  FILLER PIC X(90) VALUE "NORMAL".
018500     05  FILLER PIC X(90) VALUE
018600         "NPO - EXCLUSIVELY PARENTERAL OR ENTERAL FEEDING".
018700     05  FILLER PIC X(90) VALUE "NEEDS SUPPLEMENTAL TUBE FEEDING".
018800     05  FILLER PIC X(90) VALUE "DIETARY CONSISTENCY CHANGES".
018900     05  FILLER PIC X(90) VALUE
019000         "EARLY EATING PROBLEMS - OCCASIONAL CHOKING".
019100     05  FILLER PIC X(90) VALUE "NORMAL EATING HABITS".
019200     05  FILLER PIC X(90) VALUE "UNABLE TO GRIP PEN".
019300     05  FILLER PIC X(90) VALUE
019400         "ABLE TO GRIP PEN BUT UNABLE TO WRITE".
019500     05  FILLER PIC X(90) VALUE "NOT ALL WORDS ARE LEGIBLE".
019600     05  FILLER PIC X(90) VALUE
019700         "SLOW OR SLOPPY - ALL WORDS ARE LEGIBLE".
019800     05  FILLER PIC X(90) VALUE "NORMAL".
019900     05  FILLER PIC X(90) VALUE "NEEDS TO BE FED".
020000     05  FILLER PIC X(90) VALUE
020100         "FOOD MUST BE CUT BY SOMEONE - CAN STILL FEED SLOWLY".
020200     05  FILLER PIC X(90) VALUE
020300         "CAN CUT MOST FOODS - CLUMSY AND SLOW - SOME HELP NEEDED".
020400     05  FILLER PIC X(90) VALUE
020500         "SOMEWHAT SLOW AND CLUMSY - NO HELP NEEDED".
020600     05  FILLER PIC X(90) VALUE "NORMAL".
020700     05  FILLER PIC X(90) VALUE
020800         "UNABLE TO PERFORM ANY ASPECT OF TASK".
020900     05  FILLER PIC X(90) VALUE
021000         "PROVIDES MINIMAL ASSISTANCE TO CAREGIVERS".
021100     05  FILLER PIC X(90) VALUE
021200         "SOME HELP NEEDED WITH CLOSURES AND FASTENERS".
021300     05  FILLER PIC X(90) VALUE
021400         "CLUMSY BUT PERFORMS ALL MANIPULATIONS INDEPENDENTLY".
021500     05  FILLER PIC X(90) VALUE "NORMAL".
021600     05  FILLER PIC X(90) VALUE "TOTAL DEPENDENCE".
021700     05  FILLER PIC X(90) VALUE "NEEDS ATTENDANT FOR SELF-CARE".
021800     05  FILLER PIC X(90) VALUE
021900         "INTERMITTENT ASSISTANCE OR SUBSTITUTE METHODS".
022000     05  FILLER PIC X(90) VALUE
022100         "INDEPENDENT SELF-CARE WITH EFFORT OR DECREASED EFFICIENCY".
022200     05  FILLER PIC X(90) VALUE "NORMAL FUNCTION".
022300     05  FILLER PIC X(90) VALUE "HELPLESS".
022400     05  FILLER PIC X(90) VALUE
022500         "CAN INITIATE - BUT NOT TURN OR ADJUST SHEETS ALONE".
022600     05  FILLER PIC X(90) VALUE
022700         "CAN TURN OR ADJUST SHEETS ALONE WITH GREAT DIFFICULTY".
022800     05  FILLER PIC X(90) VALUE
022900         "SOMEWHAT SLOW AND CLUMSY - NO HELP NEEDED".
023000     05  FILLER PIC X(90) VALUE "NORMAL".
023100     05  FILLER PIC X(90) VALUE "NO PURPOSEFUL LEG MOVEMENT".
023200     05  FILLER PIC X(90) VALUE
023300         "NONAMBULATORY FUNCTIONAL MOVEMENT ONLY".
023400     05  FILLER PIC X(90) VALUE "WALKS WITH ASSISTANCE".
023500     05  FILLER PIC X(90) VALUE "EARLY AMBULATION DIFFICULTIES".
023600     05  FILLER PIC X(90) VALUE "NORMAL".
023700     05  FILLER PIC X(90) VALUE "CANNOT DO".
023800     05  FILLER PIC X(90) VALUE "NEEDS ASSISTANCE".
023900     05  FILLER PIC X(90) VALUE "MILD UNSTEADINESS OR FATIGUE".
024000     05  FILLER PIC X(90) VALUE "SLOW".
024100     05  FILLER PIC X(90) VALUE "NORMAL".
024200     05  FILLER PIC X(90) VALUE
024300         "SIGNIFICANT DIFFICULTY - CONSIDERING MECHANICAL RESP SUPPORT".
024400     05  FILLER PIC X(90) VALUE
024500         "OCCURS AT REST - DIFFICULTY BREATHING SITTING OR LYING".
024600     05  FILLER PIC X(90) VALUE
024700         "OCCURS WITH EATING, BATHING OR DRESSING".
024800     05  FILLER PIC X(90) VALUE "OCCURS WHEN WALKING".
024900     05  FILLER PIC X(90) VALUE "NONE".
025000     05  FILLER PIC X(90) VALUE
025100         "UNABLE TO SLEEP WITHOUT MECHANICAL ASSISTANCE".
025200     05  FILLER PIC X(90) VALUE "CAN ONLY SLEEP SITTING UP".
025300     05  FILLER PIC X(90) VALUE
025400         "NEEDS MORE THAN 2 PILLOWS TO SLEEP".
025500     05  FILLER PIC X(90) VALUE
025600         "SOME DIFFICULTY SLEEPING - NOT USING MORE THAN 2 PILLOWS".
025700     05  FILLER PIC X(90) VALUE "NONE".
025800     05  FILLER PIC X(90) VALUE
025900         "INVASIVE MECHANICAL VENTILATION - INTUBATION OR TRACH".
026000     05  FILLER PIC X(90) VALUE
026100         "CONTINUOUS USE OF NIPPV DAY AND NIGHT".
026200     05  FILLER PIC X(90) VALUE "CONTINUOUS USE OF NIPPV AT NIGHT".
026300     05  FILLER PIC X(90) VALUE "INTERMITTENT USE OF NIPPV".
026400     05  FILLER PIC X(90) VALUE "NONE".
026500 01  WS-SCORE-TBL REDEFINES WS-SCORE-TEXT-VALUES.
026600     05  WS-SCORE-ITEM-ROW       OCCURS 13 TIMES.
026700         10  WS-SCORE-TEXT       PIC X(90) OCCURS 5 TIMES.
026800
026900 01  WS-BUILD-AREA.
027000     05  WS-OBS-SOURCE-VALUE     PIC X(90).
027100     05  WS-VALUE-SOURCE-VALUE   PIC X(160).
027200     05  WS-VISIT-DATE           PIC X(10).
027300     05  WS-CALL-OUT-YEAR        PIC 9(04).
027400     05  FILLER                  PIC X(08).
027500
027600 01  WS-VISIT-ID-AREA.
027700     05  WS-VISIT-ID             PIC X(30).
027800     05  FILLER                  PIC X(05).
027900
028000 PROCEDURE DIVISION.
028100
028200     PERFORM 000-HOUSEKEEPING THRU 000-EXIT.
028300     PERFORM 100-MAINLINE THRU 100-EXIT
028400         UNTIL NO-MORE-ALSFRSR.
028500     PERFORM 999-CLEANUP THRU 999-EXIT.
028600     STOP RUN.
028700
028800 000-HOUSEKEEPING.
028900     MOVE "000-HOUSEKEEPING" TO PARA-NAME.
029000     MOVE "FRS2OBSV" TO ABND-PROGRAM-ID.
029100     MOVE 0 TO RECORDS-READ, RECORDS-WRITTEN.
029200     PERFORM 800-OPEN-FILES THRU 800-EXIT.
029300     PERFORM 900-READ-ALSFRSR THRU 900-EXIT.
029400 000-EXIT.
029500     EXIT.
029600
029700 100-MAINLINE.
029800     MOVE "100-MAINLINE" TO PARA-NAME.
029900     ADD 1 TO RECORDS-READ.
030000     PERFORM 200-BUILD-VISIT-FIELDS THRU 200-EXIT.
030100     PERFORM 300-BUILD-ITEM-ROWS THRU 300-EXIT
030200         VARYING WS-ITEM-SUB FROM 1 BY 1
030300         UNTIL WS-ITEM-SUB > 13.
030400     PERFORM 340-BUILD-TOTAL-ROW THRU 340-EXIT.
030500     PERFORM 900-READ-ALSFRSR THRU 900-EXIT.
030600 100-EXIT.
030700     EXIT.
030800
030900 200-BUILD-VISIT-FIELDS.
031000     MOVE "200-BUILD-VISIT-FIELDS" TO PARA-NAME.
031100     MOVE SPACES TO WS-VISIT-ID.
031200     IF FRS-ALSFRSDT-X = SPACES
031300         MOVE "1900-01-01" TO WS-VISIT-DATE
031400         STRING FRS-PARTICIPANT-ID DELIMITED BY SPACE
031500                 "_0"              DELIMITED BY SIZE
031600                 INTO WS-VISIT-ID
031700     ELSE
031800         CALL "RELDCNVT" USING FRS-ALSFRSDT,
031900                                WS-VISIT-DATE,
032000                                WS-CALL-OUT-YEAR
032100         STRING FRS-PARTICIPANT-ID DELIMITED BY SPACE
032200                 "_"               DELIMITED BY SIZE
032300                 FRS-ALSFRSDT-X    DELIMITED BY SPACE
032400                 INTO WS-VISIT-ID
032500     END-IF.
032600 200-EXIT.
032700     EXIT.
032800
032900 300-BUILD-ITEM-ROWS.
033000     MOVE "300-BUILD-ITEM-ROWS" TO PARA-NAME.
033100     IF FRS-ITEM-CHAR (WS-ITEM-SUB) = SPACE
033200         GO TO 300-EXIT
033300     END-IF.
033400     MOVE SPACES TO OMP-OBSERVATION-REC.
033500     MOVE FRS-PARTICIPANT-ID TO OBS-PERSON-ID-X.
033600     MOVE WS-ITEM-CONID (WS-ITEM-SUB) TO OBS-OBSERVATION-CONCEPT-ID.
033700     MOVE WS-VISIT-DATE TO OBS-OBSERVATION-DATE.
033800     MOVE 32851 TO OBS-OBSERVATION-TYPE-CONID.
033900     MOVE WS-VISIT-ID TO OBS-VISIT-OCCURRENCE-ID.
034000     MOVE FRS-ITEM-SCORE (WS-ITEM-SUB) TO OBS-VALUE-AS-NUMBER.
034100
034200     MOVE SPACES TO WS-OBS-SOURCE-VALUE.
034300     STRING "ALSFRS_R+" DELIMITED BY SIZE
034400             WS-ITEM-MNEMONIC (WS-ITEM-SUB) DELIMITED BY SPACE
034500             " (" DELIMITED BY SIZE
034600             WS-ITEM-MEANING (WS-ITEM-SUB) DELIMITED BY "  "
034700             ")" DELIMITED BY SIZE
034800             INTO WS-OBS-SOURCE-VALUE
034900     MOVE WS-OBS-SOURCE-VALUE TO OBS-OBSERVATION-SOURCE-VALUE.
035000
035100     COMPUTE WS-SCORE-SUB = FRS-ITEM-SCORE (WS-ITEM-SUB) + 1.
035200     MOVE SPACES TO WS-VALUE-SOURCE-VALUE.
035300     STRING "ALSFRS_R+" DELIMITED BY SIZE
035400             WS-ITEM-MNEMONIC (WS-ITEM-SUB) DELIMITED BY SPACE
035500             ": " DELIMITED BY SIZE
035600             FRS-ITEM-CHAR (WS-ITEM-SUB) DELIMITED BY SIZE
035700             " (" DELIMITED BY SIZE
035800             WS-SCORE-TEXT (WS-ITEM-SUB WS-SCORE-SUB)
035900                                             DELIMITED BY "  "
036000             ")" DELIMITED BY SIZE
036100             INTO WS-VALUE-SOURCE-VALUE
036200     MOVE WS-VALUE-SOURCE-VALUE TO OBS-VALUE-SOURCE-VALUE.
036300
036400     WRITE OMP-OBSERVATION-REC.
036500     ADD 1 TO RECORDS-WRITTEN.
036600 300-EXIT.
036700     EXIT.
036800
036900 340-BUILD-TOTAL-ROW.
037000     MOVE "340-BUILD-TOTAL-ROW" TO PARA-NAME.
037100     IF FRS-ALSFRST-X = SPACES
037200         GO TO 340-EXIT
037300     END-IF.
037400     MOVE SPACES TO OMP-OBSERVATION-REC.
037500     MOVE FRS-PARTICIPANT-ID TO OBS-PERSON-ID-X.
037600     MOVE 42529084 TO OBS-OBSERVATION-CONCEPT-ID.
037700     MOVE WS-VISIT-DATE TO OBS-OBSERVATION-DATE.
037800     MOVE 32851 TO OBS-OBSERVATION-TYPE-CONID.
037900     MOVE WS-VISIT-ID TO OBS-VISIT-OCCURRENCE-ID.
038000     MOVE FRS-ALSFRST TO OBS-VALUE-AS-NUMBER.
038100     MOVE SPACES TO WS-OBS-SOURCE-VALUE.
038200     STRING "ALSFRS_R+ALSFRST (OVERALL FUNCTIONAL SCORE)"
038300                                             DELIMITED BY SIZE
038400             INTO WS-OBS-SOURCE-VALUE
038500     MOVE WS-OBS-SOURCE-VALUE TO OBS-OBSERVATION-SOURCE-VALUE.
038600     MOVE SPACES TO WS-VALUE-SOURCE-VALUE.
038700     STRING "ALSFRS_R+ALSFRST: " DELIMITED BY SIZE
038800             FRS-ALSFRST-X       DELIMITED BY SPACE
038900             INTO WS-VALUE-SOURCE-VALUE
039000     MOVE WS-VALUE-SOURCE-VALUE TO OBS-VALUE-SOURCE-VALUE.
039100     WRITE OMP-OBSERVATION-REC.
039200     ADD 1 TO RECORDS-WRITTEN.
039300 340-EXIT.
039400     EXIT.
039500
039600 800-OPEN-FILES.
039700     MOVE "800-OPEN-FILES" TO PARA-NAME.
039800     OPEN INPUT ALSFRSR.
039900     OPEN OUTPUT OBSVWK, SYSOUT.
040000 800-EXIT.
040100     EXIT.
040200
040300 850-CLOSE-FILES.
040400     MOVE "850-CLOSE-FILES" TO PARA-NAME.
040500     CLOSE ALSFRSR, OBSVWK, SYSOUT.
040600 850-EXIT.
040700     EXIT.
040800
040900 900-READ-ALSFRSR.
041000     MOVE "900-READ-ALSFRSR" TO PARA-NAME.
041100     READ ALSFRSR INTO ALS-FRS-R-REC.
041200 900-EXIT.
041300     EXIT.
041400
041500 999-CLEANUP.
041600     MOVE "999-CLEANUP" TO PARA-NAME.
041700     PERFORM 850-CLOSE-FILES THRU 850-EXIT.
041800     DISPLAY "** FRS2OBSV RECORDS READ    **" RECORDS-READ.
041900     DISPLAY "** FRS2OBSV RECORDS WRITTEN **" RECORDS-WRITTEN.
042000     DISPLAY "******** NORMAL END OF JOB FRS2OBSV ********".
042100 999-EXIT.
042200     EXIT.
042300
042400 1000-ABEND-RTN.
042500     MOVE "1000-ABEND-RTN" TO PARA-NAME.
042600     WRITE SYSOUT-REC FROM ABEND-REC.
042700     PERFORM 850-CLOSE-FILES THRU 850-EXIT.
042800     DISPLAY "*** ABNORMAL END OF JOB - FRS2OBSV ***"
042900                                              UPON CONSOLE.
043000     DIVIDE ZERO-VAL INTO ONE-VAL.

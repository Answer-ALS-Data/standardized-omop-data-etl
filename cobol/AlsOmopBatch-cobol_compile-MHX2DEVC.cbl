000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID.  MHX2DEVC.
000300 AUTHOR. JON SAYLES.
000400 INSTALLATION. COBOL DEV Center.
000500 DATE-WRITTEN. 05/28/87.
000600 DATE-COMPILED. 05/28/87.
000700 SECURITY. NON-CONFIDENTIAL.
000800
000900   ******************************************************************
001000   *REMARKS.
001100   *
001200   *          THIS PROGRAM IS STEP 11 OF THE ANSWER ALS REGISTRY TO
001300   *          OMOP CONVERSION SUITE.  IT TURNS THE MEDICAL HISTORY
001400   *          FORM INTO THE OMOP DEVICE_EXPOSURE WORK FILE, MATCHING
001500   *          THE FREE-TEXT DESCRIPTION AGAINST THE USAGI MEDICAL
001600   *          HISTORY MAPPING TABLE - ONLY THOSE MAPPING ROWS TAGGED
001700   *          DOMAIN "Device" ARE CONSIDERED.  SEE MHX2DRUG FOR THE
001800   *          COMPANION STEP THAT BUILDS DRUG_EXPOSURE ROWS FROM THE
001900   *          SAME FORM AGAINST THE "Drug" DOMAIN ROWS OF THE SAME
002000   *          TABLE.
002100   *
002200   *          A DESCRIPTION WITH NO MATCHING DEVICE-DOMAIN MAPPING ROW
002300   *          PRODUCES NO OUTPUT AT ALL.  DEVICE_EXPOSURE CARRIES NO
002400   *          ROUTE, END DATE OR VERBATIM DATE - THOSE ARE DRUG-ONLY
002500   *          FIELDS.
002600   *
002700   ******************************************************************
002800            INPUT FILE   -  MEDHXFM  (MEDICAL HISTORY SOURCE)
002900            INPUT FILE   -  USAGIMHX (USAGI MEDICAL HISTORY MAPPING)
003000            OUTPUT FILE  -  DEVCWK   (DEVICE_EXPOSURE WORK FILE)
003100            DUMP FILE    -  SYSOUT
003200   ******************************************************************
003300   * CHANGE LOG
003400   *  05/28/87  JAS  ORIGINAL CODING FOR THE OMOP CONVERSION PROJECT.
003410   *  03/11/04  DWK  DEV-PERSON-ID-X WAS ONLY 9 BYTES - TWO
003420   *                 PARTICIPANTS SHARING A 9-BYTE PREFIX WOULD
003430   *                 COLLAPSE INTO ONE PERSON DOWNSTREAM.  MOVES THE
003440   *                 FULL PARTICIPANT ID NOW.  TKT ALS-0911.
003500   ******************************************************************
003600
003700 ENVIRONMENT DIVISION.
003800 CONFIGURATION SECTION.
003900 SOURCE-COMPUTER. IBM-390.
004000 OBJECT-COMPUTER. IBM-390.
004100 SPECIAL-NAMES.
004200    C01 IS NEXT-PAGE.
004300
004400 INPUT-OUTPUT SECTION.
004500 FILE-CONTROL.
004600    SELECT SYSOUT
004700    ASSIGN TO UT-S-SYSOUT
004800      ORGANIZATION IS SEQUENTIAL.
004900
005000    SELECT MEDHXFM
005100    ASSIGN TO UT-S-MEDHXFM
005200      ACCESS MODE IS SEQUENTIAL
005300      FILE STATUS IS MEDHXFM-STATUS.
005400
005500    SELECT USAGIMHX
005600    ASSIGN TO UT-S-USAGIMHX
005700      ACCESS MODE IS SEQUENTIAL
005800      FILE STATUS IS USAGIMHX-STATUS.
005900
006000    SELECT DEVCWK
006100    ASSIGN TO UT-S-DEVCWK
006200      ACCESS MODE IS SEQUENTIAL
006300      FILE STATUS IS DEVCWK-STATUS.
006400
006500 DATA DIVISION.
006600 FILE SECTION.
006700 FD  SYSOUT
006800    RECORDING MODE IS F
006900    LABEL RECORDS ARE STANDARD
007000    RECORD CONTAINS 130 CHARACTERS
007100    BLOCK CONTAINS 0 RECORDS
007200    DATA RECORD IS SYSOUT-REC.
007300 01  SYSOUT-REC  PIC X(130).
007400
007500 FD  MEDHXFM
007600    RECORDING MODE IS F
007700    LABEL RECORDS ARE STANDARD
007800    RECORD CONTAINS 134 CHARACTERS
007900    BLOCK CONTAINS 0 RECORDS
008000    DATA RECORD IS ALS-MDHX-REC.
008100 COPY ALSMDHX.
008200
008300 FD  USAGIMHX
008400    RECORDING MODE IS F
008500    LABEL RECORDS ARE STANDARD
008600    RECORD CONTAINS 252 CHARACTERS
008700    BLOCK CONTAINS 0 RECORDS
008800    DATA RECORD IS ALS-USAGI-REC.
008900 COPY ALSUSAGI.
009000
009100 FD  DEVCWK
009200    RECORDING MODE IS F
009300    LABEL RECORDS ARE STANDARD
009400    RECORD CONTAINS 368 CHARACTERS
009500    BLOCK CONTAINS 0 RECORDS
009600    DATA RECORD IS OMP-DEVICE-EXPOSURE-REC.
009700 COPY OMPDEVC.
009800
009900 WORKING-STORAGE SECTION.
010000 01  FILE-STATUS-CODES.
010100    05  MEDHXFM-STATUS          PIC X(02).
010200        88  NO-MORE-MEDHXFM         VALUE "10".
010300    05  USAGIMHX-STATUS         PIC X(02).
010400        88  NO-MORE-USAGIMHX         VALUE "10".
010500    05  DEVCWK-STATUS           PIC X(02).
010600        88  DEVCWK-WRITE-OK          VALUE "00".
010700
010750* TABLE VIEW OF ALL THREE STATUS BYTES FOR THE 999-CLEANUP ABEND SNAP.
010760 01  WS-FILE-STATUS-REDEF REDEFINES FILE-STATUS-CODES.
010770    05  WS-FILE-STATUS-TBL OCCURS 3 TIMES PIC X(02).
010800 COPY ALSABND.
010900
011000 01  COUNTERS-IDXS-AND-ACCUMULATORS.
011100    05  RECORDS-READ            PIC 9(07) COMP.
011200    05  RECORDS-WRITTEN         PIC 9(07) COMP.
011300    05  WS-MAP-ROW-COUNT        PIC 9(05) COMP.
011400    05  FILLER                  PIC X(08).
011410* TABLE VIEW OF THE TWO READ/WRITE COUNTERS FOR THE END-OF-JOB
011420* SUMMARY LINE ON SYSOUT.
011430 01  WS-DEVC-COUNTS-REDEF REDEFINES COUNTERS-IDXS-AND-ACCUMULATORS.
011440    05  WS-DEVC-COUNT-TBL OCCURS 2 TIMES PIC 9(07) COMP.
011450    05  FILLER                  PIC 9(05) COMP.
011460    05  FILLER                  PIC X(08).
011500
011600* USAGI MEDICAL HISTORY MAPPING TABLE - LOADED ONCE, FILTERED TO THE
011700* DEVICE DOMAIN AT LOAD TIME SO THE PER-ROW SCAN NEVER HAS TO RE-TEST
011800* THE DOMAIN COLUMN.
011900 01  WS-MAP-TABLE.
012000    05  WS-MAP-ROW OCCURS 3000 TIMES
012100                            INDEXED BY WS-MAP-IDX.
012200        10  WS-MAP-NAME-UC      PIC X(80).
012300        10  WS-MAP-CONCEPT-ID   PIC 9(10).
012400
012500 01  WS-SWITCHES.
012600    05  WS-DOMAIN-KEEP-SW       PIC X(01).
012700        88  WS-DOMAIN-KEEP          VALUE "Y".
012800    05  FILLER                  PIC X(07).
012900
013000 01  WS-CASE-FOLD-AREA.
013100    05  WS-DSC-NAME-UC          PIC X(80).
013200    05  FILLER                  PIC X(08).
013300
013400 01  WS-YRCNV-PARM.
013500    05  WS-YRCNV-YEAR-IN        PIC X(04).
013600    05  WS-YRCNV-YEAR-IN-NUM REDEFINES
013700                            WS-YRCNV-YEAR-IN PIC 9(04).
013800    05  WS-YRCNV-OUT-DATE       PIC X(10).
013900    05  FILLER                  PIC X(05).
014000
014100 01  WS-BUILD-AREA.
014200    05  WS-START-DATE           PIC X(10).
014300    05  WS-MDHX-SOURCE-VALUE    PIC X(250).
014400    05  WS-SV-PTR               PIC 9(03) COMP.
014500    05  WS-VISIT-ID             PIC X(30).
014600
014700 PROCEDURE DIVISION.
014800
014900    PERFORM 000-HOUSEKEEPING THRU 000-EXIT.
015000    PERFORM 100-MAINLINE THRU 100-EXIT
015100        UNTIL NO-MORE-MEDHXFM.
015200    PERFORM 999-CLEANUP THRU 999-EXIT.
015300    STOP RUN.
015400
015500 000-HOUSEKEEPING.
015600    MOVE "000-HOUSEKEEPING" TO PARA-NAME.
015700    MOVE "MHX2DEVC" TO ABND-PROGRAM-ID.
015800    MOVE 0 TO RECORDS-READ, RECORDS-WRITTEN, WS-MAP-ROW-COUNT.
015900    PERFORM 800-OPEN-FILES THRU 800-EXIT.
016000    PERFORM 810-LOAD-MAPPING THRU 810-EXIT.
016100    PERFORM 900-READ-MEDHXFM THRU 900-EXIT.
016200 000-EXIT.
016300    EXIT.
016400
016500 100-MAINLINE.
016600    MOVE "100-MAINLINE" TO PARA-NAME.
016700    ADD 1 TO RECORDS-READ.
016800    PERFORM 200-BUILD-COMMON-FIELDS THRU 200-EXIT.
016900    PERFORM 300-MATCH-DEVICE-CONCEPTS THRU 300-EXIT.
017000    PERFORM 900-READ-MEDHXFM THRU 900-EXIT.
017100 100-EXIT.
017200    EXIT.
017300
017400 200-BUILD-COMMON-FIELDS.
017500    MOVE "200-BUILD-COMMON-FIELDS" TO PARA-NAME.
017600    PERFORM 470-BUILD-START-DATE THRU 470-EXIT.
017700    PERFORM 480-BUILD-VISIT-ID THRU 480-EXIT.
017800    PERFORM 490-BUILD-SOURCE-VALUE THRU 490-EXIT.
017900    MOVE SPACES TO WS-DSC-NAME-UC.
018000    MOVE MDX-MEDHXDSC TO WS-DSC-NAME-UC.
018100    INSPECT WS-DSC-NAME-UC
018200        CONVERTING "abcdefghijklmnopqrstuvwxyz"
018300                TO "ABCDEFGHIJKLMNOPQRSTUVWXYZ".
018400 200-EXIT.
018500    EXIT.
018600
018700 300-MATCH-DEVICE-CONCEPTS.
018800    MOVE "300-MATCH-DEVICE-CONCEPTS" TO PARA-NAME.
018900    PERFORM 305-SCAN-MAPPING-ROW THRU 305-EXIT
019000        VARYING WS-MAP-IDX FROM 1 BY 1
019100        UNTIL WS-MAP-IDX > WS-MAP-ROW-COUNT.
019200 300-EXIT.
019300    EXIT.
019400
019500 305-SCAN-MAPPING-ROW.
019600    MOVE "305-SCAN-MAPPING-ROW" TO PARA-NAME.
019700    IF WS-DSC-NAME-UC = WS-MAP-NAME-UC (WS-MAP-IDX)
019800        PERFORM 360-WRITE-MATCHED-ROW THRU 360-EXIT
019900    END-IF.
020000 305-EXIT.
020100    EXIT.
020200
020300 360-WRITE-MATCHED-ROW.
020400    MOVE "360-WRITE-MATCHED-ROW" TO PARA-NAME.
020500    MOVE SPACES TO OMP-DEVICE-EXPOSURE-REC.
020600    MOVE MDX-PARTICIPANT-ID TO DEV-PERSON-ID-X.
020700    MOVE WS-MAP-CONCEPT-ID (WS-MAP-IDX) TO DEV-DEVICE-CONCEPT-ID.
020800    MOVE WS-MDHX-SOURCE-VALUE TO DEV-DEVICE-SOURCE-VALUE.
020900    MOVE WS-START-DATE TO DEV-EXPOSURE-START-DATE.
021000    MOVE 32851 TO DEV-DEVICE-TYPE-CONID.
021100    MOVE WS-VISIT-ID TO DEV-VISIT-OCCURRENCE-ID.
021200    WRITE OMP-DEVICE-EXPOSURE-REC.
021300    ADD 1 TO RECORDS-WRITTEN.
021400 360-EXIT.
021500    EXIT.
021600
021700 470-BUILD-START-DATE.
021800    MOVE "470-BUILD-START-DATE" TO PARA-NAME.
021900    MOVE SPACES TO WS-YRCNV-PARM.
022000    MOVE MDX-MEDHXYR (1:4) TO WS-YRCNV-YEAR-IN.
022100    CALL "YRDTCNVT" USING WS-YRCNV-PARM.
022200    MOVE WS-YRCNV-OUT-DATE TO WS-START-DATE.
022300 470-EXIT.
022400    EXIT.
022500
022600 480-BUILD-VISIT-ID.
022700    MOVE "480-BUILD-VISIT-ID" TO PARA-NAME.
022800    MOVE SPACES TO WS-VISIT-ID.
022900    IF MDX-VISIT-DATE-X = SPACES
023000        STRING MDX-PARTICIPANT-ID DELIMITED BY SPACE
023100               "_0"               DELIMITED BY SIZE
023200               INTO WS-VISIT-ID
023300    ELSE
023400        STRING MDX-PARTICIPANT-ID DELIMITED BY SPACE
023500               "_"                DELIMITED BY SIZE
023600               MDX-VISIT-DATE     DELIMITED BY SIZE
023700               INTO WS-VISIT-ID
023800    END-IF.
023900 480-EXIT.
024000    EXIT.
024100
024200 490-BUILD-SOURCE-VALUE.
024300    MOVE "490-BUILD-SOURCE-VALUE" TO PARA-NAME.
024400    MOVE SPACES TO WS-MDHX-SOURCE-VALUE.
024500    MOVE 1 TO WS-SV-PTR.
024600    STRING MDX-MEDHXDSC    DELIMITED BY "  "
024700           INTO WS-MDHX-SOURCE-VALUE
024800           WITH POINTER WS-SV-PTR.
024900 490-EXIT.
025000    EXIT.
025100
025200 800-OPEN-FILES.
025300    MOVE "800-OPEN-FILES" TO PARA-NAME.
025400    OPEN INPUT MEDHXFM, USAGIMHX.
025500    OPEN OUTPUT DEVCWK, SYSOUT.
025600 800-EXIT.
025700    EXIT.
025800
025900 810-LOAD-MAPPING.
026000    MOVE "810-LOAD-MAPPING" TO PARA-NAME.
026100    READ USAGIMHX INTO ALS-USAGI-REC.
026200    PERFORM 815-LOAD-MAPPING-ROW THRU 815-EXIT
026300        UNTIL NO-MORE-USAGIMHX.
026400 810-EXIT.
026500    EXIT.
026600
026700 815-LOAD-MAPPING-ROW.
026800    MOVE "815-LOAD-MAPPING-ROW" TO PARA-NAME.
026900    MOVE "N" TO WS-DOMAIN-KEEP-SW.
027000    IF USG-DOMAIN-DEVICE
027100        MOVE "Y" TO WS-DOMAIN-KEEP-SW
027200    END-IF.
027300    IF WS-DOMAIN-KEEP
027400        ADD 1 TO WS-MAP-ROW-COUNT
027500        MOVE SPACES TO WS-MAP-NAME-UC (WS-MAP-ROW-COUNT)
027600        MOVE USG-SOURCE-NAME TO WS-MAP-NAME-UC (WS-MAP-ROW-COUNT)
027700        INSPECT WS-MAP-NAME-UC (WS-MAP-ROW-COUNT)
027800            CONVERTING "abcdefghijklmnopqrstuvwxyz"
027900                    TO "ABCDEFGHIJKLMNOPQRSTUVWXYZ"
028000        MOVE USG-CONCEPT-ID TO WS-MAP-CONCEPT-ID (WS-MAP-ROW-COUNT)
028100    END-IF.
028200    READ USAGIMHX INTO ALS-USAGI-REC.
028300 815-EXIT.
028400    EXIT.
028500
028600 850-CLOSE-FILES.
028700    MOVE "850-CLOSE-FILES" TO PARA-NAME.
028800    CLOSE MEDHXFM, USAGIMHX, DEVCWK, SYSOUT.
028900 850-EXIT.
029000    EXIT.
029100
029200 900-READ-MEDHXFM.
029300    MOVE "900-READ-MEDHXFM" TO PARA-NAME.
029400    READ MEDHXFM INTO ALS-MDHX-REC.
029500 900-EXIT.
029600    EXIT.
029700
029800 999-CLEANUP.
029900    MOVE "999-CLEANUP" TO PARA-NAME.
030000    PERFORM 850-CLOSE-FILES THRU 850-EXIT.
030100    DISPLAY "** MHX2DEVC RECORDS READ    **" RECORDS-READ.
030200    DISPLAY "** MHX2DEVC RECORDS WRITTEN **" RECORDS-WRITTEN.
030300    DISPLAY "******** NORMAL END OF JOB MHX2DEVC ********".
030400 999-EXIT.
030500    EXIT.
030600
030700 1000-ABEND-RTN.
030800    MOVE "1000-ABEND-RTN" TO PARA-NAME.
030900    WRITE SYSOUT-REC FROM ABEND-REC.
031000    PERFORM 850-CLOSE-FILES THRU 850-EXIT.
031100    DISPLAY "*** ABNORMAL END OF JOB - MHX2DEVC ***"
031200                                             UPON CONSOLE.
031300    DIVIDE ZERO-VAL INTO ONE-VAL.

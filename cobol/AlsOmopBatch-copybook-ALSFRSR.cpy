000100      ******************************************************************
000200      * COPYBOOK     ALSFRSR
000300      * DESCRIPTION   ANSWER ALS REGISTRY - ALSFRS-R FUNCTIONAL RATING
000400      *               SCALE SOURCE RECORD.  ONE ROW PER SURVEY VISIT;
000500      *               EXPANDS INTO UP TO 13 OBSERVATION ROWS DOWNSTREAM.
000600      ******************************************************************
000700      * CHANGE LOG
000800      *  04/02/97  RTP  ORIGINAL CODING FOR THE OMOP CONVERSION PROJECT.
000900      *  02/06/98  MKH  SPLIT ITEM 5 INTO 5A/5B PER REVISED SCALE FORM.
000950      *  06/12/03  MLK  ADDED ITEM-CHARS/ALSFRST-X BLANK-CHECK VIEWS FOR
000960      *                 FRS2OBSV'S "NON-BLANK ITEM" TEST.
001000      ******************************************************************
001100       01  ALS-FRS-R-REC.
001200           05  FRS-PARTICIPANT-ID          PIC X(20).
001300           05  FRS-ALSFRSDT                PIC S9(07).
001350           05  FRS-ALSFRSDT-X REDEFINES FRS-ALSFRSDT
001360                                       PIC X(07).
001400           05  FRS-ITEM-SCORES.
001500               10  FRS-ALSFRS1             PIC 9(01).
001600               10  FRS-ALSFRS2             PIC 9(01).
001700               10  FRS-ALSFRS3             PIC 9(01).
001800               10  FRS-ALSFRS4             PIC 9(01).
001900               10  FRS-ALSFRS5A            PIC 9(01).
002000               10  FRS-ALSFRS5B            PIC 9(01).
002100               10  FRS-ALSFRS6             PIC 9(01).
002200               10  FRS-ALSFRS7             PIC 9(01).
002300               10  FRS-ALSFRS8             PIC 9(01).
002400               10  FRS-ALSFRS9             PIC 9(01).
002500               10  FRS-ALSFRSR1            PIC 9(01).
002600               10  FRS-ALSFRSR2            PIC 9(01).
002700               10  FRS-ALSFRSR3            PIC 9(01).
002800           05  FRS-ITEM-TBL REDEFINES FRS-ITEM-SCORES.
002900               10  FRS-ITEM-SCORE          PIC 9(01) OCCURS 13 TIMES.
002950           05  FRS-ITEM-CHARS REDEFINES FRS-ITEM-SCORES.
002960               10  FRS-ITEM-CHAR           PIC X(01) OCCURS 13 TIMES.
003000           05  FRS-ALSFRST                 PIC 9(02).
003050           05  FRS-ALSFRST-X REDEFINES FRS-ALSFRST
003060                                       PIC X(02).
003100           05  FILLER                      PIC X(15).

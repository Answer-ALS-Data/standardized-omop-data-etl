000100      ******************************************************************
000200      * COPYBOOK     OMPPRSN
000300      * DESCRIPTION   OMOP PERSON TARGET RECORD, INTERMEDIATE AND FINAL
000400      *               FORM.  care_site_id IS ALWAYS 11 FOR THIS STUDY.
000500      ******************************************************************
000600      * CHANGE LOG
000700      *  07/16/97  RTP  ORIGINAL CODING FOR THE OMOP CONVERSION PROJECT.
000800      *  02/20/99  MKH  WIDENED SOURCE-VALUE AUDIT COLUMNS TO X(250) TO
000900      *                 HOLD THE FULL "TABLE+VAR (MEANING): VALUE" TEXT.
000950      *  09/16/00  MLK  ADDED PRS-PERSON-ID-X.  PSNIDMAP NEEDS THE RAW
000960      *                 9-BYTE PARTICIPANT KEY ALONGSIDE THE FINAL
000970      *                 SEQUENTIAL PERSON-ID TO BUILD THE PERSON-ID
000980      *                 MAP FILE - THE AUDIT TEXT IN SOURCE-VALUE IS
000990      *                 NOT A RELIABLE FIELD TO PARSE IT BACK OUT OF.
000995      *  09/22/03  MLK  ADDED PRS-PERSON-ID-TX, A SEPARATE REDEFINES OF
000996      *                 PRS-PERSON-ID, SO TRNSFIDS HAS AN ALPHANUMERIC
000997      *                 VIEW TO POST THE SITE-PREFIXED ID BACK THROUGH
000998      *                 WITHOUT DISTURBING PRS-PERSON-ID-X.  TKT ALS-0803.
000999      *  03/11/04  DWK  WIDENED PRS-PERSON-ID-X FROM X(09) TO X(20).  QA
001001      *                 FOUND TWO DISTINCT PARTICIPANT-ID VALUES SHARING
001002      *                 THE SAME FIRST 9 BYTES COLLAPSING INTO ONE PERSON
001003      *                 UNDER PSNIDMAP AND THE COMBINE-STEP DEDUP.  THIS
001004      *                 FIELD CARRIES THE PARTICIPANT-ID AT ITS FULL
001005      *                 REGISTRY WIDTH NOW - IT IS THE MATCH KEY, NOT A
001006      *                 DISPLAY TRUNCATION.  TKT ALS-0911.
001100      ******************************************************************
001200       01  OMP-PERSON-REC.
001300           05  PRS-PERSON-ID                PIC 9(09).
001310           05  PRS-PERSON-ID-TX REDEFINES
001320                                PRS-PERSON-ID PIC X(09).
001400           05  PRS-PERSON-SOURCE-VALUE      PIC X(250).
001500           05  PRS-GENDER-CONCEPT-ID        PIC 9(10).
001600           05  PRS-GENDER-SOURCE-VALUE      PIC X(250).
001700           05  PRS-YEAR-OF-BIRTH            PIC 9(04).
001800           05  PRS-RACE-CONCEPT-ID          PIC 9(10).
001900           05  PRS-RACE-SOURCE-VALUE        PIC X(250).
002000           05  PRS-ETHNICITY-CONCEPT-ID     PIC 9(10).
002100           05  PRS-ETHNICITY-SOURCE-VALUE   PIC X(250).
002200           05  PRS-CARE-SITE-ID             PIC 9(04).
002250           05  PRS-PERSON-ID-X              PIC X(20).
002300           05  FILLER                       PIC X(11).

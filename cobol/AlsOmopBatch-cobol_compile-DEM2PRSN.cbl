000100       IDENTIFICATION DIVISION.
000200       PROGRAM-ID.  DEM2PRSN.
000300       AUTHOR. JON SAYLES.
000400       INSTALLATION. COBOL DEV Center.
000500       DATE-WRITTEN. 03/11/87.
000600       DATE-COMPILED. 03/11/87.
000700       SECURITY. NON-CONFIDENTIAL.
000800
000900      ******************************************************************
001000      *REMARKS.
001100      *
001200      *          THIS PROGRAM IS STEP 1 OF THE ANSWER ALS REGISTRY TO
001300      *          OMOP CONVERSION SUITE.  IT TURNS THE DEMOGRAPHICS
001400      *          SOURCE FILE INTO THE OMOP PERSON WORK FILE.
001500      *
001600      *          THE SUBJECTS FILE (STUDY GROUP) AND THE OMIC-SEX FILE
001700      *          (GENOMIC INFERRED-SEX DISAGREEMENTS) ARE BOTH SMALL
001800      *          ENOUGH TO LOAD ENTIRELY INTO TABLES, KEYED BY
001900      *          PARTICIPANT ID, BEFORE THE DEMOGRAPHICS FILE IS READ.
002000      *
002100      *          ONE PERSON ROW IS WRITTEN FOR EVERY DEMOGRAPHICS ROW.
002200      *          THIS FILE PASSES THROUGH THE FINALIZATION STEP
002300      *          (CMBSUBTB) UNCHANGED - PERSON HAS NO REDUNDANCY CHECK.
002400      *
002500      ******************************************************************
002600               INPUT FILE   -  DEMOG    (DEMOGRAPHICS SOURCE)
002700               INPUT FILE   -  SUBJECT  (STUDY GROUP LOOKUP)
002800               INPUT FILE   -  OMICSEX  (INFERRED SEX LOOKUP)
002900               OUTPUT FILE  -  PRSNWK   (PERSON WORK FILE)
003000               DUMP FILE    -  SYSOUT
003100      ******************************************************************
003200      * CHANGE LOG
003300      *  03/11/87  JAS  ORIGINAL CODING FOR THE OMOP CONVERSION PROJECT.
003400      *  09/23/89  RTP  ADDED THE OMIC-SEX LOOKUP - GENOMICS LAB BEGAN
003500      *                 SUPPLYING INFERRED SEX DISAGREEMENTS THIS YEAR.
003600      *                 TKT ALS-0402.
003700      *  02/06/92  RTP  RACE SOURCE VALUE NOW LISTS EVERY FLAG SET WHEN
003800      *                 MORE THAN ONE RACE BOX IS CHECKED, NOT JUST THE
003900      *                 FIRST ONE FOUND.  TKT ALS-0468.
004000      *  01/14/98  MLK  Y2K REVIEW - YEAR OF BIRTH COMES BACK FROM
004100      *                 RELDCNVT AS FOUR DIGITS ALREADY.  NO CHANGE
004200      *                 REQUIRED.
004300      *  03/09/99  MLK  Y2K SIGN OFF - REGRESSION RUN AGAINST 1999/2000
004400      *                 BOUNDARY DOBS CLEAN.  TKT ALS-0601.
004500      *  09/16/00  MLK  NOW CARRIES THE FIRST 9 BYTES OF THE
004600      *                 PARTICIPANT ID IN PRS-PERSON-ID-X SO
004700      *                 PSNIDMAP CAN BUILD THE PERSON-ID MAP
004800      *                 FILE.  TKT ALS-0812.
004900      *  11/20/01  RTP  DISEASE STATUS TEXT NOW DEFAULTS TO "UNKNOWN"
005000      *                 RATHER THAN SPACES WHEN A PARTICIPANT HAS NO
005100      *                 SUBJECTS ROW.  TKT ALS-0691.
005200      *  08/04/03  RTP  WIDENED SUBJ-TABLE TO 2000 ROWS - REGISTRY
005300      *                 PASSED 1800 ENROLLED PARTICIPANTS THIS QUARTER.
005400      *                 TKT ALS-0734.
005410      *  03/11/04  DWK  PRS-PERSON-ID-X WAS ONLY 9 BYTES - TWO
005420      *                 PARTICIPANTS SHARING A 9-BYTE PREFIX WOULD
005430      *                 COLLAPSE INTO ONE PERSON DOWNSTREAM.  MOVES
005440      *                 THE FULL PARTICIPANT ID NOW.  TKT ALS-0911.
005500      ******************************************************************
005600
005700       ENVIRONMENT DIVISION.
005800       CONFIGURATION SECTION.
005900       SOURCE-COMPUTER. IBM-390.
006000       OBJECT-COMPUTER. IBM-390.
006100       SPECIAL-NAMES.
006200           C01 IS NEXT-PAGE.
006300
006400       INPUT-OUTPUT SECTION.
006500       FILE-CONTROL.
006600           SELECT SYSOUT
006700           ASSIGN TO UT-S-SYSOUT
006800             ORGANIZATION IS SEQUENTIAL.
006900
007000           SELECT DEMOG
007100           ASSIGN TO UT-S-DEMOG
007200             ACCESS MODE IS SEQUENTIAL
007300             FILE STATUS IS DEMOG-STATUS.
007400
007500           SELECT SUBJECT
007600           ASSIGN TO UT-S-SUBJECT
007700             ACCESS MODE IS SEQUENTIAL
007800             FILE STATUS IS SUBJECT-STATUS.
007900
008000           SELECT OMICSEX
008100           ASSIGN TO UT-S-OMICSEX
008200             ACCESS MODE IS SEQUENTIAL
008300             FILE STATUS IS OMICSEX-STATUS.
008400
008500           SELECT PRSNWK
008600           ASSIGN TO UT-S-PRSNWK
008700             ACCESS MODE IS SEQUENTIAL
008800             FILE STATUS IS PRSNWK-STATUS.
008900
009000       DATA DIVISION.
009100       FILE SECTION.
009200       FD  SYSOUT
009300           RECORDING MODE IS F
009400           LABEL RECORDS ARE STANDARD
009500           RECORD CONTAINS 130 CHARACTERS
009600           BLOCK CONTAINS 0 RECORDS
009700           DATA RECORD IS SYSOUT-REC.
009800       01  SYSOUT-REC  PIC X(130).
009900
010000       FD  DEMOG
010100           RECORDING MODE IS F
010200           LABEL RECORDS ARE STANDARD
010300           RECORD CONTAINS 56 CHARACTERS
010400           BLOCK CONTAINS 0 RECORDS
010500           DATA RECORD IS ALS-DEMOG-REC.
010600       COPY ALSDEMOG.
010700
010800       FD  SUBJECT
010900           RECORDING MODE IS F
011000           LABEL RECORDS ARE STANDARD
011100           RECORD CONTAINS 32 CHARACTERS
011200           BLOCK CONTAINS 0 RECORDS
011300           DATA RECORD IS ALS-SUBJECT-REC.
011400       COPY ALSSUBJG.
011500
011600       FD  OMICSEX
011700           RECORDING MODE IS F
011800           LABEL RECORDS ARE STANDARD
011900           RECORD CONTAINS 40 CHARACTERS
012000           BLOCK CONTAINS 0 RECORDS
012100           DATA RECORD IS ALS-OMIC-SEX-REC.
012200       COPY ALSOMSEX.
012300
012400       FD  PRSNWK
012500           RECORDING MODE IS F
012600           LABEL RECORDS ARE STANDARD
012700           RECORD CONTAINS 1078 CHARACTERS
012800           BLOCK CONTAINS 0 RECORDS
012900           DATA RECORD IS OMP-PERSON-REC.
013000       COPY OMPPRSN.
013100
013200       WORKING-STORAGE SECTION.
013300       01  FILE-STATUS-CODES.
013400           05  DEMOG-STATUS            PIC X(02).
013500               88  NO-MORE-DEMOG           VALUE "10".
013600           05  SUBJECT-STATUS          PIC X(02).
013700               88  NO-MORE-SUBJECT         VALUE "10".
013800           05  OMICSEX-STATUS          PIC X(02).
013900               88  NO-MORE-OMICSEX         VALUE "10".
014000           05  PRSNWK-STATUS           PIC X(02).
014100               88  PRSNWK-WRITE-OK         VALUE "00".
014200
014300       COPY ALSABND.
014400
014500       01  COUNTERS-AND-ACCUMULATORS.
014600           05  RECORDS-READ            PIC 9(07) COMP.
014700           05  RECORDS-WRITTEN         PIC 9(07) COMP.
014800           05  SUBJ-ROW-COUNT          PIC 9(05) COMP.
014900           05  OMX-ROW-COUNT           PIC 9(05) COMP.
015000           05  FILLER                  PIC X(08).
015100
015200       01  WS-SWITCHES.
015300           05  SUBJ-FOUND-SW           PIC X(01).
015400               88  SUBJ-ROW-FOUND          VALUE "Y".
015500           05  OMX-FOUND-SW            PIC X(01).
015600               88  OMX-ROW-FOUND           VALUE "Y".
015700           05  RACE-FLAG-COUNT         PIC 9(01) COMP.
015800           05  FILLER                  PIC X(08).
015900
016000      * SUBJECTS LOOKUP TABLE - LOADED ONCE, SCANNED PER DEMOG ROW
016100       01  SUBJ-TABLE.
016200           05  SUBJ-TABLE-ROW OCCURS 2000 TIMES
016300                                   INDEXED BY SUBJ-IDX.
016400               10  SUBJ-TBL-PART-ID    PIC X(20).
016500               10  SUBJ-TBL-GROUP-ID   PIC 9(02).
016600
016700      * OMIC-SEX LOOKUP TABLE - LOADED ONCE, SCANNED PER DEMOG ROW
016800       01  OMX-TABLE.
016900           05  OMX-TABLE-ROW OCCURS 500 TIMES
017000                                   INDEXED BY OMX-IDX.
017100               10  OMX-TBL-PART-ID     PIC X(20).
017200               10  OMX-TBL-SEX-TEXT    PIC X(10).
017300
017400      * WORK COPY OF THE MATCHING SUBJECTS/OMIC-SEX ROWS FOR THE
017500      * CURRENT DEMOGRAPHICS RECORD
017600       01  WS-CURRENT-MATCH.
017700           05  WS-SUBJ-GROUP-ID        PIC 9(02).
017800           05  WS-OMX-SEX-TEXT         PIC X(10).
017900           05  FILLER                  PIC X(08).
018000
018100      * RACE CONCEPT-ID LOOKUP TABLE, LOADED VIA REDEFINES.  THE FIVE
018200      * ENTRIES PARALLEL THE FIVE DEM-RACE-FLAGS-R DIGIT POSITIONS
018300      * (AMIN/ASN/BLK/NH/WT) IN THE ORDER THEY APPEAR ON ALSDEMOG.
018400       01  WS-RACE-CONID-VALUES.
018500           05  FILLER                  PIC 9(05) VALUE 08657.
018600           05  FILLER                  PIC 9(05) VALUE 08515.
018700           05  FILLER                  PIC 9(05) VALUE 08516.
018800           05  FILLER                  PIC 9(05) VALUE 08557.
018900           05  FILLER                  PIC 9(05) VALUE 08527.
019000       01  WS-RACE-CONID-TBL REDEFINES WS-RACE-CONID-VALUES.
019100           05  WS-RACE-CONID           PIC 9(05) OCCURS 5 TIMES.
019200
019300      * ETHNICITY CONCEPT-ID LOOKUP TABLE, LOADED VIA REDEFINES.
019400      * ENTRY 1 IS HISPANIC, ENTRY 2 IS NOT HISPANIC.
019500       01  WS-ETH-CONID-VALUES.
019600           05  FILLER                  PIC 9(08) VALUE 38003563.
019700           05  FILLER                  PIC 9(08) VALUE 38003564.
019800       01  WS-ETH-CONID-TBL REDEFINES WS-ETH-CONID-VALUES.
019900           05  WS-ETH-CONID            PIC 9(08) OCCURS 2 TIMES.
020000
020100       01  WS-YEAR-CALL-AREA.
020200           05  WS-CALL-REL-DAYS        PIC S9(07).
020300           05  WS-CALL-OUT-DATE        PIC X(10).
020400           05  WS-CALL-OUT-YEAR        PIC 9(04).
020500           05  FILLER                  PIC X(05).
020600
020700       01  WS-BUILD-AREA.
020800           05  WS-OMX-SUFFIX           PIC X(80).
020900           05  WS-DISEASE-TEXT         PIC X(40).
021000           05  WS-RACE-LIST            PIC X(80).
021100           05  WS-RACE-PTR             PIC S9(03) COMP.
021200           05  FILLER                  PIC X(10).
021300
021400       PROCEDURE DIVISION.
021500
021600           PERFORM 000-HOUSEKEEPING THRU 000-EXIT.
021700           PERFORM 100-MAINLINE THRU 100-EXIT
021800               UNTIL NO-MORE-DEMOG.
021900           PERFORM 999-CLEANUP THRU 999-EXIT.
022000           STOP RUN.
022100
022200       000-HOUSEKEEPING.
022300           MOVE "000-HOUSEKEEPING" TO PARA-NAME.
022400           MOVE "DEM2PRSN" TO ABND-PROGRAM-ID.
022500           MOVE 0 TO RECORDS-READ, RECORDS-WRITTEN.
022600           MOVE 0 TO SUBJ-ROW-COUNT, OMX-ROW-COUNT.
022700           PERFORM 800-OPEN-FILES THRU 800-EXIT.
022800           PERFORM 810-LOAD-SUBJECTS THRU 810-EXIT.
022900           PERFORM 820-LOAD-OMICSEX THRU 820-EXIT.
023000           PERFORM 900-READ-DEMOG THRU 900-EXIT.
023100       000-EXIT.
023200           EXIT.
023300
023400       100-MAINLINE.
023500           MOVE "100-MAINLINE" TO PARA-NAME.
023600           ADD 1 TO RECORDS-READ.
023700           PERFORM 200-FIND-SUBJ-ROW THRU 200-EXIT.
023800           PERFORM 210-FIND-OMX-ROW THRU 210-EXIT.
023900           PERFORM 300-BUILD-PERSON-ROW THRU 300-EXIT.
024000           WRITE OMP-PERSON-REC.
024100           ADD 1 TO RECORDS-WRITTEN.
024200           PERFORM 900-READ-DEMOG THRU 900-EXIT.
024300       100-EXIT.
024400           EXIT.
024500
024600       200-FIND-SUBJ-ROW.
024700           MOVE "200-FIND-SUBJ-ROW" TO PARA-NAME.
024800           MOVE 0 TO WS-SUBJ-GROUP-ID.
024900           SET SUBJ-IDX TO 1.
025000           MOVE "N" TO SUBJ-FOUND-SW.
025100           PERFORM 205-SCAN-SUBJ-ROW THRU 205-EXIT
025200               VARYING SUBJ-IDX FROM 1 BY 1
025300               UNTIL SUBJ-IDX > SUBJ-ROW-COUNT
025400                  OR SUBJ-ROW-FOUND.
025500       200-EXIT.
025600           EXIT.
025700
025800       205-SCAN-SUBJ-ROW.
025900           MOVE "205-SCAN-SUBJ-ROW" TO PARA-NAME.
026000           IF SUBJ-TBL-PART-ID (SUBJ-IDX) = DEM-PARTICIPANT-ID
026100               MOVE SUBJ-TBL-GROUP-ID (SUBJ-IDX) TO WS-SUBJ-GROUP-ID
026200               MOVE "Y" TO SUBJ-FOUND-SW
026300           END-IF.
026400       205-EXIT.
026500           EXIT.
026600
026700       210-FIND-OMX-ROW.
026800           MOVE "210-FIND-OMX-ROW" TO PARA-NAME.
026900           MOVE SPACES TO WS-OMX-SEX-TEXT.
027000           SET OMX-IDX TO 1.
027100           MOVE "N" TO OMX-FOUND-SW.
027200           PERFORM 215-SCAN-OMX-ROW THRU 215-EXIT
027300               VARYING OMX-IDX FROM 1 BY 1
027400               UNTIL OMX-IDX > OMX-ROW-COUNT
027500                  OR OMX-ROW-FOUND.
027600       210-EXIT.
027700           EXIT.
027800
027900       215-SCAN-OMX-ROW.
028000           MOVE "215-SCAN-OMX-ROW" TO PARA-NAME.
028100           IF OMX-TBL-PART-ID (OMX-IDX) = DEM-PARTICIPANT-ID
028200               MOVE OMX-TBL-SEX-TEXT (OMX-IDX) TO WS-OMX-SEX-TEXT
028300               MOVE "Y" TO OMX-FOUND-SW
028400           END-IF.
028500       215-EXIT.
028600           EXIT.
028700
028800       300-BUILD-PERSON-ROW.
028900           MOVE "300-BUILD-PERSON-ROW" TO PARA-NAME.
029000           MOVE SPACES TO OMP-PERSON-REC.
029100           MOVE RECORDS-WRITTEN TO PRS-PERSON-ID.
029200           ADD 1 TO PRS-PERSON-ID.
029300           MOVE 11 TO PRS-CARE-SITE-ID.
029400           MOVE DEM-PARTICIPANT-ID TO PRS-PERSON-ID-X.
029500
029600           PERFORM 310-BUILD-GENDER THRU 310-EXIT.
029700           PERFORM 320-BUILD-ETHNICITY THRU 320-EXIT.
029800           PERFORM 330-BUILD-RACE THRU 330-EXIT.
029900           PERFORM 340-BUILD-YEAR-OF-BIRTH THRU 340-EXIT.
030000           PERFORM 350-BUILD-SOURCE-VALUE THRU 350-EXIT.
030100       300-EXIT.
030200           EXIT.
030300
030400       305-BUILD-OMX-SUFFIX.
030500           MOVE "305-BUILD-OMX-SUFFIX" TO PARA-NAME.
030600           MOVE SPACES TO WS-OMX-SUFFIX.
030700           IF OMX-ROW-FOUND
030800               STRING " | OMICSEX+OMIC_INFERRED_SEX_IF_DIFFERENT: "
030900                                           DELIMITED BY SIZE
031000                       WS-OMX-SEX-TEXT     DELIMITED BY SPACE
031100                       INTO WS-OMX-SUFFIX
031200           END-IF.
031300       305-EXIT.
031400           EXIT.
031500
031600       310-BUILD-GENDER.
031700           MOVE "310-BUILD-GENDER" TO PARA-NAME.
031800           PERFORM 305-BUILD-OMX-SUFFIX THRU 305-EXIT.
031900           IF DEM-SEX-MALE
032000               MOVE 8507 TO PRS-GENDER-CONCEPT-ID
032100               STRING "DEMOG+SEX (SEX): " DELIMITED BY SIZE
032200                       DEM-SEX             DELIMITED BY SIZE
032300                       " (MALE)"           DELIMITED BY SIZE
032400                       WS-OMX-SUFFIX       DELIMITED BY SIZE
032500                       INTO PRS-GENDER-SOURCE-VALUE
032600           ELSE
032700           IF DEM-SEX-FEMALE
032800               MOVE 8532 TO PRS-GENDER-CONCEPT-ID
032900               STRING "DEMOG+SEX (SEX): " DELIMITED BY SIZE
033000                       DEM-SEX             DELIMITED BY SIZE
033100                       " (FEMALE)"         DELIMITED BY SIZE
033200                       WS-OMX-SUFFIX       DELIMITED BY SIZE
033300                       INTO PRS-GENDER-SOURCE-VALUE
033400           ELSE
033500               MOVE 0 TO PRS-GENDER-CONCEPT-ID
033600               STRING "DEMOG+SEX (SEX): " DELIMITED BY SIZE
033700                       DEM-SEX             DELIMITED BY SIZE
033800                       " (NO MATCHING CONCEPT)" DELIMITED BY SIZE
033900                       WS-OMX-SUFFIX       DELIMITED BY SIZE
034000                       INTO PRS-GENDER-SOURCE-VALUE
034100           END-IF
034200           END-IF.
034300       310-EXIT.
034400           EXIT.
034500
034600       320-BUILD-ETHNICITY.
034700           MOVE "320-BUILD-ETHNICITY" TO PARA-NAME.
034800           IF DEM-ETH-HISPANIC
034900               MOVE WS-ETH-CONID (1) TO PRS-ETHNICITY-CONCEPT-ID
035000               STRING "DEMOG+ETHNIC (ETHNICITY): " DELIMITED BY SIZE
035100                       DEM-ETHNIC          DELIMITED BY SIZE
035200                       " (HISPANIC OR LATINO)" DELIMITED BY SIZE
035300                       INTO PRS-ETHNICITY-SOURCE-VALUE
035400           ELSE
035500           IF DEM-ETH-NOT-HISPANIC
035600               MOVE WS-ETH-CONID (2) TO PRS-ETHNICITY-CONCEPT-ID
035700               STRING "DEMOG+ETHNIC (ETHNICITY): " DELIMITED BY SIZE
035800                       DEM-ETHNIC          DELIMITED BY SIZE
035900                       " (NOT HISPANIC OR LATINO)" DELIMITED BY SIZE
036000                       INTO PRS-ETHNICITY-SOURCE-VALUE
036100           ELSE
036200               MOVE 0 TO PRS-ETHNICITY-CONCEPT-ID
036300               STRING "DEMOG+ETHNIC (ETHNICITY): " DELIMITED BY SIZE
036400                       DEM-ETHNIC          DELIMITED BY SIZE
036500                       " (NO MATCHING CONCEPT)" DELIMITED BY SIZE
036600                       INTO PRS-ETHNICITY-SOURCE-VALUE
036700           END-IF
036800           END-IF.
036900       320-EXIT.
037000           EXIT.
037100
037200       330-BUILD-RACE.
037300           MOVE "330-BUILD-RACE" TO PARA-NAME.
037400           MOVE 0 TO RACE-FLAG-COUNT.
037500           MOVE SPACES TO WS-RACE-LIST.
037600           MOVE 1 TO WS-RACE-PTR.
037700           IF DEM-RACEAMIN = 1
037800               PERFORM 331-APPEND-RACE-SEP THRU 331-EXIT
037900               STRING "AMERICAN INDIAN/ALASKA NATIVE" DELIMITED BY SIZE
038000                       INTO WS-RACE-LIST WITH POINTER WS-RACE-PTR
038100               ADD 1 TO RACE-FLAG-COUNT
038200           END-IF.
038300           IF DEM-RACEASN = 1
038400               PERFORM 331-APPEND-RACE-SEP THRU 331-EXIT
038500               STRING "ASIAN" DELIMITED BY SIZE
038600                       INTO WS-RACE-LIST WITH POINTER WS-RACE-PTR
038700               ADD 1 TO RACE-FLAG-COUNT
038800           END-IF.
038900           IF DEM-RACEBLK = 1
039000               PERFORM 331-APPEND-RACE-SEP THRU 331-EXIT
039100               STRING "BLACK/AFRICAN AMERICAN" DELIMITED BY SIZE
039200                       INTO WS-RACE-LIST WITH POINTER WS-RACE-PTR
039300               ADD 1 TO RACE-FLAG-COUNT
039400           END-IF.
039500           IF DEM-RACENH = 1
039600               PERFORM 331-APPEND-RACE-SEP THRU 331-EXIT
039700               STRING "NATIVE HAWAIIAN/PACIFIC ISLANDER"
039800                       DELIMITED BY SIZE
039900                       INTO WS-RACE-LIST WITH POINTER WS-RACE-PTR
040000               ADD 1 TO RACE-FLAG-COUNT
040100           END-IF.
040200           IF DEM-RACEWT = 1
040300               PERFORM 331-APPEND-RACE-SEP THRU 331-EXIT
040400               STRING "WHITE" DELIMITED BY SIZE
040500                       INTO WS-RACE-LIST WITH POINTER WS-RACE-PTR
040600               ADD 1 TO RACE-FLAG-COUNT
040700           END-IF.
040800
040900           IF RACE-FLAG-COUNT = 0
041000               MOVE 0 TO PRS-RACE-CONCEPT-ID
041100               MOVE "NO MATCHING CONCEPT" TO WS-RACE-LIST
041200           ELSE
041300           IF RACE-FLAG-COUNT > 1
041400               MOVE 0 TO PRS-RACE-CONCEPT-ID
041500           ELSE
041600               MOVE 0 TO PRS-RACE-CONCEPT-ID
041700               IF DEM-RACEAMIN = 1
041800                   MOVE WS-RACE-CONID (1) TO PRS-RACE-CONCEPT-ID
041900               END-IF
042000               IF DEM-RACEASN = 1
042100                   MOVE WS-RACE-CONID (2) TO PRS-RACE-CONCEPT-ID
042200               END-IF
042300               IF DEM-RACEBLK = 1
042400                   MOVE WS-RACE-CONID (3) TO PRS-RACE-CONCEPT-ID
042500               END-IF
042600               IF DEM-RACENH = 1
042700                   MOVE WS-RACE-CONID (4) TO PRS-RACE-CONCEPT-ID
042800               END-IF
042900               IF DEM-RACEWT = 1
043000                   MOVE WS-RACE-CONID (5) TO PRS-RACE-CONCEPT-ID
043100               END-IF
043200           END-IF
043300           END-IF.
043400           STRING "DEMOG+RACE FLAGS (RACE): " DELIMITED BY SIZE
043500                   WS-RACE-LIST        DELIMITED BY SIZE
043600                   INTO PRS-RACE-SOURCE-VALUE.
043700       330-EXIT.
043800           EXIT.
043900
044000       331-APPEND-RACE-SEP.
044100           MOVE "331-APPEND-RACE-SEP" TO PARA-NAME.
044200           IF RACE-FLAG-COUNT > 0
044300               STRING "," DELIMITED BY SIZE
044400                       INTO WS-RACE-LIST WITH POINTER WS-RACE-PTR
044500           END-IF.
044600       331-EXIT.
044700           EXIT.
044800
044900       340-BUILD-YEAR-OF-BIRTH.
045000           MOVE "340-BUILD-YEAR-OF-BIRTH" TO PARA-NAME.
045100           MOVE DEM-DOB TO WS-CALL-REL-DAYS.
045200           CALL "RELDCNVT" USING WS-CALL-REL-DAYS,
045300                                  WS-CALL-OUT-DATE,
045400                                  WS-CALL-OUT-YEAR.
045500           MOVE WS-CALL-OUT-YEAR TO PRS-YEAR-OF-BIRTH.
045600       340-EXIT.
045700           EXIT.
045800
045900       350-BUILD-SOURCE-VALUE.
046000           MOVE "350-BUILD-SOURCE-VALUE" TO PARA-NAME.
046100           IF SUBJ-ROW-FOUND
046200               EVALUATE WS-SUBJ-GROUP-ID
046300                   WHEN 01
046400                       MOVE "ALS" TO WS-DISEASE-TEXT
046500                   WHEN 05
046600                       MOVE "HEALTHY CONTROL" TO WS-DISEASE-TEXT
046700                   WHEN 11
046800                       MOVE "ASYMPTOMATIC ALS GENE CARRIER"
046900                                                TO WS-DISEASE-TEXT
047000                   WHEN 17
047100                       MOVE "NON-ALS MND" TO WS-DISEASE-TEXT
047200                   WHEN OTHER
047300                       MOVE "UNKNOWN" TO WS-DISEASE-TEXT
047400               END-EVALUATE
047500           ELSE
047600               MOVE "UNKNOWN" TO WS-DISEASE-TEXT
047700           END-IF.
047800           STRING "DEMOG+PARTICIPANT_ID (PARTICIPANT): "
047900                                       DELIMITED BY SIZE
048000                   DEM-PARTICIPANT-ID  DELIMITED BY " "
048100                   " | SUBJECT+SUBJECT_GROUP_ID (DISEASE STATUS): "
048200                                       DELIMITED BY SIZE
048300                   WS-DISEASE-TEXT     DELIMITED BY SIZE
048400                   INTO PRS-PERSON-SOURCE-VALUE.
048500       350-EXIT.
048600           EXIT.
048700
048800       800-OPEN-FILES.
048900           MOVE "800-OPEN-FILES" TO PARA-NAME.
049000           OPEN INPUT DEMOG, SUBJECT, OMICSEX.
049100           OPEN OUTPUT PRSNWK, SYSOUT.
049200       800-EXIT.
049300           EXIT.
049400
049500       810-LOAD-SUBJECTS.
049600           MOVE "810-LOAD-SUBJECTS" TO PARA-NAME.
049700           READ SUBJECT INTO ALS-SUBJECT-REC.
049800           PERFORM 815-LOAD-SUBJ-ROW THRU 815-EXIT
049900               UNTIL NO-MORE-SUBJECT.
050000       810-EXIT.
050100           EXIT.
050200
050300       815-LOAD-SUBJ-ROW.
050400           MOVE "815-LOAD-SUBJ-ROW" TO PARA-NAME.
050500           ADD 1 TO SUBJ-ROW-COUNT.
050600           MOVE SUBJ-PARTICIPANT-ID
050700                        TO SUBJ-TBL-PART-ID (SUBJ-ROW-COUNT).
050800           MOVE SUBJ-GROUP-ID
050900                        TO SUBJ-TBL-GROUP-ID (SUBJ-ROW-COUNT).
051000           READ SUBJECT INTO ALS-SUBJECT-REC.
051100       815-EXIT.
051200           EXIT.
051300
051400       820-LOAD-OMICSEX.
051500           MOVE "820-LOAD-OMICSEX" TO PARA-NAME.
051600           READ OMICSEX INTO ALS-OMIC-SEX-REC.
051700           PERFORM 825-LOAD-OMX-ROW THRU 825-EXIT
051800               UNTIL NO-MORE-OMICSEX.
051900       820-EXIT.
052000           EXIT.
052100
052200       825-LOAD-OMX-ROW.
052300           MOVE "825-LOAD-OMX-ROW" TO PARA-NAME.
052400           ADD 1 TO OMX-ROW-COUNT.
052500           MOVE OMX-PARTICIPANT-ID
052600                        TO OMX-TBL-PART-ID (OMX-ROW-COUNT).
052700           MOVE OMX-INFERRED-SEX-IF-DIFF
052800                        TO OMX-TBL-SEX-TEXT (OMX-ROW-COUNT).
052900           READ OMICSEX INTO ALS-OMIC-SEX-REC.
053000       825-EXIT.
053100           EXIT.
053200
053300       850-CLOSE-FILES.
053400           MOVE "850-CLOSE-FILES" TO PARA-NAME.
053500           CLOSE DEMOG, SUBJECT, OMICSEX, PRSNWK, SYSOUT.
053600       850-EXIT.
053700           EXIT.
053800
053900       900-READ-DEMOG.
054000           MOVE "900-READ-DEMOG" TO PARA-NAME.
054100           READ DEMOG INTO ALS-DEMOG-REC.
054200       900-EXIT.
054300           EXIT.
054400
054500       999-CLEANUP.
054600           MOVE "999-CLEANUP" TO PARA-NAME.
054700           PERFORM 850-CLOSE-FILES THRU 850-EXIT.
054800           DISPLAY "** DEM2PRSN RECORDS READ    **" RECORDS-READ.
054900           DISPLAY "** DEM2PRSN RECORDS WRITTEN **" RECORDS-WRITTEN.
055000           DISPLAY "******** NORMAL END OF JOB DEM2PRSN ********".
055100       999-EXIT.
055200           EXIT.
055300
055400       1000-ABEND-RTN.
055500           MOVE "1000-ABEND-RTN" TO PARA-NAME.
055600           WRITE SYSOUT-REC FROM ABEND-REC.
055700           PERFORM 850-CLOSE-FILES THRU 850-EXIT.
055800           DISPLAY "*** ABNORMAL END OF JOB - DEM2PRSN ***" UPON CONSOLE.
055900           DIVIDE ZERO-VAL INTO ONE-VAL.

000100      ******************************************************************
000200      * COPYBOOK     OMPDVCF
000300      * DESCRIPTION   OMOP DEVICE_EXPOSURE RECORD, FULL CANONICAL COLUMN
000400      *               FORM.  CARRIES EVERY COLUMN OF THE STANDARD OMOP
000500      *               DEVICE_EXPOSURE TABLE - THE COLUMNS THIS STUDY
000600      *               DOES NOT POPULATE ARE CARRIED AS SPACES/ZEROS SO A
000700      *               DOWNSTREAM LOAD DOES NOT HAVE TO WORRY ABOUT A
000800      *               SHORT RECORD.
000900      ******************************************************************
001000      * CHANGE LOG
001100      *  09/24/03  MLK  ORIGINAL CODING FOR THE ADD-MISSING-COLUMNS STEP
001200      *                 OF THE OMOP CONVERSION PROJECT.  TKT ALS-0805.
001300      ******************************************************************
001400       01  OMP-DEVICE-EXPOSURE-FINAL-REC.
001500           05  DVF-DEVICE-EXPOSURE-ID       PIC 9(09).
001600           05  DVF-PERSON-ID                PIC 9(09).
001700           05  DVF-DEVICE-CONCEPT-ID        PIC 9(10).
001800           05  DVF-DEVICE-SOURCE-VALUE      PIC X(250).
001900           05  DVF-EXPOSURE-START-DATE      PIC X(10).
002000           05  DVF-DEVICE-TYPE-CONID        PIC 9(10).
002100           05  DVF-VISIT-OCCURRENCE-ID      PIC X(30).
002200      * COLUMNS BELOW ARE PART OF THE STANDARD OMOP DEVICE_EXPOSURE
002300      * TABLE BUT ARE NOT SOURCED BY THIS STUDY - CARRIED EMPTY.
002400           05  DVF-EXPOSURE-START-DTTM      PIC X(10).
002500           05  DVF-EXPOSURE-END-DATE        PIC X(10).
002600           05  DVF-EXPOSURE-END-DTTM        PIC X(10).
002700           05  DVF-UNIQUE-DEVICE-ID         PIC X(50).
002800           05  DVF-QUANTITY                 PIC S9(07)V99.
002900           05  DVF-PROVIDER-ID              PIC 9(09).
003000           05  DVF-VISIT-DETAIL-ID          PIC X(30).
003100           05  DVF-DEVICE-SOURCE-CONID      PIC 9(10).
003200           05  FILLER                       PIC X(05).

000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID.  HXF2COND.
000300 AUTHOR. JON SAYLES.
000400 INSTALLATION. COBOL DEV Center.
000500 DATE-WRITTEN. 04/16/87.
000600 DATE-COMPILED. 04/16/87.
000700 SECURITY. NON-CONFIDENTIAL.
000800
000900    ******************************************************************
001000    *REMARKS.
001100    *
001200    *          THIS PROGRAM IS STEP 5 OF THE ANSWER ALS REGISTRY TO
001300    *          OMOP CONVERSION SUITE.  IT TURNS THE AALSHXFX ALS-HISTORY
001400    *          FORM INTO THE OMOP CONDITION_OCCURRENCE WORK FILE.
001500    *
001600    *          ONLY SUBJECTS FILE GROUP 1 (ALS) AND GROUP 17 (NON-ALS
001700    *          MND) PARTICIPANTS GET A ROW HERE.  GROUP 1 ALWAYS GETS A
001800    *          DIAGNOSIS ROW PLUS AN ONSET ROW WHEN ONSETDT IS PRESENT;
001900    *          GROUP 17 GETS ONLY THE ONSET ROW.  SEE HXF2OBSV FOR THE
002000    *          SITE-OF-ONSET OBSERVATION ROWS BUILT FROM THE SAME FORM.
002100    *
002200    ******************************************************************
002300             INPUT FILE   -  ALSHXFM  (AALSHXFX SOURCE)
002400             INPUT FILE   -  SUBJECT  (SUBJECTS STUDY-GROUP LOOKUP)
002500             OUTPUT FILE  -  CONDWK   (CONDITION_OCCURRENCE WORK FILE)
002600             DUMP FILE    -  SYSOUT
002700    ******************************************************************
002800    * CHANGE LOG
002900    *  04/16/87  JAS  ORIGINAL CODING FOR THE OMOP CONVERSION PROJECT.
003000    *  01/14/98  MLK  Y2K REVIEW - DIAGNOSIS DATE COMES BACK FROM
003100    *                 RELDCNVT AS FOUR DIGITS ALREADY.  NO CHANGE
003200    *                 REQUIRED.
003300    *  06/16/03  MLK  BLANK DIAGDT NOW DEFAULTS TO 1900-01-01 RATHER
003400    *                 THAN ABENDING THE RUN, MATCHING MOR2DETH'S RULE
003500    *                 FOR BLANK DIEDDT.  TKT ALS-0744.
003510    *  03/11/04  DWK  CND-PERSON-ID-X WAS ONLY 9 BYTES - TWO
003520    *                 PARTICIPANTS SHARING A 9-BYTE PREFIX WOULD
003530    *                 COLLAPSE INTO ONE PERSON DOWNSTREAM.  MOVES THE
003540    *                 FULL PARTICIPANT ID NOW.  TKT ALS-0911.
003600    ******************************************************************
003700
003800 ENVIRONMENT DIVISION.
003900 CONFIGURATION SECTION.
004000 SOURCE-COMPUTER. IBM-390.
004100 OBJECT-COMPUTER. IBM-390.
004200 SPECIAL-NAMES.
004300     C01 IS NEXT-PAGE.
004400
004500 INPUT-OUTPUT SECTION.
004600 FILE-CONTROL.
004700     SELECT SYSOUT
004800     ASSIGN TO UT-S-SYSOUT
004900       ORGANIZATION IS SEQUENTIAL.
005000
005100     SELECT ALSHXFM
005200     ASSIGN TO UT-S-ALSHXFM
005300       ACCESS MODE IS SEQUENTIAL
005400       FILE STATUS IS ALSHXFM-STATUS.
005500
005600     SELECT SUBJECT
005700     ASSIGN TO UT-S-SUBJECT
005800       ACCESS MODE IS SEQUENTIAL
005900       FILE STATUS IS SUBJECT-STATUS.
006000
006100     SELECT CONDWK
006200     ASSIGN TO UT-S-CONDWK
006300       ACCESS MODE IS SEQUENTIAL
006400       FILE STATUS IS CONDWK-STATUS.
006500
006600 DATA DIVISION.
006700 FILE SECTION.
006800 FD  SYSOUT
006900     RECORDING MODE IS F
007000     LABEL RECORDS ARE STANDARD
007100     RECORD CONTAINS 130 CHARACTERS
007200     BLOCK CONTAINS 0 RECORDS
007300     DATA RECORD IS SYSOUT-REC.
007400 01  SYSOUT-REC  PIC X(130).
007500
007600 FD  ALSHXFM
007700     RECORDING MODE IS F
007800     LABEL RECORDS ARE STANDARD
007900     RECORD CONTAINS 141 CHARACTERS
008000     BLOCK CONTAINS 0 RECORDS
008100     DATA RECORD IS ALS-HXFRM-REC.
008200 COPY ALSHXFRM.
008300
008400 FD  SUBJECT
008500     RECORDING MODE IS F
008600     LABEL RECORDS ARE STANDARD
008700     RECORD CONTAINS 32 CHARACTERS
008800     BLOCK CONTAINS 0 RECORDS
008900     DATA RECORD IS ALS-SUBJECT-REC.
009000 COPY ALSSUBJG.
009100
009200 FD  CONDWK
009300     RECORDING MODE IS F
009400     LABEL RECORDS ARE STANDARD
009500     RECORD CONTAINS 368 CHARACTERS
009600     BLOCK CONTAINS 0 RECORDS
009700     DATA RECORD IS OMP-CONDITION-REC.
009800 COPY OMPCOND.
009900
010000 WORKING-STORAGE SECTION.
010100 01  FILE-STATUS-CODES.
010200     05  ALSHXFM-STATUS          PIC X(02).
010300         88  NO-MORE-ALSHXFM         VALUE "10".
010400     05  SUBJECT-STATUS          PIC X(02).
010500         88  NO-MORE-SUBJECT          VALUE "10".
010600     05  CONDWK-STATUS           PIC X(02).
010700         88  CONDWK-WRITE-OK          VALUE "00".
010800
010900 COPY ALSABND.
011000
011010* TABLE VIEW OF THE THREE STATUS BYTES FOR THE 999-CLEANUP ABEND
011020* SNAP.
011030 01  WS-FILE-STATUS-REDEF REDEFINES FILE-STATUS-CODES.
011040     05  WS-FILE-STATUS-TBL OCCURS 3 TIMES PIC X(02).
011100 01  COUNTERS-AND-ACCUMULATORS.
011200     05  RECORDS-READ            PIC 9(07) COMP.
011300     05  RECORDS-WRITTEN         PIC 9(07) COMP.
011400     05  SUBJ-ROW-COUNT          PIC 9(05) COMP.
011500     05  FILLER                  PIC X(08).
011600
011700 01  WS-SWITCHES.
011800     05  SUBJ-FOUND-SW           PIC X(01).
011900         88  SUBJ-ROW-FOUND          VALUE "Y".
012000     05  FILLER                  PIC X(09).
012100
012200* SUBJECTS LOOKUP TABLE - LOADED ONCE, SCANNED PER HISTORY ROW.  SAME
012300* SHAPE AS DEM2PRSN'S COPY OF THIS TABLE.
012400 01  SUBJ-TABLE.
012500     05  SUBJ-TABLE-ROW OCCURS 2000 TIMES
012600                             INDEXED BY SUBJ-IDX.
012700         10  SUBJ-TBL-PART-ID    PIC X(20).
012800         10  SUBJ-TBL-GROUP-ID   PIC 9(02).
012900
013000 01  WS-CURRENT-MATCH.
013100     05  WS-SUBJ-GROUP-ID        PIC 9(02).
013200     05  FILLER                  PIC X(08).
013300
013400 01  WS-BUILD-AREA.
013500     05  WS-START-DATE           PIC X(10).
013550* YYYY-MM-DD BREAKDOWN OF THE CONDITION START DATE, USED WHEN A
013560* MAINTAINER NEEDS THE YEAR ALONE FOR A REGISTRY VINTAGE CHECK.
013570     05  WS-START-DATE-GROUP REDEFINES WS-START-DATE.
013580         10  WS-START-YYYY       PIC X(04).
013590         10  FILLER              PIC X(01).
013600         10  WS-START-MM         PIC X(02).
013610         10  FILLER              PIC X(01).
013620         10  WS-START-DD         PIC X(02).
013630     05  WS-CALL-OUT-YEAR        PIC 9(04).
013640     05  WS-CALL-OUT-YEAR-X REDEFINES WS-CALL-OUT-YEAR
013650                                PIC X(04).
013700     05  FILLER                  PIC X(08).
013800
013900 PROCEDURE DIVISION.
014000
014100     PERFORM 000-HOUSEKEEPING THRU 000-EXIT.
014200     PERFORM 100-MAINLINE THRU 100-EXIT
014300         UNTIL NO-MORE-ALSHXFM.
014400     PERFORM 999-CLEANUP THRU 999-EXIT.
014500     STOP RUN.
014600
014700 000-HOUSEKEEPING.
014800     MOVE "000-HOUSEKEEPING" TO PARA-NAME.
014900     MOVE "HXF2COND" TO ABND-PROGRAM-ID.
015000     MOVE 0 TO RECORDS-READ, RECORDS-WRITTEN, SUBJ-ROW-COUNT.
015100     PERFORM 800-OPEN-FILES THRU 800-EXIT.
015200     PERFORM 810-LOAD-SUBJECTS THRU 810-EXIT.
015300     PERFORM 900-READ-ALSHXFM THRU 900-EXIT.
015400 000-EXIT.
015500     EXIT.
015600
015700 100-MAINLINE.
015800     MOVE "100-MAINLINE" TO PARA-NAME.
015900     ADD 1 TO RECORDS-READ.
016000     PERFORM 200-FIND-SUBJ-ROW THRU 200-EXIT.
016100     EVALUATE WS-SUBJ-GROUP-ID
016200         WHEN 1  PERFORM 300-BUILD-GROUP1-ROWS THRU 300-EXIT
016300         WHEN 17 PERFORM 320-BUILD-GROUP17-ROW THRU 320-EXIT
016400         WHEN OTHER CONTINUE
016500     END-EVALUATE.
016600     PERFORM 900-READ-ALSHXFM THRU 900-EXIT.
016700 100-EXIT.
016800     EXIT.
016900
017000 200-FIND-SUBJ-ROW.
017100     MOVE "200-FIND-SUBJ-ROW" TO PARA-NAME.
017200     MOVE 0 TO WS-SUBJ-GROUP-ID.
017300     SET SUBJ-IDX TO 1.
017400     MOVE "N" TO SUBJ-FOUND-SW.
017500     PERFORM 205-SCAN-SUBJ-ROW THRU 205-EXIT
017600         VARYING SUBJ-IDX FROM 1 BY 1
017700         UNTIL SUBJ-IDX > SUBJ-ROW-COUNT
017800            OR SUBJ-ROW-FOUND.
017900 200-EXIT.
018000     EXIT.
018100
018200 205-SCAN-SUBJ-ROW.
018300     MOVE "205-SCAN-SUBJ-ROW" TO PARA-NAME.
018400     IF SUBJ-TBL-PART-ID (SUBJ-IDX) = HXF-PARTICIPANT-ID
018500         MOVE SUBJ-TBL-GROUP-ID (SUBJ-IDX) TO WS-SUBJ-GROUP-ID
018600         MOVE "Y" TO SUBJ-FOUND-SW
018700     END-IF.
018800 205-EXIT.
018900     EXIT.
019000
019100 300-BUILD-GROUP1-ROWS.
019200     MOVE "300-BUILD-GROUP1-ROWS" TO PARA-NAME.
019300     IF HXF-DIAGDT-X = SPACES
019400         MOVE "1900-01-01" TO WS-START-DATE
019500     ELSE
019600         CALL "RELDCNVT" USING HXF-DIAGDT,
019700                                WS-START-DATE,
019800                                WS-CALL-OUT-YEAR
019900     END-IF.
020000     MOVE SPACES TO OMP-CONDITION-REC.
020100     MOVE HXF-PARTICIPANT-ID TO CND-PERSON-ID-X.
020200     MOVE 373182 TO CND-CONDITION-CONCEPT-ID.
020300     MOVE WS-START-DATE TO CND-CONDITION-START-DATE.
020400     MOVE 32851 TO CND-CONDITION-TYPE-CONID.
020500     MOVE "AALSHXFX+DIAGDT (ALS DIAGNOSIS)" TO
020600                                       CND-CONDITION-SOURCE-VALUE.
020700     WRITE OMP-CONDITION-REC.
020800     ADD 1 TO RECORDS-WRITTEN.
020900     IF HXF-ONSETDT-X NOT = SPACES
021000         MOVE SPACES TO OMP-CONDITION-REC
021100         MOVE HXF-PARTICIPANT-ID TO CND-PERSON-ID-X
021200         MOVE 2000000397 TO CND-CONDITION-CONCEPT-ID
021300         CALL "RELDCNVT" USING HXF-ONSETDT,
021400                                WS-START-DATE,
021500                                WS-CALL-OUT-YEAR
021600         MOVE WS-START-DATE TO CND-CONDITION-START-DATE
021700         MOVE 32851 TO CND-CONDITION-TYPE-CONID
021800         MOVE "AALSHXFX+ONSETDT (SYMPTOM ONSET)" TO
021900                                       CND-CONDITION-SOURCE-VALUE
022000         WRITE OMP-CONDITION-REC
022100         ADD 1 TO RECORDS-WRITTEN
022200     END-IF.
022300 300-EXIT.
022400     EXIT.
022500
022600 320-BUILD-GROUP17-ROW.
022700     MOVE "320-BUILD-GROUP17-ROW" TO PARA-NAME.
022800     IF HXF-ONSETDT-X = SPACES
022900         GO TO 320-EXIT
023000     END-IF.
023100     MOVE SPACES TO OMP-CONDITION-REC.
023200     MOVE HXF-PARTICIPANT-ID TO CND-PERSON-ID-X.
023300     MOVE 2000002019 TO CND-CONDITION-CONCEPT-ID.
023400     CALL "RELDCNVT" USING HXF-ONSETDT,
023500                            WS-START-DATE,
023600                            WS-CALL-OUT-YEAR.
023700     MOVE WS-START-DATE TO CND-CONDITION-START-DATE.
023800     MOVE 32851 TO CND-CONDITION-TYPE-CONID.
023900     MOVE "AALSHXFX+ONSETDT (NON-ALS MND SYMPTOM ONSET)" TO
024000                                       CND-CONDITION-SOURCE-VALUE.
024100     WRITE OMP-CONDITION-REC.
024200     ADD 1 TO RECORDS-WRITTEN.
024300 320-EXIT.
024400     EXIT.
024500
024600 800-OPEN-FILES.
024700     MOVE "800-OPEN-FILES" TO PARA-NAME.
024800     OPEN INPUT ALSHXFM, SUBJECT.
024900     OPEN OUTPUT CONDWK, SYSOUT.
025000 800-EXIT.
025100     EXIT.
025200
025300 810-LOAD-SUBJECTS.
025400     MOVE "810-LOAD-SUBJECTS" TO PARA-NAME.
025500     READ SUBJECT INTO ALS-SUBJECT-REC.
025600     PERFORM 815-LOAD-SUBJ-ROW THRU 815-EXIT
025700         UNTIL NO-MORE-SUBJECT.
025800 810-EXIT.
025900     EXIT.
026000
026100 815-LOAD-SUBJ-ROW.
026200     MOVE "815-LOAD-SUBJ-ROW" TO PARA-NAME.
026300     ADD 1 TO SUBJ-ROW-COUNT.
026400     MOVE SUBJ-PARTICIPANT-ID
026500                  TO SUBJ-TBL-PART-ID (SUBJ-ROW-COUNT).
026600     MOVE SUBJ-GROUP-ID
026700                  TO SUBJ-TBL-GROUP-ID (SUBJ-ROW-COUNT).
026800     READ SUBJECT INTO ALS-SUBJECT-REC.
026900 815-EXIT.
027000     EXIT.
027100
027200 850-CLOSE-FILES.
027300     MOVE "850-CLOSE-FILES" TO PARA-NAME.
027400     CLOSE ALSHXFM, SUBJECT, CONDWK, SYSOUT.
027500 850-EXIT.
027600     EXIT.
027700
027800 900-READ-ALSHXFM.
027900     MOVE "900-READ-ALSHXFM" TO PARA-NAME.
028000     READ ALSHXFM INTO ALS-HXFRM-REC.
028100 900-EXIT.
028200     EXIT.
028300
028400 999-CLEANUP.
028500     MOVE "999-CLEANUP" TO PARA-NAME.
028600     PERFORM 850-CLOSE-FILES THRU 850-EXIT.
028700     DISPLAY "** HXF2COND RECORDS READ    **" RECORDS-READ.
028800     DISPLAY "** HXF2COND RECORDS WRITTEN **" RECORDS-WRITTEN.
028900     DISPLAY "******** NORMAL END OF JOB HXF2COND ********".
029000 999-EXIT.
029100     EXIT.
029200
029300 1000-ABEND-RTN.
029400     MOVE "1000-ABEND-RTN" TO PARA-NAME.
029500     WRITE SYSOUT-REC FROM ABEND-REC.
029600     PERFORM 850-CLOSE-FILES THRU 850-EXIT.
029700     DISPLAY "*** ABNORMAL END OF JOB - HXF2COND ***"
029800                                              UPON CONSOLE.
029900     DIVIDE ZERO-VAL INTO ONE-VAL.

000100      ******************************************************************
000200      * COPYBOOK     OMPDEVC
000300      * DESCRIPTION   OMOP DEVICE_EXPOSURE TARGET RECORD, INTERMEDIATE
000400      *               AND FINAL FORM.  device_type_concept_id IS ALWAYS
000500      *               32851.
000600      ******************************************************************
000700      * CHANGE LOG
000800      *  08/20/97  RTP  ORIGINAL CODING FOR THE OMOP CONVERSION PROJECT.
000900      *  06/23/03  MLK  ADDED PERSON-ID-X SO THE STAGE 1 UNITS CAN
000905      *                 CARRY THE RAW PARTICIPANT ID UNTIL PSNIDMAP
000910      *                 RESOLVES IT.
000915      *  09/22/03  MLK  ADDED DEVICE-EXPOSURE-ID-X SO TRNSFIDS HAS AN
000920      *                 ALPHANUMERIC VIEW TO POST THE SITE-PREFIXED ID
000925      *                 BACK THROUGH.  TKT ALS-0803.
000930      *  03/11/04  DWK  DEV-PERSON-ID-X WAS A REDEFINES CAPPED AT 9
000935      *                 BYTES - COLLAPSED DISTINCT PARTICIPANTS SHARING
000940      *                 A 9-BYTE PREFIX.  MADE IT X(20) AND SEPARATE,
000945      *                 AND ADDED DEV-PERSON-ID-TX (LIKE OMPPRSN'S -TX)
000950      *                 SO TRNSFIDS CAN STILL POST THE SITE-PREFIXED ID
000955      *                 BACK WITHOUT DISTURBING THE JOIN KEY.  ALS-0911.
001000      ******************************************************************
001100       01  OMP-DEVICE-EXPOSURE-REC.
001200           05  DEV-DEVICE-EXPOSURE-ID       PIC 9(09).
001205           05  DEV-DEVICE-EXPOSURE-ID-X REDEFINES
001206                                DEV-DEVICE-EXPOSURE-ID PIC X(09).
001300           05  DEV-PERSON-ID                PIC 9(09).
001305           05  DEV-PERSON-ID-TX REDEFINES
001306                                DEV-PERSON-ID PIC X(09).
001310           05  DEV-PERSON-ID-X              PIC X(20).
001400           05  DEV-DEVICE-CONCEPT-ID        PIC 9(10).
001500           05  DEV-DEVICE-SOURCE-VALUE      PIC X(250).
001600           05  DEV-EXPOSURE-START-DATE      PIC X(10).
001700           05  DEV-DEVICE-TYPE-CONID        PIC 9(10).
001800           05  DEV-VISIT-OCCURRENCE-ID      PIC X(30).
001900           05  FILLER                       PIC X(20).

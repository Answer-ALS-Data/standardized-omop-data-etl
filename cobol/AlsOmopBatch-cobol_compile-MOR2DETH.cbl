000100       IDENTIFICATION DIVISION.
000200       PROGRAM-ID.  MOR2DETH.
000300       AUTHOR. JON SAYLES.
000400       INSTALLATION. COBOL DEV Center.
000500       DATE-WRITTEN. 03/25/87.
000600       DATE-COMPILED. 03/25/87.
000700       SECURITY. NON-CONFIDENTIAL.
000800
000900      ******************************************************************
001000      *REMARKS.
001100      *
001200      *          THIS PROGRAM IS STEP 2 OF THE ANSWER ALS REGISTRY TO
001300      *          OMOP CONVERSION SUITE.  IT TURNS THE PRE-MAPPED
001400      *          MORTALITY SOURCE FILE INTO THE OMOP DEATH WORK FILE.
001500      *          ONE DEATH ROW IS WRITTEN FOR EVERY MORTALITY ROW.
001600      *
001700      ******************************************************************
001800               INPUT FILE   -  MORTAL   (MORTALITY SOURCE, PRE-MAPPED)
001900               OUTPUT FILE  -  DETHWK   (DEATH WORK FILE)
002000               DUMP FILE    -  SYSOUT
002100      ******************************************************************
002200      * CHANGE LOG
002300      *  03/25/87  JAS  ORIGINAL CODING FOR THE OMOP CONVERSION PROJECT.
002400      *  09/23/89  RTP  CAUSE_SOURCE_VALUE NOW JOINS DIEDDT/DIEDCAUS/
002500      *                 ICD10CM WITH " | " RATHER THAN OVERWRITING.
002600      *                 TKT ALS-0403.
002700      *  01/14/98  MLK  Y2K REVIEW - DEATH DATE COMES BACK FROM RELDCNVT
002800      *                 AS FOUR DIGITS ALREADY.  NO CHANGE REQUIRED.
002900      *  03/09/99  MLK  Y2K SIGN OFF - REGRESSION RUN AGAINST 1999/2000
003000      *                 BOUNDARY DIEDDT VALUES CLEAN.  TKT ALS-0602.
003100      *  11/20/01  RTP  BLANK DIEDDT NOW DEFAULTS TO 1900-01-01 RATHER
003200      *                 THAN ABENDING THE RUN.  TKT ALS-0692.
003250      *  06/12/03  MLK  PERSON_ID WAS NEVER MOVED TO THE DEATH ROW -
003260      *                 CARRY THE PARTICIPANT ID FORWARD UNTIL PSNIDMAP
003270      *                 RESOLVES IT.  TKT ALS-0741.
003280      *  03/11/04  DWK  DTH-PERSON-ID-X WAS ONLY 9 BYTES - TWO
003285      *                 PARTICIPANTS SHARING A 9-BYTE PREFIX WOULD
003290      *                 COLLAPSE INTO ONE PERSON DOWNSTREAM.  MOVES THE
003295      *                 FULL PARTICIPANT ID NOW.  TKT ALS-0911.
003300      ******************************************************************
003400
003500       ENVIRONMENT DIVISION.
003600       CONFIGURATION SECTION.
003700       SOURCE-COMPUTER. IBM-390.
003800       OBJECT-COMPUTER. IBM-390.
003900       SPECIAL-NAMES.
004000           C01 IS NEXT-PAGE.
004100
004200       INPUT-OUTPUT SECTION.
004300       FILE-CONTROL.
004400           SELECT SYSOUT
004500           ASSIGN TO UT-S-SYSOUT
004600             ORGANIZATION IS SEQUENTIAL.
004700
004800           SELECT MORTAL
004900           ASSIGN TO UT-S-MORTAL
005000             ACCESS MODE IS SEQUENTIAL
005100             FILE STATUS IS MORTAL-STATUS.
005200
005300           SELECT DETHWK
005400           ASSIGN TO UT-S-DETHWK
005500             ACCESS MODE IS SEQUENTIAL
005600             FILE STATUS IS DETHWK-STATUS.
005700
005800       DATA DIVISION.
005900       FILE SECTION.
006000       FD  SYSOUT
006100           RECORDING MODE IS F
006200           LABEL RECORDS ARE STANDARD
006300           RECORD CONTAINS 130 CHARACTERS
006400           BLOCK CONTAINS 0 RECORDS
006500           DATA RECORD IS SYSOUT-REC.
006600       01  SYSOUT-REC  PIC X(130).
006700
006800       FD  MORTAL
006900           RECORDING MODE IS F
007000           LABEL RECORDS ARE STANDARD
007100           RECORD CONTAINS 147 CHARACTERS
007200           BLOCK CONTAINS 0 RECORDS
007300           DATA RECORD IS ALS-MORTALITY-REC.
007400       COPY ALSMORTL.
007500
007600       FD  DETHWK
007700           RECORDING MODE IS F
007800           LABEL RECORDS ARE STANDARD
007900           RECORD CONTAINS 329 CHARACTERS
008000           BLOCK CONTAINS 0 RECORDS
008100           DATA RECORD IS OMP-DEATH-REC.
008200       COPY OMPDETH.
008300
008400       WORKING-STORAGE SECTION.
008500       01  FILE-STATUS-CODES.
008600           05  MORTAL-STATUS           PIC X(02).
008700               88  NO-MORE-MORTAL          VALUE "10".
008800           05  DETHWK-STATUS           PIC X(02).
008900               88  DETHWK-WRITE-OK          VALUE "00".
009000
009050      * TABLE VIEW OF BOTH STATUS BYTES FOR THE 999-CLEANUP ABEND SNAP.
009060       01  WS-FILE-STATUS-REDEF REDEFINES FILE-STATUS-CODES.
009070           05  WS-FILE-STATUS-TBL OCCURS 2 TIMES PIC X(02).
009100       COPY ALSABND.
009200
009300       01  COUNTERS-AND-ACCUMULATORS.
009400           05  RECORDS-READ            PIC 9(07) COMP.
009500           05  RECORDS-WRITTEN         PIC 9(07) COMP.
009600           05  FILLER                  PIC X(08).
009610      * TABLE VIEW OF THE TWO READ/WRITE COUNTERS FOR THE END-OF-JOB
009620      * SUMMARY LINE ON SYSOUT.
009630       01  WS-MOR-COUNTS-REDEF REDEFINES COUNTERS-AND-ACCUMULATORS.
009640           05  WS-MOR-COUNT-TBL OCCURS 2 TIMES PIC 9(07) COMP.
009650           05  FILLER                  PIC X(08).
009700
009800      * DEATH-DATE CONVERSION WORK AREA - REDEFINED SO THE CALLER-SIDE
009900      * BLANK CHECK CAN COMPARE THE RELATIVE-DAY FIELD AS TEXT.
010000       01  WS-YEAR-CALL-AREA.
010100           05  WS-CALL-REL-DAYS        PIC S9(07).
010200           05  WS-CALL-REL-DAYS-X REDEFINES WS-CALL-REL-DAYS
010300                                   PIC X(07).
010400           05  WS-CALL-OUT-DATE        PIC X(10).
010500           05  WS-CALL-OUT-YEAR        PIC 9(04).
010600           05  FILLER                  PIC X(05).
010700
010800      * SOURCE-VALUE BUILD AREA AND STRING POINTER FOR THE
010900      * "NON-BLANK PARTS JOINED BY <SP>|<SP>" AUDIT CONVENTION.
011000       01  WS-BUILD-AREA.
011100           05  WS-CAUSE-LIST           PIC X(250).
011200           05  WS-CAUSE-PTR            PIC S9(03) COMP.
011300           05  WS-CAUSE-PARTS-COUNT    PIC 9(01) COMP.
011400           05  FILLER                  PIC X(10).
011500
011600       PROCEDURE DIVISION.
011700
011800           PERFORM 000-HOUSEKEEPING THRU 000-EXIT.
011900           PERFORM 100-MAINLINE THRU 100-EXIT
012000               UNTIL NO-MORE-MORTAL.
012100           PERFORM 999-CLEANUP THRU 999-EXIT.
012200           STOP RUN.
012300
012400       000-HOUSEKEEPING.
012500           MOVE "000-HOUSEKEEPING" TO PARA-NAME.
012600           MOVE "MOR2DETH" TO ABND-PROGRAM-ID.
012700           MOVE 0 TO RECORDS-READ, RECORDS-WRITTEN.
012800           PERFORM 800-OPEN-FILES THRU 800-EXIT.
012900           PERFORM 900-READ-MORTAL THRU 900-EXIT.
013000       000-EXIT.
013100           EXIT.
013200
013300       100-MAINLINE.
013400           MOVE "100-MAINLINE" TO PARA-NAME.
013500           ADD 1 TO RECORDS-READ.
013600           PERFORM 300-BUILD-DEATH-ROW THRU 300-EXIT.
013700           WRITE OMP-DEATH-REC.
013800           ADD 1 TO RECORDS-WRITTEN.
013900           PERFORM 900-READ-MORTAL THRU 900-EXIT.
014000       100-EXIT.
014100           EXIT.
014200
014300       300-BUILD-DEATH-ROW.
014400           MOVE "300-BUILD-DEATH-ROW" TO PARA-NAME.
014500           MOVE SPACES TO OMP-DEATH-REC.
014550           MOVE MOR-PARTICIPANT-ID TO DTH-PERSON-ID-X.
014600           MOVE 32851 TO DTH-DEATH-TYPE-CONID.
014700
014800           PERFORM 310-BUILD-DEATH-DATE THRU 310-EXIT.
014900           PERFORM 320-BUILD-CAUSE-CONCEPT THRU 320-EXIT.
015000           PERFORM 330-BUILD-CAUSE-SOURCE THRU 330-EXIT.
015100       300-EXIT.
015200           EXIT.
015300
015400       310-BUILD-DEATH-DATE.
015500           MOVE "310-BUILD-DEATH-DATE" TO PARA-NAME.
015600           IF MOR-DIEDDT-X = SPACES
015700               MOVE "1900-01-01" TO DTH-DEATH-DATE
015800           ELSE
015900               MOVE MOR-DIEDDT TO WS-CALL-REL-DAYS
016000               CALL "RELDCNVT" USING WS-CALL-REL-DAYS,
016100                                      WS-CALL-OUT-DATE,
016200                                      WS-CALL-OUT-YEAR
016300               MOVE WS-CALL-OUT-DATE TO DTH-DEATH-DATE
016400           END-IF.
016500       310-EXIT.
016600           EXIT.
016700
016800       320-BUILD-CAUSE-CONCEPT.
016900           MOVE "320-BUILD-CAUSE-CONCEPT" TO PARA-NAME.
017000           IF MOR-CAUSE-CONCEPT-ID-X = SPACES
017100               MOVE 0 TO DTH-CAUSE-CONCEPT-ID
017200           ELSE
017300               MOVE MOR-CAUSE-CONCEPT-ID TO DTH-CAUSE-CONCEPT-ID
017400           END-IF.
017500       320-EXIT.
017600           EXIT.
017700
017800       330-BUILD-CAUSE-SOURCE.
017900           MOVE "330-BUILD-CAUSE-SOURCE" TO PARA-NAME.
018000           MOVE SPACES TO WS-CAUSE-LIST.
018100           MOVE 1 TO WS-CAUSE-PTR.
018200           MOVE 0 TO WS-CAUSE-PARTS-COUNT.
018300
018400           IF MOR-DIEDDT-X NOT = SPACES
018500               PERFORM 331-APPEND-CAUSE-SEP THRU 331-EXIT
018600               STRING "MORTALITY+DIEDDT (DAYS SINCE INTAKE): "
018700                                           DELIMITED BY SIZE
018800                       MOR-DIEDDT-X        DELIMITED BY SPACE
018900                       INTO WS-CAUSE-LIST WITH POINTER WS-CAUSE-PTR
019000               ADD 1 TO WS-CAUSE-PARTS-COUNT
019100           END-IF.
019200
019300           IF MOR-DIEDCAUS NOT = SPACES
019400               PERFORM 331-APPEND-CAUSE-SEP THRU 331-EXIT
019500               STRING "MORTALITY+DIEDCAUS (CAUSE TEXT): "
019600                                           DELIMITED BY SIZE
019700                       MOR-DIEDCAUS        DELIMITED BY "  "
019800                       INTO WS-CAUSE-LIST WITH POINTER WS-CAUSE-PTR
019900               ADD 1 TO WS-CAUSE-PARTS-COUNT
020000           END-IF.
020100
020200           IF MOR-ICD10CM NOT = SPACES
020300               PERFORM 331-APPEND-CAUSE-SEP THRU 331-EXIT
020400               STRING "MORTALITY+ICD10CM (ICD-10-CM CODE): "
020500                                           DELIMITED BY SIZE
020600                       MOR-ICD10CM         DELIMITED BY SPACE
020700                       INTO WS-CAUSE-LIST WITH POINTER WS-CAUSE-PTR
020800               ADD 1 TO WS-CAUSE-PARTS-COUNT
020900           END-IF.
021000
021100           IF WS-CAUSE-PARTS-COUNT = 0
021200               MOVE "MORTALITY+DIEDDT (DAYS SINCE INTAKE)"
021300                                           TO WS-CAUSE-LIST
021400           END-IF.
021500           MOVE WS-CAUSE-LIST TO DTH-CAUSE-SOURCE-VALUE.
021600       330-EXIT.
021700           EXIT.
021800
021900       331-APPEND-CAUSE-SEP.
022000           MOVE "331-APPEND-CAUSE-SEP" TO PARA-NAME.
022100           IF WS-CAUSE-PARTS-COUNT > 0
022200               STRING " | " DELIMITED BY SIZE
022300                       INTO WS-CAUSE-LIST WITH POINTER WS-CAUSE-PTR
022400           END-IF.
022500       331-EXIT.
022600           EXIT.
022700
022800       800-OPEN-FILES.
022900           MOVE "800-OPEN-FILES" TO PARA-NAME.
023000           OPEN INPUT MORTAL.
023100           OPEN OUTPUT DETHWK, SYSOUT.
023200       800-EXIT.
023300           EXIT.
023400
023500       850-CLOSE-FILES.
023600           MOVE "850-CLOSE-FILES" TO PARA-NAME.
023700           CLOSE MORTAL, DETHWK, SYSOUT.
023800       850-EXIT.
023900           EXIT.
024000
024100       900-READ-MORTAL.
024200           MOVE "900-READ-MORTAL" TO PARA-NAME.
024300           READ MORTAL INTO ALS-MORTALITY-REC.
024400       900-EXIT.
024500           EXIT.
024600
024700       999-CLEANUP.
024800           MOVE "999-CLEANUP" TO PARA-NAME.
024900           PERFORM 850-CLOSE-FILES THRU 850-EXIT.
025000           DISPLAY "** MOR2DETH RECORDS READ    **" RECORDS-READ.
025100           DISPLAY "** MOR2DETH RECORDS WRITTEN **" RECORDS-WRITTEN.
025200           DISPLAY "******** NORMAL END OF JOB MOR2DETH ********".
025300       999-EXIT.
025400           EXIT.
025500
025600       1000-ABEND-RTN.
025700           MOVE "1000-ABEND-RTN" TO PARA-NAME.
025800           WRITE SYSOUT-REC FROM ABEND-REC.
025900           PERFORM 850-CLOSE-FILES THRU 850-EXIT.
026000           DISPLAY "*** ABNORMAL END OF JOB - MOR2DETH ***"
026100                                                    UPON CONSOLE.
026200           DIVIDE ZERO-VAL INTO ONE-VAL.

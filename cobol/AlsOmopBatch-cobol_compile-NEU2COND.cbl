000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID.  NEU2COND.
000300 AUTHOR. JON SAYLES.
000400 INSTALLATION. COBOL DEV Center.
000500 DATE-WRITTEN. 06/04/87.
000600 DATE-COMPILED. 06/04/87.
000700 SECURITY. NON-CONFIDENTIAL.
000800
000900   ******************************************************************
001000   *REMARKS.
001100   *
001200   *          THIS PROGRAM IS STEP 12 OF THE ANSWER ALS REGISTRY TO
001300   *          OMOP CONVERSION SUITE.  IT TURNS THE NEUROLOG FORM (THE
001400   *          NEUROLOGICAL DISEASE HISTORY QUESTIONNAIRE) INTO THE
001500   *          OMOP CONDITION_OCCURRENCE WORK FILE.
001600   *
001700   *          HIDDEN2 IS MATCHED EXACTLY (NO CASE FOLDING) AGAINST THE
001800   *          SOURCE NAME COLUMN OF THE USAGI NEUROLOG MAPPING TABLE.
001900   *          A BLANK HIDDEN2 OR AN UNMATCHED HIDDEN2 PRODUCES NO
002000   *          OUTPUT ROW.  THE MAPPING'S EQUIVALENCE TAG (DEFAULTING
002100   *          TO "EQUAL" WHEN THE COLUMN IS BLANK) AND THE OTHER-TYPE
002200   *          FREE TEXT, WHEN PRESENT, ARE BOTH FOLDED INTO THE
002300   *          CONDITION SOURCE VALUE.
002400   *
002500   ******************************************************************
002600            INPUT FILE   -  NEUROLOG (NEUROLOG SOURCE FORM)
002700            INPUT FILE   -  USAGINEU (USAGI NEUROLOG MAPPING)
002800            OUTPUT FILE  -  CONDWK   (CONDITION_OCCURRENCE WORK FILE)
002900            DUMP FILE    -  SYSOUT
003000   ******************************************************************
003100   * CHANGE LOG
003200   *  06/04/87  JAS  ORIGINAL CODING FOR THE OMOP CONVERSION PROJECT.
003210   *  03/11/04  DWK  CND-PERSON-ID-X WAS ONLY 9 BYTES - TWO
003220   *                 PARTICIPANTS SHARING A 9-BYTE PREFIX WOULD
003230   *                 COLLAPSE INTO ONE PERSON DOWNSTREAM.  MOVES THE
003240   *                 FULL PARTICIPANT ID NOW.  TKT ALS-0911.
003300   ******************************************************************
003400
003500 ENVIRONMENT DIVISION.
003600 CONFIGURATION SECTION.
003700 SOURCE-COMPUTER. IBM-390.
003800 OBJECT-COMPUTER. IBM-390.
003900 SPECIAL-NAMES.
004000    C01 IS NEXT-PAGE.
004100
004200 INPUT-OUTPUT SECTION.
004300 FILE-CONTROL.
004400    SELECT SYSOUT
004500    ASSIGN TO UT-S-SYSOUT
004600      ORGANIZATION IS SEQUENTIAL.
004700
004800    SELECT NEUROLOG
004900    ASSIGN TO UT-S-NEUROLOG
005000      ACCESS MODE IS SEQUENTIAL
005100      FILE STATUS IS NEUROLOG-STATUS.
005200
005300    SELECT USAGINEU
005400    ASSIGN TO UT-S-USAGINEU
005500      ACCESS MODE IS SEQUENTIAL
005600      FILE STATUS IS USAGINEU-STATUS.
005700
005800    SELECT CONDWK
005900    ASSIGN TO UT-S-CONDWK
006000      ACCESS MODE IS SEQUENTIAL
006100      FILE STATUS IS CONDWK-STATUS.
006200
006300 DATA DIVISION.
006400 FILE SECTION.
006500 FD  SYSOUT
006600    RECORDING MODE IS F
006700    LABEL RECORDS ARE STANDARD
006800    RECORD CONTAINS 130 CHARACTERS
006900    BLOCK CONTAINS 0 RECORDS
007000    DATA RECORD IS SYSOUT-REC.
007100 01  SYSOUT-REC  PIC X(130).
007200
007300 FD  NEUROLOG
007400    RECORDING MODE IS F
007500    LABEL RECORDS ARE STANDARD
007600    RECORD CONTAINS 214 CHARACTERS
007700    BLOCK CONTAINS 0 RECORDS
007800    DATA RECORD IS ALS-NEUROLOG-REC.
007900 COPY ALSNEURL.
008000
008100 FD  USAGINEU
008200    RECORDING MODE IS F
008300    LABEL RECORDS ARE STANDARD
008400    RECORD CONTAINS 252 CHARACTERS
008500    BLOCK CONTAINS 0 RECORDS
008600    DATA RECORD IS ALS-USAGI-REC.
008700 COPY ALSUSAGI.
008800
008900 FD  CONDWK
009000    RECORDING MODE IS F
009100    LABEL RECORDS ARE STANDARD
009200    RECORD CONTAINS 368 CHARACTERS
009300    BLOCK CONTAINS 0 RECORDS
009400    DATA RECORD IS OMP-CONDITION-REC.
009500 COPY OMPCOND.
009600
009700 WORKING-STORAGE SECTION.
009800 01  FILE-STATUS-CODES.
009900    05  NEUROLOG-STATUS         PIC X(02).
010000        88  NO-MORE-NEUROLOG        VALUE "10".
010100    05  USAGINEU-STATUS         PIC X(02).
010200        88  NO-MORE-USAGINEU        VALUE "10".
010300    05  CONDWK-STATUS           PIC X(02).
010400        88  CONDWK-WRITE-OK         VALUE "00".
010500
010550* TABLE VIEW OF ALL THREE STATUS BYTES FOR THE 999-CLEANUP ABEND SNAP.
010560 01  WS-FILE-STATUS-REDEF REDEFINES FILE-STATUS-CODES.
010570    05  WS-FILE-STATUS-TBL OCCURS 3 TIMES PIC X(02).
010600 COPY ALSABND.
010700
010800 01  COUNTERS-IDXS-AND-ACCUMULATORS.
010900    05  RECORDS-READ            PIC 9(07) COMP.
011000    05  RECORDS-WRITTEN         PIC 9(07) COMP.
011100    05  WS-MAP-ROW-COUNT        PIC 9(05) COMP.
011200    05  FILLER                  PIC X(08).
011210* TABLE VIEW OF THE TWO READ/WRITE COUNTERS FOR THE END-OF-JOB
011220* SUMMARY LINE ON SYSOUT.
011230 01  WS-NEU-COUNTS-REDEF REDEFINES COUNTERS-IDXS-AND-ACCUMULATORS.
011240    05  WS-NEU-COUNT-TBL OCCURS 2 TIMES PIC 9(07) COMP.
011250    05  FILLER                  PIC 9(05) COMP.
011260    05  FILLER                  PIC X(08).
011300
011400* USAGI NEUROLOG MAPPING TABLE - LOADED ONCE.  HIDDEN2 IS COMPARED
011500* AGAINST THIS TABLE EXACT-CASE, SO THE SOURCE NAME COLUMN IS KEPT
011600* AS-IS, NOT UPPERCASED, ON LOAD.
011700 01  WS-MAP-TABLE.
011800    05  WS-MAP-ROW OCCURS 3000 TIMES
011900                            INDEXED BY WS-MAP-IDX.
012000        10  WS-MAP-NAME         PIC X(80).
012100        10  WS-MAP-CONCEPT-ID   PIC 9(10).
012200        10  WS-MAP-EQUIV        PIC X(10).
012300
012400 01  WS-SWITCHES.
012500    05  WS-MAP-FOUND-SW         PIC X(01).
012600        88  WS-MAP-FOUND            VALUE "Y".
012700    05  FILLER                  PIC X(07).
012800
012900 01  WS-EQUIV-AREA.
013000    05  WS-EQUIV-TEXT           PIC X(10).
013100    05  FILLER                  PIC X(10).
013200
013300 01  WS-BUILD-AREA.
013400    05  WS-START-DATE           PIC X(10).
013450* YYYY-MM-DD BREAKDOWN OF THE CONDITION START DATE - USED BY A
013460* TRACE LINE WHEN THE START-DATE MOVE LOOKS SUSPECT.
013470    05  WS-START-DATE-GROUP REDEFINES WS-START-DATE.
013480        10  WS-STARTX-YYYY      PIC X(04).
013490        10  FILLER              PIC X(01).
013500        10  WS-STARTX-MM        PIC X(02).
013510        10  FILLER              PIC X(01).
013520        10  WS-STARTX-DD        PIC X(02).
013530    05  WS-CALL-OUT-YEAR        PIC 9(04).
013600    05  WS-COND-SOURCE-VALUE    PIC X(250).
013700    05  WS-SV-PTR               PIC 9(03) COMP.
013800    05  WS-VISIT-ID             PIC X(30).
013900
014000 PROCEDURE DIVISION.
014100
014200    PERFORM 000-HOUSEKEEPING THRU 000-EXIT.
014300    PERFORM 100-MAINLINE THRU 100-EXIT
014400        UNTIL NO-MORE-NEUROLOG.
014500    PERFORM 999-CLEANUP THRU 999-EXIT.
014600    STOP RUN.
014700
014800 000-HOUSEKEEPING.
014900    MOVE "000-HOUSEKEEPING" TO PARA-NAME.
015000    MOVE "NEU2COND" TO ABND-PROGRAM-ID.
015100    MOVE 0 TO RECORDS-READ, RECORDS-WRITTEN, WS-MAP-ROW-COUNT.
015200    PERFORM 800-OPEN-FILES THRU 800-EXIT.
015300    PERFORM 810-LOAD-MAPPING THRU 810-EXIT.
015400    PERFORM 900-READ-NEUROLOG THRU 900-EXIT.
015500 000-EXIT.
015600    EXIT.
015700
015800 100-MAINLINE.
015900    MOVE "100-MAINLINE" TO PARA-NAME.
016000    ADD 1 TO RECORDS-READ.
016100    IF NEU-HIDDEN2 NOT = SPACES
016200        PERFORM 200-MATCH-CONDITION THRU 200-EXIT
016300    END-IF.
016400    PERFORM 900-READ-NEUROLOG THRU 900-EXIT.
016500 100-EXIT.
016600    EXIT.
016700
016800 200-MATCH-CONDITION.
016900    MOVE "200-MATCH-CONDITION" TO PARA-NAME.
017000    MOVE "N" TO WS-MAP-FOUND-SW.
017100    PERFORM 205-SCAN-MAPPING-ROW THRU 205-EXIT
017200        VARYING WS-MAP-IDX FROM 1 BY 1
017300        UNTIL WS-MAP-IDX > WS-MAP-ROW-COUNT
017400           OR WS-MAP-FOUND.
017500    IF WS-MAP-FOUND
017600        PERFORM 470-BUILD-START-DATE THRU 470-EXIT
017700        PERFORM 480-BUILD-VISIT-ID THRU 480-EXIT
017800        PERFORM 490-BUILD-SOURCE-VALUE THRU 490-EXIT
017900        PERFORM 360-WRITE-MATCHED-ROW THRU 360-EXIT
018000    END-IF.
018100 200-EXIT.
018200    EXIT.
018300
018400 205-SCAN-MAPPING-ROW.
018500    MOVE "205-SCAN-MAPPING-ROW" TO PARA-NAME.
018600    IF NEU-HIDDEN2 = WS-MAP-NAME (WS-MAP-IDX)
018700        MOVE "Y" TO WS-MAP-FOUND-SW
018800    END-IF.
018900 205-EXIT.
019000    EXIT.
019100
019200 360-WRITE-MATCHED-ROW.
019300    MOVE "360-WRITE-MATCHED-ROW" TO PARA-NAME.
019400    MOVE SPACES TO OMP-CONDITION-REC.
019500    MOVE NEU-PARTICIPANT-ID TO CND-PERSON-ID-X.
019600    MOVE WS-MAP-CONCEPT-ID (WS-MAP-IDX) TO CND-CONDITION-CONCEPT-ID.
019700    MOVE WS-COND-SOURCE-VALUE TO CND-CONDITION-SOURCE-VALUE.
019800    MOVE WS-START-DATE TO CND-CONDITION-START-DATE.
019900    MOVE 32851 TO CND-CONDITION-TYPE-CONID.
020000    MOVE WS-VISIT-ID TO CND-VISIT-OCCURRENCE-ID.
020100    WRITE OMP-CONDITION-REC.
020200    ADD 1 TO RECORDS-WRITTEN.
020300 360-EXIT.
020400    EXIT.
020500
020600 470-BUILD-START-DATE.
020700    MOVE "470-BUILD-START-DATE" TO PARA-NAME.
020800    IF NEU-DATE1-X = SPACES
020900        MOVE "1900-01-01" TO WS-START-DATE
021000    ELSE
021100        CALL "RELDCNVT" USING NEU-DATE1,
021200                               WS-START-DATE,
021300                               WS-CALL-OUT-YEAR
021400    END-IF.
021500 470-EXIT.
021600    EXIT.
021700
021800 480-BUILD-VISIT-ID.
021900    MOVE "480-BUILD-VISIT-ID" TO PARA-NAME.
022000    MOVE SPACES TO WS-VISIT-ID.
022100    IF NEU-VISIT-DATE-X = SPACES
022200        STRING NEU-PARTICIPANT-ID DELIMITED BY SPACE
022300               "_0"               DELIMITED BY SIZE
022400               INTO WS-VISIT-ID
022500    ELSE
022600        STRING NEU-PARTICIPANT-ID DELIMITED BY SPACE
022700               "_"                DELIMITED BY SIZE
022800               NEU-VISIT-DATE     DELIMITED BY SIZE
022900               INTO WS-VISIT-ID
023000    END-IF.
023100 480-EXIT.
023200    EXIT.
023300
023400 490-BUILD-SOURCE-VALUE.
023500    MOVE "490-BUILD-SOURCE-VALUE" TO PARA-NAME.
023600    MOVE SPACES TO WS-EQUIV-TEXT.
023700    IF WS-MAP-EQUIV (WS-MAP-IDX) = SPACES
023800        MOVE "EQUAL" TO WS-EQUIV-TEXT
023900    ELSE
024000        MOVE WS-MAP-EQUIV (WS-MAP-IDX) TO WS-EQUIV-TEXT
024100    END-IF.
024200    MOVE SPACES TO WS-COND-SOURCE-VALUE.
024300    MOVE 1 TO WS-SV-PTR.
024400    STRING NEU-HIDDEN2  DELIMITED BY "  "
024500           " ["          DELIMITED BY SIZE
024600           WS-EQUIV-TEXT DELIMITED BY "  "
024700           "]"           DELIMITED BY SIZE
024800           INTO WS-COND-SOURCE-VALUE
024900           WITH POINTER WS-SV-PTR.
025000    IF NEU-OTHER NOT = SPACES
025100        STRING " - "     DELIMITED BY SIZE
025200               NEU-OTHER DELIMITED BY "  "
025300               INTO WS-COND-SOURCE-VALUE
025400               WITH POINTER WS-SV-PTR
025500    END-IF.
025600 490-EXIT.
025700    EXIT.
025800
025900 800-OPEN-FILES.
026000    MOVE "800-OPEN-FILES" TO PARA-NAME.
026100    OPEN INPUT NEUROLOG, USAGINEU.
026200    OPEN OUTPUT CONDWK, SYSOUT.
026300 800-EXIT.
026400    EXIT.
026500
026600 810-LOAD-MAPPING.
026700    MOVE "810-LOAD-MAPPING" TO PARA-NAME.
026800    READ USAGINEU INTO ALS-USAGI-REC.
026900    PERFORM 815-LOAD-MAPPING-ROW THRU 815-EXIT
027000        UNTIL NO-MORE-USAGINEU.
027100 810-EXIT.
027200    EXIT.
027300
027400 815-LOAD-MAPPING-ROW.
027500    MOVE "815-LOAD-MAPPING-ROW" TO PARA-NAME.
027600    ADD 1 TO WS-MAP-ROW-COUNT.
027700    MOVE USG-SOURCE-NAME TO WS-MAP-NAME (WS-MAP-ROW-COUNT).
027800    MOVE USG-CONCEPT-ID TO WS-MAP-CONCEPT-ID (WS-MAP-ROW-COUNT).
027900    MOVE USG-EQUIVALENCE TO WS-MAP-EQUIV (WS-MAP-ROW-COUNT).
028000    READ USAGINEU INTO ALS-USAGI-REC.
028100 815-EXIT.
028200    EXIT.
028300
028400 850-CLOSE-FILES.
028500    MOVE "850-CLOSE-FILES" TO PARA-NAME.
028600    CLOSE NEUROLOG, USAGINEU, CONDWK, SYSOUT.
028700 850-EXIT.
028800    EXIT.
028900
029000 900-READ-NEUROLOG.
029100    MOVE "900-READ-NEUROLOG" TO PARA-NAME.
029200    READ NEUROLOG INTO ALS-NEUROLOG-REC.
029300 900-EXIT.
029400    EXIT.
029500
029600 999-CLEANUP.
029700    MOVE "999-CLEANUP" TO PARA-NAME.
029800    PERFORM 850-CLOSE-FILES THRU 850-EXIT.
029900    DISPLAY "** NEU2COND RECORDS READ    **" RECORDS-READ.
030000    DISPLAY "** NEU2COND RECORDS WRITTEN **" RECORDS-WRITTEN.
030100    DISPLAY "******** NORMAL END OF JOB NEU2COND ********".
030200 999-EXIT.
030300    EXIT.
030400
030500 1000-ABEND-RTN.
030600    MOVE "1000-ABEND-RTN" TO PARA-NAME.
030700    WRITE SYSOUT-REC FROM ABEND-REC.
030800    PERFORM 850-CLOSE-FILES THRU 850-EXIT.
030900    DISPLAY "*** ABNORMAL END OF JOB - NEU2COND ***"
031000                                             UPON CONSOLE.
031100    DIVIDE ZERO-VAL INTO ONE-VAL.

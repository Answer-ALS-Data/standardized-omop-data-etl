000100      ******************************************************************
000200      * COPYBOOK     OMPPMAP
000300      * DESCRIPTION   PERSON-ID MAP RECORD.  MAPS THE ORIGINAL PARTICIPANT
000400      *               STRING ID TO THE SEQUENTIAL INTEGER PERSON ID
000500      *               ASSIGNED IN FILE ORDER BY THE PERSON-ID-MAP STEP.
000600      ******************************************************************
000700      * CHANGE LOG
000800      *  08/26/97  RTP  ORIGINAL CODING FOR THE OMOP CONVERSION PROJECT.
000900      ******************************************************************
001000       01  OMP-PERSON-ID-MAP-REC.
001100           05  PMP-PARTICIPANT-ID           PIC X(20).
001200           05  PMP-PERSON-ID                PIC 9(09).
001300           05  FILLER                       PIC X(11).

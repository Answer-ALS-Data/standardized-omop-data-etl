000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID.  CRETBLID.
000300 AUTHOR. JON SAYLES.
000400 INSTALLATION. COBOL DEV Center.
000500 DATE-WRITTEN. 09/14/87.
000600 DATE-COMPILED. 09/14/87.
000700 SECURITY. NON-CONFIDENTIAL.
000800
000900******************************************************************
001000*REMARKS.
001100*
001200*          THIS PROGRAM IS STEP 17 OF THE ANSWER ALS REGISTRY TO
001300*          OMOP CONVERSION SUITE.  IT PREPENDS THE SURROGATE KEY
001400*          COLUMN ONTO EACH OF THE FIVE EVENT TABLES THAT CARRY
001500*          ONE IN THE FINAL OMOP LAYOUT - CONDITION_OCCURRENCE,
001600*          DEVICE_EXPOSURE, DRUG_EXPOSURE, MEASUREMENT AND
001700*          OBSERVATION.  EACH TABLE IS NUMBERED INDEPENDENTLY,
001800*          1..N IN FILE ORDER, STARTING OVER AT 1 FOR EACH TABLE.
001900*
002000*          PERSON AND DEATH ARE NOT TOUCHED HERE - PERSON GETS
002100*          ITS SEQUENTIAL NUMBER FROM PSNIDMAP (STEP 18) AND
002200*          DEATH CARRIES NO SURROGATE KEY IN THE FINAL LAYOUT AT
002300*          ALL, SO BOTH FILES PASS FROM CMBSUBTB STRAIGHT ON TO
002400*          PSNIDMAP WITHOUT COMING THROUGH THIS STEP.
002500*
002600******************************************************************
002700         INPUT FILE   -  CONDADJ  (CONDITION_OCCURRENCE, ADJUSTED)
002800         INPUT FILE   -  DEVCCMB  (DEVICE_EXPOSURE, COMBINED)
002900         INPUT FILE   -  DRUGCMB  (DRUG_EXPOSURE, COMBINED)
003000         INPUT FILE   -  MEASCMB  (MEASUREMENT, COMBINED)
003100         INPUT FILE   -  OBSVCMB  (OBSERVATION, COMBINED)
003200         OUTPUT FILE  -  CONDIDD  (CONDITION_OCCURRENCE, ID'D)
003300         OUTPUT FILE  -  DEVCIDD  (DEVICE_EXPOSURE, ID'D)
003400         OUTPUT FILE  -  DRUGIDD  (DRUG_EXPOSURE, ID'D)
003500         OUTPUT FILE  -  MEASIDD  (MEASUREMENT, ID'D)
003600         OUTPUT FILE  -  OBSVIDD  (OBSERVATION, ID'D)
003700         DUMP FILE    -  SYSOUT
003800******************************************************************
003900* CHANGE LOG
004000*  09/14/87  JAS  ORIGINAL CODING FOR THE OMOP CONVERSION PROJECT.
004100******************************************************************
004200
004300 ENVIRONMENT DIVISION.
004400 CONFIGURATION SECTION.
004500 SOURCE-COMPUTER. IBM-390.
004600 OBJECT-COMPUTER. IBM-390.
004700 SPECIAL-NAMES.
004800    C01 IS NEXT-PAGE.
004900
005000 INPUT-OUTPUT SECTION.
005100 FILE-CONTROL.
005200    SELECT SYSOUT
005300    ASSIGN TO UT-S-SYSOUT
005400      ORGANIZATION IS SEQUENTIAL.
005500
005600    SELECT CONDADJ
005700    ASSIGN TO UT-S-CONDADJ
005800      ACCESS MODE IS SEQUENTIAL
005900      FILE STATUS IS CONDADJ-STATUS.
006000
006100    SELECT DEVCCMB
006200    ASSIGN TO UT-S-DEVCCMB
006300      ACCESS MODE IS SEQUENTIAL
006400      FILE STATUS IS DEVCCMB-STATUS.
006500
006600    SELECT DRUGCMB
006700    ASSIGN TO UT-S-DRUGCMB
006800      ACCESS MODE IS SEQUENTIAL
006900      FILE STATUS IS DRUGCMB-STATUS.
007000
007100    SELECT MEASCMB
007200    ASSIGN TO UT-S-MEASCMB
007300      ACCESS MODE IS SEQUENTIAL
007400      FILE STATUS IS MEASCMB-STATUS.
007500
007600    SELECT OBSVCMB
007700    ASSIGN TO UT-S-OBSVCMB
007800      ACCESS MODE IS SEQUENTIAL
007900      FILE STATUS IS OBSVCMB-STATUS.
008000
008100    SELECT CONDIDD
008200    ASSIGN TO UT-S-CONDIDD
008300      ACCESS MODE IS SEQUENTIAL
008400      FILE STATUS IS CONDIDD-STATUS.
008500
008600    SELECT DEVCIDD
008700    ASSIGN TO UT-S-DEVCIDD
008800      ACCESS MODE IS SEQUENTIAL
008900      FILE STATUS IS DEVCIDD-STATUS.
009000
009100    SELECT DRUGIDD
009200    ASSIGN TO UT-S-DRUGIDD
009300      ACCESS MODE IS SEQUENTIAL
009400      FILE STATUS IS DRUGIDD-STATUS.
009500
009600    SELECT MEASIDD
009700    ASSIGN TO UT-S-MEASIDD
009800      ACCESS MODE IS SEQUENTIAL
009900      FILE STATUS IS MEASIDD-STATUS.
010000
010100    SELECT OBSVIDD
010200    ASSIGN TO UT-S-OBSVIDD
010300      ACCESS MODE IS SEQUENTIAL
010400      FILE STATUS IS OBSVIDD-STATUS.
010500
010600 DATA DIVISION.
010700 FILE SECTION.
010800 FD  SYSOUT
010900    RECORDING MODE IS F
011000    LABEL RECORDS ARE STANDARD
011100    RECORD CONTAINS 130 CHARACTERS
011200    BLOCK CONTAINS 0 RECORDS
011300    DATA RECORD IS SYSOUT-REC.
011400 01  SYSOUT-REC  PIC X(130).
011500
011600 FD  CONDADJ
011700    RECORDING MODE IS F
011800    LABEL RECORDS ARE STANDARD
011900    RECORD CONTAINS 368 CHARACTERS
012000    BLOCK CONTAINS 0 RECORDS
012100    DATA RECORD IS CONDADJ-REC.
012200 01  CONDADJ-REC  PIC X(368).
012300
012400 FD  DEVCCMB
012500    RECORDING MODE IS F
012600    LABEL RECORDS ARE STANDARD
012700    RECORD CONTAINS 368 CHARACTERS
012800    BLOCK CONTAINS 0 RECORDS
012900    DATA RECORD IS DEVCCMB-REC.
013000 01  DEVCCMB-REC  PIC X(368).
013100
013200 FD  DRUGCMB
013300    RECORDING MODE IS F
013400    LABEL RECORDS ARE STANDARD
013500    RECORD CONTAINS 648 CHARACTERS
013600    BLOCK CONTAINS 0 RECORDS
013700    DATA RECORD IS DRUGCMB-REC.
013800 01  DRUGCMB-REC  PIC X(648).
013900
014000 FD  MEASCMB
014100    RECORDING MODE IS F
014200    LABEL RECORDS ARE STANDARD
014300    RECORD CONTAINS 897 CHARACTERS
014400    BLOCK CONTAINS 0 RECORDS
014500    DATA RECORD IS MEASCMB-REC.
014600 01  MEASCMB-REC  PIC X(897).
014700
014800 FD  OBSVCMB
014900    RECORDING MODE IS F
015000    LABEL RECORDS ARE STANDARD
015100    RECORD CONTAINS 1407 CHARACTERS
015200    BLOCK CONTAINS 0 RECORDS
015300    DATA RECORD IS OBSVCMB-REC.
015400 01  OBSVCMB-REC  PIC X(1407).
015500
015600 FD  CONDIDD
015700    RECORDING MODE IS F
015800    LABEL RECORDS ARE STANDARD
015900    RECORD CONTAINS 368 CHARACTERS
016000    BLOCK CONTAINS 0 RECORDS
016100    DATA RECORD IS OMP-CONDITION-REC.
016200 COPY OMPCOND.
016300
016400 FD  DEVCIDD
016500    RECORDING MODE IS F
016600    LABEL RECORDS ARE STANDARD
016700    RECORD CONTAINS 368 CHARACTERS
016800    BLOCK CONTAINS 0 RECORDS
016900    DATA RECORD IS OMP-DEVICE-EXPOSURE-REC.
017000 COPY OMPDEVC.
017100
017200 FD  DRUGIDD
017300    RECORDING MODE IS F
017400    LABEL RECORDS ARE STANDARD
017500    RECORD CONTAINS 648 CHARACTERS
017600    BLOCK CONTAINS 0 RECORDS
017700    DATA RECORD IS OMP-DRUG-EXPOSURE-REC.
017800 COPY OMPDRUG.
017900
018000 FD  MEASIDD
018100    RECORDING MODE IS F
018200    LABEL RECORDS ARE STANDARD
018300    RECORD CONTAINS 897 CHARACTERS
018400    BLOCK CONTAINS 0 RECORDS
018500    DATA RECORD IS OMP-MEASUREMENT-REC.
018600 COPY OMPMEAS.
018700
018800 FD  OBSVIDD
018900    RECORDING MODE IS F
019000    LABEL RECORDS ARE STANDARD
019100    RECORD CONTAINS 1407 CHARACTERS
019200    BLOCK CONTAINS 0 RECORDS
019300    DATA RECORD IS OMP-OBSERVATION-REC.
019400 COPY OMPOBSV.
019500
019600 WORKING-STORAGE SECTION.
019700 01  FILE-STATUS-CODES.
019800    05  CONDADJ-STATUS          PIC X(02).
019900        88  NO-MORE-CONDADJ         VALUE "10".
020000    05  DEVCCMB-STATUS          PIC X(02).
020100        88  NO-MORE-DEVCCMB          VALUE "10".
020200    05  DRUGCMB-STATUS          PIC X(02).
020300        88  NO-MORE-DRUGCMB          VALUE "10".
020400    05  MEASCMB-STATUS          PIC X(02).
020500        88  NO-MORE-MEASCMB          VALUE "10".
020600    05  OBSVCMB-STATUS          PIC X(02).
020700        88  NO-MORE-OBSVCMB          VALUE "10".
020800    05  CONDIDD-STATUS          PIC X(02).
020900        88  CONDIDD-WRITE-OK         VALUE "00".
021000    05  DEVCIDD-STATUS          PIC X(02).
021100        88  DEVCIDD-WRITE-OK         VALUE "00".
021200    05  DRUGIDD-STATUS          PIC X(02).
021300        88  DRUGIDD-WRITE-OK         VALUE "00".
021400    05  MEASIDD-STATUS          PIC X(02).
021500        88  MEASIDD-WRITE-OK         VALUE "00".
021600    05  OBSVIDD-STATUS          PIC X(02).
021700        88  OBSVIDD-WRITE-OK         VALUE "00".
021750* TABLE VIEW OF ALL TEN STATUS BYTES FOR THE 999-CLEANUP ABEND
021760* SNAP.
021770 01  WS-FILE-STATUS-REDEF REDEFINES FILE-STATUS-CODES.
021780    05  WS-FILE-STATUS-TBL OCCURS 10 TIMES PIC X(02).
021800
021900 COPY ALSABND.
022000
022100 01  COUNTERS-IDXS-AND-ACCUMULATORS.
022200    05  WS-COND-NEXT-ID         PIC 9(09) COMP.
022300    05  WS-DEVC-NEXT-ID         PIC 9(09) COMP.
022400    05  WS-DRUG-NEXT-ID         PIC 9(09) COMP.
022500    05  WS-MEAS-NEXT-ID         PIC 9(09) COMP.
022600    05  WS-OBSV-NEXT-ID         PIC 9(09) COMP.
022700    05  WS-COND-READ            PIC 9(07) COMP.
022800    05  WS-DEVC-READ            PIC 9(07) COMP.
022900    05  WS-DRUG-READ            PIC 9(07) COMP.
023000    05  WS-MEAS-READ            PIC 9(07) COMP.
023100    05  WS-OBSV-READ            PIC 9(07) COMP.
023200    05  FILLER                  PIC X(04).
023210* TABLE VIEW OF THE FIVE NEXT-ID SEQUENCE COUNTERS - 999-CLEANUP
023220* LISTS THE HIGH-WATER MARK FOR ALL FIVE DOMAINS ON ONE LINE.
023230 01  WS-NEXT-ID-REDEF REDEFINES COUNTERS-IDXS-AND-ACCUMULATORS.
023240    05  WS-NEXT-ID-TBL OCCURS 5 TIMES PIC 9(09) COMP.
023250* TABLE VIEW OF THE FIVE READ COUNTERS THAT FOLLOW THE NEXT-ID
023260* GROUP IN STORAGE.
023270 01  WS-READ-COUNTS-REDEF REDEFINES COUNTERS-IDXS-AND-ACCUMULATORS.
023280    05  FILLER                  PIC 9(45) COMP.
023290    05  WS-READ-COUNT-TBL OCCURS 5 TIMES PIC 9(07) COMP.
023300
023400 PROCEDURE DIVISION.
023500
023600    PERFORM 000-HOUSEKEEPING THRU 000-EXIT.
023700    PERFORM 100-DO-CONDITION THRU 100-EXIT
023800        UNTIL NO-MORE-CONDADJ.
023900    PERFORM 200-DO-DEVICE THRU 200-EXIT
024000        UNTIL NO-MORE-DEVCCMB.
024100    PERFORM 300-DO-DRUG THRU 300-EXIT
024200        UNTIL NO-MORE-DRUGCMB.
024300    PERFORM 400-DO-MEASUREMENT THRU 400-EXIT
024400        UNTIL NO-MORE-MEASCMB.
024500    PERFORM 500-DO-OBSERVATION THRU 500-EXIT
024600        UNTIL NO-MORE-OBSVCMB.
024700    PERFORM 999-CLEANUP THRU 999-EXIT.
024800    STOP RUN.
024900
025000 000-HOUSEKEEPING.
025100    MOVE "000-HOUSEKEEPING" TO PARA-NAME.
025200    MOVE "CRETBLID" TO ABND-PROGRAM-ID.
025300    MOVE 0 TO WS-COND-NEXT-ID, WS-DEVC-NEXT-ID, WS-DRUG-NEXT-ID.
025400    MOVE 0 TO WS-MEAS-NEXT-ID, WS-OBSV-NEXT-ID.
025500    MOVE 0 TO WS-COND-READ, WS-DEVC-READ, WS-DRUG-READ.
025600    MOVE 0 TO WS-MEAS-READ, WS-OBSV-READ.
025700    PERFORM 800-OPEN-FILES THRU 800-EXIT.
025800    PERFORM 900-READ-CONDADJ THRU 900-EXIT.
025900    PERFORM 901-READ-DEVCCMB THRU 901-EXIT.
026000    PERFORM 902-READ-DRUGCMB THRU 902-EXIT.
026100    PERFORM 903-READ-MEASCMB THRU 903-EXIT.
026200    PERFORM 904-READ-OBSVCMB THRU 904-EXIT.
026300 000-EXIT.
026400    EXIT.
026500
026600 100-DO-CONDITION.
026700    MOVE "100-DO-CONDITION" TO PARA-NAME.
026800    ADD 1 TO WS-COND-NEXT-ID.
026900    ADD 1 TO WS-COND-READ.
027000    MOVE CONDADJ-REC TO OMP-CONDITION-REC.
027100    MOVE WS-COND-NEXT-ID TO CND-CONDITION-OCCUR-ID.
027200    WRITE OMP-CONDITION-REC.
027300    PERFORM 900-READ-CONDADJ THRU 900-EXIT.
027400 100-EXIT.
027500    EXIT.
027600
027700 200-DO-DEVICE.
027800    MOVE "200-DO-DEVICE" TO PARA-NAME.
027900    ADD 1 TO WS-DEVC-NEXT-ID.
028000    ADD 1 TO WS-DEVC-READ.
028100    MOVE DEVCCMB-REC TO OMP-DEVICE-EXPOSURE-REC.
028200    MOVE WS-DEVC-NEXT-ID TO DEV-DEVICE-EXPOSURE-ID.
028300    WRITE OMP-DEVICE-EXPOSURE-REC.
028400    PERFORM 901-READ-DEVCCMB THRU 901-EXIT.
028500 200-EXIT.
028600    EXIT.
028700
028800 300-DO-DRUG.
028900    MOVE "300-DO-DRUG" TO PARA-NAME.
029000    ADD 1 TO WS-DRUG-NEXT-ID.
029100    ADD 1 TO WS-DRUG-READ.
029200    MOVE DRUGCMB-REC TO OMP-DRUG-EXPOSURE-REC.
029300    MOVE WS-DRUG-NEXT-ID TO DRG-DRUG-EXPOSURE-ID.
029400    WRITE OMP-DRUG-EXPOSURE-REC.
029500    PERFORM 902-READ-DRUGCMB THRU 902-EXIT.
029600 300-EXIT.
029700    EXIT.
029800
029900 400-DO-MEASUREMENT.
030000    MOVE "400-DO-MEASUREMENT" TO PARA-NAME.
030100    ADD 1 TO WS-MEAS-NEXT-ID.
030200    ADD 1 TO WS-MEAS-READ.
030300    MOVE MEASCMB-REC TO OMP-MEASUREMENT-REC.
030400    MOVE WS-MEAS-NEXT-ID TO MEA-MEASUREMENT-ID.
030500    WRITE OMP-MEASUREMENT-REC.
030600    PERFORM 903-READ-MEASCMB THRU 903-EXIT.
030700 400-EXIT.
030800    EXIT.
030900
031000 500-DO-OBSERVATION.
031100    MOVE "500-DO-OBSERVATION" TO PARA-NAME.
031200    ADD 1 TO WS-OBSV-NEXT-ID.
031300    ADD 1 TO WS-OBSV-READ.
031400    MOVE OBSVCMB-REC TO OMP-OBSERVATION-REC.
031500    MOVE WS-OBSV-NEXT-ID TO OBS-OBSERVATION-ID.
031600    WRITE OMP-OBSERVATION-REC.
031700    PERFORM 904-READ-OBSVCMB THRU 904-EXIT.
031800 500-EXIT.
031900    EXIT.
032000
032100 800-OPEN-FILES.
032200    MOVE "800-OPEN-FILES" TO PARA-NAME.
032300    OPEN INPUT CONDADJ, DEVCCMB, DRUGCMB, MEASCMB, OBSVCMB.
032400    OPEN OUTPUT CONDIDD, DEVCIDD, DRUGIDD, MEASIDD, OBSVIDD, SYSOUT.
032500 800-EXIT.
032600    EXIT.
032700
032800 850-CLOSE-FILES.
032900    MOVE "850-CLOSE-FILES" TO PARA-NAME.
033000    CLOSE CONDADJ, DEVCCMB, DRUGCMB, MEASCMB, OBSVCMB.
033100    CLOSE CONDIDD, DEVCIDD, DRUGIDD, MEASIDD, OBSVIDD, SYSOUT.
033200 850-EXIT.
033300    EXIT.
033400
033500 900-READ-CONDADJ.
033600    MOVE "900-READ-CONDADJ" TO PARA-NAME.
033700    READ CONDADJ.
033800 900-EXIT.
033900    EXIT.
034000
034100 901-READ-DEVCCMB.
034200    MOVE "901-READ-DEVCCMB" TO PARA-NAME.
034300    READ DEVCCMB.
034400 901-EXIT.
034500    EXIT.
034600
034700 902-READ-DRUGCMB.
034800    MOVE "902-READ-DRUGCMB" TO PARA-NAME.
034900    READ DRUGCMB.
035000 902-EXIT.
035100    EXIT.
035200
035300 903-READ-MEASCMB.
035400    MOVE "903-READ-MEASCMB" TO PARA-NAME.
035500    READ MEASCMB.
035600 903-EXIT.
035700    EXIT.
035800
035900 904-READ-OBSVCMB.
036000    MOVE "904-READ-OBSVCMB" TO PARA-NAME.
036100    READ OBSVCMB.
036200 904-EXIT.
036300    EXIT.
036400
036500 999-CLEANUP.
036600    MOVE "999-CLEANUP" TO PARA-NAME.
036700    PERFORM 850-CLOSE-FILES THRU 850-EXIT.
036800    DISPLAY "** CRETBLID CONDITION READ/ID'D **" WS-COND-READ
036900                                             WS-COND-NEXT-ID.
037000    DISPLAY "** CRETBLID DEVICE    READ/ID'D **" WS-DEVC-READ
037100                                             WS-DEVC-NEXT-ID.
037200    DISPLAY "** CRETBLID DRUG      READ/ID'D **" WS-DRUG-READ
037300                                             WS-DRUG-NEXT-ID.
037400    DISPLAY "** CRETBLID MEASURE   READ/ID'D **" WS-MEAS-READ
037500                                             WS-MEAS-NEXT-ID.
037600    DISPLAY "** CRETBLID OBSERVE   READ/ID'D **" WS-OBSV-READ
037700                                             WS-OBSV-NEXT-ID.
037800    DISPLAY "******** NORMAL END OF JOB CRETBLID ********".
037900 999-EXIT.
038000    EXIT.
038100
038200 1000-ABEND-RTN.
038300    MOVE "1000-ABEND-RTN" TO PARA-NAME.
038400    WRITE SYSOUT-REC FROM ABEND-REC.
038500    PERFORM 850-CLOSE-FILES THRU 850-EXIT.
038600    DISPLAY "*** ABNORMAL END OF JOB - CRETBLID ***"
038700                                             UPON CONSOLE.
038800    DIVIDE ZERO-VAL INTO ONE-VAL.

000100      ******************************************************************
000200      * COPYBOOK     ALSUSAGI
000300      * DESCRIPTION   USAGI SOURCE-TO-CONCEPT MAPPING RECORD.  ONE
000400      *               LAYOUT SERVES THE MEDICATION, MEDICAL-HISTORY AND
000500      *               NEUROLOG MAPPING FILES; EACH IS LOADED WHOLE INTO
000600      *               A WORKING-STORAGE TABLE AND SCANNED LINEARLY.
000700      ******************************************************************
000800      * CHANGE LOG
000900      *  07/02/97  RTP  ORIGINAL CODING FOR THE OMOP CONVERSION PROJECT.
001000      ******************************************************************
001100       01  ALS-USAGI-REC.
001200           05  USG-SOURCE-NAME              PIC X(80).
001300           05  USG-CONCEPT-ID               PIC 9(10).
001400           05  USG-CONCEPT-NAME             PIC X(120).
001500           05  USG-DOMAIN-ID                PIC X(12).
001600               88  USG-DOMAIN-DRUG          VALUE "Drug".
001700               88  USG-DOMAIN-DEVICE        VALUE "Device".
001800           05  USG-EQUIVALENCE              PIC X(10).
001900           05  FILLER                       PIC X(20).

000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID.  PSNIDMAP.
000300 AUTHOR. JON SAYLES.
000400 INSTALLATION. COBOL DEV Center.
000500 DATE-WRITTEN. 09/16/87.
000600 DATE-COMPILED. 09/16/87.
000700 SECURITY. NON-CONFIDENTIAL.
000800
000900******************************************************************
001000*REMARKS.
001100*
001200*          THIS PROGRAM IS STEP 18 OF THE ANSWER ALS REGISTRY TO
001300*          OMOP CONVERSION SUITE.  PRSNCMB ALREADY CARRIES THE
001400*          FINAL SEQUENTIAL PERSON-ID (DEM2PRSN NUMBERED IT 1..N
001500*          AS IT READ DEMOG, SINCE PERSON HAS ONLY ONE SOURCE AND
001600*          NEEDS NO COMBINING).  THIS STEP LOADS THAT PARTICIPANT
001700*          ID / PERSON-ID PAIRING INTO A TABLE, WRITES IT OUT AS
001800*          THE PERSON-ID MAP FILE, AND THEN REWRITES THE PLACE
001900*          HOLDER PERSON-ID FIELD IN EVERY EVENT TABLE (CONDITION,
002000*          DEVICE, DRUG, MEASUREMENT, OBSERVATION, DEATH) BY
002100*          LOOKING UP EACH ROW'S CARRIED PERSON-ID-X AGAINST THAT
002200*          TABLE.  PRSNCMB ITSELF PASSES THROUGH UNCHANGED.
002300*
002400*          A ROW WHOSE PERSON-ID-X IS NOT FOUND IN THE MAP HAS NO
002500*          MATCHING DEMOGRAPHICS ROW.  ITS PERSON-ID IS LEFT AT
002600*          ZERO AND IT IS COUNTED ON THE UNMATCHED LINE OF THE
002700*          CONTROL REPORT SO OPERATIONS CAN INVESTIGATE.
002800*
002900******************************************************************
003000         INPUT FILE   -  PRSNCMB  (PERSON, COMBINED)
003100         INPUT FILE   -  CONDIDD  (CONDITION_OCCURRENCE, ID'D)
003200         INPUT FILE   -  DEVCIDD  (DEVICE_EXPOSURE, ID'D)
003300         INPUT FILE   -  DRUGIDD  (DRUG_EXPOSURE, ID'D)
003400         INPUT FILE   -  MEASIDD  (MEASUREMENT, ID'D)
003500         INPUT FILE   -  OBSVIDD  (OBSERVATION, ID'D)
003600         INPUT FILE   -  DETHCMB  (DEATH, COMBINED)
003700         OUTPUT FILE  -  PRSNMAP  (PERSON, MAPPED)
003800         OUTPUT FILE  -  PSNMAP   (PERSON-ID MAP FILE)
003900         OUTPUT FILE  -  CONDMAP  (CONDITION_OCCURRENCE, MAPPED)
004000         OUTPUT FILE  -  DEVCMAP  (DEVICE_EXPOSURE, MAPPED)
004100         OUTPUT FILE  -  DRUGMAP  (DRUG_EXPOSURE, MAPPED)
004200         OUTPUT FILE  -  MEASMAP  (MEASUREMENT, MAPPED)
004300         OUTPUT FILE  -  OBSVMAP  (OBSERVATION, MAPPED)
004400         OUTPUT FILE  -  DETHMAP  (DEATH, MAPPED)
004500         DUMP FILE    -  SYSOUT
004600******************************************************************
004700* CHANGE LOG
004800*  09/16/87  JAS  ORIGINAL CODING FOR THE OMOP CONVERSION PROJECT.
004810*  03/11/04  DWK  WS-MAP-PART-ID AND WS-LOOKUP-KEY WERE X(09) -
004820*                 THE MAP TABLE AND THE LOOKUP KEY BOTH TRUNCATED
004830*                 THE PARTICIPANT-ID BEFORE COMPARING, SO TWO
004840*                 PARTICIPANTS SHARING A 9-BYTE PREFIX MATCHED
004850*                 THE SAME MAP ROW.  BOTH WIDENED TO X(20) TO
004860*                 CARRY THE FULL ID.  TKT ALS-0911.
004900******************************************************************
005000
005100 ENVIRONMENT DIVISION.
005200 CONFIGURATION SECTION.
005300 SOURCE-COMPUTER. IBM-390.
005400 OBJECT-COMPUTER. IBM-390.
005500 SPECIAL-NAMES.
005600    C01 IS NEXT-PAGE.
005700
005800 INPUT-OUTPUT SECTION.
005900 FILE-CONTROL.
006000    SELECT SYSOUT
006100    ASSIGN TO UT-S-SYSOUT
006200      ORGANIZATION IS SEQUENTIAL.
006300
006400    SELECT PRSNCMB
006500    ASSIGN TO UT-S-PRSNCMB
006600      ACCESS MODE IS SEQUENTIAL
006700      FILE STATUS IS PRSNCMB-STATUS.
006800
006900    SELECT CONDIDD
007000    ASSIGN TO UT-S-CONDIDD
007100      ACCESS MODE IS SEQUENTIAL
007200      FILE STATUS IS CONDIDD-STATUS.
007300
007400    SELECT DEVCIDD
007500    ASSIGN TO UT-S-DEVCIDD
007600      ACCESS MODE IS SEQUENTIAL
007700      FILE STATUS IS DEVCIDD-STATUS.
007800
007900    SELECT DRUGIDD
008000    ASSIGN TO UT-S-DRUGIDD
008100      ACCESS MODE IS SEQUENTIAL
008200      FILE STATUS IS DRUGIDD-STATUS.
008300
008400    SELECT MEASIDD
008500    ASSIGN TO UT-S-MEASIDD
008600      ACCESS MODE IS SEQUENTIAL
008700      FILE STATUS IS MEASIDD-STATUS.
008800
008900    SELECT OBSVIDD
009000    ASSIGN TO UT-S-OBSVIDD
009100      ACCESS MODE IS SEQUENTIAL
009200      FILE STATUS IS OBSVIDD-STATUS.
009300
009400    SELECT DETHCMB
009500    ASSIGN TO UT-S-DETHCMB
009600      ACCESS MODE IS SEQUENTIAL
009700      FILE STATUS IS DETHCMB-STATUS.
009800
009900    SELECT PRSNMAP
010000    ASSIGN TO UT-S-PRSNMAP
010100      ACCESS MODE IS SEQUENTIAL
010200      FILE STATUS IS PRSNMAP-STATUS.
010300
010400    SELECT PSNMAP
010500    ASSIGN TO UT-S-PSNMAP
010600      ACCESS MODE IS SEQUENTIAL
010700      FILE STATUS IS PSNMAP-STATUS.
010800
010900    SELECT CONDMAP
011000    ASSIGN TO UT-S-CONDMAP
011100      ACCESS MODE IS SEQUENTIAL
011200      FILE STATUS IS CONDMAP-STATUS.
011300
011400    SELECT DEVCMAP
011500    ASSIGN TO UT-S-DEVCMAP
011600      ACCESS MODE IS SEQUENTIAL
011700      FILE STATUS IS DEVCMAP-STATUS.
011800
011900    SELECT DRUGMAP
012000    ASSIGN TO UT-S-DRUGMAP
012100      ACCESS MODE IS SEQUENTIAL
012200      FILE STATUS IS DRUGMAP-STATUS.
012300
012400    SELECT MEASMAP
012500    ASSIGN TO UT-S-MEASMAP
012600      ACCESS MODE IS SEQUENTIAL
012700      FILE STATUS IS MEASMAP-STATUS.
012800
012900    SELECT OBSVMAP
013000    ASSIGN TO UT-S-OBSVMAP
013100      ACCESS MODE IS SEQUENTIAL
013200      FILE STATUS IS OBSVMAP-STATUS.
013300
013400    SELECT DETHMAP
013500    ASSIGN TO UT-S-DETHMAP
013600      ACCESS MODE IS SEQUENTIAL
013700      FILE STATUS IS DETHMAP-STATUS.
013800
013900 DATA DIVISION.
014000 FILE SECTION.
014100 FD  SYSOUT
014200    RECORDING MODE IS F
014300    LABEL RECORDS ARE STANDARD
014400    RECORD CONTAINS 130 CHARACTERS
014500    BLOCK CONTAINS 0 RECORDS
014600    DATA RECORD IS SYSOUT-REC.
014700 01  SYSOUT-REC  PIC X(130).
014800
014900 FD  PRSNCMB
015000    RECORDING MODE IS F
015100    LABEL RECORDS ARE STANDARD
015200    RECORD CONTAINS 1078 CHARACTERS
015300    BLOCK CONTAINS 0 RECORDS
015400    DATA RECORD IS OMP-PERSON-REC.
015500 COPY OMPPRSN.
015600
015700 FD  CONDIDD
015800    RECORDING MODE IS F
015900    LABEL RECORDS ARE STANDARD
016000    RECORD CONTAINS 368 CHARACTERS
016100    BLOCK CONTAINS 0 RECORDS
016200    DATA RECORD IS CONDIDD-REC.
016300 01  CONDIDD-REC  PIC X(368).
016400
016500 FD  DEVCIDD
016600    RECORDING MODE IS F
016700    LABEL RECORDS ARE STANDARD
016800    RECORD CONTAINS 368 CHARACTERS
016900    BLOCK CONTAINS 0 RECORDS
017000    DATA RECORD IS DEVCIDD-REC.
017100 01  DEVCIDD-REC  PIC X(368).
017200
017300 FD  DRUGIDD
017400    RECORDING MODE IS F
017500    LABEL RECORDS ARE STANDARD
017600    RECORD CONTAINS 648 CHARACTERS
017700    BLOCK CONTAINS 0 RECORDS
017800    DATA RECORD IS DRUGIDD-REC.
017900 01  DRUGIDD-REC  PIC X(648).
018000
018100 FD  MEASIDD
018200    RECORDING MODE IS F
018300    LABEL RECORDS ARE STANDARD
018400    RECORD CONTAINS 897 CHARACTERS
018500    BLOCK CONTAINS 0 RECORDS
018600    DATA RECORD IS MEASIDD-REC.
018700 01  MEASIDD-REC  PIC X(897).
018800
018900 FD  OBSVIDD
019000    RECORDING MODE IS F
019100    LABEL RECORDS ARE STANDARD
019200    RECORD CONTAINS 1407 CHARACTERS
019300    BLOCK CONTAINS 0 RECORDS
019400    DATA RECORD IS OBSVIDD-REC.
019500 01  OBSVIDD-REC  PIC X(1407).
019600
019700 FD  DETHCMB
019800    RECORDING MODE IS F
019900    LABEL RECORDS ARE STANDARD
020000    RECORD CONTAINS 329 CHARACTERS
020100    BLOCK CONTAINS 0 RECORDS
020200    DATA RECORD IS DETHCMB-REC.
020300 01  DETHCMB-REC  PIC X(329).
020400
020500 FD  PRSNMAP
020600    RECORDING MODE IS F
020700    LABEL RECORDS ARE STANDARD
020800    RECORD CONTAINS 1078 CHARACTERS
020900    BLOCK CONTAINS 0 RECORDS
021000    DATA RECORD IS PRSNMAP-REC.
021100 01  PRSNMAP-REC  PIC X(1078).
021200
021300 FD  PSNMAP
021400    RECORDING MODE IS F
021500    LABEL RECORDS ARE STANDARD
021600    RECORD CONTAINS 40 CHARACTERS
021700    BLOCK CONTAINS 0 RECORDS
021800    DATA RECORD IS OMP-PERSON-ID-MAP-REC.
021900 COPY OMPPMAP.
022000
022100 FD  CONDMAP
022200    RECORDING MODE IS F
022300    LABEL RECORDS ARE STANDARD
022400    RECORD CONTAINS 368 CHARACTERS
022500    BLOCK CONTAINS 0 RECORDS
022600    DATA RECORD IS OMP-CONDITION-REC.
022700 COPY OMPCOND.
022800
022900 FD  DEVCMAP
023000    RECORDING MODE IS F
023100    LABEL RECORDS ARE STANDARD
023200    RECORD CONTAINS 368 CHARACTERS
023300    BLOCK CONTAINS 0 RECORDS
023400    DATA RECORD IS OMP-DEVICE-EXPOSURE-REC.
023500 COPY OMPDEVC.
023600
023700 FD  DRUGMAP
023800    RECORDING MODE IS F
023900    LABEL RECORDS ARE STANDARD
024000    RECORD CONTAINS 648 CHARACTERS
024100    BLOCK CONTAINS 0 RECORDS
024200    DATA RECORD IS OMP-DRUG-EXPOSURE-REC.
024300 COPY OMPDRUG.
024400
024500 FD  MEASMAP
024600    RECORDING MODE IS F
024700    LABEL RECORDS ARE STANDARD
024800    RECORD CONTAINS 897 CHARACTERS
024900    BLOCK CONTAINS 0 RECORDS
025000    DATA RECORD IS OMP-MEASUREMENT-REC.
025100 COPY OMPMEAS.
025200
025300 FD  OBSVMAP
025400    RECORDING MODE IS F
025500    LABEL RECORDS ARE STANDARD
025600    RECORD CONTAINS 1407 CHARACTERS
025700    BLOCK CONTAINS 0 RECORDS
025800    DATA RECORD IS OMP-OBSERVATION-REC.
025900 COPY OMPOBSV.
026000
026100 FD  DETHMAP
026200    RECORDING MODE IS F
026300    LABEL RECORDS ARE STANDARD
026400    RECORD CONTAINS 329 CHARACTERS
026500    BLOCK CONTAINS 0 RECORDS
026600    DATA RECORD IS OMP-DEATH-REC.
026700 COPY OMPDETH.
026800
026900 WORKING-STORAGE SECTION.
027000 01  FILE-STATUS-CODES.
027100    05  PRSNCMB-STATUS          PIC X(02).
027200        88  NO-MORE-PRSNCMB          VALUE "10".
027300    05  CONDIDD-STATUS          PIC X(02).
027400        88  NO-MORE-CONDIDD          VALUE "10".
027500    05  DEVCIDD-STATUS          PIC X(02).
027600        88  NO-MORE-DEVCIDD          VALUE "10".
027700    05  DRUGIDD-STATUS          PIC X(02).
027800        88  NO-MORE-DRUGIDD          VALUE "10".
027900    05  MEASIDD-STATUS          PIC X(02).
028000        88  NO-MORE-MEASIDD          VALUE "10".
028100    05  OBSVIDD-STATUS          PIC X(02).
028200        88  NO-MORE-OBSVIDD          VALUE "10".
028300    05  DETHCMB-STATUS          PIC X(02).
028400        88  NO-MORE-DETHCMB          VALUE "10".
028500    05  PRSNMAP-STATUS          PIC X(02).
028600        88  PRSNMAP-WRITE-OK         VALUE "00".
028700    05  PSNMAP-STATUS           PIC X(02).
028800        88  PSNMAP-WRITE-OK          VALUE "00".
028900    05  CONDMAP-STATUS          PIC X(02).
029000        88  CONDMAP-WRITE-OK         VALUE "00".
029100    05  DEVCMAP-STATUS          PIC X(02).
029200        88  DEVCMAP-WRITE-OK         VALUE "00".
029300    05  DRUGMAP-STATUS          PIC X(02).
029400        88  DRUGMAP-WRITE-OK         VALUE "00".
029500    05  MEASMAP-STATUS          PIC X(02).
029600        88  MEASMAP-WRITE-OK         VALUE "00".
029700    05  OBSVMAP-STATUS          PIC X(02).
029800        88  OBSVMAP-WRITE-OK         VALUE "00".
029900    05  DETHMAP-STATUS          PIC X(02).
030000        88  DETHMAP-WRITE-OK         VALUE "00".
030150* TABLE VIEW OF ALL SIXTEEN STATUS BYTES FOR THE 999-CLEANUP
030160* ABEND SNAP.
030170 01  WS-FILE-STATUS-REDEF REDEFINES FILE-STATUS-CODES.
030180    05  WS-FILE-STATUS-TBL OCCURS 16 TIMES PIC X(02).
030190
030200 COPY ALSABND.
030300
030400 01  COUNTERS-IDXS-AND-ACCUMULATORS.
030500    05  WS-PRSN-READ            PIC 9(07) COMP.
030600    05  WS-COND-READ            PIC 9(07) COMP.
030700    05  WS-DEVC-READ            PIC 9(07) COMP.
030800    05  WS-DRUG-READ            PIC 9(07) COMP.
030900    05  WS-MEAS-READ            PIC 9(07) COMP.
031000    05  WS-OBSV-READ            PIC 9(07) COMP.
031100    05  WS-DETH-READ            PIC 9(07) COMP.
031200    05  WS-UNMATCHED-COUNT      PIC 9(07) COMP.
031300    05  WS-MAP-SUB              PIC 9(05) COMP.
031400    05  FILLER                  PIC X(04).
031420* TABLE VIEW OF THE SEVEN READ COUNTERS - 999-CLEANUP WALKS THIS
031430* INSTEAD OF NAMING EACH DOMAIN ON ITS OWN DISPLAY LINE.
031440 01  WS-READ-COUNTS-REDEF REDEFINES COUNTERS-IDXS-AND-ACCUMULATORS.
031450    05  WS-READ-COUNT-TBL OCCURS 7 TIMES PIC 9(07) COMP.
031500
031600 01  WS-MAP-TABLE-AREA.
031700    05  WS-MAP-COUNT            PIC 9(05) COMP.
031800    05  WS-MAP-ROW OCCURS 2000 TIMES.
031900        10  WS-MAP-PART-ID          PIC X(20).
032000        10  WS-MAP-PERSON-ID        PIC 9(09).
032100
032200 01  WS-LOOKUP-FIELDS.
032300    05  WS-LOOKUP-KEY           PIC X(20).
032400    05  WS-LOOKUP-RESULT        PIC 9(09).
032500    05  WS-LOOKUP-FOUND         PIC 9(01) COMP.
032600        88  WS-LOOKUP-WAS-FOUND     VALUE 1.
032700        88  WS-LOOKUP-NOT-FOUND     VALUE 0.
032750* ALPHA VIEW OF THE KEY/RESULT PAIR FOR THE UNMATCHED-ROW TRACE
032760* LINE WRITTEN WHEN 910-LOOKUP-PERSON-ID COMES BACK NOT FOUND.
032765* 03/11/04 DWK - WS-MAP-PART-ID AND WS-LOOKUP-KEY WERE X(09),
032766* TRUNCATING THE PARTICIPANT-ID BEFORE THE TABLE SEARCH.  TWO
032767* PARTICIPANTS SHARING A 9-BYTE PREFIX MATCHED THE SAME ROW.
032768* WIDENED TO X(20); THIS REDEFINES GREW TO MATCH.  TKT ALS-0911.
032770 01  WS-LOOKUP-KEY-RESULT REDEFINES WS-LOOKUP-FIELDS PIC X(30).
032800
032900 PROCEDURE DIVISION.
033000
033100    PERFORM 000-HOUSEKEEPING THRU 000-EXIT.
033200    PERFORM 100-DO-CONDITION THRU 100-EXIT
033300        UNTIL NO-MORE-CONDIDD.
033400    PERFORM 200-DO-DEVICE THRU 200-EXIT
033500        UNTIL NO-MORE-DEVCIDD.
033600    PERFORM 300-DO-DRUG THRU 300-EXIT
033700        UNTIL NO-MORE-DRUGIDD.
033800    PERFORM 400-DO-MEASUREMENT THRU 400-EXIT
033900        UNTIL NO-MORE-MEASIDD.
034000    PERFORM 500-DO-OBSERVATION THRU 500-EXIT
034100        UNTIL NO-MORE-OBSVIDD.
034200    PERFORM 600-DO-DEATH THRU 600-EXIT
034300        UNTIL NO-MORE-DETHCMB.
034400    PERFORM 999-CLEANUP THRU 999-EXIT.
034500    STOP RUN.
034600
034700 000-HOUSEKEEPING.
034800    MOVE "000-HOUSEKEEPING" TO PARA-NAME.
034900    MOVE "PSNIDMAP" TO ABND-PROGRAM-ID.
035000    MOVE 0 TO WS-PRSN-READ, WS-COND-READ, WS-DEVC-READ.
035100    MOVE 0 TO WS-DRUG-READ, WS-MEAS-READ, WS-OBSV-READ.
035200    MOVE 0 TO WS-DETH-READ, WS-UNMATCHED-COUNT, WS-MAP-COUNT.
035300    PERFORM 800-OPEN-FILES THRU 800-EXIT.
035400    PERFORM 810-LOAD-PERSON-MAP THRU 810-EXIT.
035500    PERFORM 901-READ-CONDIDD THRU 901-EXIT.
035600    PERFORM 902-READ-DEVCIDD THRU 902-EXIT.
035700    PERFORM 903-READ-DRUGIDD THRU 903-EXIT.
035800    PERFORM 904-READ-MEASIDD THRU 904-EXIT.
035900    PERFORM 905-READ-OBSVIDD THRU 905-EXIT.
036000    PERFORM 906-READ-DETHCMB THRU 906-EXIT.
036100 000-EXIT.
036200    EXIT.
036300
036400 810-LOAD-PERSON-MAP.
036500    MOVE "810-LOAD-PERSON-MAP" TO PARA-NAME.
036600    READ PRSNCMB INTO OMP-PERSON-REC.
036700    PERFORM 815-LOAD-PERSON-ROW THRU 815-EXIT
036800        UNTIL NO-MORE-PRSNCMB.
036900 810-EXIT.
037000    EXIT.
037100
037200 815-LOAD-PERSON-ROW.
037300    MOVE "815-LOAD-PERSON-ROW" TO PARA-NAME.
037400    ADD 1 TO WS-PRSN-READ.
037500    ADD 1 TO WS-MAP-COUNT.
037600    MOVE PRS-PERSON-ID-X TO WS-MAP-PART-ID (WS-MAP-COUNT).
037700    MOVE PRS-PERSON-ID TO WS-MAP-PERSON-ID (WS-MAP-COUNT).
037800    MOVE OMP-PERSON-REC TO PRSNMAP-REC.
037900    WRITE PRSNMAP-REC.
038000    MOVE SPACES TO OMP-PERSON-ID-MAP-REC.
038100    MOVE PRS-PERSON-ID-X TO PMP-PARTICIPANT-ID.
038200    MOVE PRS-PERSON-ID TO PMP-PERSON-ID.
038300    WRITE OMP-PERSON-ID-MAP-REC.
038400    READ PRSNCMB INTO OMP-PERSON-REC.
038500 815-EXIT.
038600    EXIT.
038700
038800 100-DO-CONDITION.
038900    MOVE "100-DO-CONDITION" TO PARA-NAME.
039000    ADD 1 TO WS-COND-READ.
039100    MOVE CONDIDD-REC TO OMP-CONDITION-REC.
039200    MOVE CND-PERSON-ID-X TO WS-LOOKUP-KEY.
039300    PERFORM 920-SCAN-MAP-TABLE THRU 920-EXIT.
039400    IF WS-LOOKUP-WAS-FOUND
039500        MOVE WS-LOOKUP-RESULT TO CND-PERSON-ID
039600    ELSE
039700        MOVE 0 TO CND-PERSON-ID
039800        ADD 1 TO WS-UNMATCHED-COUNT
039900    END-IF.
040000    WRITE OMP-CONDITION-REC.
040100    PERFORM 901-READ-CONDIDD THRU 901-EXIT.
040200 100-EXIT.
040300    EXIT.
040400
040500 200-DO-DEVICE.
040600    MOVE "200-DO-DEVICE" TO PARA-NAME.
040700    ADD 1 TO WS-DEVC-READ.
040800    MOVE DEVCIDD-REC TO OMP-DEVICE-EXPOSURE-REC.
040900    MOVE DEV-PERSON-ID-X TO WS-LOOKUP-KEY.
041000    PERFORM 920-SCAN-MAP-TABLE THRU 920-EXIT.
041100    IF WS-LOOKUP-WAS-FOUND
041200        MOVE WS-LOOKUP-RESULT TO DEV-PERSON-ID
041300    ELSE
041400        MOVE 0 TO DEV-PERSON-ID
041500        ADD 1 TO WS-UNMATCHED-COUNT
041600    END-IF.
041700    WRITE OMP-DEVICE-EXPOSURE-REC.
041800    PERFORM 902-READ-DEVCIDD THRU 902-EXIT.
041900 200-EXIT.
042000    EXIT.
042100
042200 300-DO-DRUG.
042300    MOVE "300-DO-DRUG" TO PARA-NAME.
042400    ADD 1 TO WS-DRUG-READ.
042500    MOVE DRUGIDD-REC TO OMP-DRUG-EXPOSURE-REC.
042600    MOVE DRG-PERSON-ID-X TO WS-LOOKUP-KEY.
042700    PERFORM 920-SCAN-MAP-TABLE THRU 920-EXIT.
042800    IF WS-LOOKUP-WAS-FOUND
042900        MOVE WS-LOOKUP-RESULT TO DRG-PERSON-ID
043000    ELSE
043100        MOVE 0 TO DRG-PERSON-ID
043200        ADD 1 TO WS-UNMATCHED-COUNT
043300    END-IF.
043400    WRITE OMP-DRUG-EXPOSURE-REC.
043500    PERFORM 903-READ-DRUGIDD THRU 903-EXIT.
043600 300-EXIT.
043700    EXIT.
043800
043900 400-DO-MEASUREMENT.
044000    MOVE "400-DO-MEASUREMENT" TO PARA-NAME.
044100    ADD 1 TO WS-MEAS-READ.
044200    MOVE MEASIDD-REC TO OMP-MEASUREMENT-REC.
044300    MOVE MEA-PERSON-ID-X TO WS-LOOKUP-KEY.
044400    PERFORM 920-SCAN-MAP-TABLE THRU 920-EXIT.
044500    IF WS-LOOKUP-WAS-FOUND
044600        MOVE WS-LOOKUP-RESULT TO MEA-PERSON-ID
044700    ELSE
044800        MOVE 0 TO MEA-PERSON-ID
044900        ADD 1 TO WS-UNMATCHED-COUNT
045000    END-IF.
045100    WRITE OMP-MEASUREMENT-REC.
045200    PERFORM 904-READ-MEASIDD THRU 904-EXIT.
045300 400-EXIT.
045400    EXIT.
045500
045600 500-DO-OBSERVATION.
045700    MOVE "500-DO-OBSERVATION" TO PARA-NAME.
045800    ADD 1 TO WS-OBSV-READ.
045900    MOVE OBSVIDD-REC TO OMP-OBSERVATION-REC.
046000    MOVE OBS-PERSON-ID-X TO WS-LOOKUP-KEY.
046100    PERFORM 920-SCAN-MAP-TABLE THRU 920-EXIT.
046200    IF WS-LOOKUP-WAS-FOUND
046300        MOVE WS-LOOKUP-RESULT TO OBS-PERSON-ID
046400    ELSE
046500        MOVE 0 TO OBS-PERSON-ID
046600        ADD 1 TO WS-UNMATCHED-COUNT
046700    END-IF.
046800    WRITE OMP-OBSERVATION-REC.
046900    PERFORM 905-READ-OBSVIDD THRU 905-EXIT.
047000 500-EXIT.
047100    EXIT.
047200
047300 600-DO-DEATH.
047400    MOVE "600-DO-DEATH" TO PARA-NAME.
047500    ADD 1 TO WS-DETH-READ.
047600    MOVE DETHCMB-REC TO OMP-DEATH-REC.
047700    MOVE DTH-PERSON-ID-X TO WS-LOOKUP-KEY.
047800    PERFORM 920-SCAN-MAP-TABLE THRU 920-EXIT.
047900    IF WS-LOOKUP-WAS-FOUND
048000        MOVE WS-LOOKUP-RESULT TO DTH-PERSON-ID
048100    ELSE
048200        MOVE 0 TO DTH-PERSON-ID
048300        ADD 1 TO WS-UNMATCHED-COUNT
048400    END-IF.
048500    WRITE OMP-DEATH-REC.
048600    PERFORM 906-READ-DETHCMB THRU 906-EXIT.
048700 600-EXIT.
048800    EXIT.
048900
049000 920-SCAN-MAP-TABLE.
049100    MOVE "920-SCAN-MAP-TABLE" TO PARA-NAME.
049200    SET WS-LOOKUP-NOT-FOUND TO TRUE.
049300    PERFORM 925-CHECK-MAP-ROW THRU 925-EXIT
049400        VARYING WS-MAP-SUB FROM 1 BY 1
049500        UNTIL WS-MAP-SUB > WS-MAP-COUNT
049600           OR WS-LOOKUP-WAS-FOUND.
049700 920-EXIT.
049800    EXIT.
049900
050000 925-CHECK-MAP-ROW.
050100    MOVE "925-CHECK-MAP-ROW" TO PARA-NAME.
050200    IF WS-MAP-PART-ID (WS-MAP-SUB) = WS-LOOKUP-KEY
050300        SET WS-LOOKUP-WAS-FOUND TO TRUE
050400        MOVE WS-MAP-PERSON-ID (WS-MAP-SUB) TO WS-LOOKUP-RESULT
050500    END-IF.
050600 925-EXIT.
050700    EXIT.
050800
050900 800-OPEN-FILES.
051000    MOVE "800-OPEN-FILES" TO PARA-NAME.
051100    OPEN INPUT PRSNCMB, CONDIDD, DEVCIDD, DRUGIDD, MEASIDD.
051200    OPEN INPUT OBSVIDD, DETHCMB.
051300    OPEN OUTPUT PRSNMAP, PSNMAP, CONDMAP, DEVCMAP, DRUGMAP.
051400    OPEN OUTPUT MEASMAP, OBSVMAP, DETHMAP, SYSOUT.
051500 800-EXIT.
051600    EXIT.
051700
051800 850-CLOSE-FILES.
051900    MOVE "850-CLOSE-FILES" TO PARA-NAME.
052000    CLOSE PRSNCMB, CONDIDD, DEVCIDD, DRUGIDD, MEASIDD.
052100    CLOSE OBSVIDD, DETHCMB.
052200    CLOSE PRSNMAP, PSNMAP, CONDMAP, DEVCMAP, DRUGMAP.
052300    CLOSE MEASMAP, OBSVMAP, DETHMAP, SYSOUT.
052400 850-EXIT.
052500    EXIT.
052600
052700 901-READ-CONDIDD.
052800    MOVE "901-READ-CONDIDD" TO PARA-NAME.
052900    READ CONDIDD.
053000 901-EXIT.
053100    EXIT.
053200
053300 902-READ-DEVCIDD.
053400    MOVE "902-READ-DEVCIDD" TO PARA-NAME.
053500    READ DEVCIDD.
053600 902-EXIT.
053700    EXIT.
053800
053900 903-READ-DRUGIDD.
054000    MOVE "903-READ-DRUGIDD" TO PARA-NAME.
054100    READ DRUGIDD.
054200 903-EXIT.
054300    EXIT.
054400
054500 904-READ-MEASIDD.
054600    MOVE "904-READ-MEASIDD" TO PARA-NAME.
054700    READ MEASIDD.
054800 904-EXIT.
054900    EXIT.
055000
055100 905-READ-OBSVIDD.
055200    MOVE "905-READ-OBSVIDD" TO PARA-NAME.
055300    READ OBSVIDD.
055400 905-EXIT.
055500    EXIT.
055600
055700 906-READ-DETHCMB.
055800    MOVE "906-READ-DETHCMB" TO PARA-NAME.
055900    READ DETHCMB.
056000 906-EXIT.
056100    EXIT.
056200
056300 999-CLEANUP.
056400    MOVE "999-CLEANUP" TO PARA-NAME.
056500    PERFORM 850-CLOSE-FILES THRU 850-EXIT.
056600    DISPLAY "** PSNIDMAP PERSONS MAPPED  **" WS-PRSN-READ.
056700    DISPLAY "** PSNIDMAP CONDITION READ  **" WS-COND-READ.
056800    DISPLAY "** PSNIDMAP DEVICE    READ  **" WS-DEVC-READ.
056900    DISPLAY "** PSNIDMAP DRUG      READ  **" WS-DRUG-READ.
057000    DISPLAY "** PSNIDMAP MEASURE   READ  **" WS-MEAS-READ.
057100    DISPLAY "** PSNIDMAP OBSERVE   READ  **" WS-OBSV-READ.
057200    DISPLAY "** PSNIDMAP DEATH     READ  **" WS-DETH-READ.
057300    DISPLAY "** PSNIDMAP UNMATCHED ROWS  **" WS-UNMATCHED-COUNT.
057400    DISPLAY "******** NORMAL END OF JOB PSNIDMAP ********".
057500 999-EXIT.
057600    EXIT.
057700
057800 1000-ABEND-RTN.
057900    MOVE "1000-ABEND-RTN" TO PARA-NAME.
058000    WRITE SYSOUT-REC FROM ABEND-REC.
058100    PERFORM 850-CLOSE-FILES THRU 850-EXIT.
058200    DISPLAY "*** ABNORMAL END OF JOB - PSNIDMAP ***"
058300                                             UPON CONSOLE.
058400    DIVIDE ZERO-VAL INTO ONE-VAL.

000100      ******************************************************************
000200      * COPYBOOK     ALSMEDLG
000300      * DESCRIPTION   ANSWER ALS REGISTRY - MEDICATIONS LOG SOURCE
000400      *               RECORD.  DRUG NAME IS MATCHED CASE-INSENSITIVELY
000500      *               AGAINST THE USAGI MEDICATION MAPPING TABLE.
000600      ******************************************************************
000700      * CHANGE LOG
000800      *  05/21/97  RTP  ORIGINAL CODING FOR THE OMOP CONVERSION PROJECT.
000900      *  10/05/98  MKH  ADDED MEDU/MEDFREQ/MEDRTE "OTHER-SPECIFY" TEXT
001000      *                 COLUMNS PER SITE COORDINATOR REQUEST.
001100      ******************************************************************
001200       01  ALS-MEDLOG-REC.
001300           05  MED-PARTICIPANT-ID          PIC X(20).
001400           05  MED-DRUG-NAME               PIC X(60).
001500           05  MED-MEDDOSE                 PIC X(12).
001600           05  MED-MEDU                    PIC 9(02).
001700               88  MED-MEDU-OTHER          VALUE 99.
001800           05  MED-MEDUOTSP                PIC X(30).
001900           05  MED-MEDFREQ                 PIC 9(02).
002000               88  MED-MEDFREQ-OTHER       VALUE 99.
002100           05  MED-MEDFRQSP                PIC X(30).
002200           05  MED-MEDRTE                  PIC 9(02).
002300               88  MED-MEDRTE-OTHER        VALUE 99.
002400           05  MED-MEDRTESP                PIC X(30).
002500           05  MED-MEDIND                  PIC X(60).
002600           05  MED-MEDSTDT                 PIC S9(07).
002700           05  MED-MEDSTDT-X REDEFINES MED-MEDSTDT
002800                                       PIC X(07).
002900           05  MED-MEDENDDT                PIC S9(07).
003000           05  MED-MEDENDDT-X REDEFINES MED-MEDENDDT
003100                                       PIC X(07).
003200           05  FILLER                      PIC X(20).

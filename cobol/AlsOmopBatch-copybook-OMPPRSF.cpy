000100      ******************************************************************
000200      * COPYBOOK     OMPPRSF
000300      * DESCRIPTION   OMOP PERSON RECORD, FULL CANONICAL COLUMN FORM.
000400      *               CARRIES EVERY COLUMN OF THE STANDARD OMOP PERSON
000500      *               TABLE - THE COLUMNS THIS STUDY DOES NOT POPULATE
000600      *               ARE CARRIED AS SPACES/ZEROS SO A DOWNSTREAM LOAD
000700      *               DOES NOT HAVE TO WORRY ABOUT A SHORT RECORD.
000800      ******************************************************************
000900      * CHANGE LOG
001000      *  09/24/03  MLK  ORIGINAL CODING FOR THE ADD-MISSING-COLUMNS STEP
001100      *                 OF THE OMOP CONVERSION PROJECT.  TKT ALS-0805.
001200      ******************************************************************
001300       01  OMP-PERSON-FINAL-REC.
001400           05  PRF-PERSON-ID                PIC 9(09).
001500           05  PRF-PERSON-SOURCE-VALUE      PIC X(250).
001600           05  PRF-GENDER-CONCEPT-ID        PIC 9(10).
001700           05  PRF-GENDER-SOURCE-VALUE      PIC X(250).
001800           05  PRF-YEAR-OF-BIRTH            PIC 9(04).
001900           05  PRF-RACE-CONCEPT-ID          PIC 9(10).
002000           05  PRF-RACE-SOURCE-VALUE        PIC X(250).
002100           05  PRF-ETHNICITY-CONCEPT-ID     PIC 9(10).
002200           05  PRF-ETHNICITY-SOURCE-VALUE   PIC X(250).
002300           05  PRF-CARE-SITE-ID             PIC 9(04).
002400      * COLUMNS BELOW ARE PART OF THE STANDARD OMOP PERSON TABLE BUT
002500      * ARE NOT SOURCED BY THIS STUDY - CARRIED EMPTY.
002600           05  PRF-MONTH-OF-BIRTH           PIC 9(02).
002700           05  PRF-DAY-OF-BIRTH             PIC 9(02).
002800           05  PRF-BIRTH-DATETIME           PIC X(10).
002900           05  PRF-LOCATION-ID              PIC 9(09).
003000           05  PRF-PROVIDER-ID              PIC 9(09).
003100           05  PRF-GENDER-SOURCE-CONID      PIC 9(10).
003200           05  PRF-RACE-SOURCE-CONID        PIC 9(10).
003300           05  PRF-ETHNICITY-SOURCE-CONID   PIC 9(10).
003400           05  FILLER                       PIC X(05).

000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID.  VIT2MEAS.
000300 AUTHOR. JON SAYLES.
000400 INSTALLATION. COBOL DEV Center.
000500 DATE-WRITTEN. 05/14/87.
000600 DATE-COMPILED. 05/14/87.
000700 SECURITY. NON-CONFIDENTIAL.
000800
000900    ******************************************************************
001000    *REMARKS.
001100    *
001200    *          THIS PROGRAM IS STEP 9 OF THE ANSWER ALS REGISTRY TO
001300    *          OMOP CONVERSION SUITE.  IT TURNS THE VITAL SIGNS FILE
001400    *          INTO THE OMOP MEASUREMENT WORK FILE - UP TO EIGHT ROWS
001500    *          PER INPUT ROW (TEMP, SYSTOLIC/DIASTOLIC BP, HR, RR,
001600    *          WEIGHT, HEIGHT, BMI).  ALL EIGHT VALUES ARRIVE AS DIRTY
001700    *          TEXT AND MUST BE SCRUBBED BEFORE THEY CAN BE USED.
001800    *
001900    ******************************************************************
002000             INPUT FILE   -  ALSVTSN  (VITAL SIGNS SOURCE)
002100             OUTPUT FILE  -  MEASWK   (MEASUREMENT WORK FILE)
002200             DUMP FILE    -  SYSOUT
002300    ******************************************************************
002400    * CHANGE LOG
002500    *  05/14/87  JAS  ORIGINAL CODING FOR THE OMOP CONVERSION PROJECT.
002600    *  06/30/98  MKH  TEMPERATURE ROUTE NOW FALLS BACK TO THE TEMPRTSP
002700    *                 FREE-TEXT COLUMN WHEN TEMPRT ITSELF IS UNUSABLE.
002800    *  06/23/03  MLK  TEMPU-BLANK INFERENCE RANGE ADDED (35-40 C,
002900    *                 95-104 F) - SEVERAL SITES NEVER POPULATE TEMPU.
003000    *                 TKT ALS-0748.
003010    *  03/11/04  DWK  MEA-PERSON-ID-X WAS ONLY 9 BYTES - TWO
003020    *                 PARTICIPANTS SHARING A 9-BYTE PREFIX WOULD
003030    *                 COLLAPSE INTO ONE PERSON DOWNSTREAM.  MOVES THE
003040    *                 FULL PARTICIPANT ID NOW.  TKT ALS-0911.
003050    *  03/11/04  DWK  750-CHECK-TEMPORAL-TEXT ONLY CAUGHT AN EXACT
003060    *                 "TEMPORAL" SUBSTRING - A MISSPELLED OR ABBREVIATED
003070    *                 ROUTE FELL THROUGH TO THE OTHER-ROUTE BUCKET.
003080    *                 ADDED THE 756/758 FUZZY WINDOW SCAN AS A FALLBACK
003090    *                 WHEN THE PLAIN SCAN COMES UP EMPTY.  TKT ALS-0911.
003095    *  03/11/04  DWK  WS-NUM-VALUE WAS DISPLAY - MADE IT COMP-3 TO
003096    *                 MATCH HOW THIS SHOP CARRIES S9(N)V99 WORK
003097    *                 FIELDS ELSEWHERE.  TKT ALS-0911.
003100    ******************************************************************
003200
003300 ENVIRONMENT DIVISION.
003400 CONFIGURATION SECTION.
003500 SOURCE-COMPUTER. IBM-390.
003600 OBJECT-COMPUTER. IBM-390.
003700 SPECIAL-NAMES.
003800     C01 IS NEXT-PAGE.
003900
004000 INPUT-OUTPUT SECTION.
004100 FILE-CONTROL.
004200     SELECT SYSOUT
004300     ASSIGN TO UT-S-SYSOUT
004400       ORGANIZATION IS SEQUENTIAL.
004500
004600     SELECT ALSVTSN
004700     ASSIGN TO UT-S-ALSVTSN
004800       ACCESS MODE IS SEQUENTIAL
004900       FILE STATUS IS ALSVTSN-STATUS.
005000
005100     SELECT MEASWK
005200     ASSIGN TO UT-S-MEASWK
005300       ACCESS MODE IS SEQUENTIAL
005400       FILE STATUS IS MEASWK-STATUS.
005500
005600 DATA DIVISION.
005700 FILE SECTION.
005800 FD  SYSOUT
005900     RECORDING MODE IS F
006000     LABEL RECORDS ARE STANDARD
006100     RECORD CONTAINS 130 CHARACTERS
006200     BLOCK CONTAINS 0 RECORDS
006300     DATA RECORD IS SYSOUT-REC.
006400 01  SYSOUT-REC  PIC X(130).
006500
006600 FD  ALSVTSN
006700     RECORDING MODE IS F
006800     LABEL RECORDS ARE STANDARD
006900     RECORD CONTAINS 136 CHARACTERS
007000     BLOCK CONTAINS 0 RECORDS
007100     DATA RECORD IS ALS-VITSN-REC.
007200 COPY ALSVITSN.
007300
007400 FD  MEASWK
007500     RECORDING MODE IS F
007600     LABEL RECORDS ARE STANDARD
007700     RECORD CONTAINS 897 CHARACTERS
007800     BLOCK CONTAINS 0 RECORDS
007900     DATA RECORD IS OMP-MEASUREMENT-REC.
008000 COPY OMPMEAS.
008100
008200 WORKING-STORAGE SECTION.
008300 01  FILE-STATUS-CODES.
008400     05  ALSVTSN-STATUS          PIC X(02).
008500         88  NO-MORE-ALSVTSN         VALUE "10".
008600     05  MEASWK-STATUS           PIC X(02).
008700         88  MEASWK-WRITE-OK          VALUE "00".
008800
008850* TABLE VIEW OF BOTH STATUS BYTES FOR THE 999-CLEANUP ABEND SNAP.
008860 01  WS-FILE-STATUS-REDEF REDEFINES FILE-STATUS-CODES.
008870     05  WS-FILE-STATUS-TBL OCCURS 2 TIMES PIC X(02).
008900 COPY ALSABND.
009000
009100 01  COUNTERS-IDXS-AND-ACCUMULATORS.
009200     05  RECORDS-READ            PIC 9(07) COMP.
009300     05  RECORDS-WRITTEN         PIC 9(07) COMP.
009400     05  WS-CHAR-SUB             PIC 9(02) COMP.
009500     05  WS-CLEAN-LEN            PIC 9(02) COMP.
009600     05  WS-DEC-LEN              PIC 9(02) COMP.
009700     05  WS-START-POS            PIC 9(02) COMP.
009800     05  WS-TEMPRTSP-POS         PIC 9(02) COMP.
009900     05  FILLER                  PIC X(06).
009910* TABLE VIEW OF THE TWO READ/WRITE COUNTERS FOR THE END-OF-JOB
009920* SUMMARY LINE ON SYSOUT.
009930 01  WS-VIT-COUNTS-REDEF REDEFINES COUNTERS-IDXS-AND-ACCUMULATORS.
009940     05  WS-VIT-COUNT-TBL OCCURS 2 TIMES PIC 9(07) COMP.
009950     05  FILLER                  PIC 9(10) COMP.
009960     05  FILLER                  PIC X(06).
010000
010100 01  WS-SWITCHES.
010200     05  WS-NUM-VALID-SW         PIC X(01).
010300         88  WS-NUM-VALID            VALUE "Y".
010400     05  WS-NEG-SW               PIC X(01).
010500         88  WS-NUM-NEGATIVE         VALUE "Y".
010600     05  WS-SEEN-DOT-SW          PIC X(01).
010700     05  WS-ROUTE-FOUND-SW       PIC X(01).
010800         88  WS-ROUTE-FOUND          VALUE "Y".
010900     05  WS-TEMPORAL-FOUND-SW    PIC X(01).
011000         88  WS-TEMPORAL-FOUND       VALUE "Y".
011100     05  WS-BPPOS-FOUND-SW       PIC X(01).
011200         88  WS-BPPOS-FOUND          VALUE "Y".
011300     05  FILLER                  PIC X(02).
011400
011500* NUMERIC-CLEANUP WORK AREA - SHARED BY ALL EIGHT MEASUREMENT-BUILD
011600* PARAGRAPHS.  A DIRTY X(08) VALUE IS MOVED TO WS-RAW-TEXT, THEN
011700* 700-CLEAN-NUMERIC-FIELD SCRUBS OUT ANYTHING BUT DIGITS, A SIGN AND A
011800* DECIMAL POINT AND LEAVES THE RESULT IN WS-NUM-VALUE.
011900 01  WS-CLEAN-AREA.
012000     05  WS-RAW-TEXT              PIC X(08).
012100     05  WS-DIGITS-BUFFER         PIC X(08).
012200     05  WS-CLEAN-NUM             PIC 9(08).
012300     05  WS-CLEAN-NUM-X REDEFINES WS-CLEAN-NUM
012400                                  PIC X(08).
012500     05  WS-NUM-VALUE             PIC S9(07)V99 COMP-3.
012600
012700 01  WS-TEMPORAL-TEXT-UC          PIC X(20).
012710
012720* 03/11/04 DWK - WORK AREA FOR THE FUZZY-MATCH FALLBACK ADDED TO
012730* 750-CHECK-TEMPORAL-TEXT.  WHEN THE ROUTE FREE TEXT DOES NOT
012740* CONTAIN THE LITERAL "TEMPORAL" AS A SUBSTRING, AN 8-BYTE WINDOW
012750* IS SLID ACROSS THE TEXT AND SCORED CHARACTER-BY-CHARACTER
012760* AGAINST THE LITERAL.  A WINDOW THAT MATCHES 7 OF THE 8
012770* CHARACTERS (A RATIO OF .875, WHICH CLEARS THE .8 THRESHOLD) IS
012780* TREATED AS A TEMPORAL HIT.  TKT ALS-0911.
012790 01  WS-TEMPORAL-LITERAL          PIC X(08) VALUE "TEMPORAL".
012800 01  WS-FUZZY-WORK-AREA.
012810     05  WS-FUZZY-CHAR-SUB       PIC 9(02) COMP.
012820     05  WS-FUZZY-ABS-POS        PIC 9(02) COMP.
012830     05  WS-FUZZY-MATCH-CT       PIC 9(02) COMP.
012840     05  FILLER                  PIC X(02).
012900 01  WS-CONCEPT-AREA.
013000     05  WS-ROUTE-CONCEPT         PIC 9(10).
013100     05  WS-BPPOS-CONCEPT         PIC 9(10).
013200
013300 01  WS-BUILD-AREA.
013400     05  WS-MEAS-DATE             PIC X(10).
013500     05  WS-CALL-OUT-YEAR         PIC 9(04).
013600     05  WS-UNIT-SOURCE-VALUE     PIC X(20).
013700     05  FILLER                   PIC X(06).
013800
013900 01  WS-VISIT-ID-AREA.
014000     05  WS-VISIT-ID              PIC X(30).
014100     05  FILLER                   PIC X(05).
014200
014300 PROCEDURE DIVISION.
014400
014500     PERFORM 000-HOUSEKEEPING THRU 000-EXIT.
014600     PERFORM 100-MAINLINE THRU 100-EXIT
014700         UNTIL NO-MORE-ALSVTSN.
014800     PERFORM 999-CLEANUP THRU 999-EXIT.
014900     STOP RUN.
015000
015100 000-HOUSEKEEPING.
015200     MOVE "000-HOUSEKEEPING" TO PARA-NAME.
015300     MOVE "VIT2MEAS" TO ABND-PROGRAM-ID.
015400     MOVE 0 TO RECORDS-READ, RECORDS-WRITTEN.
015500     PERFORM 800-OPEN-FILES THRU 800-EXIT.
015600     PERFORM 900-READ-ALSVTSN THRU 900-EXIT.
015700 000-EXIT.
015800     EXIT.
015900
016000 100-MAINLINE.
016100     MOVE "100-MAINLINE" TO PARA-NAME.
016200     ADD 1 TO RECORDS-READ.
016300     PERFORM 210-BUILD-VISIT-FIELDS THRU 210-EXIT.
016400     PERFORM 300-BUILD-TEMP-ROW THRU 300-EXIT.
016500     PERFORM 310-BUILD-BPSYS-ROW THRU 310-EXIT.
016600     PERFORM 320-BUILD-BPDIAS-ROW THRU 320-EXIT.
016700     PERFORM 330-BUILD-HR-ROW THRU 330-EXIT.
016800     PERFORM 340-BUILD-RR-ROW THRU 340-EXIT.
016900     PERFORM 350-BUILD-WEIGHT-ROW THRU 350-EXIT.
017000     PERFORM 360-BUILD-HEIGHT-ROW THRU 360-EXIT.
017100     PERFORM 370-BUILD-BMI-ROW THRU 370-EXIT.
017200     PERFORM 900-READ-ALSVTSN THRU 900-EXIT.
017300 100-EXIT.
017400     EXIT.
017500
017600 210-BUILD-VISIT-FIELDS.
017700     MOVE "210-BUILD-VISIT-FIELDS" TO PARA-NAME.
017800     IF VSN-VSDT-X = SPACES
017900         MOVE "1900-01-01" TO WS-MEAS-DATE
018000     ELSE
018100         CALL "RELDCNVT" USING VSN-VSDT,
018200                                WS-MEAS-DATE,
018300                                WS-CALL-OUT-YEAR
018400     END-IF.
018500     MOVE SPACES TO WS-VISIT-ID.
018600     IF VSN-VSDT-X = SPACES
018700         STRING VSN-PARTICIPANT-ID DELIMITED BY SPACE
018800                 "_0"              DELIMITED BY SIZE
018900                 INTO WS-VISIT-ID
019000     ELSE
019100         STRING VSN-PARTICIPANT-ID DELIMITED BY SPACE
019200                 "_"               DELIMITED BY SIZE
019300                 VSN-VSDT          DELIMITED BY SIZE
019400                 INTO WS-VISIT-ID
019500     END-IF.
019600 210-EXIT.
019700     EXIT.
019800
019900 300-BUILD-TEMP-ROW.
020000     MOVE "300-BUILD-TEMP-ROW" TO PARA-NAME.
020100     MOVE VSN-TEMP TO WS-RAW-TEXT.
020200     PERFORM 700-CLEAN-NUMERIC-FIELD THRU 700-EXIT.
020300     IF NOT WS-NUM-VALID
020400         GO TO 300-EXIT
020500     END-IF.
020600     MOVE "N" TO WS-ROUTE-FOUND-SW.
020700     IF VSN-TEMPRT = 1
020800         MOVE 4188706 TO WS-ROUTE-CONCEPT
020900         MOVE "Y" TO WS-ROUTE-FOUND-SW
021000     ELSE
021100     IF VSN-TEMPRT = 2
021200         MOVE 3006322 TO WS-ROUTE-CONCEPT
021300         MOVE "Y" TO WS-ROUTE-FOUND-SW
021400     ELSE
021500     IF VSN-TEMPRT = 3
021600         MOVE 3022060 TO WS-ROUTE-CONCEPT
021700         MOVE "Y" TO WS-ROUTE-FOUND-SW
021800     ELSE
021900     IF VSN-TEMPRT = 4
022000         MOVE 4215364 TO WS-ROUTE-CONCEPT
022100         MOVE "Y" TO WS-ROUTE-FOUND-SW
022200     END-IF END-IF END-IF END-IF.
022300     IF NOT WS-ROUTE-FOUND
022400         PERFORM 750-CHECK-TEMPORAL-TEXT THRU 750-EXIT
022500         IF WS-TEMPORAL-FOUND
022600             MOVE 46235152 TO WS-ROUTE-CONCEPT
022700             MOVE "Y" TO WS-ROUTE-FOUND-SW
022800         END-IF
022900     END-IF.
023000     IF NOT WS-ROUTE-FOUND
023100         GO TO 300-EXIT
023200     END-IF.
023300     MOVE SPACES TO WS-UNIT-SOURCE-VALUE.
023400     IF VSN-TEMPU = 1
023500         COMPUTE WS-NUM-VALUE ROUNDED = (WS-NUM-VALUE - 32) * 5 / 9
023600         MOVE "F -> C" TO WS-UNIT-SOURCE-VALUE
023700     ELSE
023800     IF VSN-TEMPU-X = SPACES
023900         IF WS-NUM-VALUE >= 95 AND WS-NUM-VALUE <= 104
024000             COMPUTE WS-NUM-VALUE ROUNDED = (WS-NUM-VALUE - 32) * 5 / 9
024100             MOVE "F -> C" TO WS-UNIT-SOURCE-VALUE
024200         ELSE
024300             IF WS-NUM-VALUE < 35 OR WS-NUM-VALUE > 40
024400                 GO TO 300-EXIT
024500             END-IF
024600         END-IF
024700     END-IF END-IF.
024800     MOVE SPACES TO OMP-MEASUREMENT-REC.
024900     MOVE VSN-PARTICIPANT-ID TO MEA-PERSON-ID-X.
025000     MOVE WS-ROUTE-CONCEPT TO MEA-MEASUREMENT-CONCEPT-ID.
025100     MOVE "VITAL_SIGNS+TEMP" TO MEA-MEASUREMENT-SOURCE-VALUE.
025200     MOVE WS-MEAS-DATE TO MEA-MEASUREMENT-DATE.
025300     MOVE 32851 TO MEA-MEASUREMENT-TYPE-CONID.
025400     MOVE WS-NUM-VALUE TO MEA-VALUE-AS-NUMBER.
025500     MOVE 586323 TO MEA-UNIT-CONCEPT-ID.
025600     MOVE WS-UNIT-SOURCE-VALUE TO MEA-UNIT-SOURCE-VALUE.
025700     MOVE WS-VISIT-ID TO MEA-VISIT-OCCURRENCE-ID.
025800     WRITE OMP-MEASUREMENT-REC.
025900     ADD 1 TO RECORDS-WRITTEN.
026000 300-EXIT.
026100     EXIT.
026200
026300 310-BUILD-BPSYS-ROW.
026400     MOVE "310-BUILD-BPSYS-ROW" TO PARA-NAME.
026500     MOVE VSN-BPSYS TO WS-RAW-TEXT.
026600     PERFORM 700-CLEAN-NUMERIC-FIELD THRU 700-EXIT.
026700     IF NOT WS-NUM-VALID
026800         GO TO 310-EXIT
026900     END-IF.
027000     PERFORM 600-DETERMINE-BPPOS-CONCEPT THRU 600-EXIT.
027100     MOVE SPACES TO OMP-MEASUREMENT-REC.
027200     MOVE VSN-PARTICIPANT-ID TO MEA-PERSON-ID-X.
027300     MOVE 4152194 TO MEA-MEASUREMENT-CONCEPT-ID.
027400     MOVE "VITAL_SIGNS+BPSYS" TO MEA-MEASUREMENT-SOURCE-VALUE.
027500     MOVE WS-MEAS-DATE TO MEA-MEASUREMENT-DATE.
027600     MOVE 32851 TO MEA-MEASUREMENT-TYPE-CONID.
027700     MOVE WS-NUM-VALUE TO MEA-VALUE-AS-NUMBER.
027800     IF WS-BPPOS-FOUND
027900         MOVE WS-BPPOS-CONCEPT TO MEA-VALUE-AS-CONCEPT-ID
028000     END-IF.
028100     MOVE 37546954 TO MEA-UNIT-CONCEPT-ID.
028200     MOVE WS-VISIT-ID TO MEA-VISIT-OCCURRENCE-ID.
028300     WRITE OMP-MEASUREMENT-REC.
028400     ADD 1 TO RECORDS-WRITTEN.
028500 310-EXIT.
028600     EXIT.
028700
028800 320-BUILD-BPDIAS-ROW.
028900     MOVE "320-BUILD-BPDIAS-ROW" TO PARA-NAME.
029000     MOVE VSN-BPDIAS TO WS-RAW-TEXT.
029100     PERFORM 700-CLEAN-NUMERIC-FIELD THRU 700-EXIT.
029200     IF NOT WS-NUM-VALID
029300         GO TO 320-EXIT
029400     END-IF.
029500     PERFORM 600-DETERMINE-BPPOS-CONCEPT THRU 600-EXIT.
029600     MOVE SPACES TO OMP-MEASUREMENT-REC.
029700     MOVE VSN-PARTICIPANT-ID TO MEA-PERSON-ID-X.
029800     MOVE 4154790 TO MEA-MEASUREMENT-CONCEPT-ID.
029900     MOVE "VITAL_SIGNS+BPDIAS" TO MEA-MEASUREMENT-SOURCE-VALUE.
030000     MOVE WS-MEAS-DATE TO MEA-MEASUREMENT-DATE.
030100     MOVE 32851 TO MEA-MEASUREMENT-TYPE-CONID.
030200     MOVE WS-NUM-VALUE TO MEA-VALUE-AS-NUMBER.
030300     IF WS-BPPOS-FOUND
030400         MOVE WS-BPPOS-CONCEPT TO MEA-VALUE-AS-CONCEPT-ID
030500     END-IF.
030600     MOVE 37546954 TO MEA-UNIT-CONCEPT-ID.
030700     MOVE WS-VISIT-ID TO MEA-VISIT-OCCURRENCE-ID.
030800     WRITE OMP-MEASUREMENT-REC.
030900     ADD 1 TO RECORDS-WRITTEN.
031000 320-EXIT.
031100     EXIT.
031200
031300 330-BUILD-HR-ROW.
031400     MOVE "330-BUILD-HR-ROW" TO PARA-NAME.
031500     MOVE VSN-HR TO WS-RAW-TEXT.
031600     PERFORM 700-CLEAN-NUMERIC-FIELD THRU 700-EXIT.
031700     IF NOT WS-NUM-VALID
031800         GO TO 330-EXIT
031900     END-IF.
032000     MOVE SPACES TO OMP-MEASUREMENT-REC.
032100     MOVE VSN-PARTICIPANT-ID TO MEA-PERSON-ID-X.
032200     MOVE 3027018 TO MEA-MEASUREMENT-CONCEPT-ID.
032300     MOVE "VITAL_SIGNS+HR" TO MEA-MEASUREMENT-SOURCE-VALUE.
032400     MOVE WS-MEAS-DATE TO MEA-MEASUREMENT-DATE.
032500     MOVE 32851 TO MEA-MEASUREMENT-TYPE-CONID.
032600     MOVE WS-NUM-VALUE TO MEA-VALUE-AS-NUMBER.
032700     MOVE 4118124 TO MEA-UNIT-CONCEPT-ID.
032800     MOVE WS-VISIT-ID TO MEA-VISIT-OCCURRENCE-ID.
032900     WRITE OMP-MEASUREMENT-REC.
033000     ADD 1 TO RECORDS-WRITTEN.
033100 330-EXIT.
033200     EXIT.
033300
033400 340-BUILD-RR-ROW.
033500     MOVE "340-BUILD-RR-ROW" TO PARA-NAME.
033600     MOVE VSN-RR TO WS-RAW-TEXT.
033700     PERFORM 700-CLEAN-NUMERIC-FIELD THRU 700-EXIT.
033800     IF NOT WS-NUM-VALID
033900         GO TO 340-EXIT
034000     END-IF.
034100     MOVE SPACES TO OMP-MEASUREMENT-REC.
034200     MOVE VSN-PARTICIPANT-ID TO MEA-PERSON-ID-X.
034300     MOVE 4313591 TO MEA-MEASUREMENT-CONCEPT-ID.
034400     MOVE "VITAL_SIGNS+RR" TO MEA-MEASUREMENT-SOURCE-VALUE.
034500     MOVE WS-MEAS-DATE TO MEA-MEASUREMENT-DATE.
034600     MOVE 32851 TO MEA-MEASUREMENT-TYPE-CONID.
034700     MOVE WS-NUM-VALUE TO MEA-VALUE-AS-NUMBER.
034800     MOVE 4117833 TO MEA-UNIT-CONCEPT-ID.
034900     MOVE WS-VISIT-ID TO MEA-VISIT-OCCURRENCE-ID.
035000     WRITE OMP-MEASUREMENT-REC.
035100     ADD 1 TO RECORDS-WRITTEN.
035200 340-EXIT.
035300     EXIT.
035400
035500 350-BUILD-WEIGHT-ROW.
035600     MOVE "350-BUILD-WEIGHT-ROW" TO PARA-NAME.
035700     MOVE VSN-WEIGHT TO WS-RAW-TEXT.
035800     PERFORM 700-CLEAN-NUMERIC-FIELD THRU 700-EXIT.
035900     IF NOT WS-NUM-VALID
036000         GO TO 350-EXIT
036100     END-IF.
036200     MOVE SPACES TO WS-UNIT-SOURCE-VALUE.
036300     IF VSN-WEIGHTU = 1
036400         COMPUTE WS-NUM-VALUE ROUNDED = WS-NUM-VALUE * 0.453592
036500         MOVE "LB -> KG" TO WS-UNIT-SOURCE-VALUE
036600     END-IF.
036700     MOVE SPACES TO OMP-MEASUREMENT-REC.
036800     MOVE VSN-PARTICIPANT-ID TO MEA-PERSON-ID-X.
036900     MOVE 3025315 TO MEA-MEASUREMENT-CONCEPT-ID.
037000     MOVE "VITAL_SIGNS+WEIGHT" TO MEA-MEASUREMENT-SOURCE-VALUE.
037100     MOVE WS-MEAS-DATE TO MEA-MEASUREMENT-DATE.
037200     MOVE 32851 TO MEA-MEASUREMENT-TYPE-CONID.
037300     MOVE WS-NUM-VALUE TO MEA-VALUE-AS-NUMBER.
037400     MOVE 9529 TO MEA-UNIT-CONCEPT-ID.
037500     MOVE WS-UNIT-SOURCE-VALUE TO MEA-UNIT-SOURCE-VALUE.
037600     MOVE WS-VISIT-ID TO MEA-VISIT-OCCURRENCE-ID.
037700     WRITE OMP-MEASUREMENT-REC.
037800     ADD 1 TO RECORDS-WRITTEN.
037900 350-EXIT.
038000     EXIT.
038100
038200 360-BUILD-HEIGHT-ROW.
038300     MOVE "360-BUILD-HEIGHT-ROW" TO PARA-NAME.
038400     MOVE VSN-HEIGHT TO WS-RAW-TEXT.
038500     PERFORM 700-CLEAN-NUMERIC-FIELD THRU 700-EXIT.
038600     IF NOT WS-NUM-VALID
038700         GO TO 360-EXIT
038800     END-IF.
038900     MOVE SPACES TO WS-UNIT-SOURCE-VALUE.
039000     IF VSN-HEIGHTU = 1
039100         COMPUTE WS-NUM-VALUE ROUNDED = WS-NUM-VALUE * 2.54
039200         MOVE "IN -> CM" TO WS-UNIT-SOURCE-VALUE
039300     END-IF.
039400     MOVE SPACES TO OMP-MEASUREMENT-REC.
039500     MOVE VSN-PARTICIPANT-ID TO MEA-PERSON-ID-X.
039600     MOVE 3036277 TO MEA-MEASUREMENT-CONCEPT-ID.
039700     MOVE "VITAL_SIGNS+HEIGHT" TO MEA-MEASUREMENT-SOURCE-VALUE.
039800     MOVE WS-MEAS-DATE TO MEA-MEASUREMENT-DATE.
039900     MOVE 32851 TO MEA-MEASUREMENT-TYPE-CONID.
040000     MOVE WS-NUM-VALUE TO MEA-VALUE-AS-NUMBER.
040100     MOVE 8582 TO MEA-UNIT-CONCEPT-ID.
040200     MOVE WS-UNIT-SOURCE-VALUE TO MEA-UNIT-SOURCE-VALUE.
040300     MOVE WS-VISIT-ID TO MEA-VISIT-OCCURRENCE-ID.
040400     WRITE OMP-MEASUREMENT-REC.
040500     ADD 1 TO RECORDS-WRITTEN.
040600 360-EXIT.
040700     EXIT.
040800
040900 370-BUILD-BMI-ROW.
041000     MOVE "370-BUILD-BMI-ROW" TO PARA-NAME.
041100     MOVE VSN-BMI TO WS-RAW-TEXT.
041200     PERFORM 700-CLEAN-NUMERIC-FIELD THRU 700-EXIT.
041300     IF NOT WS-NUM-VALID
041400         GO TO 370-EXIT
041500     END-IF.
041600     MOVE SPACES TO OMP-MEASUREMENT-REC.
041700     MOVE VSN-PARTICIPANT-ID TO MEA-PERSON-ID-X.
041800     MOVE 3038553 TO MEA-MEASUREMENT-CONCEPT-ID.
041900     MOVE "VITAL_SIGNS+BMI" TO MEA-MEASUREMENT-SOURCE-VALUE.
042000     MOVE WS-MEAS-DATE TO MEA-MEASUREMENT-DATE.
042100     MOVE 32851 TO MEA-MEASUREMENT-TYPE-CONID.
042200     MOVE WS-NUM-VALUE TO MEA-VALUE-AS-NUMBER.
042300     MOVE 8523 TO MEA-UNIT-CONCEPT-ID.
042400     MOVE WS-VISIT-ID TO MEA-VISIT-OCCURRENCE-ID.
042500     WRITE OMP-MEASUREMENT-REC.
042600     ADD 1 TO RECORDS-WRITTEN.
042700 370-EXIT.
042800     EXIT.
042900
043000 600-DETERMINE-BPPOS-CONCEPT.
043100     MOVE "600-DETERMINE-BPPOS-CONCEPT" TO PARA-NAME.
043200     EVALUATE VSN-BPPOS
043300         WHEN 1
043400             MOVE 4060833 TO WS-BPPOS-CONCEPT
043500             MOVE "Y" TO WS-BPPOS-FOUND-SW
043600         WHEN 2
043700             MOVE 4060834 TO WS-BPPOS-CONCEPT
043800             MOVE "Y" TO WS-BPPOS-FOUND-SW
043900         WHEN 3
044000             MOVE 4060832 TO WS-BPPOS-CONCEPT
044100             MOVE "Y" TO WS-BPPOS-FOUND-SW
044200         WHEN OTHER
044300             MOVE 0 TO WS-BPPOS-CONCEPT
044400             MOVE "N" TO WS-BPPOS-FOUND-SW
044500     END-EVALUATE.
044600 600-EXIT.
044700     EXIT.
044800
044900 700-CLEAN-NUMERIC-FIELD.
045000     MOVE "700-CLEAN-NUMERIC-FIELD" TO PARA-NAME.
045100     MOVE "Y" TO WS-NUM-VALID-SW.
045200     MOVE "N" TO WS-NEG-SW.
045300     MOVE "N" TO WS-SEEN-DOT-SW.
045400     MOVE 0 TO WS-CLEAN-LEN, WS-DEC-LEN.
045500     MOVE SPACES TO WS-DIGITS-BUFFER.
045600     MOVE ZEROS TO WS-CLEAN-NUM.
045700     PERFORM 705-SCAN-RAW-CHAR THRU 705-EXIT
045800         VARYING WS-CHAR-SUB FROM 1 BY 1
045900         UNTIL WS-CHAR-SUB > 8.
046000     IF WS-CLEAN-LEN = 0
046100         MOVE "N" TO WS-NUM-VALID-SW
046200     ELSE
046300         COMPUTE WS-START-POS = 9 - WS-CLEAN-LEN
046400         MOVE WS-DIGITS-BUFFER (1:WS-CLEAN-LEN)
046500             TO WS-CLEAN-NUM-X (WS-START-POS:WS-CLEAN-LEN)
046600         COMPUTE WS-NUM-VALUE ROUNDED =
046700                 WS-CLEAN-NUM / (10 ** WS-DEC-LEN)
046800         IF WS-NUM-NEGATIVE
046900             COMPUTE WS-NUM-VALUE = WS-NUM-VALUE * -1
047000         END-IF
047100     END-IF.
047200 700-EXIT.
047300     EXIT.
047400
047500 705-SCAN-RAW-CHAR.
047600     IF WS-RAW-TEXT (WS-CHAR-SUB:1) = "-"
047700         MOVE "Y" TO WS-NEG-SW
047800     ELSE
047900     IF WS-RAW-TEXT (WS-CHAR-SUB:1) = "."
048000         MOVE "Y" TO WS-SEEN-DOT-SW
048100     ELSE
048200     IF WS-RAW-TEXT (WS-CHAR-SUB:1) NUMERIC
048300         ADD 1 TO WS-CLEAN-LEN
048400         MOVE WS-RAW-TEXT (WS-CHAR-SUB:1)
048500             TO WS-DIGITS-BUFFER (WS-CLEAN-LEN:1)
048600         IF WS-SEEN-DOT-SW = "Y"
048700             ADD 1 TO WS-DEC-LEN
048800         END-IF
048900     END-IF END-IF END-IF.
049000 705-EXIT.
049100     EXIT.
049200
049300 750-CHECK-TEMPORAL-TEXT.
049400     MOVE "750-CHECK-TEMPORAL-TEXT" TO PARA-NAME.
049500     MOVE "N" TO WS-TEMPORAL-FOUND-SW.
049600     MOVE VSN-TEMPRTSP TO WS-TEMPORAL-TEXT-UC.
049700     INSPECT WS-TEMPORAL-TEXT-UC CONVERTING
049800             "abcdefghijklmnopqrstuvwxyz"
049900          TO "ABCDEFGHIJKLMNOPQRSTUVWXYZ".
050000     PERFORM 755-SCAN-TEMPORAL-POS THRU 755-EXIT
050100         VARYING WS-TEMPRTSP-POS FROM 1 BY 1
050200         UNTIL WS-TEMPRTSP-POS > 13
050300            OR WS-TEMPORAL-FOUND.
050310* 03/11/04 DWK - IF THE PLAIN SUBSTRING SCAN ABOVE DID NOT FIND
050320* "TEMPORAL", FALL BACK TO THE FUZZY WINDOW SCAN BELOW BEFORE
050330* GIVING UP ON THE ROUTE.  TKT ALS-0911.
050340     IF NOT WS-TEMPORAL-FOUND
050350         PERFORM 756-SCAN-TEMPORAL-FUZZY THRU 756-EXIT
050360             VARYING WS-TEMPRTSP-POS FROM 1 BY 1
050370             UNTIL WS-TEMPRTSP-POS > 13
050380                OR WS-TEMPORAL-FOUND
050390     END-IF.
050400 750-EXIT.
050500     EXIT.
050600
050700 755-SCAN-TEMPORAL-POS.
050800     IF WS-TEMPORAL-TEXT-UC (WS-TEMPRTSP-POS:8) = "TEMPORAL"
050900         MOVE "Y" TO WS-TEMPORAL-FOUND-SW
051000     END-IF.
051100 755-EXIT.
051200     EXIT.
051210
051220* 03/11/04 DWK - FUZZY FALLBACK FOR 750-CHECK-TEMPORAL-TEXT.
051230* SCORES THE 8-BYTE WINDOW STARTING AT WS-TEMPRTSP-POS AGAINST
051240* THE LITERAL "TEMPORAL" ONE CHARACTER AT A TIME AND ACCEPTS THE
051250* WINDOW AS A HIT WHEN AT LEAST 7 OF THE 8 CHARACTERS MATCH
051260* (.875 SIMILARITY, ABOVE THE .8 THRESHOLD CALLED FOR ON A
051270* MISSPELLED OR ABBREVIATED ROUTE).  TKT ALS-0911.
051280 756-SCAN-TEMPORAL-FUZZY.
051290     MOVE ZERO TO WS-FUZZY-MATCH-CT.
051300     PERFORM 758-COUNT-FUZZY-CHAR THRU 758-EXIT
051310         VARYING WS-FUZZY-CHAR-SUB FROM 1 BY 1
051320         UNTIL WS-FUZZY-CHAR-SUB > 8.
051330     IF WS-FUZZY-MATCH-CT NOT < 7
051340         MOVE "Y" TO WS-TEMPORAL-FOUND-SW
051350     END-IF.
051360 756-EXIT.
051370     EXIT.
051380
051390 758-COUNT-FUZZY-CHAR.
051400     COMPUTE WS-FUZZY-ABS-POS =
051410         WS-TEMPRTSP-POS + WS-FUZZY-CHAR-SUB - 1.
051420     IF WS-TEMPORAL-TEXT-UC (WS-FUZZY-ABS-POS:1) =
051430        WS-TEMPORAL-LITERAL (WS-FUZZY-CHAR-SUB:1)
051440         ADD 1 TO WS-FUZZY-MATCH-CT
051450     END-IF.
051460 758-EXIT.
051470     EXIT.
051480
051490 800-OPEN-FILES.
051500     MOVE "800-OPEN-FILES" TO PARA-NAME.
051600     OPEN INPUT ALSVTSN.
051700     OPEN OUTPUT MEASWK, SYSOUT.
051800 800-EXIT.
051900     EXIT.
052000
052100 850-CLOSE-FILES.
052200     MOVE "850-CLOSE-FILES" TO PARA-NAME.
052300     CLOSE ALSVTSN, MEASWK, SYSOUT.
052400 850-EXIT.
052500     EXIT.
052600
052700 900-READ-ALSVTSN.
052800     MOVE "900-READ-ALSVTSN" TO PARA-NAME.
052900     READ ALSVTSN INTO ALS-VITSN-REC.
053000 900-EXIT.
053100     EXIT.
053200
053300 999-CLEANUP.
053400     MOVE "999-CLEANUP" TO PARA-NAME.
053500     PERFORM 850-CLOSE-FILES THRU 850-EXIT.
053600     DISPLAY "** VIT2MEAS RECORDS READ    **" RECORDS-READ.
053700     DISPLAY "** VIT2MEAS RECORDS WRITTEN **" RECORDS-WRITTEN.
053800     DISPLAY "******** NORMAL END OF JOB VIT2MEAS ********".
053900 999-EXIT.
054000     EXIT.
054100
054200 1000-ABEND-RTN.
054300     MOVE "1000-ABEND-RTN" TO PARA-NAME.
054400     WRITE SYSOUT-REC FROM ABEND-REC.
054500     PERFORM 850-CLOSE-FILES THRU 850-EXIT.
054600     DISPLAY "*** ABNORMAL END OF JOB - VIT2MEAS ***"
054700                                              UPON CONSOLE.
054800     DIVIDE ZERO-VAL INTO ONE-VAL.

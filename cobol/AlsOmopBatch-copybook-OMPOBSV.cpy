000100      ******************************************************************
000200      * COPYBOOK     OMPOBSV
000300      * DESCRIPTION   OMOP OBSERVATION TARGET RECORD, INTERMEDIATE AND
000400      *               FINAL FORM.  observation_type_concept_id IS ALWAYS
000500      *               32851 (REGISTRY QUESTIONNAIRE) FOR THIS STUDY.
000600      ******************************************************************
000700      * CHANGE LOG
000800      *  07/23/97  RTP  ORIGINAL CODING FOR THE OMOP CONVERSION PROJECT.
000900      *  04/05/99  MKH  ADDED UNIT-CONCEPT/UNIT-SOURCE PAIR - EXERCISE,
001000      *                 MILITARY-YEARS AND ALCOHOL OBSERVATIONS CARRY
001100      *                 A UNIT.
001150      *  06/12/03  MLK  ADDED PERSON-ID-X SO THE STAGE 1 UNITS CAN
001160      *                 CARRY THE RAW PARTICIPANT ID UNTIL PSNIDMAP
001170      *                 RESOLVES IT.
001180      *  09/22/03  MLK  ADDED OBSERVATION-ID-X SO TRNSFIDS HAS AN
001190      *                 ALPHANUMERIC VIEW TO POST THE SITE-PREFIXED ID
001192      *                 BACK THROUGH.  TKT ALS-0803.
001193      *  03/11/04  DWK  OBS-PERSON-ID-X WAS A REDEFINES OF THE 9-BYTE
001194      *                 SURROGATE PERSON-ID, CAPPED AT 9 BYTES - TWO
001195      *                 PARTICIPANTS SHARING A 9-BYTE PREFIX MATCHED AS
001196      *                 ONE PERSON.  MADE IT X(20) AND SEPARATE, AND
001197      *                 ADDED OBS-PERSON-ID-TX (LIKE OMPPRSN'S -TX) SO
001198      *                 TRNSFIDS CAN STILL POST THE SITE-PREFIXED ID
001199      *                 BACK WITHOUT DISTURBING THE JOIN KEY.  ALS-0911.
001200      ******************************************************************
001300       01  OMP-OBSERVATION-REC.
001400           05  OBS-OBSERVATION-ID           PIC 9(09).
001410           05  OBS-OBSERVATION-ID-X REDEFINES
001420                                OBS-OBSERVATION-ID PIC X(09).
001500           05  OBS-PERSON-ID                PIC 9(09).
001505           05  OBS-PERSON-ID-TX REDEFINES
001506                                OBS-PERSON-ID PIC X(09).
001510           05  OBS-PERSON-ID-X              PIC X(20).
001600           05  OBS-OBSERVATION-CONCEPT-ID   PIC 9(10).
001700           05  OBS-OBSERVATION-SOURCE-VALUE PIC X(250).
001800           05  OBS-OBSERVATION-DATE         PIC X(10).
001900           05  OBS-OBSERVATION-TYPE-CONID   PIC 9(10).
002000           05  OBS-VALUE-AS-NUMBER          PIC S9(07)V99.
002100           05  OBS-VALUE-AS-NUMBER-X REDEFINES OBS-VALUE-AS-NUMBER
002200                                        PIC X(10).
002300           05  OBS-VALUE-AS-STRING          PIC X(250).
002400           05  OBS-VALUE-AS-CONCEPT-ID      PIC 9(10).
002500           05  OBS-VALUE-SOURCE-VALUE       PIC X(250).
002600           05  OBS-QUALIFIER-CONCEPT-ID     PIC 9(10).
002700           05  OBS-QUALIFIER-SOURCE-VALUE   PIC X(250).
002800           05  OBS-UNIT-CONCEPT-ID          PIC 9(10).
002900           05  OBS-UNIT-SOURCE-VALUE        PIC X(250).
003000           05  OBS-VISIT-OCCURRENCE-ID      PIC X(30).
003100           05  FILLER                       PIC X(20).

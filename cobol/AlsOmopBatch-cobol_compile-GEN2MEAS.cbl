000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID.  GEN2MEAS.
000300 AUTHOR. JON SAYLES.
000400 INSTALLATION. COBOL DEV Center.
000500 DATE-WRITTEN. 04/23/87.
000600 DATE-COMPILED. 04/23/87.
000700 SECURITY. NON-CONFIDENTIAL.
000800
000900    ******************************************************************
001000    *REMARKS.
001100    *
001200    *          THIS PROGRAM IS STEP 7 OF THE ANSWER ALS REGISTRY TO
001300    *          OMOP CONVERSION SUITE.  IT TURNS THE GENE MUTATIONS
001400    *          PANEL INTO THE OMOP MEASUREMENT WORK FILE - ONE ROW PER
001500    *          GENE THAT CAME BACK POSITIVE OR NEGATIVE.  GENES STILL
001600    *          PENDING (BLANK RESULT) DO NOT GET A ROW.
001700    *
001800    ******************************************************************
001900             INPUT FILE   -  ALSGNMU  (GENE MUTATIONS PANEL SOURCE)
002000             OUTPUT FILE  -  MEASWK   (MEASUREMENT WORK FILE)
002100             DUMP FILE    -  SYSOUT
002200    ******************************************************************
002300    * CHANGE LOG
002400    *  04/23/87  JAS  ORIGINAL CODING FOR THE OMOP CONVERSION PROJECT.
002500    *  01/11/99  MKH  ADDED VAPB/VCP TO THE GENE TABLE PER LAB
002600    *                 EXPANSION.
002700    *  06/23/03  MLK  ND-FLAG TEXT NOW DISTINGUISHES A TRULY BLANK
002800    *                 COLUMN FROM A ZERO - "BLANK" VS "TESTED".
002900    *                 TKT ALS-0746.
002910    *  03/11/04  DWK  MEA-PERSON-ID-X WAS ONLY 9 BYTES - TWO
002920    *                 PARTICIPANTS SHARING A 9-BYTE PREFIX WOULD
002930    *                 COLLAPSE INTO ONE PERSON DOWNSTREAM.  MOVES THE
002940    *                 FULL PARTICIPANT ID NOW.  TKT ALS-0911.
003000    ******************************************************************
003100
003200 ENVIRONMENT DIVISION.
003300 CONFIGURATION SECTION.
003400 SOURCE-COMPUTER. IBM-390.
003500 OBJECT-COMPUTER. IBM-390.
003600 SPECIAL-NAMES.
003700     C01 IS NEXT-PAGE.
003800
003900 INPUT-OUTPUT SECTION.
004000 FILE-CONTROL.
004100     SELECT SYSOUT
004200     ASSIGN TO UT-S-SYSOUT
004300       ORGANIZATION IS SEQUENTIAL.
004400
004500     SELECT ALSGNMU
004600     ASSIGN TO UT-S-ALSGNMU
004700       ACCESS MODE IS SEQUENTIAL
004800       FILE STATUS IS ALSGNMU-STATUS.
004900
005000     SELECT MEASWK
005100     ASSIGN TO UT-S-MEASWK
005200       ACCESS MODE IS SEQUENTIAL
005300       FILE STATUS IS MEASWK-STATUS.
005400
005500 DATA DIVISION.
005600 FILE SECTION.
005700 FD  SYSOUT
005800     RECORDING MODE IS F
005900     LABEL RECORDS ARE STANDARD
006000     RECORD CONTAINS 130 CHARACTERS
006100     BLOCK CONTAINS 0 RECORDS
006200     DATA RECORD IS SYSOUT-REC.
006300 01  SYSOUT-REC  PIC X(130).
006400
006500 FD  ALSGNMU
006600     RECORDING MODE IS F
006700     LABEL RECORDS ARE STANDARD
006800     RECORD CONTAINS 103 CHARACTERS
006900     BLOCK CONTAINS 0 RECORDS
007000     DATA RECORD IS ALS-GENMU-REC.
007100 COPY ALSGENMU.
007200
007300 FD  MEASWK
007400     RECORDING MODE IS F
007500     LABEL RECORDS ARE STANDARD
007600     RECORD CONTAINS 897 CHARACTERS
007700     BLOCK CONTAINS 0 RECORDS
007800     DATA RECORD IS OMP-MEASUREMENT-REC.
007900 COPY OMPMEAS.
008000
008100 WORKING-STORAGE SECTION.
008200 01  FILE-STATUS-CODES.
008300     05  ALSGNMU-STATUS          PIC X(02).
008400         88  NO-MORE-ALSGNMU         VALUE "10".
008500     05  MEASWK-STATUS           PIC X(02).
008600         88  MEASWK-WRITE-OK          VALUE "00".
008700
008750* TABLE VIEW OF BOTH STATUS BYTES FOR THE 999-CLEANUP ABEND SNAP.
008760 01  WS-FILE-STATUS-REDEF REDEFINES FILE-STATUS-CODES.
008770     05  WS-FILE-STATUS-TBL OCCURS 2 TIMES PIC X(02).
008800 COPY ALSABND.
008900
009000 01  COUNTERS-IDXS-AND-ACCUMULATORS.
009100     05  RECORDS-READ            PIC 9(07) COMP.
009200     05  RECORDS-WRITTEN         PIC 9(07) COMP.
009300     05  WS-GENE-SUB             PIC 9(02) COMP.
009400     05  WS-ND-POS               PIC 9(02) COMP.
009500     05  WS-VSV-PTR              PIC 9(03) COMP.
009600     05  FILLER                  PIC X(04).
009610* TABLE VIEW OF THE TWO READ/WRITE COUNTERS FOR THE END-OF-JOB
009620* SUMMARY LINE ON SYSOUT.
009630 01  WS-GEN-COUNTS-REDEF REDEFINES COUNTERS-IDXS-AND-ACCUMULATORS.
009640     05  WS-GEN-COUNT-TBL OCCURS 2 TIMES PIC 9(07) COMP.
009650     05  FILLER                  PIC 9(07) COMP.
009660     05  FILLER                  PIC X(04).
009700
009800* ONE ROW PER GENE, IN GMU-GENE-VAL/GMU-NOTDONE-VAL SUBSCRIPT ORDER.
009900* WS-GENE-ND-POS IS THE MATCHING SUBSCRIPT INTO GMU-NOTDONE-VAL, OR
010000* ZERO WHEN THE GENE HAS NO COMPANION ND FLAG (MUTOT ONLY).
010100 01  WS-GENE-VALUES.
010200     05  FILLER PIC 9(10) VALUE 0035961859. 05 FILLER PIC 9(02) VALUE 01.
010300         05 FILLER PIC X(10) VALUE "ANG".
010400     05  FILLER PIC 9(10) VALUE 0035954626. 05 FILLER PIC 9(02) VALUE 02.
010500         05 FILLER PIC X(10) VALUE "C9ORF72".
010600     05  FILLER PIC 9(10) VALUE 0019643404. 05 FILLER PIC 9(02) VALUE 03.
010700         05 FILLER PIC X(10) VALUE "FUS".
010800     05  FILLER PIC 9(10) VALUE 0000000000. 05 FILLER PIC 9(02) VALUE 00.
010900         05 FILLER PIC X(10) VALUE "MUTOT".
011000     05  FILLER PIC 9(10) VALUE 0035951629. 05 FILLER PIC 9(02) VALUE 04.
011100         05 FILLER PIC X(10) VALUE "PROGRAN".
011200     05  FILLER PIC 9(10) VALUE 0035958907. 05 FILLER PIC 9(02) VALUE 05.
011300         05 FILLER PIC X(10) VALUE "SETX".
011400     05  FILLER PIC 9(10) VALUE 0035948140. 05 FILLER PIC 9(02) VALUE 06.
011500         05 FILLER PIC X(10) VALUE "SOD1".
011600     05  FILLER PIC 9(10) VALUE 0035946715. 05 FILLER PIC 9(02) VALUE 07.
011700         05 FILLER PIC X(10) VALUE "TAU".
011800     05  FILLER PIC 9(10) VALUE 0035964178. 05 FILLER PIC 9(02) VALUE 08.
011900         05 FILLER PIC X(10) VALUE "TDP43".
012000     05  FILLER PIC 9(10) VALUE 0035956055. 05 FILLER PIC 9(02) VALUE 09.
012100         05 FILLER PIC X(10) VALUE "VAPB".
012200     05  FILLER PIC 9(10) VALUE 0035958302. 05 FILLER PIC 9(02) VALUE 10.
012300         05 FILLER PIC X(10) VALUE "VCP".
012400 01  WS-GENE-TBL REDEFINES WS-GENE-VALUES.
012500     05  WS-GENE-ROW             OCCURS 11 TIMES.
012600         10  WS-GENE-CONID       PIC 9(10).
012700         10  WS-GENE-ND-POS      PIC 9(02).
012800         10  WS-GENE-MNEM        PIC X(10).
012900
013000 01  WS-BUILD-AREA.
013100     05  WS-MEAS-SOURCE-VALUE     PIC X(90).
013200     05  WS-VALUE-SOURCE-VALUE    PIC X(90).
013300     05  WS-ND-TEXT               PIC X(12).
013400     05  WS-MEAS-DATE             PIC X(10).
013500     05  WS-CALL-OUT-YEAR         PIC 9(04).
013600     05  FILLER                   PIC X(04).
013700
013800 01  WS-VISIT-ID-AREA.
013900     05  WS-VISIT-ID              PIC X(30).
014000     05  FILLER                   PIC X(05).
014100
014200 PROCEDURE DIVISION.
014300
014400     PERFORM 000-HOUSEKEEPING THRU 000-EXIT.
014500     PERFORM 100-MAINLINE THRU 100-EXIT
014600         UNTIL NO-MORE-ALSGNMU.
014700     PERFORM 999-CLEANUP THRU 999-EXIT.
014800     STOP RUN.
014900
015000 000-HOUSEKEEPING.
015100     MOVE "000-HOUSEKEEPING" TO PARA-NAME.
015200     MOVE "GEN2MEAS" TO ABND-PROGRAM-ID.
015300     MOVE 0 TO RECORDS-READ, RECORDS-WRITTEN.
015400     PERFORM 800-OPEN-FILES THRU 800-EXIT.
015500     PERFORM 900-READ-ALSGNMU THRU 900-EXIT.
015600 000-EXIT.
015700     EXIT.
015800
015900 100-MAINLINE.
016000     MOVE "100-MAINLINE" TO PARA-NAME.
016100     ADD 1 TO RECORDS-READ.
016200     PERFORM 210-BUILD-VISIT-FIELDS THRU 210-EXIT.
016300     PERFORM 300-BUILD-GENE-ROWS THRU 300-EXIT
016400         VARYING WS-GENE-SUB FROM 1 BY 1
016500         UNTIL WS-GENE-SUB > 11.
016600     PERFORM 900-READ-ALSGNMU THRU 900-EXIT.
016700 100-EXIT.
016800     EXIT.
016900
017000 210-BUILD-VISIT-FIELDS.
017100     MOVE "210-BUILD-VISIT-FIELDS" TO PARA-NAME.
017200     CALL "RELDCNVT" USING GMU-VISIT-DATE,
017300                            WS-MEAS-DATE,
017400                            WS-CALL-OUT-YEAR.
017500     MOVE SPACES TO WS-VISIT-ID.
017600     STRING GMU-PARTICIPANT-ID DELIMITED BY SPACE
017700             "_"               DELIMITED BY SIZE
017800             GMU-VISIT-DATE    DELIMITED BY SIZE
017900             INTO WS-VISIT-ID.
018000 210-EXIT.
018100     EXIT.
018200
018300 300-BUILD-GENE-ROWS.
018400     MOVE "300-BUILD-GENE-ROWS" TO PARA-NAME.
018500     IF GMU-GENE-VAL (WS-GENE-SUB) NOT = 1
018600        AND GMU-GENE-VAL (WS-GENE-SUB) NOT = 2
018700         GO TO 300-EXIT
018800     END-IF.
018900     MOVE SPACES TO OMP-MEASUREMENT-REC.
019000     MOVE GMU-PARTICIPANT-ID TO MEA-PERSON-ID-X.
019100     MOVE WS-GENE-CONID (WS-GENE-SUB) TO MEA-MEASUREMENT-CONCEPT-ID.
019200     MOVE WS-MEAS-DATE TO MEA-MEASUREMENT-DATE.
019300     MOVE 32851 TO MEA-MEASUREMENT-TYPE-CONID.
019400     MOVE WS-VISIT-ID TO MEA-VISIT-OCCURRENCE-ID.
019500     MOVE SPACES TO WS-MEAS-SOURCE-VALUE.
019600     STRING "ALS_GENE_MUTATIONS+" DELIMITED BY SIZE
019700             WS-GENE-MNEM (WS-GENE-SUB) DELIMITED BY "  "
019800             INTO WS-MEAS-SOURCE-VALUE
019900     MOVE WS-MEAS-SOURCE-VALUE TO MEA-MEASUREMENT-SOURCE-VALUE.
020000     MOVE SPACES TO WS-VALUE-SOURCE-VALUE.
020100     MOVE 1 TO WS-VSV-PTR.
020200     IF GMU-GENE-VAL (WS-GENE-SUB) = 1
020300         MOVE 9191 TO MEA-VALUE-AS-CONCEPT-ID
020400         STRING WS-GENE-MNEM (WS-GENE-SUB) DELIMITED BY "  "
020500                 ": 1 (POSITIVE)"          DELIMITED BY SIZE
020600                 INTO WS-VALUE-SOURCE-VALUE
020700                 WITH POINTER WS-VSV-PTR
020800     ELSE
020900         MOVE 9189 TO MEA-VALUE-AS-CONCEPT-ID
021000         STRING WS-GENE-MNEM (WS-GENE-SUB) DELIMITED BY "  "
021100                 ": 2 (NEGATIVE)"          DELIMITED BY SIZE
021200                 INTO WS-VALUE-SOURCE-VALUE
021300                 WITH POINTER WS-VSV-PTR
021400     END-IF.
021500     IF WS-GENE-ND-POS (WS-GENE-SUB) NOT = 0
021600         MOVE WS-GENE-ND-POS (WS-GENE-SUB) TO WS-ND-POS
021700         PERFORM 320-APPEND-ND-TEXT THRU 320-EXIT
021800     END-IF.
021900     IF WS-GENE-MNEM (WS-GENE-SUB) = "SOD1"
022000         PERFORM 330-APPEND-SOD1-TEXT THRU 330-EXIT
022100     END-IF.
022200     MOVE WS-VALUE-SOURCE-VALUE TO MEA-VALUE-SOURCE-VALUE.
022300     WRITE OMP-MEASUREMENT-REC.
022400     ADD 1 TO RECORDS-WRITTEN.
022500 300-EXIT.
022600     EXIT.
022700
022800 320-APPEND-ND-TEXT.
022900     MOVE "320-APPEND-ND-TEXT" TO PARA-NAME.
023000     EVALUATE GMU-NOTDONE-CHAR (WS-ND-POS)
023100         WHEN "0" MOVE "0 (TESTED)"     TO WS-ND-TEXT
023200         WHEN "1" MOVE "1 (NOT TESTED)" TO WS-ND-TEXT
023300         WHEN SPACE MOVE "BLANK"        TO WS-ND-TEXT
023400         WHEN OTHER MOVE "UNKNOWN"      TO WS-ND-TEXT
023500     END-EVALUATE.
023600     STRING " / ND: "     DELIMITED BY SIZE
023700             WS-ND-TEXT   DELIMITED BY "  "
023800             INTO WS-VALUE-SOURCE-VALUE
023900             WITH POINTER WS-VSV-PTR.
024000 320-EXIT.
024100     EXIT.
024200
024300 330-APPEND-SOD1-TEXT.
024400     MOVE "330-APPEND-SOD1-TEXT" TO PARA-NAME.
024500     IF GMU-SOD1MUTA NOT = SPACES
024600         STRING " / MUTATION: "  DELIMITED BY SIZE
024700                 GMU-SOD1MUTA    DELIMITED BY "  "
024800                 INTO WS-VALUE-SOURCE-VALUE
024900                 WITH POINTER WS-VSV-PTR
025000     END-IF.
025100 330-EXIT.
025200     EXIT.
025300
025400 800-OPEN-FILES.
025500     MOVE "800-OPEN-FILES" TO PARA-NAME.
025600     OPEN INPUT ALSGNMU.
025700     OPEN OUTPUT MEASWK, SYSOUT.
025800 800-EXIT.
025900     EXIT.
026000
026100 850-CLOSE-FILES.
026200     MOVE "850-CLOSE-FILES" TO PARA-NAME.
026300     CLOSE ALSGNMU, MEASWK, SYSOUT.
026400 850-EXIT.
026500     EXIT.
026600
026700 900-READ-ALSGNMU.
026800     MOVE "900-READ-ALSGNMU" TO PARA-NAME.
026900     READ ALSGNMU INTO ALS-GENMU-REC.
027000 900-EXIT.
027100     EXIT.
027200
027300 999-CLEANUP.
027400     MOVE "999-CLEANUP" TO PARA-NAME.
027500     PERFORM 850-CLOSE-FILES THRU 850-EXIT.
027600     DISPLAY "** GEN2MEAS RECORDS READ    **" RECORDS-READ.
027700     DISPLAY "** GEN2MEAS RECORDS WRITTEN **" RECORDS-WRITTEN.
027800     DISPLAY "******** NORMAL END OF JOB GEN2MEAS ********".
027900 999-EXIT.
028000     EXIT.
028100
028200 1000-ABEND-RTN.
028300     MOVE "1000-ABEND-RTN" TO PARA-NAME.
028400     WRITE SYSOUT-REC FROM ABEND-REC.
028500     PERFORM 850-CLOSE-FILES THRU 850-EXIT.
028600     DISPLAY "*** ABNORMAL END OF JOB - GEN2MEAS ***"
028700                                              UPON CONSOLE.
028800     DIVIDE ZERO-VAL INTO ONE-VAL.

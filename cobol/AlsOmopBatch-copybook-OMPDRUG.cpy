000100      ******************************************************************
000200      * COPYBOOK     OMPDRUG
000300      * DESCRIPTION   OMOP DRUG_EXPOSURE TARGET RECORD, INTERMEDIATE AND
000400      *               FINAL FORM.  drug_type_concept_id IS ALWAYS 32851.
000500      ******************************************************************
000600      * CHANGE LOG
000700      *  08/13/97  RTP  ORIGINAL CODING FOR THE OMOP CONVERSION PROJECT.
000705      *  06/23/03  MLK  ADDED PERSON-ID-X SO THE STAGE 1 UNITS CAN
000710      *                 CARRY THE RAW PARTICIPANT ID UNTIL PSNIDMAP
000715      *                 RESOLVES IT.
000720      *  09/22/03  MLK  ADDED DRUG-EXPOSURE-ID-X SO TRNSFIDS HAS AN
000725      *                 ALPHANUMERIC VIEW TO POST THE SITE-PREFIXED ID
000730      *                 BACK THROUGH.  TKT ALS-0803.
000735      *  03/11/04  DWK  DRG-PERSON-ID-X WAS A REDEFINES CAPPED AT 9
000740      *                 BYTES - COLLAPSED DISTINCT PARTICIPANTS SHARING
000745      *                 A 9-BYTE PREFIX.  MADE IT X(20) AND SEPARATE,
000750      *                 AND ADDED DRG-PERSON-ID-TX (LIKE OMPPRSN'S -TX)
000755      *                 SO TRNSFIDS CAN STILL POST THE SITE-PREFIXED ID
000760      *                 BACK WITHOUT DISTURBING THE JOIN KEY.  ALS-0911.
000800      ******************************************************************
000900       01  OMP-DRUG-EXPOSURE-REC.
001000           05  DRG-DRUG-EXPOSURE-ID         PIC 9(09).
001010           05  DRG-DRUG-EXPOSURE-ID-X REDEFINES
001020                                DRG-DRUG-EXPOSURE-ID PIC X(09).
001050           05  DRG-PERSON-ID                PIC 9(09).
001052           05  DRG-PERSON-ID-TX REDEFINES
001054                                DRG-PERSON-ID PIC X(09).
001060           05  DRG-PERSON-ID-X              PIC X(20).
001200           05  DRG-DRUG-CONCEPT-ID          PIC 9(10).
001300           05  DRG-DRUG-SOURCE-VALUE        PIC X(250).
001400           05  DRG-EXPOSURE-START-DATE      PIC X(10).
001500           05  DRG-EXPOSURE-END-DATE        PIC X(10).
001600           05  DRG-VERBATIM-END-DATE        PIC X(10).
001700           05  DRG-DRUG-TYPE-CONID          PIC 9(10).
001800           05  DRG-ROUTE-CONCEPT-ID         PIC 9(10).
001900           05  DRG-ROUTE-SOURCE-VALUE       PIC X(250).
002000           05  DRG-VISIT-OCCURRENCE-ID      PIC X(30).
002100           05  FILLER                       PIC X(20).

000100      ******************************************************************
000200      * COPYBOOK     OMPMEAF
000300      * DESCRIPTION   OMOP MEASUREMENT RECORD, FULL CANONICAL COLUMN
000400      *               FORM.  CARRIES EVERY COLUMN OF THE STANDARD OMOP
000500      *               MEASUREMENT TABLE - THE COLUMNS THIS STUDY DOES
000600      *               NOT POPULATE ARE CARRIED AS SPACES/ZEROS SO A
000700      *               DOWNSTREAM LOAD DOES NOT HAVE TO WORRY ABOUT A
000800      *               SHORT RECORD.
000900      ******************************************************************
001000      * CHANGE LOG
001100      *  09/24/03  MLK  ORIGINAL CODING FOR THE ADD-MISSING-COLUMNS STEP
001200      *                 OF THE OMOP CONVERSION PROJECT.  TKT ALS-0805.
001300      ******************************************************************
001400       01  OMP-MEASUREMENT-FINAL-REC.
001500           05  MEF-MEASUREMENT-ID           PIC 9(09).
001600           05  MEF-PERSON-ID                PIC 9(09).
001700           05  MEF-MEASUREMENT-CONCEPT-ID   PIC 9(10).
001800           05  MEF-MEASUREMENT-SOURCE-VALUE PIC X(250).
001900           05  MEF-MEASUREMENT-DATE         PIC X(10).
002000           05  MEF-MEASUREMENT-TYPE-CONID   PIC 9(10).
002100           05  MEF-VALUE-AS-NUMBER          PIC S9(07)V99.
002200           05  MEF-VALUE-AS-CONCEPT-ID      PIC 9(10).
002300           05  MEF-VALUE-SOURCE-VALUE       PIC X(250).
002400           05  MEF-UNIT-CONCEPT-ID          PIC 9(10).
002500           05  MEF-UNIT-SOURCE-VALUE        PIC X(250).
002600           05  MEF-VISIT-OCCURRENCE-ID      PIC X(30).
002700      * COLUMNS BELOW ARE PART OF THE STANDARD OMOP MEASUREMENT TABLE
002800      * BUT ARE NOT SOURCED BY THIS STUDY - CARRIED EMPTY.
002900           05  MEF-MEASUREMENT-DTTM         PIC X(10).
003000           05  MEF-MEASUREMENT-TIME         PIC X(10).
003100           05  MEF-OPERATOR-CONCEPT-ID      PIC 9(10).
003200           05  MEF-RANGE-LOW                PIC S9(07)V99.
003300           05  MEF-RANGE-HIGH               PIC S9(07)V99.
003400           05  MEF-PROVIDER-ID              PIC 9(09).
003500           05  MEF-VISIT-DETAIL-ID          PIC X(30).
003600           05  MEF-MEASUREMENT-SRC-CONID    PIC 9(10).
003700           05  FILLER                       PIC X(05).

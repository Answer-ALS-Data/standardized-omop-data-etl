000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID.  ADDMSCOL.
000300 AUTHOR. JON SAYLES.
000400 INSTALLATION. COBOL DEV Center.
000500 DATE-WRITTEN. 09/24/87.
000600 DATE-COMPILED. 09/24/87.
000700 SECURITY. NON-CONFIDENTIAL.
000800
000900******************************************************************
001000*REMARKS.
001100*
001200*          THIS PROGRAM IS STEP 21, THE LAST STEP, OF THE ANSWER
001300*          ALS REGISTRY TO OMOP CONVERSION SUITE.  TRNSFIDS (STEP
001400*          20) LEFT EVERY TABLE HOLDING ONLY THE COLUMNS THIS STUDY
001500*          ACTUALLY POPULATES.  THIS STEP MOVES EACH OF THOSE
001600*          COLUMNS ACROSS, FIELD BY FIELD, INTO A RECORD LAYOUT
001700*          CARRYING THE COMPLETE STANDARD OMOP COLUMN SET FOR ITS
001800*          TABLE SO THE FINAL EXTRACT LOADS CLEANLY INTO ANY
001900*          UNMODIFIED OMOP CDM TARGET.  EVERY COLUMN THIS STUDY
002000*          DOES NOT SOURCE IS CARRIED SPACES/ZERO - MOVE SPACES TO
002100*          THE OUTPUT RECORD IS DONE FIRST IN EACH PARAGRAPH BELOW
002200*          SO THE UNPOPULATED COLUMNS NEVER HAVE TO BE TOUCHED
002300*          AGAIN.
002400*
002500*          THIS IS A FIXED, ONE FOR ONE COLUMN MOVE FOR EACH OF THE
002600*          EIGHT TABLES - IT IS NOT A GENERAL PURPOSE COLUMN
002700*          RECONCILER AND IT IS NOT MEANT TO BECOME ONE.  IF A
002800*          FUTURE STUDY YEAR ADDS A COLUMN THIS STUDY DOES SOURCE,
002900*          THE OUTPUT COPYBOOK AND THE MOVE STATEMENTS BELOW BOTH
003000*          HAVE TO BE HAND MAINTAINED.
003100*
003200*          OBSERVATION_PERIOD ALREADY CARRIES EVERY STANDARD OMOP
003300*          COLUMN COMING OUT OF TRNSFIDS, SO 800-DO-OBS-PERIOD
003400*          BELOW IS A STRAIGHT RECORD COPY WITH NO REMAPPING.
003500*
003600******************************************************************
003700        INPUT FILE   -  PRSNFIN  (PERSON, FINAL COLUMN SET)
003800        INPUT FILE   -  CONDFIN  (CONDITION_OCCURRENCE, FINAL SET)
003900        INPUT FILE   -  DEVCFIN  (DEVICE_EXPOSURE, FINAL SET)
004000        INPUT FILE   -  DRUGFIN  (DRUG_EXPOSURE, FINAL SET)
004100        INPUT FILE   -  MEASFIN  (MEASUREMENT, FINAL SET)
004200        INPUT FILE   -  OBSVFIN  (OBSERVATION, FINAL SET)
004300        INPUT FILE   -  DETHFIN  (DEATH, FINAL SET)
004400        INPUT FILE   -  OBSPFIN  (OBSERVATION_PERIOD, FINAL SET)
004500        OUTPUT FILE  -  PRSNFNL  (PERSON, CANONICAL OMOP COLUMNS)
004600        OUTPUT FILE  -  CONDFNL  (CONDITION_OCCURRENCE, CANONICAL)
004700        OUTPUT FILE  -  DEVCFNL  (DEVICE_EXPOSURE, CANONICAL)
004800        OUTPUT FILE  -  DRUGFNL  (DRUG_EXPOSURE, CANONICAL)
004900        OUTPUT FILE  -  MEASFNL  (MEASUREMENT, CANONICAL)
005000        OUTPUT FILE  -  OBSVFNL  (OBSERVATION, CANONICAL)
005100        OUTPUT FILE  -  DETHFNL  (DEATH, CANONICAL)
005200        OUTPUT FILE  -  OBSPFNL  (OBSERVATION_PERIOD, CANONICAL)
005300        DUMP FILE    -  SYSOUT
005400******************************************************************
005500* CHANGE LOG
005600*  09/24/03  MLK  ORIGINAL CODING FOR THE ADD-MISSING-COLUMNS STEP
005700*                 OF THE OMOP CONVERSION PROJECT.  TKT ALS-0805.
005710*  03/11/04  DWK  200-DO-CONDITION THROUGH 700-DO-DEATH WERE
005720*                 READING TRNSFIDS' OUTPUT AT THE OLD, PRE-WIDEN
005730*                 OFFSETS - EVERY FIELD AFTER PERSON-ID CAME IN
005740*                 20 BYTES SHORT ONCE PERSON-ID-X GREW FROM A
005750*                 9-BYTE REDEFINES TO A REAL X(20) FIELD, SO THE
005760*                 CONCEPT ID, SOURCE VALUE, DATES AND VISIT ID
005770*                 WERE ALL BEING READ OUT OF THE WRONG BYTES.
005780*                 RECOMPUTED EVERY OFFSET AGAINST THE CURRENT
005790*                 OMPCOND/OMPDEVC/OMPDRUG/OMPMEAS/OMPOBSV/OMPDETH
005795*                 LAYOUTS.  TKT ALS-0911.
005800******************************************************************
005900
006000 ENVIRONMENT DIVISION.
006100 CONFIGURATION SECTION.
006200 SOURCE-COMPUTER. IBM-390.
006300 OBJECT-COMPUTER. IBM-390.
006400 SPECIAL-NAMES.
006500    C01 IS NEXT-PAGE.
006600
006700 INPUT-OUTPUT SECTION.
006800 FILE-CONTROL.
006900    SELECT SYSOUT
007000    ASSIGN TO UT-S-SYSOUT
007100      ORGANIZATION IS SEQUENTIAL.
007200
007300    SELECT PRSNFIN
007400    ASSIGN TO UT-S-PRSNFIN
007500      ACCESS MODE IS SEQUENTIAL
007600      FILE STATUS IS PRSNFIN-STATUS.
007700
007800    SELECT CONDFIN
007900    ASSIGN TO UT-S-CONDFIN
008000      ACCESS MODE IS SEQUENTIAL
008100      FILE STATUS IS CONDFIN-STATUS.
008200
008300    SELECT DEVCFIN
008400    ASSIGN TO UT-S-DEVCFIN
008500      ACCESS MODE IS SEQUENTIAL
008600      FILE STATUS IS DEVCFIN-STATUS.
008700
008800    SELECT DRUGFIN
008900    ASSIGN TO UT-S-DRUGFIN
009000      ACCESS MODE IS SEQUENTIAL
009100      FILE STATUS IS DRUGFIN-STATUS.
009200
009300    SELECT MEASFIN
009400    ASSIGN TO UT-S-MEASFIN
009500      ACCESS MODE IS SEQUENTIAL
009600      FILE STATUS IS MEASFIN-STATUS.
009700
009800    SELECT OBSVFIN
009900    ASSIGN TO UT-S-OBSVFIN
010000      ACCESS MODE IS SEQUENTIAL
010100      FILE STATUS IS OBSVFIN-STATUS.
010200
010300    SELECT DETHFIN
010400    ASSIGN TO UT-S-DETHFIN
010500      ACCESS MODE IS SEQUENTIAL
010600      FILE STATUS IS DETHFIN-STATUS.
010700
010800    SELECT OBSPFIN
010900    ASSIGN TO UT-S-OBSPFIN
011000      ACCESS MODE IS SEQUENTIAL
011100      FILE STATUS IS OBSPFIN-STATUS.
011200
011300    SELECT PRSNFNL
011400    ASSIGN TO UT-S-PRSNFNL
011500      ACCESS MODE IS SEQUENTIAL
011600      FILE STATUS IS PRSNFNL-STATUS.
011700
011800    SELECT CONDFNL
011900    ASSIGN TO UT-S-CONDFNL
012000      ACCESS MODE IS SEQUENTIAL
012100      FILE STATUS IS CONDFNL-STATUS.
012200
012300    SELECT DEVCFNL
012400    ASSIGN TO UT-S-DEVCFNL
012500      ACCESS MODE IS SEQUENTIAL
012600      FILE STATUS IS DEVCFNL-STATUS.
012700
012800    SELECT DRUGFNL
012900    ASSIGN TO UT-S-DRUGFNL
013000      ACCESS MODE IS SEQUENTIAL
013100      FILE STATUS IS DRUGFNL-STATUS.
013200
013300    SELECT MEASFNL
013400    ASSIGN TO UT-S-MEASFNL
013500      ACCESS MODE IS SEQUENTIAL
013600      FILE STATUS IS MEASFNL-STATUS.
013700
013800    SELECT OBSVFNL
013900    ASSIGN TO UT-S-OBSVFNL
014000      ACCESS MODE IS SEQUENTIAL
014100      FILE STATUS IS OBSVFNL-STATUS.
014200
014300    SELECT DETHFNL
014400    ASSIGN TO UT-S-DETHFNL
014500      ACCESS MODE IS SEQUENTIAL
014600      FILE STATUS IS DETHFNL-STATUS.
014700
014800    SELECT OBSPFNL
014900    ASSIGN TO UT-S-OBSPFNL
015000      ACCESS MODE IS SEQUENTIAL
015100      FILE STATUS IS OBSPFNL-STATUS.
015200
015300 DATA DIVISION.
015400 FILE SECTION.
015500 FD  SYSOUT
015600    RECORDING MODE IS F
015700    LABEL RECORDS ARE STANDARD
015800    RECORD CONTAINS 130 CHARACTERS
015900    BLOCK CONTAINS 0 RECORDS
016000    DATA RECORD IS SYSOUT-REC.
016100 01  SYSOUT-REC  PIC X(130).
016200
016300 FD  PRSNFIN
016400    RECORDING MODE IS F
016500    LABEL RECORDS ARE STANDARD
016600    RECORD CONTAINS 1078 CHARACTERS
016700    BLOCK CONTAINS 0 RECORDS
016800    DATA RECORD IS PRSNFIN-REC.
016900 01  PRSNFIN-REC  PIC X(1078).
016950* ALTERNATE NUMERIC VIEW OF THE FIRST 9 BYTES OF THE INPUT RECORD
016960* USED WHEN A BAD READ NEEDS TO BE ECHOED TO SYSOUT BY ID.
016970 01  PRSNFIN-REC-ID REDEFINES PRSNFIN-REC PIC 9(09).
017000
017100 FD  CONDFIN
017200    RECORDING MODE IS F
017300    LABEL RECORDS ARE STANDARD
017400    RECORD CONTAINS 368 CHARACTERS
017500    BLOCK CONTAINS 0 RECORDS
017600    DATA RECORD IS CONDFIN-REC.
017700 01  CONDFIN-REC  PIC X(368).
017800
017900 FD  DEVCFIN
018000    RECORDING MODE IS F
018100    LABEL RECORDS ARE STANDARD
018200    RECORD CONTAINS 368 CHARACTERS
018300    BLOCK CONTAINS 0 RECORDS
018400    DATA RECORD IS DEVCFIN-REC.
018500 01  DEVCFIN-REC  PIC X(368).
018600
018700 FD  DRUGFIN
018800    RECORDING MODE IS F
018900    LABEL RECORDS ARE STANDARD
019000    RECORD CONTAINS 648 CHARACTERS
019100    BLOCK CONTAINS 0 RECORDS
019200    DATA RECORD IS DRUGFIN-REC.
019300 01  DRUGFIN-REC  PIC X(648).
019400
019500 FD  MEASFIN
019600    RECORDING MODE IS F
019700    LABEL RECORDS ARE STANDARD
019800    RECORD CONTAINS 897 CHARACTERS
019900    BLOCK CONTAINS 0 RECORDS
020000    DATA RECORD IS MEASFIN-REC.
020100 01  MEASFIN-REC  PIC X(897).
020200
020300 FD  OBSVFIN
020400    RECORDING MODE IS F
020500    LABEL RECORDS ARE STANDARD
020600    RECORD CONTAINS 1407 CHARACTERS
020700    BLOCK CONTAINS 0 RECORDS
020800    DATA RECORD IS OBSVFIN-REC.
020900 01  OBSVFIN-REC  PIC X(1407).
021000
021100 FD  DETHFIN
021200    RECORDING MODE IS F
021300    LABEL RECORDS ARE STANDARD
021400    RECORD CONTAINS 329 CHARACTERS
021500    BLOCK CONTAINS 0 RECORDS
021600    DATA RECORD IS DETHFIN-REC.
021700 01  DETHFIN-REC  PIC X(329).
021800
021900 FD  OBSPFIN
022000    RECORDING MODE IS F
022100    LABEL RECORDS ARE STANDARD
022200    RECORD CONTAINS 68 CHARACTERS
022300    BLOCK CONTAINS 0 RECORDS
022400    DATA RECORD IS OBSPFIN-REC.
022500 01  OBSPFIN-REC  PIC X(68).
022600
022700 FD  PRSNFNL
022800    RECORDING MODE IS F
022900    LABEL RECORDS ARE STANDARD
023000    RECORD CONTAINS 1114 CHARACTERS
023100    BLOCK CONTAINS 0 RECORDS
023200    DATA RECORD IS OMP-PERSON-FINAL-REC.
023300 COPY OMPPRSF.
023400
023500 FD  CONDFNL
023600    RECORDING MODE IS F
023700    LABEL RECORDS ARE STANDARD
023800    RECORD CONTAINS 492 CHARACTERS
023900    BLOCK CONTAINS 0 RECORDS
024000    DATA RECORD IS OMP-CONDITION-FINAL-REC.
024100 COPY OMPCNDF.
024200
024300 FD  DEVCFNL
024400    RECORDING MODE IS F
024500    LABEL RECORDS ARE STANDARD
024600    RECORD CONTAINS 472 CHARACTERS
024700    BLOCK CONTAINS 0 RECORDS
024800    DATA RECORD IS OMP-DEVICE-EXPOSURE-FINAL-REC.
024900 COPY OMPDVCF.
025000
025100 FD  DRUGFNL
025200    RECORDING MODE IS F
025300    LABEL RECORDS ARE STANDARD
025400    RECORD CONTAINS 1050 CHARACTERS
025500    BLOCK CONTAINS 0 RECORDS
025600    DATA RECORD IS OMP-DRUG-EXPOSURE-FINAL-REC.
025700 COPY OMPDRGF.
025800
025900 FD  MEASFNL
026000    RECORDING MODE IS F
026100    LABEL RECORDS ARE STANDARD
026200    RECORD CONTAINS 962 CHARACTERS
026300    BLOCK CONTAINS 0 RECORDS
026400    DATA RECORD IS OMP-MEASUREMENT-FINAL-REC.
026500 COPY OMPMEAF.
026600
026700 FD  OBSVFNL
026800    RECORDING MODE IS F
026900    LABEL RECORDS ARE STANDARD
027000    RECORD CONTAINS 1432 CHARACTERS
027100    BLOCK CONTAINS 0 RECORDS
027200    DATA RECORD IS OMP-OBSERVATION-FINAL-REC.
027300 COPY OMPOBVF.
027400
027500 FD  DETHFNL
027600    RECORDING MODE IS F
027700    LABEL RECORDS ARE STANDARD
027800    RECORD CONTAINS 314 CHARACTERS
027900    BLOCK CONTAINS 0 RECORDS
028000    DATA RECORD IS OMP-DEATH-FINAL-REC.
028100 COPY OMPDTHF.
028200
028300 FD  OBSPFNL
028400    RECORDING MODE IS F
028500    LABEL RECORDS ARE STANDARD
028600    RECORD CONTAINS 68 CHARACTERS
028700    BLOCK CONTAINS 0 RECORDS
028800    DATA RECORD IS OMP-OBSERV-PERIOD-REC.
028900 COPY OMPOBPD.
029000
029100 WORKING-STORAGE SECTION.
029200 01  FILE-STATUS-CODES.
029300    05  PRSNFIN-STATUS          PIC X(02).
029400        88  NO-MORE-PRSNFIN         VALUE "10".
029500    05  CONDFIN-STATUS          PIC X(02).
029600        88  NO-MORE-CONDFIN         VALUE "10".
029700    05  DEVCFIN-STATUS          PIC X(02).
029800        88  NO-MORE-DEVCFIN         VALUE "10".
029900    05  DRUGFIN-STATUS          PIC X(02).
030000        88  NO-MORE-DRUGFIN         VALUE "10".
030100    05  MEASFIN-STATUS          PIC X(02).
030200        88  NO-MORE-MEASFIN         VALUE "10".
030300    05  OBSVFIN-STATUS          PIC X(02).
030400        88  NO-MORE-OBSVFIN         VALUE "10".
030500    05  DETHFIN-STATUS          PIC X(02).
030600        88  NO-MORE-DETHFIN         VALUE "10".
030700    05  OBSPFIN-STATUS          PIC X(02).
030800        88  NO-MORE-OBSPFIN         VALUE "10".
030900    05  PRSNFNL-STATUS          PIC X(02).
031000        88  PRSNFNL-WRITE-OK         VALUE "00".
031100    05  CONDFNL-STATUS          PIC X(02).
031200        88  CONDFNL-WRITE-OK         VALUE "00".
031300    05  DEVCFNL-STATUS          PIC X(02).
031400        88  DEVCFNL-WRITE-OK         VALUE "00".
031500    05  DRUGFNL-STATUS          PIC X(02).
031600        88  DRUGFNL-WRITE-OK         VALUE "00".
031700    05  MEASFNL-STATUS          PIC X(02).
031800        88  MEASFNL-WRITE-OK         VALUE "00".
031900    05  OBSVFNL-STATUS          PIC X(02).
032000        88  OBSVFNL-WRITE-OK         VALUE "00".
032100    05  DETHFNL-STATUS          PIC X(02).
032200        88  DETHFNL-WRITE-OK         VALUE "00".
032300    05  OBSPFNL-STATUS          PIC X(02).
032400        88  OBSPFNL-WRITE-OK         VALUE "00".
032450* TABLE VIEW OF ALL SIXTEEN FILE STATUS BYTES FOR THE 999-CLEANUP
032460* ABEND SNAP - CHEAPER THAN NAMING EACH ONE ON THE DISPLAY.
032470 01  WS-FILE-STATUS-REDEF REDEFINES FILE-STATUS-CODES.
032480    05  WS-FILE-STATUS-TBL OCCURS 16 TIMES PIC X(02).
032500
032600 COPY ALSABND.
032700
032800 01  COUNTERS-AND-ACCUMULATORS.
032900    05  WS-PRSN-READ            PIC 9(07) COMP.
033000    05  WS-COND-READ            PIC 9(07) COMP.
033100    05  WS-DEVC-READ            PIC 9(07) COMP.
033200    05  WS-DRUG-READ            PIC 9(07) COMP.
033300    05  WS-MEAS-READ            PIC 9(07) COMP.
033400    05  WS-OBSV-READ            PIC 9(07) COMP.
033500    05  WS-DETH-READ            PIC 9(07) COMP.
033600    05  WS-OBSP-READ            PIC 9(07) COMP.
033700    05  FILLER                  PIC X(04).
033750* SUMMARY-DUMP TABLE VIEW OF THE EIGHT READ COUNTERS - THE 999-
033760* CLEANUP END-OF-JOB LINE WALKS THIS INSTEAD OF NAMING EACH ONE.
033770 01  WS-READ-COUNTS-REDEF REDEFINES COUNTERS-AND-ACCUMULATORS.
033780    05  WS-READ-COUNT-TBL OCCURS 8 TIMES PIC 9(07) COMP.
033790    05  FILLER                  PIC X(04).
033800
033900 PROCEDURE DIVISION.
034000
034100    PERFORM 000-HOUSEKEEPING THRU 000-EXIT.
034200    PERFORM 100-DO-PERSON THRU 100-EXIT
034300        UNTIL NO-MORE-PRSNFIN.
034400    PERFORM 200-DO-CONDITION THRU 200-EXIT
034500        UNTIL NO-MORE-CONDFIN.
034600    PERFORM 300-DO-DEVICE THRU 300-EXIT
034700        UNTIL NO-MORE-DEVCFIN.
034800    PERFORM 400-DO-DRUG THRU 400-EXIT
034900        UNTIL NO-MORE-DRUGFIN.
035000    PERFORM 500-DO-MEASUREMENT THRU 500-EXIT
035100        UNTIL NO-MORE-MEASFIN.
035200    PERFORM 600-DO-OBSERVATION THRU 600-EXIT
035300        UNTIL NO-MORE-OBSVFIN.
035400    PERFORM 700-DO-DEATH THRU 700-EXIT
035500        UNTIL NO-MORE-DETHFIN.
035600    PERFORM 800-DO-OBS-PERIOD THRU 800-EXIT
035700        UNTIL NO-MORE-OBSPFIN.
035800    PERFORM 999-CLEANUP THRU 999-EXIT.
035900    STOP RUN.
036000
036100 000-HOUSEKEEPING.
036200    MOVE "000-HOUSEKEEPING" TO PARA-NAME.
036300    MOVE "ADDMSCOL" TO ABND-PROGRAM-ID.
036400    MOVE 0 TO WS-PRSN-READ, WS-COND-READ, WS-DEVC-READ, WS-DRUG-READ.
036500    MOVE 0 TO WS-MEAS-READ, WS-OBSV-READ, WS-DETH-READ, WS-OBSP-READ.
036600    PERFORM 850-OPEN-FILES THRU 850-EXIT.
036700    PERFORM 900-READ-PRSNFIN THRU 900-EXIT.
036800    PERFORM 901-READ-CONDFIN THRU 901-EXIT.
036900    PERFORM 902-READ-DEVCFIN THRU 902-EXIT.
037000    PERFORM 903-READ-DRUGFIN THRU 903-EXIT.
037100    PERFORM 904-READ-MEASFIN THRU 904-EXIT.
037200    PERFORM 905-READ-OBSVFIN THRU 905-EXIT.
037300    PERFORM 906-READ-DETHFIN THRU 906-EXIT.
037400    PERFORM 907-READ-OBSPFIN THRU 907-EXIT.
037500 000-EXIT.
037600    EXIT.
037700
037800 100-DO-PERSON.
037900    MOVE "100-DO-PERSON" TO PARA-NAME.
038000    ADD 1 TO WS-PRSN-READ.
038100    MOVE SPACES TO OMP-PERSON-FINAL-REC.
038200    MOVE PRSNFIN-REC (1:9)     TO PRF-PERSON-ID.
038300    MOVE PRSNFIN-REC (10:250)  TO PRF-PERSON-SOURCE-VALUE.
038400    MOVE PRSNFIN-REC (260:10)  TO PRF-GENDER-CONCEPT-ID.
038500    MOVE PRSNFIN-REC (270:250) TO PRF-GENDER-SOURCE-VALUE.
038600    MOVE PRSNFIN-REC (520:4)   TO PRF-YEAR-OF-BIRTH.
038700    MOVE PRSNFIN-REC (524:10)  TO PRF-RACE-CONCEPT-ID.
038800    MOVE PRSNFIN-REC (534:250) TO PRF-RACE-SOURCE-VALUE.
038900    MOVE PRSNFIN-REC (784:10)  TO PRF-ETHNICITY-CONCEPT-ID.
039000    MOVE PRSNFIN-REC (794:250) TO PRF-ETHNICITY-SOURCE-VALUE.
039100    MOVE PRSNFIN-REC (1044:4)  TO PRF-CARE-SITE-ID.
039200    WRITE OMP-PERSON-FINAL-REC.
039300    PERFORM 900-READ-PRSNFIN THRU 900-EXIT.
039400 100-EXIT.
039500    EXIT.
039600
039700 200-DO-CONDITION.
039800    MOVE "200-DO-CONDITION" TO PARA-NAME.
039900    ADD 1 TO WS-COND-READ.
040000    MOVE SPACES TO OMP-CONDITION-FINAL-REC.
040100    MOVE CONDFIN-REC (1:9)     TO CNF-CONDITION-OCCUR-ID.
040200    MOVE CONDFIN-REC (10:9)    TO CNF-PERSON-ID.
040300    MOVE CONDFIN-REC (39:10)   TO CNF-CONDITION-CONCEPT-ID.
040400    MOVE CONDFIN-REC (49:250)  TO CNF-CONDITION-SOURCE-VALUE.
040500    MOVE CONDFIN-REC (299:10)  TO CNF-CONDITION-START-DATE.
040600    MOVE CONDFIN-REC (309:10)  TO CNF-CONDITION-TYPE-CONID.
040700    MOVE CONDFIN-REC (319:30)  TO CNF-VISIT-OCCURRENCE-ID.
040800    WRITE OMP-CONDITION-FINAL-REC.
040900    PERFORM 901-READ-CONDFIN THRU 901-EXIT.
041000 200-EXIT.
041100    EXIT.
041200
041300 300-DO-DEVICE.
041400    MOVE "300-DO-DEVICE" TO PARA-NAME.
041500    ADD 1 TO WS-DEVC-READ.
041600    MOVE SPACES TO OMP-DEVICE-EXPOSURE-FINAL-REC.
041700    MOVE DEVCFIN-REC (1:9)     TO DVF-DEVICE-EXPOSURE-ID.
041800    MOVE DEVCFIN-REC (10:9)    TO DVF-PERSON-ID.
041900    MOVE DEVCFIN-REC (39:10)   TO DVF-DEVICE-CONCEPT-ID.
042000    MOVE DEVCFIN-REC (49:250)  TO DVF-DEVICE-SOURCE-VALUE.
042100    MOVE DEVCFIN-REC (299:10)  TO DVF-EXPOSURE-START-DATE.
042200    MOVE DEVCFIN-REC (309:10)  TO DVF-DEVICE-TYPE-CONID.
042300    MOVE DEVCFIN-REC (319:30)  TO DVF-VISIT-OCCURRENCE-ID.
042400    WRITE OMP-DEVICE-EXPOSURE-FINAL-REC.
042500    PERFORM 902-READ-DEVCFIN THRU 902-EXIT.
042600 300-EXIT.
042700    EXIT.
042800
042900 400-DO-DRUG.
043000    MOVE "400-DO-DRUG" TO PARA-NAME.
043100    ADD 1 TO WS-DRUG-READ.
043200    MOVE SPACES TO OMP-DRUG-EXPOSURE-FINAL-REC.
043300    MOVE DRUGFIN-REC (1:9)     TO DGF-DRUG-EXPOSURE-ID.
043400    MOVE DRUGFIN-REC (10:9)    TO DGF-PERSON-ID.
043500    MOVE DRUGFIN-REC (39:10)   TO DGF-DRUG-CONCEPT-ID.
043600    MOVE DRUGFIN-REC (49:250)  TO DGF-DRUG-SOURCE-VALUE.
043700    MOVE DRUGFIN-REC (299:10)  TO DGF-EXPOSURE-START-DATE.
043800    MOVE DRUGFIN-REC (309:10)  TO DGF-EXPOSURE-END-DATE.
043900    MOVE DRUGFIN-REC (319:10)  TO DGF-VERBATIM-END-DATE.
044000    MOVE DRUGFIN-REC (329:10)  TO DGF-DRUG-TYPE-CONID.
044100    MOVE DRUGFIN-REC (339:10)  TO DGF-ROUTE-CONCEPT-ID.
044200    MOVE DRUGFIN-REC (349:250) TO DGF-ROUTE-SOURCE-VALUE.
044300    MOVE DRUGFIN-REC (599:30)  TO DGF-VISIT-OCCURRENCE-ID.
044400    WRITE OMP-DRUG-EXPOSURE-FINAL-REC.
044500    PERFORM 903-READ-DRUGFIN THRU 903-EXIT.
044600 400-EXIT.
044700    EXIT.
044800
044900 500-DO-MEASUREMENT.
045000    MOVE "500-DO-MEASUREMENT" TO PARA-NAME.
045100    ADD 1 TO WS-MEAS-READ.
045200    MOVE SPACES TO OMP-MEASUREMENT-FINAL-REC.
045300    MOVE MEASFIN-REC (1:9)     TO MEF-MEASUREMENT-ID.
045400    MOVE MEASFIN-REC (10:9)    TO MEF-PERSON-ID.
045500    MOVE MEASFIN-REC (39:10)   TO MEF-MEASUREMENT-CONCEPT-ID.
045600    MOVE MEASFIN-REC (49:250)  TO MEF-MEASUREMENT-SOURCE-VALUE.
045700    MOVE MEASFIN-REC (299:10)  TO MEF-MEASUREMENT-DATE.
045800    MOVE MEASFIN-REC (309:10)  TO MEF-MEASUREMENT-TYPE-CONID.
045900    MOVE MEASFIN-REC (319:9)   TO MEF-VALUE-AS-NUMBER.
046000    MOVE MEASFIN-REC (328:10)  TO MEF-VALUE-AS-CONCEPT-ID.
046100    MOVE MEASFIN-REC (338:250) TO MEF-VALUE-SOURCE-VALUE.
046200    MOVE MEASFIN-REC (588:10)  TO MEF-UNIT-CONCEPT-ID.
046300    MOVE MEASFIN-REC (598:250) TO MEF-UNIT-SOURCE-VALUE.
046400    MOVE MEASFIN-REC (848:30)  TO MEF-VISIT-OCCURRENCE-ID.
046500    WRITE OMP-MEASUREMENT-FINAL-REC.
046600    PERFORM 904-READ-MEASFIN THRU 904-EXIT.
046700 500-EXIT.
046800    EXIT.
046900
047000 600-DO-OBSERVATION.
047100    MOVE "600-DO-OBSERVATION" TO PARA-NAME.
047200    ADD 1 TO WS-OBSV-READ.
047300    MOVE SPACES TO OMP-OBSERVATION-FINAL-REC.
047400    MOVE OBSVFIN-REC (1:9)      TO OBF-OBSERVATION-ID.
047500    MOVE OBSVFIN-REC (10:9)     TO OBF-PERSON-ID.
047600    MOVE OBSVFIN-REC (39:10)    TO OBF-OBSERVATION-CONCEPT-ID.
047700    MOVE OBSVFIN-REC (49:250)   TO OBF-OBSERVATION-SOURCE-VALUE.
047800    MOVE OBSVFIN-REC (299:10)   TO OBF-OBSERVATION-DATE.
047900    MOVE OBSVFIN-REC (309:10)   TO OBF-OBSERVATION-TYPE-CONID.
048000    MOVE OBSVFIN-REC (319:9)    TO OBF-VALUE-AS-NUMBER.
048100    MOVE OBSVFIN-REC (328:250)  TO OBF-VALUE-AS-STRING.
048200    MOVE OBSVFIN-REC (578:10)   TO OBF-VALUE-AS-CONCEPT-ID.
048300    MOVE OBSVFIN-REC (588:250)  TO OBF-VALUE-SOURCE-VALUE.
048400    MOVE OBSVFIN-REC (838:10)   TO OBF-QUALIFIER-CONCEPT-ID.
048500    MOVE OBSVFIN-REC (848:250)  TO OBF-QUALIFIER-SOURCE-VALUE.
048600    MOVE OBSVFIN-REC (1098:10)  TO OBF-UNIT-CONCEPT-ID.
048700    MOVE OBSVFIN-REC (1108:250) TO OBF-UNIT-SOURCE-VALUE.
048800    MOVE OBSVFIN-REC (1358:30)  TO OBF-VISIT-OCCURRENCE-ID.
048900    WRITE OMP-OBSERVATION-FINAL-REC.
049000    PERFORM 905-READ-OBSVFIN THRU 905-EXIT.
049100 600-EXIT.
049200    EXIT.
049300
049400 700-DO-DEATH.
049500    MOVE "700-DO-DEATH" TO PARA-NAME.
049600    ADD 1 TO WS-DETH-READ.
049700    MOVE SPACES TO OMP-DEATH-FINAL-REC.
049800    MOVE DETHFIN-REC (1:9)     TO DHF-PERSON-ID.
049900    MOVE DETHFIN-REC (30:10)   TO DHF-DEATH-DATE.
050000    MOVE DETHFIN-REC (40:10)   TO DHF-DEATH-TYPE-CONID.
050100    MOVE DETHFIN-REC (50:10)   TO DHF-CAUSE-CONCEPT-ID.
050200    MOVE DETHFIN-REC (60:250)  TO DHF-CAUSE-SOURCE-VALUE.
050300    WRITE OMP-DEATH-FINAL-REC.
050400    PERFORM 906-READ-DETHFIN THRU 906-EXIT.
050500 700-EXIT.
050600    EXIT.
050700
050800 800-DO-OBS-PERIOD.
050900    MOVE "800-DO-OBS-PERIOD" TO PARA-NAME.
051000    ADD 1 TO WS-OBSP-READ.
051100    MOVE OBSPFIN-REC TO OMP-OBSERV-PERIOD-REC.
051200    WRITE OMP-OBSERV-PERIOD-REC.
051300    PERFORM 907-READ-OBSPFIN THRU 907-EXIT.
051400 800-EXIT.
051500    EXIT.
051600
051700 850-OPEN-FILES.
051800    MOVE "850-OPEN-FILES" TO PARA-NAME.
051900    OPEN OUTPUT SYSOUT.
052000    OPEN INPUT  PRSNFIN CONDFIN DEVCFIN DRUGFIN.
052100    OPEN INPUT  MEASFIN OBSVFIN DETHFIN OBSPFIN.
052200    OPEN OUTPUT PRSNFNL CONDFNL DEVCFNL DRUGFNL.
052300    OPEN OUTPUT MEASFNL OBSVFNL DETHFNL OBSPFNL.
052400 850-EXIT.
052500    EXIT.
052600
052700 860-CLOSE-FILES.
052800    MOVE "860-CLOSE-FILES" TO PARA-NAME.
052900    CLOSE PRSNFIN CONDFIN DEVCFIN DRUGFIN.
053000    CLOSE MEASFIN OBSVFIN DETHFIN OBSPFIN.
053100    CLOSE PRSNFNL CONDFNL DEVCFNL DRUGFNL.
053200    CLOSE MEASFNL OBSVFNL DETHFNL OBSPFNL.
053300    CLOSE SYSOUT.
053400 860-EXIT.
053500    EXIT.
053600
053700 900-READ-PRSNFIN.
053800    MOVE "900-READ-PRSNFIN" TO PARA-NAME.
053900    READ PRSNFIN
054000        AT END MOVE "10" TO PRSNFIN-STATUS.
054100 900-EXIT.
054200    EXIT.
054300
054400 901-READ-CONDFIN.
054500    MOVE "901-READ-CONDFIN" TO PARA-NAME.
054600    READ CONDFIN
054700        AT END MOVE "10" TO CONDFIN-STATUS.
054800 901-EXIT.
054900    EXIT.
055000
055100 902-READ-DEVCFIN.
055200    MOVE "902-READ-DEVCFIN" TO PARA-NAME.
055300    READ DEVCFIN
055400        AT END MOVE "10" TO DEVCFIN-STATUS.
055500 902-EXIT.
055600    EXIT.
055700
055800 903-READ-DRUGFIN.
055900    MOVE "903-READ-DRUGFIN" TO PARA-NAME.
056000    READ DRUGFIN
056100        AT END MOVE "10" TO DRUGFIN-STATUS.
056200 903-EXIT.
056300    EXIT.
056400
056500 904-READ-MEASFIN.
056600    MOVE "904-READ-MEASFIN" TO PARA-NAME.
056700    READ MEASFIN
056800        AT END MOVE "10" TO MEASFIN-STATUS.
056900 904-EXIT.
057000    EXIT.
057100
057200 905-READ-OBSVFIN.
057300    MOVE "905-READ-OBSVFIN" TO PARA-NAME.
057400    READ OBSVFIN
057500        AT END MOVE "10" TO OBSVFIN-STATUS.
057600 905-EXIT.
057700    EXIT.
057800
057900 906-READ-DETHFIN.
058000    MOVE "906-READ-DETHFIN" TO PARA-NAME.
058100    READ DETHFIN
058200        AT END MOVE "10" TO DETHFIN-STATUS.
058300 906-EXIT.
058400    EXIT.
058500
058600 907-READ-OBSPFIN.
058700    MOVE "907-READ-OBSPFIN" TO PARA-NAME.
058800    READ OBSPFIN
058900        AT END MOVE "10" TO OBSPFIN-STATUS.
059000 907-EXIT.
059100    EXIT.
059200
059300 999-CLEANUP.
059400    MOVE "999-CLEANUP" TO PARA-NAME.
059500    PERFORM 860-CLOSE-FILES THRU 860-EXIT.
059600 999-EXIT.
059700    EXIT.
059800
059900 1000-ABEND-RTN.
060000    MOVE "1000-ABEND-RTN" TO PARA-NAME.
060100    WRITE SYSOUT-REC FROM ABEND-REC.
060200    PERFORM 860-CLOSE-FILES THRU 860-EXIT.
060300    DISPLAY "*** ABNORMAL END OF JOB - ADDMSCOL ***" UPON CONSOLE.
060400    DIVIDE ZERO-VAL INTO ONE-VAL.
060500 1000-EXIT.
060600    EXIT.

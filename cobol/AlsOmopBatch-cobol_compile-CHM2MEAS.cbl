000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID.  CHM2MEAS.
000300 AUTHOR. JON SAYLES.
000400 INSTALLATION. COBOL DEV Center.
000500 DATE-WRITTEN. 05/07/87.
000600 DATE-COMPILED. 05/07/87.
000700 SECURITY. NON-CONFIDENTIAL.
000800
000900    ******************************************************************
001000    *REMARKS.
001100    *
001200    *          THIS PROGRAM IS STEP 8 OF THE ANSWER ALS REGISTRY TO
001300    *          OMOP CONVERSION SUITE.  IT TURNS THE AUXILIARY
001400    *          CHEMISTRY LABS FILE INTO THE OMOP MEASUREMENT WORK
001500    *          FILE - UP TO FOUR ROWS PER INPUT ROW (URIC ACID,
001600    *          CREATININE, PHOSPHORUS, CREATINE KINASE).
001700    *
001800    *          THE TWO PHYSICAL LAB FILES SHARE THIS LAYOUT AND ARE
001900    *          CONCATENATED AT THE JCL LEVEL BEFORE THIS STEP RUNS -
002000    *          THIS PROGRAM SEES ONE LOGICAL INPUT STREAM.
002100    *
002200    ******************************************************************
002300             INPUT FILE   -  ALSCHML  (CHEMISTRY LABS, BOTH FILES)
002400             OUTPUT FILE  -  MEASWK   (MEASUREMENT WORK FILE)
002500             DUMP FILE    -  SYSOUT
002600    ******************************************************************
002700    * CHANGE LOG
002800    *  05/07/87  JAS  ORIGINAL CODING FOR THE OMOP CONVERSION PROJECT.
002900    *  03/02/99  MKH  CK UNIT-TEXT PATTERN MATCH WIDENED TO CATCH THE
003000    *                 SPELLED-OUT "UNITS/LITER" FORM.
003100    *  06/23/03  MLK  RESULT VALIDATION NOW REJECTS ANY CHARACTER
003200    *                 OTHER THAN DIGITS, DECIMAL POINT, PLUS OR MINUS -
003300    *                 A STRAY COMMA WAS SNEAKING PAST INTO THE
003400    *                 MEASUREMENT FILE.  TKT ALS-0747.
003410    *  03/11/04  DWK  MEA-PERSON-ID-X WAS ONLY 9 BYTES - TWO
003420    *                 PARTICIPANTS SHARING A 9-BYTE PREFIX WOULD
003430    *                 COLLAPSE INTO ONE PERSON DOWNSTREAM.  MOVES THE
003440    *                 FULL PARTICIPANT ID NOW.  TKT ALS-0911.
003450    *  03/11/04  DWK  WS-CK-UNIT-UC, WS-CHECK-RESULT AND
003460    *                 WS-CHECK-NORM MOVED TO THE 77 LEVEL - THEY ARE
003470    *                 STANDALONE WORK SCALARS, NOT RECORD LAYOUTS.
003480    *                 TKT ALS-0911.
003500    ******************************************************************
003600
003700 ENVIRONMENT DIVISION.
003800 CONFIGURATION SECTION.
003900 SOURCE-COMPUTER. IBM-390.
004000 OBJECT-COMPUTER. IBM-390.
004100 SPECIAL-NAMES.
004200     C01 IS NEXT-PAGE.
004300
004400 INPUT-OUTPUT SECTION.
004500 FILE-CONTROL.
004600     SELECT SYSOUT
004700     ASSIGN TO UT-S-SYSOUT
004800       ORGANIZATION IS SEQUENTIAL.
004900
005000     SELECT ALSCHML
005100     ASSIGN TO UT-S-ALSCHML
005200       ACCESS MODE IS SEQUENTIAL
005300       FILE STATUS IS ALSCHML-STATUS.
005400
005500     SELECT MEASWK
005600     ASSIGN TO UT-S-MEASWK
005700       ACCESS MODE IS SEQUENTIAL
005800       FILE STATUS IS MEASWK-STATUS.
005900
006000 DATA DIVISION.
006100 FILE SECTION.
006200 FD  SYSOUT
006300     RECORDING MODE IS F
006400     LABEL RECORDS ARE STANDARD
006500     RECORD CONTAINS 130 CHARACTERS
006600     BLOCK CONTAINS 0 RECORDS
006700     DATA RECORD IS SYSOUT-REC.
006800 01  SYSOUT-REC  PIC X(130).
006900
007000 FD  ALSCHML
007100     RECORDING MODE IS F
007200     LABEL RECORDS ARE STANDARD
007300     RECORD CONTAINS 179 CHARACTERS
007400     BLOCK CONTAINS 0 RECORDS
007500     DATA RECORD IS ALS-CHEML-REC.
007600 COPY ALSCHEML.
007700
007800 FD  MEASWK
007900     RECORDING MODE IS F
008000     LABEL RECORDS ARE STANDARD
008100     RECORD CONTAINS 897 CHARACTERS
008200     BLOCK CONTAINS 0 RECORDS
008300     DATA RECORD IS OMP-MEASUREMENT-REC.
008400 COPY OMPMEAS.
008500
008600 WORKING-STORAGE SECTION.
008700 01  FILE-STATUS-CODES.
008800     05  ALSCHML-STATUS          PIC X(02).
008900         88  NO-MORE-ALSCHML         VALUE "10".
009000     05  MEASWK-STATUS           PIC X(02).
009100         88  MEASWK-WRITE-OK          VALUE "00".
009150* TABLE VIEW OF BOTH STATUS BYTES FOR THE 999-CLEANUP ABEND SNAP.
009160 01  WS-FILE-STATUS-REDEF REDEFINES FILE-STATUS-CODES.
009170    05  WS-FILE-STATUS-TBL OCCURS 2 TIMES PIC X(02).
009200
009300 COPY ALSABND.
009400
009500 01  COUNTERS-IDXS-AND-ACCUMULATORS.
009600     05  RECORDS-READ            PIC 9(07) COMP.
009700     05  RECORDS-WRITTEN         PIC 9(07) COMP.
009800     05  WS-CHAR-SUB             PIC 9(02) COMP.
009900     05  WS-PAT-SUB              PIC 9(02) COMP.
010000     05  WS-POS-SUB              PIC 9(02) COMP.
010100     05  WS-PATLEN               PIC 9(02) COMP.
010200     05  WS-MAX-START            PIC 9(02) COMP.
010300     05  FILLER                  PIC X(08).
010310* TABLE VIEW OF THE TWO READ/WRITE COUNTERS FOR THE END-OF-JOB
010320* SUMMARY LINE ON SYSOUT.
010330 01  WS-CHM-COUNTS-REDEF REDEFINES COUNTERS-IDXS-AND-ACCUMULATORS.
010340    05  WS-CHM-COUNT-TBL OCCURS 2 TIMES PIC 9(07) COMP.
010350    05  FILLER                  PIC 9(10) COMP.
010360    05  FILLER                  PIC X(08).
010400
010500 01  WS-SWITCHES.
010600     05  WS-RESULT-VALID-SW      PIC X(01).
010700         88  WS-RESULT-VALID         VALUE "Y".
010800     05  WS-CK-FOUND-SW          PIC X(01).
010900         88  WS-CK-IS-UNITS-PER-LITER VALUE "Y".
011000     05  FILLER                  PIC X(08).
011100
011200* CREATINE-KINASE UNIT-TEXT PATTERNS THAT MEAN "UNITS PER LITER" -
011300* CHECKED AS A CASE-FOLDED SUBSTRING SCAN, NOT AN EXACT MATCH, SINCE
011400* SITES PAD AND ABBREVIATE THIS FIELD DIFFERENTLY.
011500 01  WS-CK-PATTERN-VALUES.
011600     05  FILLER PIC X(11) VALUE "UNITS/L".
011700     05  FILLER PIC 9(02) VALUE 07.
011800     05  FILLER PIC X(11) VALUE "U/L".
011900     05  FILLER PIC 9(02) VALUE 03.
012000     05  FILLER PIC X(11) VALUE "UNITS/LITRE".
012100     05  FILLER PIC 9(02) VALUE 11.
012200     05  FILLER PIC X(11) VALUE "U/LITRE".
012300     05  FILLER PIC 9(02) VALUE 07.
012400     05  FILLER PIC X(11) VALUE "UNITS/LITER".
012500     05  FILLER PIC 9(02) VALUE 11.
012600     05  FILLER PIC X(11) VALUE "U/LITER".
012700     05  FILLER PIC 9(02) VALUE 07.
012800 01  WS-CK-PATTERN-TBL REDEFINES WS-CK-PATTERN-VALUES.
012900     05  WS-CKPAT-ROW            OCCURS 6 TIMES.
013000         10  WS-CKPAT-TEXT       PIC X(11).
013100         10  WS-CKPAT-LEN        PIC 9(02).
013200
013250* 03/11/04 DWK - THESE THREE ARE PLAIN SCRATCH SCALARS, NOT
013260* RECORD LAYOUTS, SO THEY ARE CARRIED AT THE 77 LEVEL LIKE THE
013270* SHOP DOES ELSEWHERE FOR STANDALONE WORK FIELDS.  TKT ALS-0911.
013300 77  WS-CK-UNIT-UC                PIC X(20).
013400
013500 77  WS-CHECK-RESULT              PIC X(12).
013600 77  WS-CHECK-NORM                PIC 9(01).
013700
013800 01  WS-BUILD-AREA.
013900     05  WS-MEAS-SOURCE-VALUE     PIC X(90).
014000     05  WS-VALUE-SOURCE-VALUE    PIC X(90).
014100     05  WS-NORM-TEXT             PIC X(35).
014200     05  WS-MEAS-DATE             PIC X(10).
014300     05  WS-CALL-OUT-YEAR         PIC 9(04).
014400     05  WS-VSV-PTR               PIC 9(03) COMP.
014500     05  FILLER                   PIC X(02).
014600
014700 01  WS-VISIT-ID-AREA.
014800     05  WS-VISIT-ID              PIC X(30).
014900     05  FILLER                   PIC X(05).
015000
015100 PROCEDURE DIVISION.
015200
015300     PERFORM 000-HOUSEKEEPING THRU 000-EXIT.
015400     PERFORM 100-MAINLINE THRU 100-EXIT
015500         UNTIL NO-MORE-ALSCHML.
015600     PERFORM 999-CLEANUP THRU 999-EXIT.
015700     STOP RUN.
015800
015900 000-HOUSEKEEPING.
016000     MOVE "000-HOUSEKEEPING" TO PARA-NAME.
016100     MOVE "CHM2MEAS" TO ABND-PROGRAM-ID.
016200     MOVE 0 TO RECORDS-READ, RECORDS-WRITTEN.
016300     PERFORM 800-OPEN-FILES THRU 800-EXIT.
016400     PERFORM 900-READ-ALSCHML THRU 900-EXIT.
016500 000-EXIT.
016600     EXIT.
016700
016800 100-MAINLINE.
016900     MOVE "100-MAINLINE" TO PARA-NAME.
017000     ADD 1 TO RECORDS-READ.
017100     PERFORM 210-BUILD-VISIT-FIELDS THRU 210-EXIT.
017200     PERFORM 300-BUILD-URIC-ACID-ROW THRU 300-EXIT.
017300     PERFORM 310-BUILD-CREATININE-ROW THRU 310-EXIT.
017400     PERFORM 320-BUILD-PHOSPHORUS-ROW THRU 320-EXIT.
017500     PERFORM 330-BUILD-CREAT-KINASE-ROW THRU 330-EXIT.
017600     PERFORM 900-READ-ALSCHML THRU 900-EXIT.
017700 100-EXIT.
017800     EXIT.
017900
018000 210-BUILD-VISIT-FIELDS.
018100     MOVE "210-BUILD-VISIT-FIELDS" TO PARA-NAME.
018200     IF CHL-LABDT-X = SPACES
018300         MOVE "1900-01-01" TO WS-MEAS-DATE
018400     ELSE
018500         CALL "RELDCNVT" USING CHL-LABDT,
018600                                WS-MEAS-DATE,
018700                                WS-CALL-OUT-YEAR
018800     END-IF.
018900     MOVE SPACES TO WS-VISIT-ID.
019000     IF CHL-LABDT-X = SPACES
019100         STRING CHL-PARTICIPANT-ID DELIMITED BY SPACE
019200                 "_0"              DELIMITED BY SIZE
019300                 INTO WS-VISIT-ID
019400     ELSE
019500         STRING CHL-PARTICIPANT-ID DELIMITED BY SPACE
019600                 "_"               DELIMITED BY SIZE
019700                 CHL-LABDT         DELIMITED BY SIZE
019800                 INTO WS-VISIT-ID
019900     END-IF.
020000 210-EXIT.
020100     EXIT.
020200
020300 300-BUILD-URIC-ACID-ROW.
020400     MOVE "300-BUILD-URIC-ACID-ROW" TO PARA-NAME.
020500     IF CHL-ACUARSLT = SPACES OR CHL-ACUAUNIT = SPACES
020600        OR CHL-UANORM-X = SPACES
020700         GO TO 300-EXIT
020800     END-IF.
020900     MOVE CHL-ACUARSLT TO WS-CHECK-RESULT.
021000     PERFORM 750-VALIDATE-RESULT THRU 750-EXIT.
021100     IF NOT WS-RESULT-VALID
021200         GO TO 300-EXIT
021300     END-IF.
021400     MOVE CHL-UANORM TO WS-CHECK-NORM.
021500     PERFORM 760-BUILD-NORM-TEXT THRU 760-EXIT.
021600     MOVE SPACES TO OMP-MEASUREMENT-REC.
021700     MOVE CHL-PARTICIPANT-ID TO MEA-PERSON-ID-X.
021800     MOVE 4156643 TO MEA-MEASUREMENT-CONCEPT-ID.
021900     MOVE "AUXILIARY_CHEMISTRY_LABS+ACUARSLT (URIC ACID)"
022000                                  TO MEA-MEASUREMENT-SOURCE-VALUE.
022100     MOVE WS-MEAS-DATE TO MEA-MEASUREMENT-DATE.
022200     MOVE 32851 TO MEA-MEASUREMENT-TYPE-CONID.
022300     MOVE 8840 TO MEA-UNIT-CONCEPT-ID.
022400     MOVE CHL-ACUAUNIT TO MEA-UNIT-SOURCE-VALUE.
022500     IF CHL-UANORM = 1
022600         MOVE 4069590 TO MEA-VALUE-AS-CONCEPT-ID
022700     ELSE
022800         MOVE 40641582 TO MEA-VALUE-AS-CONCEPT-ID
022900     END-IF.
023000     MOVE SPACES TO WS-VALUE-SOURCE-VALUE.
023100     STRING CHL-ACUARSLT DELIMITED BY "  "
023200             " "          DELIMITED BY SIZE
023300             CHL-ACUAUNIT DELIMITED BY "  "
023400             " ("         DELIMITED BY SIZE
023500             WS-NORM-TEXT DELIMITED BY "  "
023600             ")"          DELIMITED BY SIZE
023700             INTO WS-VALUE-SOURCE-VALUE.
023800     MOVE WS-VALUE-SOURCE-VALUE TO MEA-VALUE-SOURCE-VALUE.
023900     MOVE WS-VISIT-ID TO MEA-VISIT-OCCURRENCE-ID.
024000     WRITE OMP-MEASUREMENT-REC.
024100     ADD 1 TO RECORDS-WRITTEN.
024200 300-EXIT.
024300     EXIT.
024400
024500 310-BUILD-CREATININE-ROW.
024600     MOVE "310-BUILD-CREATININE-ROW" TO PARA-NAME.
024700     IF CHL-ACCRRSLT = SPACES OR CHL-ACCREUNI = SPACES
024800        OR CHL-CRENORM-X = SPACES
024900         GO TO 310-EXIT
025000     END-IF.
025100     MOVE CHL-ACCRRSLT TO WS-CHECK-RESULT.
025200     PERFORM 750-VALIDATE-RESULT THRU 750-EXIT.
025300     IF NOT WS-RESULT-VALID
025400         GO TO 310-EXIT
025500     END-IF.
025600     MOVE CHL-CRENORM TO WS-CHECK-NORM.
025700     PERFORM 760-BUILD-NORM-TEXT THRU 760-EXIT.
025800     MOVE SPACES TO OMP-MEASUREMENT-REC.
025900     MOVE CHL-PARTICIPANT-ID TO MEA-PERSON-ID-X.
026000     MOVE 3016723 TO MEA-MEASUREMENT-CONCEPT-ID.
026100     MOVE "AUXILIARY_CHEMISTRY_LABS+ACCRRSLT (CREATININE)"
026200                                  TO MEA-MEASUREMENT-SOURCE-VALUE.
026300     MOVE WS-MEAS-DATE TO MEA-MEASUREMENT-DATE.
026400     MOVE 32851 TO MEA-MEASUREMENT-TYPE-CONID.
026500     MOVE 8840 TO MEA-UNIT-CONCEPT-ID.
026600     MOVE CHL-ACCREUNI TO MEA-UNIT-SOURCE-VALUE.
026700     IF CHL-CRENORM = 1
026800         MOVE 4069590 TO MEA-VALUE-AS-CONCEPT-ID
026900     ELSE
027000         MOVE 40641582 TO MEA-VALUE-AS-CONCEPT-ID
027100     END-IF.
027200     MOVE SPACES TO WS-VALUE-SOURCE-VALUE.
027300     STRING CHL-ACCRRSLT DELIMITED BY "  "
027400             " "          DELIMITED BY SIZE
027500             CHL-ACCREUNI DELIMITED BY "  "
027600             " ("         DELIMITED BY SIZE
027700             WS-NORM-TEXT DELIMITED BY "  "
027800             ")"          DELIMITED BY SIZE
027900             INTO WS-VALUE-SOURCE-VALUE.
028000     MOVE WS-VALUE-SOURCE-VALUE TO MEA-VALUE-SOURCE-VALUE.
028100     MOVE WS-VISIT-ID TO MEA-VISIT-OCCURRENCE-ID.
028200     WRITE OMP-MEASUREMENT-REC.
028300     ADD 1 TO RECORDS-WRITTEN.
028400 310-EXIT.
028500     EXIT.
028600
028700 320-BUILD-PHOSPHORUS-ROW.
028800     MOVE "320-BUILD-PHOSPHORUS-ROW" TO PARA-NAME.
028900     IF CHL-ACPHRSLT = SPACES OR CHL-ACPHOUNI = SPACES
029000        OR CHL-PHONORM-X = SPACES
029100         GO TO 320-EXIT
029200     END-IF.
029300     MOVE CHL-ACPHRSLT TO WS-CHECK-RESULT.
029400     PERFORM 750-VALIDATE-RESULT THRU 750-EXIT.
029500     IF NOT WS-RESULT-VALID
029600         GO TO 320-EXIT
029700     END-IF.
029800     MOVE CHL-PHONORM TO WS-CHECK-NORM.
029900     PERFORM 760-BUILD-NORM-TEXT THRU 760-EXIT.
030000     MOVE SPACES TO OMP-MEASUREMENT-REC.
030100     MOVE CHL-PARTICIPANT-ID TO MEA-PERSON-ID-X.
030200     MOVE 4194292 TO MEA-MEASUREMENT-CONCEPT-ID.
030300     MOVE "AUXILIARY_CHEMISTRY_LABS+ACPHRSLT (PHOSPHORUS)"
030400                                  TO MEA-MEASUREMENT-SOURCE-VALUE.
030500     MOVE WS-MEAS-DATE TO MEA-MEASUREMENT-DATE.
030600     MOVE 32851 TO MEA-MEASUREMENT-TYPE-CONID.
030700     MOVE 8840 TO MEA-UNIT-CONCEPT-ID.
030800     MOVE CHL-ACPHOUNI TO MEA-UNIT-SOURCE-VALUE.
030900     IF CHL-PHONORM = 1
031000         MOVE 4069590 TO MEA-VALUE-AS-CONCEPT-ID
031100     ELSE
031200         MOVE 40641582 TO MEA-VALUE-AS-CONCEPT-ID
031300     END-IF.
031400     MOVE SPACES TO WS-VALUE-SOURCE-VALUE.
031500     STRING CHL-ACPHRSLT DELIMITED BY "  "
031600             " "          DELIMITED BY SIZE
031700             CHL-ACPHOUNI DELIMITED BY "  "
031800             " ("         DELIMITED BY SIZE
031900             WS-NORM-TEXT DELIMITED BY "  "
032000             ")"          DELIMITED BY SIZE
032100             INTO WS-VALUE-SOURCE-VALUE.
032200     MOVE WS-VALUE-SOURCE-VALUE TO MEA-VALUE-SOURCE-VALUE.
032300     MOVE WS-VISIT-ID TO MEA-VISIT-OCCURRENCE-ID.
032400     WRITE OMP-MEASUREMENT-REC.
032500     ADD 1 TO RECORDS-WRITTEN.
032600 320-EXIT.
032700     EXIT.
032800
032900 330-BUILD-CREAT-KINASE-ROW.
033000     MOVE "330-BUILD-CREAT-KINASE-ROW" TO PARA-NAME.
033100     IF CHL-ACCKRSLT = SPACES OR CHL-ACCKUNIT = SPACES
033200        OR CHL-CKNORM-X = SPACES
033300         GO TO 330-EXIT
033400     END-IF.
033500     MOVE CHL-ACCKRSLT TO WS-CHECK-RESULT.
033600     PERFORM 750-VALIDATE-RESULT THRU 750-EXIT.
033700     IF NOT WS-RESULT-VALID
033800         GO TO 330-EXIT
033900     END-IF.
034000     MOVE CHL-CKNORM TO WS-CHECK-NORM.
034100     PERFORM 760-BUILD-NORM-TEXT THRU 760-EXIT.
034200     PERFORM 780-CHECK-CK-UNIT THRU 780-EXIT.
034300     MOVE SPACES TO OMP-MEASUREMENT-REC.
034400     MOVE CHL-PARTICIPANT-ID TO MEA-PERSON-ID-X.
034500     MOVE WS-MEAS-DATE TO MEA-MEASUREMENT-DATE.
034600     MOVE 32851 TO MEA-MEASUREMENT-TYPE-CONID.
034700     MOVE "AUXILIARY_CHEMISTRY_LABS+ACCKRSLT (CREATINE KINASE)"
034800                                  TO MEA-MEASUREMENT-SOURCE-VALUE.
034900     IF WS-CK-IS-UNITS-PER-LITER
035000         MOVE 3007220 TO MEA-MEASUREMENT-CONCEPT-ID
035100         MOVE 8645    TO MEA-UNIT-CONCEPT-ID
035200     ELSE
035300         MOVE 3030170 TO MEA-MEASUREMENT-CONCEPT-ID
035400         MOVE 8840    TO MEA-UNIT-CONCEPT-ID
035500     END-IF.
035600     MOVE CHL-ACCKUNIT TO MEA-UNIT-SOURCE-VALUE.
035700     IF CHL-CKNORM = 1
035800         MOVE 4069590 TO MEA-VALUE-AS-CONCEPT-ID
035900     ELSE
036000         MOVE 40641582 TO MEA-VALUE-AS-CONCEPT-ID
036100     END-IF.
036200     MOVE SPACES TO WS-VALUE-SOURCE-VALUE.
036300     STRING CHL-ACCKRSLT DELIMITED BY "  "
036400             " "          DELIMITED BY SIZE
036500             CHL-ACCKUNIT DELIMITED BY "  "
036600             " ("         DELIMITED BY SIZE
036700             WS-NORM-TEXT DELIMITED BY "  "
036800             ")"          DELIMITED BY SIZE
036900             INTO WS-VALUE-SOURCE-VALUE.
037000     MOVE WS-VALUE-SOURCE-VALUE TO MEA-VALUE-SOURCE-VALUE.
037100     MOVE WS-VISIT-ID TO MEA-VISIT-OCCURRENCE-ID.
037200     WRITE OMP-MEASUREMENT-REC.
037300     ADD 1 TO RECORDS-WRITTEN.
037400 330-EXIT.
037500     EXIT.
037600
037700 750-VALIDATE-RESULT.
037800     MOVE "750-VALIDATE-RESULT" TO PARA-NAME.
037900     MOVE "Y" TO WS-RESULT-VALID-SW.
038000     PERFORM 755-CHECK-RESULT-CHAR THRU 755-EXIT
038100         VARYING WS-CHAR-SUB FROM 1 BY 1
038200         UNTIL WS-CHAR-SUB > 12.
038300 750-EXIT.
038400     EXIT.
038500
038600 755-CHECK-RESULT-CHAR.
038700     IF WS-CHECK-RESULT (WS-CHAR-SUB:1) NOT NUMERIC
038800        AND WS-CHECK-RESULT (WS-CHAR-SUB:1) NOT = "."
038900        AND WS-CHECK-RESULT (WS-CHAR-SUB:1) NOT = "-"
039000        AND WS-CHECK-RESULT (WS-CHAR-SUB:1) NOT = "+"
039100        AND WS-CHECK-RESULT (WS-CHAR-SUB:1) NOT = SPACE
039200         MOVE "N" TO WS-RESULT-VALID-SW
039300     END-IF.
039400 755-EXIT.
039500     EXIT.
039600
039700 760-BUILD-NORM-TEXT.
039800     MOVE "760-BUILD-NORM-TEXT" TO PARA-NAME.
039900     EVALUATE WS-CHECK-NORM
040000         WHEN 1 MOVE "1 NORMAL" TO WS-NORM-TEXT
040100         WHEN 2 MOVE "2 ABNORMAL NOT CLINICALLY SIGNIFICANT"
040200                                  TO WS-NORM-TEXT
040300         WHEN 3 MOVE "3 ABNORMAL CLINICALLY SIGNIFICANT"
040400                                  TO WS-NORM-TEXT
040500         WHEN OTHER MOVE "UNKNOWN" TO WS-NORM-TEXT
040600     END-EVALUATE.
040700 760-EXIT.
040800     EXIT.
040900
041000 780-CHECK-CK-UNIT.
041100     MOVE "780-CHECK-CK-UNIT" TO PARA-NAME.
041200     MOVE "N" TO WS-CK-FOUND-SW.
041300     MOVE CHL-ACCKUNIT TO WS-CK-UNIT-UC.
041400     INSPECT WS-CK-UNIT-UC CONVERTING
041500             "abcdefghijklmnopqrstuvwxyz"
041600          TO "ABCDEFGHIJKLMNOPQRSTUVWXYZ".
041700     PERFORM 785-SCAN-PATTERN THRU 785-EXIT
041800         VARYING WS-PAT-SUB FROM 1 BY 1
041900         UNTIL WS-PAT-SUB > 6
042000            OR WS-CK-IS-UNITS-PER-LITER.
042100 780-EXIT.
042200     EXIT.
042300
042400 785-SCAN-PATTERN.
042500     MOVE WS-CKPAT-LEN (WS-PAT-SUB) TO WS-PATLEN.
042600     COMPUTE WS-MAX-START = 21 - WS-PATLEN.
042700     PERFORM 790-SCAN-POSITION THRU 790-EXIT
042800         VARYING WS-POS-SUB FROM 1 BY 1
042900         UNTIL WS-POS-SUB > WS-MAX-START
043000            OR WS-CK-IS-UNITS-PER-LITER.
043100 785-EXIT.
043200     EXIT.
043300
043400 790-SCAN-POSITION.
043500     IF WS-CK-UNIT-UC (WS-POS-SUB:WS-PATLEN)
043600             = WS-CKPAT-TEXT (WS-PAT-SUB) (1:WS-PATLEN)
043700         MOVE "Y" TO WS-CK-FOUND-SW
043800     END-IF.
043900 790-EXIT.
044000     EXIT.
044100
044200 800-OPEN-FILES.
044300     MOVE "800-OPEN-FILES" TO PARA-NAME.
044400     OPEN INPUT ALSCHML.
044500     OPEN OUTPUT MEASWK, SYSOUT.
044600 800-EXIT.
044700     EXIT.
044800
044900 850-CLOSE-FILES.
045000     MOVE "850-CLOSE-FILES" TO PARA-NAME.
045100     CLOSE ALSCHML, MEASWK, SYSOUT.
045200 850-EXIT.
045300     EXIT.
045400
045500 900-READ-ALSCHML.
045600     MOVE "900-READ-ALSCHML" TO PARA-NAME.
045700     READ ALSCHML INTO ALS-CHEML-REC.
045800 900-EXIT.
045900     EXIT.
046000
046100 999-CLEANUP.
046200     MOVE "999-CLEANUP" TO PARA-NAME.
046300     PERFORM 850-CLOSE-FILES THRU 850-EXIT.
046400     DISPLAY "** CHM2MEAS RECORDS READ    **" RECORDS-READ.
046500     DISPLAY "** CHM2MEAS RECORDS WRITTEN **" RECORDS-WRITTEN.
046600     DISPLAY "******** NORMAL END OF JOB CHM2MEAS ********".
046700 999-EXIT.
046800     EXIT.
046900
047000 1000-ABEND-RTN.
047100     MOVE "1000-ABEND-RTN" TO PARA-NAME.
047200     WRITE SYSOUT-REC FROM ABEND-REC.
047300     PERFORM 850-CLOSE-FILES THRU 850-EXIT.
047400     DISPLAY "*** ABNORMAL END OF JOB - CHM2MEAS ***"
047500                                              UPON CONSOLE.
047600     DIVIDE ZERO-VAL INTO ONE-VAL.

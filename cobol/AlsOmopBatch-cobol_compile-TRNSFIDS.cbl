000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID.  TRNSFIDS.
000300 AUTHOR. JON SAYLES.
000400 INSTALLATION. COBOL DEV Center.
000500 DATE-WRITTEN. 09/22/87.
000600 DATE-COMPILED. 09/22/87.
000700 SECURITY. NON-CONFIDENTIAL.
000800
000900******************************************************************
001000*REMARKS.
001100*
001200*          THIS PROGRAM IS STEP 20 OF THE ANSWER ALS REGISTRY TO
001300*          OMOP CONVERSION SUITE.  IT REWRITES EVERY SURROGATE KEY,
001400*          PERSON-ID AND VISIT-OCCURRENCE-ID COLUMN ON EVERY TABLE
001500*          FROM ITS INTERNAL FORM INTO THE SITE-PREFIXED FORM
001600*          REQUIRED ON THE FINAL EXTRACT - THE LITERAL "11" (THE
001700*          STUDY SITE CODE) FOLLOWED BY THE RIGHTMOST SEVEN DECIMAL
001800*          DIGITS OF THE OLD VALUE, ZERO PADDED ON THE LEFT.  A
001900*          COMPOSITE VISIT ID SUCH AS "482_193" TRANSFORMS THE SAME
002000*          WAY AS A PLAIN SEQUENCE NUMBER - THE UNDERSCORE IS
002100*          SIMPLY NOT A DIGIT AND IS DROPPED FROM THE SCAN.
002200*
002300*          THE ACTUAL DIGIT-SCAN AND RIGHT-JUSTIFY WORK IS DONE BY
002400*          THE IDXFORM SUBPROGRAM, CALLED ONCE PER COLUMN THROUGH
002500*          THE SHARED 950-TRANSFORM-ID PARAGRAPH BELOW.  EVERY OLD
002600*          VALUE IS READ AND THE NEW VALUE IS POSTED BACK THROUGH
002700*          THE MATCHING "-X" OR "-TX" ALPHANUMERIC REDEFINES OF THE
002800*          COLUMN SO NO SEPARATE OUTPUT FIELD IS NEEDED.
002900*
003000*          THIS IS THE LAST STEP THAT TOUCHES KEY COLUMNS - ADDMSCOL
003100*          (STEP 21) ONLY PADS OUT THE REMAINING OMOP COLUMNS THAT
003200*          THIS STUDY DOES NOT POPULATE.
003300*
003400******************************************************************
003500         INPUT FILE   -  PRSNMAP  (PERSON, MAPPED)
003600         INPUT FILE   -  CONDMAP  (CONDITION_OCCURRENCE, MAPPED)
003700         INPUT FILE   -  DEVCMAP  (DEVICE_EXPOSURE, MAPPED)
003800         INPUT FILE   -  DRUGMAP  (DRUG_EXPOSURE, MAPPED)
003900         INPUT FILE   -  MEASMAP  (MEASUREMENT, MAPPED)
004000         INPUT FILE   -  OBSVMAP  (OBSERVATION, MAPPED)
004100         INPUT FILE   -  DETHMAP  (DEATH, MAPPED)
004200         INPUT FILE   -  OBSPD    (OBSERVATION_PERIOD)
004300         OUTPUT FILE  -  PRSNFIN  (PERSON, FINAL)
004400         OUTPUT FILE  -  CONDFIN  (CONDITION_OCCURRENCE, FINAL)
004500         OUTPUT FILE  -  DEVCFIN  (DEVICE_EXPOSURE, FINAL)
004600         OUTPUT FILE  -  DRUGFIN  (DRUG_EXPOSURE, FINAL)
004700         OUTPUT FILE  -  MEASFIN  (MEASUREMENT, FINAL)
004800         OUTPUT FILE  -  OBSVFIN  (OBSERVATION, FINAL)
004900         OUTPUT FILE  -  DETHFIN  (DEATH, FINAL)
005000         OUTPUT FILE  -  OBSPFIN  (OBSERVATION_PERIOD, FINAL)
005100         DUMP FILE    -  SYSOUT
005200******************************************************************
005300* CHANGE LOG
005400*  09/22/87  JAS  ORIGINAL CODING FOR THE OMOP CONVERSION PROJECT.
005410*  03/11/04  DWK  CND/DEV/DRG/MEA/OBS/DTH-PERSON-ID-X WERE WIDENED
005420*                 TO X(20) SEPARATE FIELDS SO THE JOIN KEY NO
005430*                 LONGER TRUNCATES THE PARTICIPANT ID (TKT
005440*                 ALS-0911), SO THIS PROGRAM NOW POSTS THE SITE-
005450*                 PREFIXED PERSON-ID BACK THROUGH THE NEW "-TX"
005460*                 REDEFINES ADDED TO EACH OF THOSE SIX COPYBOOKS
005470*                 INSTEAD OF "-X".  PRS AND OBP WERE ALREADY
005480*                 CORRECT AND ARE UNCHANGED.
005500******************************************************************
005600
005700 ENVIRONMENT DIVISION.
005800 CONFIGURATION SECTION.
005900 SOURCE-COMPUTER. IBM-390.
006000 OBJECT-COMPUTER. IBM-390.
006100 SPECIAL-NAMES.
006200    C01 IS NEXT-PAGE.
006300
006400 INPUT-OUTPUT SECTION.
006500 FILE-CONTROL.
006600    SELECT SYSOUT
006700    ASSIGN TO UT-S-SYSOUT
006800      ORGANIZATION IS SEQUENTIAL.
006900
007000    SELECT PRSNMAP
007100    ASSIGN TO UT-S-PRSNMAP
007200      ACCESS MODE IS SEQUENTIAL
007300      FILE STATUS IS PRSNMAP-STATUS.
007400
007500    SELECT CONDMAP
007600    ASSIGN TO UT-S-CONDMAP
007700      ACCESS MODE IS SEQUENTIAL
007800      FILE STATUS IS CONDMAP-STATUS.
007900
008000    SELECT DEVCMAP
008100    ASSIGN TO UT-S-DEVCMAP
008200      ACCESS MODE IS SEQUENTIAL
008300      FILE STATUS IS DEVCMAP-STATUS.
008400
008500    SELECT DRUGMAP
008600    ASSIGN TO UT-S-DRUGMAP
008700      ACCESS MODE IS SEQUENTIAL
008800      FILE STATUS IS DRUGMAP-STATUS.
008900
009000    SELECT MEASMAP
009100    ASSIGN TO UT-S-MEASMAP
009200      ACCESS MODE IS SEQUENTIAL
009300      FILE STATUS IS MEASMAP-STATUS.
009400
009500    SELECT OBSVMAP
009600    ASSIGN TO UT-S-OBSVMAP
009700      ACCESS MODE IS SEQUENTIAL
009800      FILE STATUS IS OBSVMAP-STATUS.
009900
010000    SELECT DETHMAP
010100    ASSIGN TO UT-S-DETHMAP
010200      ACCESS MODE IS SEQUENTIAL
010300      FILE STATUS IS DETHMAP-STATUS.
010400
010500    SELECT OBSPD
010600    ASSIGN TO UT-S-OBSPD
010700      ACCESS MODE IS SEQUENTIAL
010800      FILE STATUS IS OBSPD-STATUS.
010900
011000    SELECT PRSNFIN
011100    ASSIGN TO UT-S-PRSNFIN
011200      ACCESS MODE IS SEQUENTIAL
011300      FILE STATUS IS PRSNFIN-STATUS.
011400
011500    SELECT CONDFIN
011600    ASSIGN TO UT-S-CONDFIN
011700      ACCESS MODE IS SEQUENTIAL
011800      FILE STATUS IS CONDFIN-STATUS.
011900
012000    SELECT DEVCFIN
012100    ASSIGN TO UT-S-DEVCFIN
012200      ACCESS MODE IS SEQUENTIAL
012300      FILE STATUS IS DEVCFIN-STATUS.
012400
012500    SELECT DRUGFIN
012600    ASSIGN TO UT-S-DRUGFIN
012700      ACCESS MODE IS SEQUENTIAL
012800      FILE STATUS IS DRUGFIN-STATUS.
012900
013000    SELECT MEASFIN
013100    ASSIGN TO UT-S-MEASFIN
013200      ACCESS MODE IS SEQUENTIAL
013300      FILE STATUS IS MEASFIN-STATUS.
013400
013500    SELECT OBSVFIN
013600    ASSIGN TO UT-S-OBSVFIN
013700      ACCESS MODE IS SEQUENTIAL
013800      FILE STATUS IS OBSVFIN-STATUS.
013900
014000    SELECT DETHFIN
014100    ASSIGN TO UT-S-DETHFIN
014200      ACCESS MODE IS SEQUENTIAL
014300      FILE STATUS IS DETHFIN-STATUS.
014400
014500    SELECT OBSPFIN
014600    ASSIGN TO UT-S-OBSPFIN
014700      ACCESS MODE IS SEQUENTIAL
014800      FILE STATUS IS OBSPFIN-STATUS.
014900
015000 DATA DIVISION.
015100 FILE SECTION.
015200 FD  SYSOUT
015300    RECORDING MODE IS F
015400    LABEL RECORDS ARE STANDARD
015500    RECORD CONTAINS 130 CHARACTERS
015600    BLOCK CONTAINS 0 RECORDS
015700    DATA RECORD IS SYSOUT-REC.
015800 01  SYSOUT-REC  PIC X(130).
015900
016000 FD  PRSNMAP
016100    RECORDING MODE IS F
016200    LABEL RECORDS ARE STANDARD
016300    RECORD CONTAINS 1078 CHARACTERS
016400    BLOCK CONTAINS 0 RECORDS
016500    DATA RECORD IS PRSNMAP-REC.
016600 01  PRSNMAP-REC  PIC X(1078).
016700
016800 FD  CONDMAP
016900    RECORDING MODE IS F
017000    LABEL RECORDS ARE STANDARD
017100    RECORD CONTAINS 368 CHARACTERS
017200    BLOCK CONTAINS 0 RECORDS
017300    DATA RECORD IS CONDMAP-REC.
017400 01  CONDMAP-REC  PIC X(368).
017500
017600 FD  DEVCMAP
017700    RECORDING MODE IS F
017800    LABEL RECORDS ARE STANDARD
017900    RECORD CONTAINS 368 CHARACTERS
018000    BLOCK CONTAINS 0 RECORDS
018100    DATA RECORD IS DEVCMAP-REC.
018200 01  DEVCMAP-REC  PIC X(368).
018300
018400 FD  DRUGMAP
018500    RECORDING MODE IS F
018600    LABEL RECORDS ARE STANDARD
018700    RECORD CONTAINS 648 CHARACTERS
018800    BLOCK CONTAINS 0 RECORDS
018900    DATA RECORD IS DRUGMAP-REC.
019000 01  DRUGMAP-REC  PIC X(648).
019100
019200 FD  MEASMAP
019300    RECORDING MODE IS F
019400    LABEL RECORDS ARE STANDARD
019500    RECORD CONTAINS 897 CHARACTERS
019600    BLOCK CONTAINS 0 RECORDS
019700    DATA RECORD IS MEASMAP-REC.
019800 01  MEASMAP-REC  PIC X(897).
019900
020000 FD  OBSVMAP
020100    RECORDING MODE IS F
020200    LABEL RECORDS ARE STANDARD
020300    RECORD CONTAINS 1407 CHARACTERS
020400    BLOCK CONTAINS 0 RECORDS
020500    DATA RECORD IS OBSVMAP-REC.
020600 01  OBSVMAP-REC  PIC X(1407).
020700
020800 FD  DETHMAP
020900    RECORDING MODE IS F
021000    LABEL RECORDS ARE STANDARD
021100    RECORD CONTAINS 329 CHARACTERS
021200    BLOCK CONTAINS 0 RECORDS
021300    DATA RECORD IS DETHMAP-REC.
021400 01  DETHMAP-REC  PIC X(329).
021500
021600 FD  OBSPD
021700    RECORDING MODE IS F
021800    LABEL RECORDS ARE STANDARD
021900    RECORD CONTAINS 68 CHARACTERS
022000    BLOCK CONTAINS 0 RECORDS
022100    DATA RECORD IS OBSPD-REC.
022200 01  OBSPD-REC  PIC X(68).
022300
022400 FD  PRSNFIN
022500    RECORDING MODE IS F
022600    LABEL RECORDS ARE STANDARD
022700    RECORD CONTAINS 1078 CHARACTERS
022800    BLOCK CONTAINS 0 RECORDS
022900    DATA RECORD IS OMP-PERSON-REC.
023000 COPY OMPPRSN.
023100
023200 FD  CONDFIN
023300    RECORDING MODE IS F
023400    LABEL RECORDS ARE STANDARD
023500    RECORD CONTAINS 368 CHARACTERS
023600    BLOCK CONTAINS 0 RECORDS
023700    DATA RECORD IS OMP-CONDITION-REC.
023800 COPY OMPCOND.
023900
024000 FD  DEVCFIN
024100    RECORDING MODE IS F
024200    LABEL RECORDS ARE STANDARD
024300    RECORD CONTAINS 368 CHARACTERS
024400    BLOCK CONTAINS 0 RECORDS
024500    DATA RECORD IS OMP-DEVICE-EXPOSURE-REC.
024600 COPY OMPDEVC.
024700
024800 FD  DRUGFIN
024900    RECORDING MODE IS F
025000    LABEL RECORDS ARE STANDARD
025100    RECORD CONTAINS 648 CHARACTERS
025200    BLOCK CONTAINS 0 RECORDS
025300    DATA RECORD IS OMP-DRUG-EXPOSURE-REC.
025400 COPY OMPDRUG.
025500
025600 FD  MEASFIN
025700    RECORDING MODE IS F
025800    LABEL RECORDS ARE STANDARD
025900    RECORD CONTAINS 897 CHARACTERS
026000    BLOCK CONTAINS 0 RECORDS
026100    DATA RECORD IS OMP-MEASUREMENT-REC.
026200 COPY OMPMEAS.
026300
026400 FD  OBSVFIN
026500    RECORDING MODE IS F
026600    LABEL RECORDS ARE STANDARD
026700    RECORD CONTAINS 1407 CHARACTERS
026800    BLOCK CONTAINS 0 RECORDS
026900    DATA RECORD IS OMP-OBSERVATION-REC.
027000 COPY OMPOBSV.
027100
027200 FD  DETHFIN
027300    RECORDING MODE IS F
027400    LABEL RECORDS ARE STANDARD
027500    RECORD CONTAINS 329 CHARACTERS
027600    BLOCK CONTAINS 0 RECORDS
027700    DATA RECORD IS OMP-DEATH-REC.
027800 COPY OMPDETH.
027900
028000 FD  OBSPFIN
028100    RECORDING MODE IS F
028200    LABEL RECORDS ARE STANDARD
028300    RECORD CONTAINS 68 CHARACTERS
028400    BLOCK CONTAINS 0 RECORDS
028500    DATA RECORD IS OMP-OBSERV-PERIOD-REC.
028600 COPY OMPOBPD.
028700
028800 WORKING-STORAGE SECTION.
028900 01  FILE-STATUS-CODES.
029000    05  PRSNMAP-STATUS          PIC X(02).
029100        88  NO-MORE-PRSNMAP         VALUE "10".
029200    05  CONDMAP-STATUS          PIC X(02).
029300        88  NO-MORE-CONDMAP          VALUE "10".
029400    05  DEVCMAP-STATUS          PIC X(02).
029500        88  NO-MORE-DEVCMAP          VALUE "10".
029600    05  DRUGMAP-STATUS          PIC X(02).
029700        88  NO-MORE-DRUGMAP          VALUE "10".
029800    05  MEASMAP-STATUS          PIC X(02).
029900        88  NO-MORE-MEASMAP          VALUE "10".
030000    05  OBSVMAP-STATUS          PIC X(02).
030100        88  NO-MORE-OBSVMAP          VALUE "10".
030200    05  DETHMAP-STATUS          PIC X(02).
030300        88  NO-MORE-DETHMAP          VALUE "10".
030400    05  OBSPD-STATUS            PIC X(02).
030500        88  NO-MORE-OBSPD            VALUE "10".
030600    05  PRSNFIN-STATUS          PIC X(02).
030700        88  PRSNFIN-WRITE-OK         VALUE "00".
030800    05  CONDFIN-STATUS          PIC X(02).
030900        88  CONDFIN-WRITE-OK         VALUE "00".
031000    05  DEVCFIN-STATUS          PIC X(02).
031100        88  DEVCFIN-WRITE-OK         VALUE "00".
031200    05  DRUGFIN-STATUS          PIC X(02).
031300        88  DRUGFIN-WRITE-OK         VALUE "00".
031400    05  MEASFIN-STATUS          PIC X(02).
031500        88  MEASFIN-WRITE-OK         VALUE "00".
031600    05  OBSVFIN-STATUS          PIC X(02).
031700        88  OBSVFIN-WRITE-OK         VALUE "00".
031800    05  DETHFIN-STATUS          PIC X(02).
031900        88  DETHFIN-WRITE-OK         VALUE "00".
032000    05  OBSPFIN-STATUS          PIC X(02).
032100        88  OBSPFIN-WRITE-OK         VALUE "00".
032150* TABLE VIEW OF ALL SIXTEEN STATUS BYTES FOR THE 999-CLEANUP
032160* ABEND SNAP.
032170 01  WS-FILE-STATUS-REDEF REDEFINES FILE-STATUS-CODES.
032180    05  WS-FILE-STATUS-TBL OCCURS 16 TIMES PIC X(02).
032200
032300 COPY ALSABND.
032400
032500 01  COUNTERS-AND-ACCUMULATORS.
032600    05  WS-PRSN-READ            PIC 9(07) COMP.
032700    05  WS-COND-READ            PIC 9(07) COMP.
032800    05  WS-DEVC-READ            PIC 9(07) COMP.
032900    05  WS-DRUG-READ            PIC 9(07) COMP.
033000    05  WS-MEAS-READ            PIC 9(07) COMP.
033100    05  WS-OBSV-READ            PIC 9(07) COMP.
033200    05  WS-DETH-READ            PIC 9(07) COMP.
033300    05  WS-OBSP-READ            PIC 9(07) COMP.
033400    05  FILLER                  PIC X(04).
033450* TABLE VIEW OF THE EIGHT READ COUNTERS - 999-CLEANUP WALKS THIS
033460* INSTEAD OF NAMING EACH DOMAIN ON ITS OWN DISPLAY LINE.
033470 01  WS-READ-COUNTS-REDEF REDEFINES COUNTERS-AND-ACCUMULATORS.
033480    05  WS-READ-COUNT-TBL OCCURS 8 TIMES PIC 9(07) COMP.
033490    05  FILLER                  PIC X(04).
033500
033600* SCRATCH FIELDS USED BY THE SHARED 950-TRANSFORM-ID PARAGRAPH -
033700* THE CALLER LOADS WS-XFRM-OLD-ID, PERFORMS 950, THEN READS THE
033800* RESULT BACK OUT OF WS-XFRM-NEW-ID.
033900 01  WS-TRANSFORM-SCRATCH.
034000    05  WS-XFRM-OLD-ID          PIC X(30).
034100    05  WS-XFRM-NEW-ID          PIC X(09).
034200    05  FILLER                  PIC X(05).
034250* SINGLE-FIELD ALPHA VIEW OF THE OLD/NEW ID PAIR FOR THE TRACE
034260* LINE 950-TRANSFORM-ID WRITES WHEN A LOOKUP MISS DEFAULTS THE
034270* NEW ID TO ZEROS.
034280 01  WS-XFRM-TRACE-ALPHA REDEFINES WS-TRANSFORM-SCRATCH PIC X(44).
034300
034400* PARM AREA PASSED TO IDXFORM, LAID OUT EXACTLY LIKE ITS LINKAGE
034500* SECTION SO THE CALL CAN USE THE SINGLE GROUP FORM.
034600 01  WS-IDXFM-PARM.
034700    05  WS-IDXFM-OLD-ID         PIC X(30).
034800    05  WS-IDXFM-NEW-ID         PIC X(09).
034900    05  FILLER                  PIC X(05).
035000
035100 PROCEDURE DIVISION.
035200
035300    PERFORM 000-HOUSEKEEPING THRU 000-EXIT.
035400    PERFORM 100-DO-PERSON THRU 100-EXIT
035500        UNTIL NO-MORE-PRSNMAP.
035600    PERFORM 200-DO-CONDITION THRU 200-EXIT
035700        UNTIL NO-MORE-CONDMAP.
035800    PERFORM 300-DO-DEVICE THRU 300-EXIT
035900        UNTIL NO-MORE-DEVCMAP.
036000    PERFORM 400-DO-DRUG THRU 400-EXIT
036100        UNTIL NO-MORE-DRUGMAP.
036200    PERFORM 500-DO-MEASUREMENT THRU 500-EXIT
036300        UNTIL NO-MORE-MEASMAP.
036400    PERFORM 600-DO-OBSERVATION THRU 600-EXIT
036500        UNTIL NO-MORE-OBSVMAP.
036600    PERFORM 700-DO-DEATH THRU 700-EXIT
036700        UNTIL NO-MORE-DETHMAP.
036800    PERFORM 800-DO-OBS-PERIOD THRU 800-EXIT
036900        UNTIL NO-MORE-OBSPD.
037000    PERFORM 999-CLEANUP THRU 999-EXIT.
037100    STOP RUN.
037200
037300 000-HOUSEKEEPING.
037400    MOVE "000-HOUSEKEEPING" TO PARA-NAME.
037500    MOVE "TRNSFIDS" TO ABND-PROGRAM-ID.
037600    MOVE 0 TO WS-PRSN-READ, WS-COND-READ, WS-DEVC-READ, WS-DRUG-READ.
037700    MOVE 0 TO WS-MEAS-READ, WS-OBSV-READ, WS-DETH-READ, WS-OBSP-READ.
037800    PERFORM 850-OPEN-FILES THRU 850-EXIT.
037900    PERFORM 900-READ-PRSNMAP THRU 900-EXIT.
038000    PERFORM 901-READ-CONDMAP THRU 901-EXIT.
038100    PERFORM 902-READ-DEVCMAP THRU 902-EXIT.
038200    PERFORM 903-READ-DRUGMAP THRU 903-EXIT.
038300    PERFORM 904-READ-MEASMAP THRU 904-EXIT.
038400    PERFORM 905-READ-OBSVMAP THRU 905-EXIT.
038500    PERFORM 906-READ-DETHMAP THRU 906-EXIT.
038600    PERFORM 907-READ-OBSPD THRU 907-EXIT.
038700 000-EXIT.
038800    EXIT.
038900
039000 100-DO-PERSON.
039100    MOVE "100-DO-PERSON" TO PARA-NAME.
039200    ADD 1 TO WS-PRSN-READ.
039300    MOVE PRSNMAP-REC TO OMP-PERSON-REC.
039400    MOVE PRS-PERSON-ID-TX TO WS-XFRM-OLD-ID.
039500    PERFORM 950-TRANSFORM-ID THRU 950-EXIT.
039600    MOVE WS-XFRM-NEW-ID TO PRS-PERSON-ID-TX.
039700    WRITE OMP-PERSON-REC.
039800    PERFORM 900-READ-PRSNMAP THRU 900-EXIT.
039900 100-EXIT.
040000    EXIT.
040100
040200 200-DO-CONDITION.
040300    MOVE "200-DO-CONDITION" TO PARA-NAME.
040400    ADD 1 TO WS-COND-READ.
040500    MOVE CONDMAP-REC TO OMP-CONDITION-REC.
040600    MOVE CND-CONDITION-OCCUR-ID-X TO WS-XFRM-OLD-ID.
040700    PERFORM 950-TRANSFORM-ID THRU 950-EXIT.
040800    MOVE WS-XFRM-NEW-ID TO CND-CONDITION-OCCUR-ID-X.
040900    MOVE CND-PERSON-ID-TX TO WS-XFRM-OLD-ID.
041000    PERFORM 950-TRANSFORM-ID THRU 950-EXIT.
041100    MOVE WS-XFRM-NEW-ID TO CND-PERSON-ID-TX.
041200    MOVE CND-VISIT-OCCURRENCE-ID TO WS-XFRM-OLD-ID.
041300    PERFORM 950-TRANSFORM-ID THRU 950-EXIT.
041400    MOVE WS-XFRM-NEW-ID TO CND-VISIT-OCCURRENCE-ID.
041500    WRITE OMP-CONDITION-REC.
041600    PERFORM 901-READ-CONDMAP THRU 901-EXIT.
041700 200-EXIT.
041800    EXIT.
041900
042000 300-DO-DEVICE.
042100    MOVE "300-DO-DEVICE" TO PARA-NAME.
042200    ADD 1 TO WS-DEVC-READ.
042300    MOVE DEVCMAP-REC TO OMP-DEVICE-EXPOSURE-REC.
042400    MOVE DEV-DEVICE-EXPOSURE-ID-X TO WS-XFRM-OLD-ID.
042500    PERFORM 950-TRANSFORM-ID THRU 950-EXIT.
042600    MOVE WS-XFRM-NEW-ID TO DEV-DEVICE-EXPOSURE-ID-X.
042700    MOVE DEV-PERSON-ID-TX TO WS-XFRM-OLD-ID.
042800    PERFORM 950-TRANSFORM-ID THRU 950-EXIT.
042900    MOVE WS-XFRM-NEW-ID TO DEV-PERSON-ID-TX.
043000    MOVE DEV-VISIT-OCCURRENCE-ID TO WS-XFRM-OLD-ID.
043100    PERFORM 950-TRANSFORM-ID THRU 950-EXIT.
043200    MOVE WS-XFRM-NEW-ID TO DEV-VISIT-OCCURRENCE-ID.
043300    WRITE OMP-DEVICE-EXPOSURE-REC.
043400    PERFORM 902-READ-DEVCMAP THRU 902-EXIT.
043500 300-EXIT.
043600    EXIT.
043700
043800 400-DO-DRUG.
043900    MOVE "400-DO-DRUG" TO PARA-NAME.
044000    ADD 1 TO WS-DRUG-READ.
044100    MOVE DRUGMAP-REC TO OMP-DRUG-EXPOSURE-REC.
044200    MOVE DRG-DRUG-EXPOSURE-ID-X TO WS-XFRM-OLD-ID.
044300    PERFORM 950-TRANSFORM-ID THRU 950-EXIT.
044400    MOVE WS-XFRM-NEW-ID TO DRG-DRUG-EXPOSURE-ID-X.
044500    MOVE DRG-PERSON-ID-TX TO WS-XFRM-OLD-ID.
044600    PERFORM 950-TRANSFORM-ID THRU 950-EXIT.
044700    MOVE WS-XFRM-NEW-ID TO DRG-PERSON-ID-TX.
044800    MOVE DRG-VISIT-OCCURRENCE-ID TO WS-XFRM-OLD-ID.
044900    PERFORM 950-TRANSFORM-ID THRU 950-EXIT.
045000    MOVE WS-XFRM-NEW-ID TO DRG-VISIT-OCCURRENCE-ID.
045100    WRITE OMP-DRUG-EXPOSURE-REC.
045200    PERFORM 903-READ-DRUGMAP THRU 903-EXIT.
045300 400-EXIT.
045400    EXIT.
045500
045600 500-DO-MEASUREMENT.
045700    MOVE "500-DO-MEASUREMENT" TO PARA-NAME.
045800    ADD 1 TO WS-MEAS-READ.
045900    MOVE MEASMAP-REC TO OMP-MEASUREMENT-REC.
046000    MOVE MEA-MEASUREMENT-ID-X TO WS-XFRM-OLD-ID.
046100    PERFORM 950-TRANSFORM-ID THRU 950-EXIT.
046200    MOVE WS-XFRM-NEW-ID TO MEA-MEASUREMENT-ID-X.
046300    MOVE MEA-PERSON-ID-TX TO WS-XFRM-OLD-ID.
046400    PERFORM 950-TRANSFORM-ID THRU 950-EXIT.
046500    MOVE WS-XFRM-NEW-ID TO MEA-PERSON-ID-TX.
046600    MOVE MEA-VISIT-OCCURRENCE-ID TO WS-XFRM-OLD-ID.
046700    PERFORM 950-TRANSFORM-ID THRU 950-EXIT.
046800    MOVE WS-XFRM-NEW-ID TO MEA-VISIT-OCCURRENCE-ID.
046900    WRITE OMP-MEASUREMENT-REC.
047000    PERFORM 904-READ-MEASMAP THRU 904-EXIT.
047100 500-EXIT.
047200    EXIT.
047300
047400 600-DO-OBSERVATION.
047500    MOVE "600-DO-OBSERVATION" TO PARA-NAME.
047600    ADD 1 TO WS-OBSV-READ.
047700    MOVE OBSVMAP-REC TO OMP-OBSERVATION-REC.
047800    MOVE OBS-OBSERVATION-ID-X TO WS-XFRM-OLD-ID.
047900    PERFORM 950-TRANSFORM-ID THRU 950-EXIT.
048000    MOVE WS-XFRM-NEW-ID TO OBS-OBSERVATION-ID-X.
048100    MOVE OBS-PERSON-ID-TX TO WS-XFRM-OLD-ID.
048200    PERFORM 950-TRANSFORM-ID THRU 950-EXIT.
048300    MOVE WS-XFRM-NEW-ID TO OBS-PERSON-ID-TX.
048400    MOVE OBS-VISIT-OCCURRENCE-ID TO WS-XFRM-OLD-ID.
048500    PERFORM 950-TRANSFORM-ID THRU 950-EXIT.
048600    MOVE WS-XFRM-NEW-ID TO OBS-VISIT-OCCURRENCE-ID.
048700    WRITE OMP-OBSERVATION-REC.
048800    PERFORM 905-READ-OBSVMAP THRU 905-EXIT.
048900 600-EXIT.
049000    EXIT.
049100
049200 700-DO-DEATH.
049300    MOVE "700-DO-DEATH" TO PARA-NAME.
049400    ADD 1 TO WS-DETH-READ.
049500    MOVE DETHMAP-REC TO OMP-DEATH-REC.
049600    MOVE DTH-PERSON-ID-TX TO WS-XFRM-OLD-ID.
049700    PERFORM 950-TRANSFORM-ID THRU 950-EXIT.
049800    MOVE WS-XFRM-NEW-ID TO DTH-PERSON-ID-TX.
049900    WRITE OMP-DEATH-REC.
050000    PERFORM 906-READ-DETHMAP THRU 906-EXIT.
050100 700-EXIT.
050200    EXIT.
050300
050400 800-DO-OBS-PERIOD.
050500    MOVE "800-DO-OBS-PERIOD" TO PARA-NAME.
050600    ADD 1 TO WS-OBSP-READ.
050700    MOVE OBSPD-REC TO OMP-OBSERV-PERIOD-REC.
050800    MOVE OBP-OBSERV-PERIOD-ID-X TO WS-XFRM-OLD-ID.
050900    PERFORM 950-TRANSFORM-ID THRU 950-EXIT.
051000    MOVE WS-XFRM-NEW-ID TO OBP-OBSERV-PERIOD-ID-X.
051100    MOVE OBP-PERSON-ID-X TO WS-XFRM-OLD-ID.
051200    PERFORM 950-TRANSFORM-ID THRU 950-EXIT.
051300    MOVE WS-XFRM-NEW-ID TO OBP-PERSON-ID-X.
051400    WRITE OMP-OBSERV-PERIOD-REC.
051500    PERFORM 907-READ-OBSPD THRU 907-EXIT.
051600 800-EXIT.
051700    EXIT.
051800
051900 950-TRANSFORM-ID.
052000    MOVE "950-TRANSFORM-ID" TO PARA-NAME.
052100    MOVE SPACES TO WS-IDXFM-PARM.
052200    MOVE WS-XFRM-OLD-ID TO WS-IDXFM-OLD-ID.
052300    CALL "IDXFORM" USING WS-IDXFM-PARM.
052400    MOVE WS-IDXFM-NEW-ID TO WS-XFRM-NEW-ID.
052500 950-EXIT.
052600    EXIT.
052700
052800 850-OPEN-FILES.
052900    MOVE "850-OPEN-FILES" TO PARA-NAME.
053000    OPEN OUTPUT SYSOUT.
053100    OPEN INPUT  PRSNMAP CONDMAP DEVCMAP DRUGMAP.
053200    OPEN INPUT  MEASMAP OBSVMAP DETHMAP OBSPD.
053300    OPEN OUTPUT PRSNFIN CONDFIN DEVCFIN DRUGFIN.
053400    OPEN OUTPUT MEASFIN OBSVFIN DETHFIN OBSPFIN.
053500 850-EXIT.
053600    EXIT.
053700
053800 860-CLOSE-FILES.
053900    MOVE "860-CLOSE-FILES" TO PARA-NAME.
054000    CLOSE PRSNMAP CONDMAP DEVCMAP DRUGMAP.
054100    CLOSE MEASMAP OBSVMAP DETHMAP OBSPD.
054200    CLOSE PRSNFIN CONDFIN DEVCFIN DRUGFIN.
054300    CLOSE MEASFIN OBSVFIN DETHFIN OBSPFIN.
054400    CLOSE SYSOUT.
054500 860-EXIT.
054600    EXIT.
054700
054800 900-READ-PRSNMAP.
054900    MOVE "900-READ-PRSNMAP" TO PARA-NAME.
055000    READ PRSNMAP
055100        AT END MOVE "10" TO PRSNMAP-STATUS.
055200 900-EXIT.
055300    EXIT.
055400
055500 901-READ-CONDMAP.
055600    MOVE "901-READ-CONDMAP" TO PARA-NAME.
055700    READ CONDMAP
055800        AT END MOVE "10" TO CONDMAP-STATUS.
055900 901-EXIT.
056000    EXIT.
056100
056200 902-READ-DEVCMAP.
056300    MOVE "902-READ-DEVCMAP" TO PARA-NAME.
056400    READ DEVCMAP
056500        AT END MOVE "10" TO DEVCMAP-STATUS.
056600 902-EXIT.
056700    EXIT.
056800
056900 903-READ-DRUGMAP.
057000    MOVE "903-READ-DRUGMAP" TO PARA-NAME.
057100    READ DRUGMAP
057200        AT END MOVE "10" TO DRUGMAP-STATUS.
057300 903-EXIT.
057400    EXIT.
057500
057600 904-READ-MEASMAP.
057700    MOVE "904-READ-MEASMAP" TO PARA-NAME.
057800    READ MEASMAP
057900        AT END MOVE "10" TO MEASMAP-STATUS.
058000 904-EXIT.
058100    EXIT.
058200
058300 905-READ-OBSVMAP.
058400    MOVE "905-READ-OBSVMAP" TO PARA-NAME.
058500    READ OBSVMAP
058600        AT END MOVE "10" TO OBSVMAP-STATUS.
058700 905-EXIT.
058800    EXIT.
058900
059000 906-READ-DETHMAP.
059100    MOVE "906-READ-DETHMAP" TO PARA-NAME.
059200    READ DETHMAP
059300        AT END MOVE "10" TO DETHMAP-STATUS.
059400 906-EXIT.
059500    EXIT.
059600
059700 907-READ-OBSPD.
059800    MOVE "907-READ-OBSPD" TO PARA-NAME.
059900    READ OBSPD
060000        AT END MOVE "10" TO OBSPD-STATUS.
060100 907-EXIT.
060200    EXIT.
060300
060400 999-CLEANUP.
060500    MOVE "999-CLEANUP" TO PARA-NAME.
060600    PERFORM 860-CLOSE-FILES THRU 860-EXIT.
060700 999-EXIT.
060800    EXIT.
060900
061000 1000-ABEND-RTN.
061100    MOVE "1000-ABEND-RTN" TO PARA-NAME.
061200    WRITE SYSOUT-REC FROM ABEND-REC.
061300    PERFORM 860-CLOSE-FILES THRU 860-EXIT.
061400    DISPLAY "*** ABNORMAL END OF JOB - TRNSFIDS ***" UPON CONSOLE.
061500    DIVIDE ZERO-VAL INTO ONE-VAL.
061600 1000-EXIT.
061700    EXIT.

000100      ******************************************************************
000200      * COPYBOOK     OMPOBPD
000300      * DESCRIPTION   OMOP OBSERVATION_PERIOD TARGET RECORD.  ONE ROW
000400      *               PER PERSON, MIN/MAX OVER ALL VALID EVENT DATES.
000500      *               period_type_concept_id IS ALWAYS 32851.
000600      ******************************************************************
000700      * CHANGE LOG
000800      *  08/22/97  RTP  ORIGINAL CODING FOR THE OMOP CONVERSION PROJECT.
000850      *  09/22/03  MLK  ADDED OBSERV-PERIOD-ID-X AND PERSON-ID-X SO
000860      *                 TRNSFIDS HAS AN ALPHANUMERIC VIEW TO POST THE
000870      *                 SITE-PREFIXED IDS BACK THROUGH.  TKT ALS-0803.
000900      ******************************************************************
001000       01  OMP-OBSERV-PERIOD-REC.
001100           05  OBP-OBSERV-PERIOD-ID         PIC 9(09).
001110           05  OBP-OBSERV-PERIOD-ID-X REDEFINES
001120                                OBP-OBSERV-PERIOD-ID PIC X(09).
001200           05  OBP-PERSON-ID                PIC 9(09).
001210           05  OBP-PERSON-ID-X REDEFINES
001220                                OBP-PERSON-ID PIC X(09).
001300           05  OBP-OBSERV-PERIOD-START-DT   PIC X(10).
001400           05  OBP-OBSERV-PERIOD-END-DT     PIC X(10).
001500           05  OBP-PERIOD-TYPE-CONID        PIC 9(10).
001600           05  FILLER                       PIC X(20).

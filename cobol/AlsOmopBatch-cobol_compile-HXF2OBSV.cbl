000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID.  HXF2OBSV.
000300 AUTHOR. JON SAYLES.
000400 INSTALLATION. COBOL DEV Center.
000500 DATE-WRITTEN. 04/16/87.
000600 DATE-COMPILED. 04/16/87.
000700 SECURITY. NON-CONFIDENTIAL.
000800
000900    ******************************************************************
001000    *REMARKS.
001100    *
001200    *          THIS PROGRAM IS STEP 6 OF THE ANSWER ALS REGISTRY TO
001300    *          OMOP CONVERSION SUITE.  IT TURNS THE AALSHXFX ALS-HISTORY
001400    *          FORM'S SITE-OF-ONSET FLAGS INTO THE OMOP OBSERVATION WORK
001500    *          FILE.  SEE HXF2COND FOR THE CONDITION_OCCURRENCE ROWS
001600    *          BUILT FROM THE SAME FORM.
001700    *
001800    *          FIFTEEN OF THE TWENTY SITE FLAGS ARE WRITTEN DIRECTLY,
001900    *          ONE ROW PER FLAG SET TO 1.  THE REMAINING FIVE (HXLIUHND,
002000    *          HXLIUARM, HXLILFT, HXLILLEG, PLUS HXOT) ONLY FIRE IN
002100    *          COMBINATION WITH ONE OF THE FOUR "SIDE" FLAGS (HXLIUL,
002200    *          HXLIUR, HXLILL, HXLILR) OR, FOR HXOT, ON THEIR OWN.  A
002300    *          COMBINATION ROW CAN DUPLICATE A DIRECT ROW'S VALUE
002400    *          CONCEPT - DUPLICATES ARE DROPPED BEFORE THE WRITE.
002500    *
002600    ******************************************************************
002700             INPUT FILE   -  ALSHXFM  (AALSHXFX SOURCE)
002800             INPUT FILE   -  SUBJECT  (SUBJECTS STUDY-GROUP LOOKUP)
002900             OUTPUT FILE  -  OBSVWK   (OBSERVATION WORK FILE)
003000             DUMP FILE    -  SYSOUT
003100    ******************************************************************
003200    * CHANGE LOG
003300    *  04/16/87  JAS  ORIGINAL CODING FOR THE OMOP CONVERSION PROJECT.
003400    *  08/03/98  MKH  ADDED THE HAND/ARM AND FOOT/LEG COMBINATION ROWS
003500    *                 PER REVISED SITE-OF-ONSET FORM.
003600    *  06/16/03  MLK  ADDED THE DUPLICATE-ROW CHECK - THE HAND/ARM AND
003700    *                 FOOT/LEG COMBINATIONS CAN REPEAT A VALUE CONCEPT
003800    *                 ALREADY WRITTEN BY THE DIRECT-FLAG LOOP.
003900    *                 TKT ALS-0745.
003910    *  03/11/04  DWK  OBS-PERSON-ID-X WAS ONLY 9 BYTES - TWO
003920    *                 PARTICIPANTS SHARING A 9-BYTE PREFIX WOULD
003930    *                 COLLAPSE INTO ONE PERSON DOWNSTREAM.  MOVES THE
003940    *                 FULL PARTICIPANT ID NOW.  TKT ALS-0911.
004000    ******************************************************************
004100
004200 ENVIRONMENT DIVISION.
004300 CONFIGURATION SECTION.
004400 SOURCE-COMPUTER. IBM-390.
004500 OBJECT-COMPUTER. IBM-390.
004600 SPECIAL-NAMES.
004700     C01 IS NEXT-PAGE.
004800
004900 INPUT-OUTPUT SECTION.
005000 FILE-CONTROL.
005100     SELECT SYSOUT
005200     ASSIGN TO UT-S-SYSOUT
005300       ORGANIZATION IS SEQUENTIAL.
005400
005500     SELECT ALSHXFM
005600     ASSIGN TO UT-S-ALSHXFM
005700       ACCESS MODE IS SEQUENTIAL
005800       FILE STATUS IS ALSHXFM-STATUS.
005900
006000     SELECT SUBJECT
006100     ASSIGN TO UT-S-SUBJECT
006200       ACCESS MODE IS SEQUENTIAL
006300       FILE STATUS IS SUBJECT-STATUS.
006400
006500     SELECT OBSVWK
006600     ASSIGN TO UT-S-OBSVWK
006700       ACCESS MODE IS SEQUENTIAL
006800       FILE STATUS IS OBSVWK-STATUS.
006900
007000 DATA DIVISION.
007100 FILE SECTION.
007200 FD  SYSOUT
007300     RECORDING MODE IS F
007400     LABEL RECORDS ARE STANDARD
007500     RECORD CONTAINS 130 CHARACTERS
007600     BLOCK CONTAINS 0 RECORDS
007700     DATA RECORD IS SYSOUT-REC.
007800 01  SYSOUT-REC  PIC X(130).
007900
008000 FD  ALSHXFM
008100     RECORDING MODE IS F
008200     LABEL RECORDS ARE STANDARD
008300     RECORD CONTAINS 141 CHARACTERS
008400     BLOCK CONTAINS 0 RECORDS
008500     DATA RECORD IS ALS-HXFRM-REC.
008600 COPY ALSHXFRM.
008700
008800 FD  SUBJECT
008900     RECORDING MODE IS F
009000     LABEL RECORDS ARE STANDARD
009100     RECORD CONTAINS 32 CHARACTERS
009200     BLOCK CONTAINS 0 RECORDS
009300     DATA RECORD IS ALS-SUBJECT-REC.
009400 COPY ALSSUBJG.
009500
009600 FD  OBSVWK
009700     RECORDING MODE IS F
009800     LABEL RECORDS ARE STANDARD
009900     RECORD CONTAINS 1407 CHARACTERS
010000     BLOCK CONTAINS 0 RECORDS
010100     DATA RECORD IS OMP-OBSERVATION-REC.
010200 COPY OMPOBSV.
010300
010400 WORKING-STORAGE SECTION.
010500 01  FILE-STATUS-CODES.
010600     05  ALSHXFM-STATUS          PIC X(02).
010700         88  NO-MORE-ALSHXFM         VALUE "10".
010800     05  SUBJECT-STATUS          PIC X(02).
010900         88  NO-MORE-SUBJECT          VALUE "10".
011000     05  OBSVWK-STATUS           PIC X(02).
011100         88  OBSVWK-WRITE-OK          VALUE "00".
011200
011250* TABLE VIEW OF ALL THREE STATUS BYTES FOR THE 999-CLEANUP ABEND SNAP.
011260 01  WS-FILE-STATUS-REDEF REDEFINES FILE-STATUS-CODES.
011270     05  WS-FILE-STATUS-TBL OCCURS 3 TIMES PIC X(02).
011300 COPY ALSABND.
011400
011500 01  COUNTERS-IDXS-AND-ACCUMULATORS.
011600     05  RECORDS-READ            PIC 9(07) COMP.
011700     05  RECORDS-WRITTEN         PIC 9(07) COMP.
011800     05  SUBJ-ROW-COUNT          PIC 9(05) COMP.
011900     05  WS-DFLAG-SUB            PIC 9(02) COMP.
012000     05  WS-COMBO-SUB            PIC 9(02) COMP.
012100     05  WS-POS                  PIC 9(02) COMP.
012200     05  WS-POS2                 PIC 9(02) COMP.
012300     05  WS-DEDUP-COUNT          PIC 9(02) COMP.
012400     05  WS-DEDUP-SUB            PIC 9(02) COMP.
012500     05  FILLER                  PIC X(04).
012600
012700 01  WS-SWITCHES.
012800     05  SUBJ-FOUND-SW           PIC X(01).
012900         88  SUBJ-ROW-FOUND          VALUE "Y".
013000     05  WS-DUP-FOUND-SW         PIC X(01).
013100         88  WS-DUP-FOUND            VALUE "Y".
013200     05  FILLER                  PIC X(08).
013300
013400* SUBJECTS LOOKUP TABLE - LOADED ONCE, SCANNED PER HISTORY ROW.  SAME
013500* SHAPE AS DEM2PRSN'S AND HXF2COND'S COPY OF THIS TABLE.
013600 01  SUBJ-TABLE.
013700     05  SUBJ-TABLE-ROW OCCURS 2000 TIMES
013800                             INDEXED BY SUBJ-IDX.
013900         10  SUBJ-TBL-PART-ID    PIC X(20).
014000         10  SUBJ-TBL-GROUP-ID   PIC 9(02).
014100
014200 01  WS-CURRENT-MATCH.
014300     05  WS-SUBJ-GROUP-ID        PIC 9(02).
014400     05  WS-SITE-CONCEPT-ID      PIC 9(10).
014500     05  FILLER                  PIC X(08).
014600
014700* FIFTEEN DIRECT SITE FLAGS, IN HXF-SITE-FLAGS-X BYTE-POSITION ORDER.
014800* HXLIUHND(13), HXLIUARM(14), HXLILFT(18), HXLILLEG(19) AND HXOT(20)
014900* ARE HANDLED SEPARATELY BELOW - THEY NEVER FIRE ON THEIR OWN.
015000 01  WS-DIRECT-FLAG-VALUES.
015100     05  FILLER PIC 9(02) VALUE 01. 05 FILLER PIC 9(10) VALUE 0004082829.
015200         05 FILLER PIC X(20) VALUE "GENERALIZED".
015300     05  FILLER PIC 9(02) VALUE 02. 05 FILLER PIC 9(10) VALUE 2000002017.
015400         05 FILLER PIC X(20) VALUE "BULBAR".
015500     05  FILLER PIC 9(02) VALUE 03. 05 FILLER PIC 9(10) VALUE 0004047485.
015600         05 FILLER PIC X(20) VALUE "SPEECH".
015700     05  FILLER PIC 9(02) VALUE 04. 05 FILLER PIC 9(10) VALUE 0004125274.
015800         05 FILLER PIC X(20) VALUE "SWALLOWING".
015900     05  FILLER PIC 9(02) VALUE 05. 05 FILLER PIC 9(10) VALUE 0004086896.
016000         05 FILLER PIC X(20) VALUE "AXIAL".
016100     05  FILLER PIC 9(02) VALUE 06. 05 FILLER PIC 9(10) VALUE 0004260843.
016200         05 FILLER PIC X(20) VALUE "NECK".
016300     05  FILLER PIC 9(02) VALUE 07. 05 FILLER PIC 9(10) VALUE 0004042529.
016400         05 FILLER PIC X(20) VALUE "TRUNK".
016500     05  FILLER PIC 9(02) VALUE 08. 05 FILLER PIC 9(10) VALUE 0004156081.
016600         05 FILLER PIC X(20) VALUE "RESPIRATORY".
016700     05  FILLER PIC 9(02) VALUE 09. 05 FILLER PIC 9(10) VALUE 0004282006.
016800         05 FILLER PIC X(20) VALUE "LIMB".
016900     05  FILLER PIC 9(02) VALUE 10. 05 FILLER PIC 9(10) VALUE 0004200396.
017000         05 FILLER PIC X(20) VALUE "UPPER".
017100     05  FILLER PIC 9(02) VALUE 11. 05 FILLER PIC 9(10) VALUE 0004215746.
017200         05 FILLER PIC X(20) VALUE "LEFT UPPER".
017300     05  FILLER PIC 9(02) VALUE 12. 05 FILLER PIC 9(10) VALUE 0004286959.
017400         05 FILLER PIC X(20) VALUE "RIGHT UPPER".
017500     05  FILLER PIC 9(02) VALUE 15. 05 FILLER PIC 9(10) VALUE 0004267861.
017600         05 FILLER PIC X(20) VALUE "LOWER".
017700     05  FILLER PIC 9(02) VALUE 16. 05 FILLER PIC 9(10) VALUE 0004136825.
017800         05 FILLER PIC X(20) VALUE "LEFT LOWER".
017900     05  FILLER PIC 9(02) VALUE 17. 05 FILLER PIC 9(10) VALUE 0004268743.
018000         05 FILLER PIC X(20) VALUE "RIGHT LOWER".
018100 01  WS-DFLAG-TBL REDEFINES WS-DIRECT-FLAG-VALUES.
018150*    06/23/03  MLK  CORRECTED THE FLAG COUNT BELOW FROM 14 TO 15 -
018160*                   THE RIGHT LOWER ROW WAS NEVER BEING READ.
018200     05  WS-DFLAG-ROW            OCCURS 15 TIMES.
018300         10  WS-DFLAG-POS        PIC 9(02).
018400         10  WS-DFLAG-CONID      PIC 9(10).
018500         10  WS-DFLAG-TEXT       PIC X(20).
018600
018700* FOUR SIDE-COMBINATION DEFINITIONS - LEFT UPPER, RIGHT UPPER, LEFT
018800* LOWER, RIGHT LOWER.  EACH HAS A GATE FLAG PLUS TWO PART FLAGS (HAND/
018900* ARM OR FOOT/LEG) THAT ONLY COUNT WHEN THE GATE FLAG IS ALSO SET.
019000 01  WS-COMBO-VALUES.
019100     05  FILLER PIC 9(02) VALUE 11.
019200         05 FILLER PIC 9(02) VALUE 13.
019300         05 FILLER PIC 9(10) VALUE 0004309650.
019400         05 FILLER PIC X(20) VALUE "LEFT HAND".
019500         05 FILLER PIC 9(02) VALUE 14.
019600         05 FILLER PIC 9(10) VALUE 0004215746.
019700         05 FILLER PIC X(20) VALUE "LEFT ARM".
019800     05  FILLER PIC 9(02) VALUE 12.
019900         05 FILLER PIC 9(02) VALUE 13.
020000         05 FILLER PIC 9(10) VALUE 0004302584.
020100         05 FILLER PIC X(20) VALUE "RIGHT HAND".
020200         05 FILLER PIC 9(02) VALUE 14.
020300         05 FILLER PIC 9(10) VALUE 0004286959.
020400         05 FILLER PIC X(20) VALUE "RIGHT ARM".
020500     05  FILLER PIC 9(02) VALUE 16.
020600         05 FILLER PIC 9(02) VALUE 18.
020700         05 FILLER PIC 9(10) VALUE 0004320144.
020800         05 FILLER PIC X(20) VALUE "LEFT FOOT".
020900         05 FILLER PIC 9(02) VALUE 19.
021000         05 FILLER PIC 9(10) VALUE 0004136825.
021100         05 FILLER PIC X(20) VALUE "LEFT LEG".
021200     05  FILLER PIC 9(02) VALUE 17.
021300         05 FILLER PIC 9(02) VALUE 18.
021400         05 FILLER PIC 9(10) VALUE 0004298982.
021500         05 FILLER PIC X(20) VALUE "RIGHT FOOT".
021600         05 FILLER PIC 9(02) VALUE 19.
021700         05 FILLER PIC 9(10) VALUE 0004268743.
021800         05 FILLER PIC X(20) VALUE "RIGHT LEG".
021900 01  WS-COMBO-TBL REDEFINES WS-COMBO-VALUES.
022000     05  WS-COMBO-ROW            OCCURS 4 TIMES.
022100         10  WS-COMBO-GATE-POS   PIC 9(02).
022200         10  WS-COMBO-PART1-POS  PIC 9(02).
022300         10  WS-COMBO-PART1-CONID PIC 9(10).
022400         10  WS-COMBO-PART1-TEXT PIC X(20).
022500         10  WS-COMBO-PART2-POS  PIC 9(02).
022600         10  WS-COMBO-PART2-CONID PIC 9(10).
022700         10  WS-COMBO-PART2-TEXT PIC X(20).
022800
022900* DUPLICATE-ROW CHECK TABLE, RESET FOR EVERY SOURCE ROW - HOLDS THE
023000* VALUE CONCEPT AND VALUE TEXT OF EVERY ROW WRITTEN SO FAR THIS ROW.
023100 01  WS-DEDUP-TABLE.
023200     05  WS-DEDUP-ROW            OCCURS 30 TIMES.
023300         10  WS-DEDUP-VALCON     PIC 9(10).
023400         10  WS-DEDUP-TEXT       PIC X(90).
023500
023600 01  WS-BUILD-AREA.
023700     05  WS-OBS-SOURCE-VALUE     PIC X(90).
023800     05  WS-VALUE-SOURCE-VALUE   PIC X(90).
023900     05  WS-VISIT-DATE           PIC X(10).
024000     05  WS-CALL-OUT-YEAR        PIC 9(04).
024100     05  FILLER                  PIC X(08).
024200
024300 01  WS-VISIT-ID-AREA.
024400     05  WS-VISIT-ID             PIC X(30).
024500     05  FILLER                  PIC X(05).
024600
024700 PROCEDURE DIVISION.
024800
024900     PERFORM 000-HOUSEKEEPING THRU 000-EXIT.
025000     PERFORM 100-MAINLINE THRU 100-EXIT
025100         UNTIL NO-MORE-ALSHXFM.
025200     PERFORM 999-CLEANUP THRU 999-EXIT.
025300     STOP RUN.
025400
025500 000-HOUSEKEEPING.
025600     MOVE "000-HOUSEKEEPING" TO PARA-NAME.
025700     MOVE "HXF2OBSV" TO ABND-PROGRAM-ID.
025800     MOVE 0 TO RECORDS-READ, RECORDS-WRITTEN, SUBJ-ROW-COUNT.
025900     PERFORM 800-OPEN-FILES THRU 800-EXIT.
026000     PERFORM 810-LOAD-SUBJECTS THRU 810-EXIT.
026100     PERFORM 900-READ-ALSHXFM THRU 900-EXIT.
026200 000-EXIT.
026300     EXIT.
026400
026500 100-MAINLINE.
026600     MOVE "100-MAINLINE" TO PARA-NAME.
026700     ADD 1 TO RECORDS-READ.
026800     PERFORM 200-FIND-SUBJ-ROW THRU 200-EXIT.
026900     IF WS-SUBJ-GROUP-ID = 1 OR WS-SUBJ-GROUP-ID = 17
027000         IF WS-SUBJ-GROUP-ID = 1
027100             MOVE 2000000396 TO WS-SITE-CONCEPT-ID
027200         ELSE
027300             MOVE 2000002018 TO WS-SITE-CONCEPT-ID
027400         END-IF
027500         MOVE 0 TO WS-DEDUP-COUNT
027600         PERFORM 210-BUILD-VISIT-FIELDS THRU 210-EXIT
027700         PERFORM 300-BUILD-DIRECT-ROWS THRU 300-EXIT
027800             VARYING WS-DFLAG-SUB FROM 1 BY 1
027900             UNTIL WS-DFLAG-SUB > 15
028000         PERFORM 400-BUILD-COMBO-ROWS THRU 400-EXIT
028100             VARYING WS-COMBO-SUB FROM 1 BY 1
028200             UNTIL WS-COMBO-SUB > 4
028300         PERFORM 450-BUILD-OTHER-ROW THRU 450-EXIT
028400     END-IF.
028500     PERFORM 900-READ-ALSHXFM THRU 900-EXIT.
028600 100-EXIT.
028700     EXIT.
028800
028900 200-FIND-SUBJ-ROW.
029000     MOVE "200-FIND-SUBJ-ROW" TO PARA-NAME.
029100     MOVE 0 TO WS-SUBJ-GROUP-ID.
029200     SET SUBJ-IDX TO 1.
029300     MOVE "N" TO SUBJ-FOUND-SW.
029400     PERFORM 205-SCAN-SUBJ-ROW THRU 205-EXIT
029500         VARYING SUBJ-IDX FROM 1 BY 1
029600         UNTIL SUBJ-IDX > SUBJ-ROW-COUNT
029700            OR SUBJ-ROW-FOUND.
029800 200-EXIT.
029900     EXIT.
030000
030100 205-SCAN-SUBJ-ROW.
030200     MOVE "205-SCAN-SUBJ-ROW" TO PARA-NAME.
030300     IF SUBJ-TBL-PART-ID (SUBJ-IDX) = HXF-PARTICIPANT-ID
030400         MOVE SUBJ-TBL-GROUP-ID (SUBJ-IDX) TO WS-SUBJ-GROUP-ID
030500         MOVE "Y" TO SUBJ-FOUND-SW
030600     END-IF.
030700 205-EXIT.
030800     EXIT.
030900
031000 210-BUILD-VISIT-FIELDS.
031100     MOVE "210-BUILD-VISIT-FIELDS" TO PARA-NAME.
031200     CALL "RELDCNVT" USING HXF-VISIT-DATE,
031300                            WS-VISIT-DATE,
031400                            WS-CALL-OUT-YEAR.
031500     MOVE SPACES TO WS-VISIT-ID.
031600     STRING HXF-PARTICIPANT-ID DELIMITED BY SPACE
031700             "_"               DELIMITED BY SIZE
031800             HXF-VISIT-DATE    DELIMITED BY SIZE
031900             INTO WS-VISIT-ID.
032000 210-EXIT.
032100     EXIT.
032200
032300 300-BUILD-DIRECT-ROWS.
032400     MOVE "300-BUILD-DIRECT-ROWS" TO PARA-NAME.
032500     MOVE WS-DFLAG-POS (WS-DFLAG-SUB) TO WS-POS.
032600     IF HXF-SITE-FLAGS-X (WS-POS:1) NOT = "1"
032700         GO TO 300-EXIT
032800     END-IF.
032900     MOVE SPACES TO OMP-OBSERVATION-REC.
033000     MOVE HXF-PARTICIPANT-ID TO OBS-PERSON-ID-X.
033100     MOVE WS-SITE-CONCEPT-ID TO OBS-OBSERVATION-CONCEPT-ID.
033200     MOVE WS-VISIT-DATE TO OBS-OBSERVATION-DATE.
033300     MOVE 32851 TO OBS-OBSERVATION-TYPE-CONID.
033400     MOVE WS-VISIT-ID TO OBS-VISIT-OCCURRENCE-ID.
033500     MOVE WS-DFLAG-CONID (WS-DFLAG-SUB) TO OBS-VALUE-AS-CONCEPT-ID.
033600     MOVE SPACES TO WS-OBS-SOURCE-VALUE.
033700     STRING "AALSHXFX+" DELIMITED BY SIZE
033800             "SITE OF ONSET" DELIMITED BY SIZE
033900             INTO WS-OBS-SOURCE-VALUE
034000     MOVE WS-OBS-SOURCE-VALUE TO OBS-OBSERVATION-SOURCE-VALUE.
034100     MOVE SPACES TO WS-VALUE-SOURCE-VALUE.
034200     STRING "AALSHXFX+SITE (" DELIMITED BY SIZE
034300             WS-DFLAG-TEXT (WS-DFLAG-SUB) DELIMITED BY "  "
034400             "): 1 (YES)" DELIMITED BY SIZE
034500             INTO WS-VALUE-SOURCE-VALUE
034600     MOVE WS-VALUE-SOURCE-VALUE TO OBS-VALUE-SOURCE-VALUE.
034700     PERFORM 700-WRITE-IF-NEW THRU 700-EXIT.
034800 300-EXIT.
034900     EXIT.
035000
035100 400-BUILD-COMBO-ROWS.
035200     MOVE "400-BUILD-COMBO-ROWS" TO PARA-NAME.
035300     MOVE WS-COMBO-GATE-POS (WS-COMBO-SUB) TO WS-POS.
035400     IF HXF-SITE-FLAGS-X (WS-POS:1) NOT = "1"
035500         GO TO 400-EXIT
035600     END-IF.
035700     MOVE WS-COMBO-PART1-POS (WS-COMBO-SUB) TO WS-POS2.
035800     IF HXF-SITE-FLAGS-X (WS-POS2:1) = "1"
035900         MOVE SPACES TO OMP-OBSERVATION-REC
036000         MOVE HXF-PARTICIPANT-ID TO OBS-PERSON-ID-X
036100         MOVE WS-SITE-CONCEPT-ID TO OBS-OBSERVATION-CONCEPT-ID
036200         MOVE WS-VISIT-DATE TO OBS-OBSERVATION-DATE
036300         MOVE 32851 TO OBS-OBSERVATION-TYPE-CONID
036400         MOVE WS-VISIT-ID TO OBS-VISIT-OCCURRENCE-ID
036500         MOVE WS-COMBO-PART1-CONID (WS-COMBO-SUB)
036600                                        TO OBS-VALUE-AS-CONCEPT-ID
036700         MOVE "AALSHXFX+SITE OF ONSET" TO OBS-OBSERVATION-SOURCE-VALUE
036800         MOVE SPACES TO WS-VALUE-SOURCE-VALUE
036900         STRING "AALSHXFX+SITE (" DELIMITED BY SIZE
037000                 WS-COMBO-PART1-TEXT (WS-COMBO-SUB) DELIMITED BY "  "
037100                 "): 1 (YES)" DELIMITED BY SIZE
037200                 INTO WS-VALUE-SOURCE-VALUE
037300         MOVE WS-VALUE-SOURCE-VALUE TO OBS-VALUE-SOURCE-VALUE
037400         PERFORM 700-WRITE-IF-NEW THRU 700-EXIT
037500     END-IF.
037600     MOVE WS-COMBO-PART2-POS (WS-COMBO-SUB) TO WS-POS2.
037700     IF HXF-SITE-FLAGS-X (WS-POS2:1) = "1"
037800         MOVE SPACES TO OMP-OBSERVATION-REC
037900         MOVE HXF-PARTICIPANT-ID TO OBS-PERSON-ID-X
038000         MOVE WS-SITE-CONCEPT-ID TO OBS-OBSERVATION-CONCEPT-ID
038100         MOVE WS-VISIT-DATE TO OBS-OBSERVATION-DATE
038200         MOVE 32851 TO OBS-OBSERVATION-TYPE-CONID
038300         MOVE WS-VISIT-ID TO OBS-VISIT-OCCURRENCE-ID
038400         MOVE WS-COMBO-PART2-CONID (WS-COMBO-SUB)
038500                                        TO OBS-VALUE-AS-CONCEPT-ID
038600         MOVE "AALSHXFX+SITE OF ONSET" TO OBS-OBSERVATION-SOURCE-VALUE
038700         MOVE SPACES TO WS-VALUE-SOURCE-VALUE
038800         STRING "AALSHXFX+SITE (" DELIMITED BY SIZE
038900                 WS-COMBO-PART2-TEXT (WS-COMBO-SUB) DELIMITED BY "  "
039000                 "): 1 (YES)" DELIMITED BY SIZE
039100                 INTO WS-VALUE-SOURCE-VALUE
039200         MOVE WS-VALUE-SOURCE-VALUE TO OBS-VALUE-SOURCE-VALUE
039300         PERFORM 700-WRITE-IF-NEW THRU 700-EXIT
039400     END-IF.
039500 400-EXIT.
039600     EXIT.
039700
039800 450-BUILD-OTHER-ROW.
039900     MOVE "450-BUILD-OTHER-ROW" TO PARA-NAME.
040000     IF HXF-SITE-FLAGS-X (20:1) NOT = "1"
040100         GO TO 450-EXIT
040200     END-IF.
040300     MOVE SPACES TO OMP-OBSERVATION-REC.
040400     MOVE HXF-PARTICIPANT-ID TO OBS-PERSON-ID-X.
040500     MOVE WS-SITE-CONCEPT-ID TO OBS-OBSERVATION-CONCEPT-ID.
040600     MOVE WS-VISIT-DATE TO OBS-OBSERVATION-DATE.
040700     MOVE 32851 TO OBS-OBSERVATION-TYPE-CONID.
040800     MOVE WS-VISIT-ID TO OBS-VISIT-OCCURRENCE-ID.
040900     MOVE 9177 TO OBS-VALUE-AS-CONCEPT-ID.
041000     MOVE "AALSHXFX+SITE OF ONSET" TO OBS-OBSERVATION-SOURCE-VALUE.
041100     MOVE SPACES TO WS-VALUE-SOURCE-VALUE.
041200     IF HXF-HXOTSP = SPACES
041300         STRING "AALSHXFX+HXOT: OTHER" DELIMITED BY SIZE
041400                 INTO WS-VALUE-SOURCE-VALUE
041500     ELSE
041600         STRING "AALSHXFX+HXOT: OTHER: " DELIMITED BY SIZE
041700                 HXF-HXOTSP             DELIMITED BY "  "
041800                 INTO WS-VALUE-SOURCE-VALUE
041900     END-IF.
042000     MOVE WS-VALUE-SOURCE-VALUE TO OBS-VALUE-SOURCE-VALUE.
042100     PERFORM 700-WRITE-IF-NEW THRU 700-EXIT.
042200 450-EXIT.
042300     EXIT.
042400
042500 700-WRITE-IF-NEW.
042600     MOVE "700-WRITE-IF-NEW" TO PARA-NAME.
042700     MOVE "N" TO WS-DUP-FOUND-SW.
042800     PERFORM 705-SCAN-DEDUP THRU 705-EXIT
042900         VARYING WS-DEDUP-SUB FROM 1 BY 1
043000         UNTIL WS-DEDUP-SUB > WS-DEDUP-COUNT
043100            OR WS-DUP-FOUND.
043200     IF WS-DUP-FOUND
043300         GO TO 700-EXIT
043400     END-IF.
043500     ADD 1 TO WS-DEDUP-COUNT.
043600     MOVE OBS-VALUE-AS-CONCEPT-ID TO WS-DEDUP-VALCON (WS-DEDUP-COUNT).
043700     MOVE OBS-VALUE-SOURCE-VALUE (1:90) TO WS-DEDUP-TEXT (WS-DEDUP-COUNT).
043800     WRITE OMP-OBSERVATION-REC.
043900     ADD 1 TO RECORDS-WRITTEN.
044000 700-EXIT.
044100     EXIT.
044200
044300 705-SCAN-DEDUP.
044400     MOVE "705-SCAN-DEDUP" TO PARA-NAME.
044500     IF WS-DEDUP-VALCON (WS-DEDUP-SUB) = OBS-VALUE-AS-CONCEPT-ID
044600        AND WS-DEDUP-TEXT (WS-DEDUP-SUB) = OBS-VALUE-SOURCE-VALUE (1:90)
044700         MOVE "Y" TO WS-DUP-FOUND-SW
044800     END-IF.
044900 705-EXIT.
045000     EXIT.
045100
045200 800-OPEN-FILES.
045300     MOVE "800-OPEN-FILES" TO PARA-NAME.
045400     OPEN INPUT ALSHXFM, SUBJECT.
045500     OPEN OUTPUT OBSVWK, SYSOUT.
045600 800-EXIT.
045700     EXIT.
045800
045900 810-LOAD-SUBJECTS.
046000     MOVE "810-LOAD-SUBJECTS" TO PARA-NAME.
046100     READ SUBJECT INTO ALS-SUBJECT-REC.
046200     PERFORM 815-LOAD-SUBJ-ROW THRU 815-EXIT
046300         UNTIL NO-MORE-SUBJECT.
046400 810-EXIT.
046500     EXIT.
046600
046700 815-LOAD-SUBJ-ROW.
046800     MOVE "815-LOAD-SUBJ-ROW" TO PARA-NAME.
046900     ADD 1 TO SUBJ-ROW-COUNT.
047000     MOVE SUBJ-PARTICIPANT-ID
047100                  TO SUBJ-TBL-PART-ID (SUBJ-ROW-COUNT).
047200     MOVE SUBJ-GROUP-ID
047300                  TO SUBJ-TBL-GROUP-ID (SUBJ-ROW-COUNT).
047400     READ SUBJECT INTO ALS-SUBJECT-REC.
047500 815-EXIT.
047600     EXIT.
047700
047800 850-CLOSE-FILES.
047900     MOVE "850-CLOSE-FILES" TO PARA-NAME.
048000     CLOSE ALSHXFM, SUBJECT, OBSVWK, SYSOUT.
048100 850-EXIT.
048200     EXIT.
048300
048400 900-READ-ALSHXFM.
048500     MOVE "900-READ-ALSHXFM" TO PARA-NAME.
048600     READ ALSHXFM INTO ALS-HXFRM-REC.
048700 900-EXIT.
048800     EXIT.
048900
049000 999-CLEANUP.
049100     MOVE "999-CLEANUP" TO PARA-NAME.
049200     PERFORM 850-CLOSE-FILES THRU 850-EXIT.
049300     DISPLAY "** HXF2OBSV RECORDS READ    **" RECORDS-READ.
049400     DISPLAY "** HXF2OBSV RECORDS WRITTEN **" RECORDS-WRITTEN.
049500     DISPLAY "******** NORMAL END OF JOB HXF2OBSV ********".
049600 999-EXIT.
049700     EXIT.
049800
049900 1000-ABEND-RTN.
050000     MOVE "1000-ABEND-RTN" TO PARA-NAME.
050100     WRITE SYSOUT-REC FROM ABEND-REC.
050200     PERFORM 850-CLOSE-FILES THRU 850-EXIT.
050300     DISPLAY "*** ABNORMAL END OF JOB - HXF2OBSV ***"
050400                                              UPON CONSOLE.
050500     DIVIDE ZERO-VAL INTO ONE-VAL.

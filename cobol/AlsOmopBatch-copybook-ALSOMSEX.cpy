000100      ******************************************************************
000200      * COPYBOOK     ALSOMSEX
000300      * DESCRIPTION   ANSWER ALS REGISTRY - OMIC INFERRED-SEX SOURCE
000400      *               RECORD.  ONLY PRESENT WHEN GENOMIC INFERENCE
000500      *               DISAGREES WITH SELF-REPORTED SEX; LOADED INTO A
000600      *               LOOKUP TABLE FOR THE DEMOGRAPHICS CONVERSION STEP.
000700      ******************************************************************
000800      * CHANGE LOG
000900      *  03/18/97  RTP  ORIGINAL CODING FOR THE OMOP CONVERSION PROJECT.
001000      ******************************************************************
001100       01  ALS-OMIC-SEX-REC.
001200           05  OMX-PARTICIPANT-ID           PIC X(20).
001300           05  OMX-INFERRED-SEX-IF-DIFF     PIC X(10).
001400           05  FILLER                       PIC X(10).

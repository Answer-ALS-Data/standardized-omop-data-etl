000100       IDENTIFICATION DIVISION.
000200       PROGRAM-ID.  RELDCNVT.
000300       AUTHOR. JON SAYLES.
000400       INSTALLATION. COBOL DEV Center.
000500       DATE-WRITTEN. 03/14/89.
000600       DATE-COMPILED. 03/14/89.
000700       SECURITY. NON-CONFIDENTIAL.
000800
000900      ******************************************************************
001000      *REMARKS.
001100      *
001200      *          THIS SUBPROGRAM CONVERTS A RELATIVE-DAY OFFSET, AS
001300      *          CARRIED ON EVERY STUDY DATE FIELD IN THE ALS REGISTRY
001400      *          EXTRACT, INTO A CALENDAR DATE AND CALENDAR YEAR.
001500      *
001600      *          THE OFFSET IS SIGNED AND IS COUNTED FROM THE FIXED
001700      *          REGISTRY INDEX DATE OF JANUARY 1, 2016 (OFFSET ZERO).
001800      *          A NEGATIVE OFFSET FALLS BEFORE THE INDEX DATE, A
001900      *          POSITIVE OFFSET FALLS AFTER IT.  THE ARITHMETIC IS
002000      *          PROPER GREGORIAN ARITHMETIC, INCLUDING LEAP YEARS.
002100      *
002200      *          CALLING PROGRAMS PASS THE OFFSET AND RECEIVE BACK
002300      *          BOTH THE FULL EDITED DATE (CCYY-MM-DD) AND THE FOUR
002400      *          DIGIT YEAR ALONE, SINCE SEVERAL FEEDS ONLY NEED THE
002500      *          YEAR (E.G. YEAR OF BIRTH).
002600      *
002700      ******************************************************************
002800      * CHANGE LOG
002900      *  03/14/89  JAS  ORIGINAL CODING - REPLACES HAND CODED DATE MATH
003000      *                 THAT WAS SCATTERED ACROSS THE OLD RELDAY DECK.
003100      *  11/02/91  JAS  CORRECTED CENTURY BOUNDARY LEAP TEST - 1900 WAS
003200      *                 BEING TREATED AS A LEAP YEAR.  TKT ALS-0447.
003300      *  06/19/93  RTP  ADDED BACKWARD (NEGATIVE OFFSET) YEAR LOOP FOR
003400      *                 DATE-OF-BIRTH CONVERSIONS - PREVIOUSLY ONLY
003500      *                 FORWARD OFFSETS WERE SUPPORTED.  TKT ALS-0512.
003600      *  09/08/95  RTP  RETURNED YEAR ALONE ON A SEPARATE PARAMETER SO
003700      *                 CALLERS NEEDING ONLY YEAR-OF-BIRTH DO NOT HAVE
003800      *                 TO UNSTRING THE FULL DATE.  TKT ALS-0561.
003900      *  01/05/98  MLK  Y2K REVIEW - CONFIRMED ALL YEAR ARITHMETIC IS
004000      *                 FOUR DIGIT THROUGHOUT.  NO CHANGE REQUIRED.
004100      *  02/22/99  MLK  Y2K REVIEW SIGN OFF - ADDED CENTURY-COMPLETE
004200      *                 EDIT TEST TO 800-VERIFY-DATE FOR YEAR 2000
004300      *                 REGRESSION RUN.  TKT ALS-0603.
004400      *  07/11/01  RTP  WIDENED WS-DAY-OF-YEAR TO ALLOW FOR THE WIDER
004500      *                 SPREAD OF NEGATIVE OFFSETS SEEN IN THE OLDER
004600      *                 PARTICIPANTS' DATE OF BIRTH FEED.  TKT ALS-0688.
004700      *  05/30/03  RTP  ADDED WS-OUT-YEAR MOVE FOR THE MORTALITY FEED
004800      *                 WHICH CALLS THIS ROUTINE FOR DEATH DATE ONLY.
004900      *                 TKT ALS-0731.
005000      ******************************************************************
005100
005200       ENVIRONMENT DIVISION.
005300       CONFIGURATION SECTION.
005400       SOURCE-COMPUTER. IBM-390.
005500       OBJECT-COMPUTER. IBM-390.
005600       SPECIAL-NAMES.
005700           C01 IS NEXT-PAGE.
005800       INPUT-OUTPUT SECTION.
005900
006000       DATA DIVISION.
006100       FILE SECTION.
006200
006300       WORKING-STORAGE SECTION.
006400       01  WS-MISC-FLAGS.
006500           05  PARA-NAME               PIC X(20).
006600           05  WS-SIGN-FLAG            PIC X(01).
006700               88  OFFSET-IS-NEGATIVE      VALUE "N".
006800               88  OFFSET-IS-ZERO-POS      VALUE "P".
006900           05  WS-LEAP-FLAG            PIC X(01).
007000               88  YEAR-IS-LEAP            VALUE "Y".
007100               88  YEAR-IS-NOT-LEAP        VALUE "N".
007200           05  FILLER                  PIC X(10).
007300
007400      * WORK COUNTERS FOR THE YEAR AND MONTH REDUCTION LOOPS
007500       01  WS-DATE-WORK-AREA.
007600           05  WS-YEAR                 PIC S9(5) COMP.
007700           05  WS-DAY-OF-YEAR          PIC S9(7) COMP.
007800           05  WS-DAYS-IN-YR           PIC S9(5) COMP.
007900           05  WS-MONTH-SUB            PIC S9(3) COMP.
008000           05  WS-DAYS-IN-MO           PIC S9(3) COMP.
008100           05  WS-CENT-CHK             PIC S9(5) COMP.
008200           05  FILLER                  PIC X(08).
008300
008400      * TABLE OF DAYS PER MONTH LOADED VIA REDEFINES OF A LITERAL
008500      * FILLER LIST - AVOIDS RELYING ON OCCURS-WITH-VALUE SUPPORT.
008600       01  WS-MONTH-DAYS-VALUES.
008700           05  FILLER                  PIC 9(03)  VALUE 031.
008800           05  FILLER                  PIC 9(03)  VALUE 028.
008900           05  FILLER                  PIC 9(03)  VALUE 031.
009000           05  FILLER                  PIC 9(03)  VALUE 030.
009100           05  FILLER                  PIC 9(03)  VALUE 031.
009200           05  FILLER                  PIC 9(03)  VALUE 030.
009300           05  FILLER                  PIC 9(03)  VALUE 031.
009400           05  FILLER                  PIC 9(03)  VALUE 031.
009500           05  FILLER                  PIC 9(03)  VALUE 030.
009600           05  FILLER                  PIC 9(03)  VALUE 031.
009700           05  FILLER                  PIC 9(03)  VALUE 030.
009800           05  FILLER                  PIC 9(03)  VALUE 031.
009900       01  WS-MONTH-DAYS-TBL REDEFINES WS-MONTH-DAYS-VALUES.
010000           05  WS-MONTH-DAYS           PIC 9(03) OCCURS 12 TIMES.
010100
010200      * YEAR VALUE BROKEN INTO CENTURY/YEAR-IN-CENTURY FOR THE LEAP
010300      * YEAR TEST (DIVISIBLE BY 4, NOT BY 100 UNLESS ALSO BY 400).
010400       01  WS-YEAR-DIGITS.
010500           05  WS-YEAR-CC              PIC 9(02).
010600           05  WS-YEAR-YY              PIC 9(02).
010700       01  WS-YEAR-NUM REDEFINES WS-YEAR-DIGITS
010800                                       PIC 9(04).
010900
011000      * OUTPUT DATE ASSEMBLED AS CCYY-MM-DD AND VIEWED AS A SINGLE
011100      * ALPHA FIELD FOR THE MOVE BACK TO THE CALLER'S PARAMETER.
011200       01  WS-OUT-DATE-GROUP.
011300           05  WS-OUT-YYYY             PIC 9(04).
011400           05  WS-OUT-DASH1            PIC X(01) VALUE "-".
011500           05  WS-OUT-MM               PIC 9(02).
011600           05  WS-OUT-DASH2            PIC X(01) VALUE "-".
011700           05  WS-OUT-DD               PIC 9(02).
011800       01  WS-OUT-DATE-ALPHA REDEFINES WS-OUT-DATE-GROUP
011900                                       PIC X(10).
012000
012100       LINKAGE SECTION.
012200       01  LK-PARM-AREA.
012300           05  LK-REL-DAYS             PIC S9(07).
012400           05  LK-OUT-DATE             PIC X(10).
012500           05  LK-OUT-YEAR             PIC 9(04).
012600           05  FILLER                  PIC X(05).
012700
012800       PROCEDURE DIVISION USING LK-PARM-AREA.
012900
013000           PERFORM 000-HOUSEKEEPING THRU 000-EXIT.
013100           PERFORM 100-MAINLINE THRU 100-EXIT.
013200           PERFORM 999-STOP-RUN THRU 999-EXIT.
013300
013400       000-HOUSEKEEPING.
013500           MOVE "000-HOUSEKEEPING" TO PARA-NAME.
013600           MOVE 2016 TO WS-YEAR.
013700           MOVE SPACES TO LK-OUT-DATE.
013800           MOVE ZEROS  TO LK-OUT-YEAR.
013900       000-EXIT.
014000           EXIT.
014100
014200       100-MAINLINE.
014300           MOVE "100-MAINLINE" TO PARA-NAME.
014400      *  DAY-OF-YEAR 1 IS JAN 1 2016, THE OFFSET ZERO DATE
014500           COMPUTE WS-DAY-OF-YEAR = LK-REL-DAYS + 1.
014600
014700           IF WS-DAY-OF-YEAR > 0
014800               SET OFFSET-IS-ZERO-POS TO TRUE
014900               PERFORM 200-FORWARD-YEARS THRU 200-EXIT
015000           ELSE
015100               SET OFFSET-IS-NEGATIVE TO TRUE
015200               PERFORM 220-BACKWARD-YEARS THRU 220-EXIT
015300           END-IF.
015400
015500           PERFORM 300-CALC-MONTH-DAY THRU 300-EXIT.
015600           PERFORM 400-BUILD-OUTPUT-DATE THRU 400-EXIT.
015700
015800           MOVE WS-OUT-DATE-ALPHA TO LK-OUT-DATE.
015900           MOVE WS-YEAR           TO LK-OUT-YEAR.
016000       100-EXIT.
016100           EXIT.
016200
016300       200-FORWARD-YEARS.
016400           MOVE "200-FORWARD-YEARS" TO PARA-NAME.
016500           PERFORM 600-LEAP-TEST THRU 600-EXIT.
016600           PERFORM 210-FORWARD-YR-LOOP THRU 210-EXIT
016700               UNTIL WS-DAY-OF-YEAR NOT > WS-DAYS-IN-YR.
016800       200-EXIT.
016900           EXIT.
017000
017100       210-FORWARD-YR-LOOP.
017200           MOVE "210-FORWARD-YR-LOOP" TO PARA-NAME.
017300           SUBTRACT WS-DAYS-IN-YR FROM WS-DAY-OF-YEAR.
017400           ADD 1 TO WS-YEAR.
017500           PERFORM 600-LEAP-TEST THRU 600-EXIT.
017600       210-EXIT.
017700           EXIT.
017800
017900       220-BACKWARD-YEARS.
018000           MOVE "220-BACKWARD-YEARS" TO PARA-NAME.
018100           PERFORM 230-BACKWARD-YR-LOOP THRU 230-EXIT
018200               UNTIL WS-DAY-OF-YEAR > 0.
018300       220-EXIT.
018400           EXIT.
018500
018600       230-BACKWARD-YR-LOOP.
018700           MOVE "230-BACKWARD-YR-LOOP" TO PARA-NAME.
018800           SUBTRACT 1 FROM WS-YEAR.
018900           PERFORM 600-LEAP-TEST THRU 600-EXIT.
019000           ADD WS-DAYS-IN-YR TO WS-DAY-OF-YEAR.
019100       230-EXIT.
019200           EXIT.
019300
019400       300-CALC-MONTH-DAY.
019500           MOVE "300-CALC-MONTH-DAY" TO PARA-NAME.
019600           PERFORM 310-LOAD-MONTH-TABLE THRU 310-EXIT.
019700           MOVE 1 TO WS-MONTH-SUB.
019800           MOVE WS-MONTH-DAYS (WS-MONTH-SUB) TO WS-DAYS-IN-MO.
019900           PERFORM 320-MONTH-LOOP THRU 320-EXIT
020000               UNTIL WS-DAY-OF-YEAR NOT > WS-DAYS-IN-MO
020100                  OR WS-MONTH-SUB = 12.
020200           MOVE WS-MONTH-SUB   TO WS-OUT-MM.
020300           MOVE WS-DAY-OF-YEAR TO WS-OUT-DD.
020400           MOVE WS-YEAR        TO WS-OUT-YYYY.
020500       300-EXIT.
020600           EXIT.
020700
020800       310-LOAD-MONTH-TABLE.
020900           MOVE "310-LOAD-MONTH-TABLE" TO PARA-NAME.
021000      *  FEBRUARY GETS AN EXTRA DAY IN A LEAP YEAR
021100           PERFORM 600-LEAP-TEST THRU 600-EXIT.
021200           IF YEAR-IS-LEAP
021300               MOVE 029 TO WS-MONTH-DAYS (2)
021400           ELSE
021500               MOVE 028 TO WS-MONTH-DAYS (2)
021600           END-IF.
021700       310-EXIT.
021800           EXIT.
021900
022000       320-MONTH-LOOP.
022100           MOVE "320-MONTH-LOOP" TO PARA-NAME.
022200           SUBTRACT WS-DAYS-IN-MO FROM WS-DAY-OF-YEAR.
022300           ADD 1 TO WS-MONTH-SUB.
022400           MOVE WS-MONTH-DAYS (WS-MONTH-SUB) TO WS-DAYS-IN-MO.
022500       320-EXIT.
022600           EXIT.
022700
022800       400-BUILD-OUTPUT-DATE.
022900           MOVE "400-BUILD-OUTPUT-DATE" TO PARA-NAME.
023000           MOVE "-" TO WS-OUT-DASH1.
023100           MOVE "-" TO WS-OUT-DASH2.
023200       400-EXIT.
023300           EXIT.
023400
023500       600-LEAP-TEST.
023600           MOVE "600-LEAP-TEST" TO PARA-NAME.
023700           MOVE WS-YEAR TO WS-YEAR-NUM.
023800           MOVE 365 TO WS-DAYS-IN-YR.
023900           SET YEAR-IS-NOT-LEAP TO TRUE.
024000           DIVIDE WS-YEAR-NUM BY 4 GIVING WS-CENT-CHK
024100               REMAINDER WS-CENT-CHK.
024200           IF WS-CENT-CHK = 0
024300               SET YEAR-IS-LEAP TO TRUE
024400               DIVIDE WS-YEAR-NUM BY 100 GIVING WS-CENT-CHK
024500                   REMAINDER WS-CENT-CHK
024600               IF WS-CENT-CHK = 0
024700                   SET YEAR-IS-NOT-LEAP TO TRUE
024800                   DIVIDE WS-YEAR-NUM BY 400 GIVING WS-CENT-CHK
024900                       REMAINDER WS-CENT-CHK
025000                   IF WS-CENT-CHK = 0
025100                       SET YEAR-IS-LEAP TO TRUE
025200                   END-IF
025300               END-IF
025400           END-IF.
025500           IF YEAR-IS-LEAP
025600               MOVE 366 TO WS-DAYS-IN-YR
025700           END-IF.
025800       600-EXIT.
025900           EXIT.
026000
026100       999-STOP-RUN.
026200           MOVE "999-STOP-RUN" TO PARA-NAME.
026300           GOBACK.

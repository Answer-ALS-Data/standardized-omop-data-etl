000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID.  CREOBSPD.
000300 AUTHOR. JON SAYLES.
000400 INSTALLATION. COBOL DEV Center.
000500 DATE-WRITTEN. 09/18/87.
000600 DATE-COMPILED. 09/18/87.
000700 SECURITY. NON-CONFIDENTIAL.
000800
000900******************************************************************
001000*REMARKS.
001100*
001200*          THIS PROGRAM IS STEP 19 OF THE ANSWER ALS REGISTRY TO
001300*          OMOP CONVERSION SUITE.  IT BUILDS THE OBSERVATION_PERIOD
001400*          TABLE - ONE ROW PER PERSON, SPANNING THE EARLIEST AND
001500*          LATEST VALID DATE FOUND FOR THAT PERSON ACROSS THE
001600*          CONDITION_OCCURRENCE, OBSERVATION, MEASUREMENT,
001700*          DRUG_EXPOSURE AND DEATH TABLES.
001800*
001900*          A DATE IS VALID IF IT IS PRESENT AND IS NOT THE
002000*          1900-01-01 PLACEHOLDER USED THROUGHOUT THIS SUITE FOR
002100*          A MISSING DATE.  ISO YYYY-MM-DD TEXT SORTS THE SAME AS
002200*          IT DATES, SO THE MIN/MAX IS A PLAIN ALPHABETIC COMPARE
002300*          - NO DATE ARITHMETIC IS NEEDED HERE.
002400*
002500*          A PERSON WITH NO VALID DATE ANYWHERE GETS
002600*          2016-01-01/2016-01-01, SAME AS THE STUDY'S GENERAL
002700*          MISSING-DATE FALLBACK.  BECAUSE PERSON-ID IS ALREADY A
002800*          DENSE 1..N SEQUENCE BY THE TIME THIS STEP RUNS, THE
002900*          RUNNING MIN/MAX PER PERSON IS KEPT IN A TABLE INDEXED
003000*          DIRECTLY BY PERSON-ID - NO SEARCH OF ANY KIND IS
003100*          NEEDED TO POST A DATE AGAINST THE RIGHT PERSON.
003200*
003300******************************************************************
003400         INPUT FILE   -  PRSNMAP  (PERSON, MAPPED)
003500         INPUT FILE   -  CONDMAP  (CONDITION_OCCURRENCE, MAPPED)
003600         INPUT FILE   -  OBSVMAP  (OBSERVATION, MAPPED)
003700         INPUT FILE   -  MEASMAP  (MEASUREMENT, MAPPED)
003800         INPUT FILE   -  DRUGMAP  (DRUG_EXPOSURE, MAPPED)
003900         INPUT FILE   -  DETHMAP  (DEATH, MAPPED)
004000         OUTPUT FILE  -  OBSPD    (OBSERVATION_PERIOD)
004100         DUMP FILE    -  SYSOUT
004200******************************************************************
004300* CHANGE LOG
004400*  09/18/87  JAS  ORIGINAL CODING FOR THE OMOP CONVERSION PROJECT.
004500******************************************************************
004600
004700 ENVIRONMENT DIVISION.
004800 CONFIGURATION SECTION.
004900 SOURCE-COMPUTER. IBM-390.
005000 OBJECT-COMPUTER. IBM-390.
005100 SPECIAL-NAMES.
005200    C01 IS NEXT-PAGE.
005300
005400 INPUT-OUTPUT SECTION.
005500 FILE-CONTROL.
005600    SELECT SYSOUT
005700    ASSIGN TO UT-S-SYSOUT
005800      ORGANIZATION IS SEQUENTIAL.
005900
006000    SELECT PRSNMAP
006100    ASSIGN TO UT-S-PRSNMAP
006200      ACCESS MODE IS SEQUENTIAL
006300      FILE STATUS IS PRSNMAP-STATUS.
006400
006500    SELECT CONDMAP
006600    ASSIGN TO UT-S-CONDMAP
006700      ACCESS MODE IS SEQUENTIAL
006800      FILE STATUS IS CONDMAP-STATUS.
006900
007000    SELECT OBSVMAP
007100    ASSIGN TO UT-S-OBSVMAP
007200      ACCESS MODE IS SEQUENTIAL
007300      FILE STATUS IS OBSVMAP-STATUS.
007400
007500    SELECT MEASMAP
007600    ASSIGN TO UT-S-MEASMAP
007700      ACCESS MODE IS SEQUENTIAL
007800      FILE STATUS IS MEASMAP-STATUS.
007900
008000    SELECT DRUGMAP
008100    ASSIGN TO UT-S-DRUGMAP
008200      ACCESS MODE IS SEQUENTIAL
008300      FILE STATUS IS DRUGMAP-STATUS.
008400
008500    SELECT DETHMAP
008600    ASSIGN TO UT-S-DETHMAP
008700      ACCESS MODE IS SEQUENTIAL
008800      FILE STATUS IS DETHMAP-STATUS.
008900
009000    SELECT OBSPD
009100    ASSIGN TO UT-S-OBSPD
009200      ACCESS MODE IS SEQUENTIAL
009300      FILE STATUS IS OBSPD-STATUS.
009400
009500 DATA DIVISION.
009600 FILE SECTION.
009700 FD  SYSOUT
009800    RECORDING MODE IS F
009900    LABEL RECORDS ARE STANDARD
010000    RECORD CONTAINS 130 CHARACTERS
010100    BLOCK CONTAINS 0 RECORDS
010200    DATA RECORD IS SYSOUT-REC.
010300 01  SYSOUT-REC  PIC X(130).
010400
010500 FD  PRSNMAP
010600    RECORDING MODE IS F
010700    LABEL RECORDS ARE STANDARD
010800    RECORD CONTAINS 1078 CHARACTERS
010900    BLOCK CONTAINS 0 RECORDS
011000    DATA RECORD IS PRSNMAP-REC.
011100 01  PRSNMAP-REC  PIC X(1078).
011200
011300 FD  CONDMAP
011400    RECORDING MODE IS F
011500    LABEL RECORDS ARE STANDARD
011600    RECORD CONTAINS 368 CHARACTERS
011700    BLOCK CONTAINS 0 RECORDS
011800    DATA RECORD IS OMP-CONDITION-REC.
011900 COPY OMPCOND.
012000
012100 FD  OBSVMAP
012200    RECORDING MODE IS F
012300    LABEL RECORDS ARE STANDARD
012400    RECORD CONTAINS 1407 CHARACTERS
012500    BLOCK CONTAINS 0 RECORDS
012600    DATA RECORD IS OMP-OBSERVATION-REC.
012700 COPY OMPOBSV.
012800
012900 FD  MEASMAP
013000    RECORDING MODE IS F
013100    LABEL RECORDS ARE STANDARD
013200    RECORD CONTAINS 897 CHARACTERS
013300    BLOCK CONTAINS 0 RECORDS
013400    DATA RECORD IS OMP-MEASUREMENT-REC.
013500 COPY OMPMEAS.
013600
013700 FD  DRUGMAP
013800    RECORDING MODE IS F
013900    LABEL RECORDS ARE STANDARD
014000    RECORD CONTAINS 648 CHARACTERS
014100    BLOCK CONTAINS 0 RECORDS
014200    DATA RECORD IS OMP-DRUG-EXPOSURE-REC.
014300 COPY OMPDRUG.
014400
014500 FD  DETHMAP
014600    RECORDING MODE IS F
014700    LABEL RECORDS ARE STANDARD
014800    RECORD CONTAINS 329 CHARACTERS
014900    BLOCK CONTAINS 0 RECORDS
015000    DATA RECORD IS OMP-DEATH-REC.
015100 COPY OMPDETH.
015200
015300 FD  OBSPD
015400    RECORDING MODE IS F
015500    LABEL RECORDS ARE STANDARD
015600    RECORD CONTAINS 68 CHARACTERS
015700    BLOCK CONTAINS 0 RECORDS
015800    DATA RECORD IS OMP-OBSERV-PERIOD-REC.
015900 COPY OMPOBPD.
016000
016100 WORKING-STORAGE SECTION.
016200 01  FILE-STATUS-CODES.
016300    05  PRSNMAP-STATUS          PIC X(02).
016400        88  NO-MORE-PRSNMAP          VALUE "10".
016500    05  CONDMAP-STATUS          PIC X(02).
016600        88  NO-MORE-CONDMAP          VALUE "10".
016700    05  OBSVMAP-STATUS          PIC X(02).
016800        88  NO-MORE-OBSVMAP          VALUE "10".
016900    05  MEASMAP-STATUS          PIC X(02).
017000        88  NO-MORE-MEASMAP          VALUE "10".
017100    05  DRUGMAP-STATUS          PIC X(02).
017200        88  NO-MORE-DRUGMAP          VALUE "10".
017300    05  DETHMAP-STATUS          PIC X(02).
017400        88  NO-MORE-DETHMAP          VALUE "10".
017500    05  OBSPD-STATUS            PIC X(02).
017600        88  OBSPD-WRITE-OK           VALUE "00".
017650* TABLE VIEW OF THE SEVEN STATUS BYTES FOR THE 999-CLEANUP ABEND
017660* SNAP.
017670 01  WS-FILE-STATUS-REDEF REDEFINES FILE-STATUS-CODES.
017680    05  WS-FILE-STATUS-TBL OCCURS 7 TIMES PIC X(02).
017700
017800 COPY ALSABND.
017900
018000 01  COUNTERS-IDXS-AND-ACCUMULATORS.
018100    05  WS-PERSON-COUNT         PIC 9(05) COMP.
018200    05  WS-COND-READ            PIC 9(07) COMP.
018300    05  WS-OBSV-READ            PIC 9(07) COMP.
018400    05  WS-MEAS-READ            PIC 9(07) COMP.
018500    05  WS-DRUG-READ            PIC 9(07) COMP.
018600    05  WS-DETH-READ            PIC 9(07) COMP.
018700    05  WS-PERIODS-WRITTEN      PIC 9(07) COMP.
018800    05  WS-DEFAULTED-COUNT      PIC 9(07) COMP.
018900    05  WS-P                    PIC 9(05) COMP.
019000    05  FILLER                  PIC X(04).
019100
019200 01  WS-OBSPD-TABLE-AREA.
019300    05  WS-OBSPD-ROW OCCURS 2000 TIMES.
019400        10  WS-OBSPD-HAS-DATA       PIC 9(01) COMP.
019500            88  WS-OBSPD-ROW-HAS-DATA    VALUE 1.
019600        10  WS-OBSPD-MIN-DATE       PIC X(10).
019700        10  WS-OBSPD-MAX-DATE       PIC X(10).
019800
019900 01  WS-UPDATE-FIELDS.
020000    05  WS-UPD-PERSON-ID        PIC 9(09).
020100    05  WS-UPD-DATE             PIC X(10).
020150* YYYY-MM-DD BREAKDOWN OF THE UPDATE DATE, USED WHEN THE MIN/MAX
020160* COMPARE BELOW NEEDS THE YEAR ALONE FOR THE OUT-OF-RANGE EDIT.
020170    05  WS-UPD-DATE-GROUP REDEFINES WS-UPD-DATE.
020180        10  WS-UPD-YYYY         PIC X(04).
020190        10  FILLER              PIC X(01).
020195        10  WS-UPD-MM           PIC X(02).
020196        10  FILLER              PIC X(01).
020197        10  WS-UPD-DD           PIC X(02).
020198* SINGLE-FIELD ALPHA VIEW OF THE WHOLE UPDATE KEY FOR THE TRACE
020199* LINE 910-UPDATE-ROW WRITES WHEN WS-DEFAULTED-COUNT IS BUMPED.
020200 01  WS-UPDATE-FIELDS-ALPHA REDEFINES WS-UPDATE-FIELDS PIC X(19).
020210
020300 PROCEDURE DIVISION.
020400
020500    PERFORM 000-HOUSEKEEPING THRU 000-EXIT.
020600    PERFORM 100-SCAN-CONDITION THRU 100-EXIT
020700        UNTIL NO-MORE-CONDMAP.
020800    PERFORM 200-SCAN-OBSERVATION THRU 200-EXIT
020900        UNTIL NO-MORE-OBSVMAP.
021000    PERFORM 300-SCAN-MEASUREMENT THRU 300-EXIT
021100        UNTIL NO-MORE-MEASMAP.
021200    PERFORM 400-SCAN-DRUG THRU 400-EXIT
021300        UNTIL NO-MORE-DRUGMAP.
021400    PERFORM 500-SCAN-DEATH THRU 500-EXIT
021500        UNTIL NO-MORE-DETHMAP.
021600    PERFORM 700-WRITE-PERIODS THRU 700-EXIT
021700        VARYING WS-P FROM 1 BY 1
021800        UNTIL WS-P > WS-PERSON-COUNT.
021900    PERFORM 999-CLEANUP THRU 999-EXIT.
022000    STOP RUN.
022100
022200 000-HOUSEKEEPING.
022300    MOVE "000-HOUSEKEEPING" TO PARA-NAME.
022400    MOVE "CREOBSPD" TO ABND-PROGRAM-ID.
022500    MOVE 0 TO WS-PERSON-COUNT, WS-PERIODS-WRITTEN.
022600    MOVE 0 TO WS-COND-READ, WS-OBSV-READ, WS-MEAS-READ.
022700    MOVE 0 TO WS-DRUG-READ, WS-DETH-READ, WS-DEFAULTED-COUNT.
022800    PERFORM 800-OPEN-FILES THRU 800-EXIT.
022900    PERFORM 810-COUNT-PERSONS THRU 810-EXIT.
023000    PERFORM 901-READ-CONDMAP THRU 901-EXIT.
023100    PERFORM 902-READ-OBSVMAP THRU 902-EXIT.
023200    PERFORM 903-READ-MEASMAP THRU 903-EXIT.
023300    PERFORM 904-READ-DRUGMAP THRU 904-EXIT.
023400    PERFORM 905-READ-DETHMAP THRU 905-EXIT.
023500 000-EXIT.
023600    EXIT.
023700
023800 810-COUNT-PERSONS.
023900    MOVE "810-COUNT-PERSONS" TO PARA-NAME.
024000    READ PRSNMAP.
024100    PERFORM 815-COUNT-PERSON-ROW THRU 815-EXIT
024200        UNTIL NO-MORE-PRSNMAP.
024300 810-EXIT.
024400    EXIT.
024500
024600 815-COUNT-PERSON-ROW.
024700    MOVE "815-COUNT-PERSON-ROW" TO PARA-NAME.
024800    ADD 1 TO WS-PERSON-COUNT.
024900    MOVE 0 TO WS-OBSPD-HAS-DATA (WS-PERSON-COUNT).
025000    MOVE SPACES TO WS-OBSPD-MIN-DATE (WS-PERSON-COUNT).
025100    MOVE SPACES TO WS-OBSPD-MAX-DATE (WS-PERSON-COUNT).
025200    READ PRSNMAP.
025300 815-EXIT.
025400    EXIT.
025500
025600 100-SCAN-CONDITION.
025700    MOVE "100-SCAN-CONDITION" TO PARA-NAME.
025800    ADD 1 TO WS-COND-READ.
025900    MOVE CND-PERSON-ID TO WS-UPD-PERSON-ID.
026000    MOVE CND-CONDITION-START-DATE TO WS-UPD-DATE.
026100    PERFORM 950-UPDATE-MINMAX THRU 950-EXIT.
026200    PERFORM 901-READ-CONDMAP THRU 901-EXIT.
026300 100-EXIT.
026400    EXIT.
026500
026600 200-SCAN-OBSERVATION.
026700    MOVE "200-SCAN-OBSERVATION" TO PARA-NAME.
026800    ADD 1 TO WS-OBSV-READ.
026900    MOVE OBS-PERSON-ID TO WS-UPD-PERSON-ID.
027000    MOVE OBS-OBSERVATION-DATE TO WS-UPD-DATE.
027100    PERFORM 950-UPDATE-MINMAX THRU 950-EXIT.
027200    PERFORM 902-READ-OBSVMAP THRU 902-EXIT.
027300 200-EXIT.
027400    EXIT.
027500
027600 300-SCAN-MEASUREMENT.
027700    MOVE "300-SCAN-MEASUREMENT" TO PARA-NAME.
027800    ADD 1 TO WS-MEAS-READ.
027900    MOVE MEA-PERSON-ID TO WS-UPD-PERSON-ID.
028000    MOVE MEA-MEASUREMENT-DATE TO WS-UPD-DATE.
028100    PERFORM 950-UPDATE-MINMAX THRU 950-EXIT.
028200    PERFORM 903-READ-MEASMAP THRU 903-EXIT.
028300 300-EXIT.
028400    EXIT.
028500
028600 400-SCAN-DRUG.
028700    MOVE "400-SCAN-DRUG" TO PARA-NAME.
028800    ADD 1 TO WS-DRUG-READ.
028900    MOVE DRG-PERSON-ID TO WS-UPD-PERSON-ID.
029000    MOVE DRG-EXPOSURE-START-DATE TO WS-UPD-DATE.
029100    PERFORM 950-UPDATE-MINMAX THRU 950-EXIT.
029200    MOVE DRG-EXPOSURE-END-DATE TO WS-UPD-DATE.
029300    PERFORM 950-UPDATE-MINMAX THRU 950-EXIT.
029400    MOVE DRG-VERBATIM-END-DATE TO WS-UPD-DATE.
029500    PERFORM 950-UPDATE-MINMAX THRU 950-EXIT.
029600    PERFORM 904-READ-DRUGMAP THRU 904-EXIT.
029700 400-EXIT.
029800    EXIT.
029900
030000 500-SCAN-DEATH.
030100    MOVE "500-SCAN-DEATH" TO PARA-NAME.
030200    ADD 1 TO WS-DETH-READ.
030300    MOVE DTH-PERSON-ID TO WS-UPD-PERSON-ID.
030400    MOVE DTH-DEATH-DATE TO WS-UPD-DATE.
030500    PERFORM 950-UPDATE-MINMAX THRU 950-EXIT.
030600    PERFORM 905-READ-DETHMAP THRU 905-EXIT.
030700 500-EXIT.
030800    EXIT.
030900
031000 700-WRITE-PERIODS.
031100    MOVE "700-WRITE-PERIODS" TO PARA-NAME.
031200    MOVE SPACES TO OMP-OBSERV-PERIOD-REC.
031300    MOVE WS-P TO OBP-OBSERV-PERIOD-ID.
031400    MOVE WS-P TO OBP-PERSON-ID.
031500    IF WS-OBSPD-ROW-HAS-DATA (WS-P)
031600        MOVE WS-OBSPD-MIN-DATE (WS-P) TO OBP-OBSERV-PERIOD-START-DT
031700        MOVE WS-OBSPD-MAX-DATE (WS-P) TO OBP-OBSERV-PERIOD-END-DT
031800    ELSE
031900        MOVE "2016-01-01" TO OBP-OBSERV-PERIOD-START-DT
032000        MOVE "2016-01-01" TO OBP-OBSERV-PERIOD-END-DT
032100        ADD 1 TO WS-DEFAULTED-COUNT
032200    END-IF.
032300    MOVE 32851 TO OBP-PERIOD-TYPE-CONID.
032400    WRITE OMP-OBSERV-PERIOD-REC.
032500    ADD 1 TO WS-PERIODS-WRITTEN.
032600 700-EXIT.
032700    EXIT.
032800
032900 950-UPDATE-MINMAX.
033000    MOVE "950-UPDATE-MINMAX" TO PARA-NAME.
033100    IF WS-UPD-PERSON-ID > 0
033200       AND WS-UPD-PERSON-ID <= WS-PERSON-COUNT
033300       AND WS-UPD-DATE NOT = SPACES
033400       AND WS-UPD-DATE NOT = "1900-01-01"
033500        IF NOT WS-OBSPD-ROW-HAS-DATA (WS-UPD-PERSON-ID)
033600            MOVE WS-UPD-DATE TO WS-OBSPD-MIN-DATE (WS-UPD-PERSON-ID)
033700            MOVE WS-UPD-DATE TO WS-OBSPD-MAX-DATE (WS-UPD-PERSON-ID)
033800            MOVE 1 TO WS-OBSPD-HAS-DATA (WS-UPD-PERSON-ID)
033900        ELSE
034000            IF WS-UPD-DATE < WS-OBSPD-MIN-DATE (WS-UPD-PERSON-ID)
034100                MOVE WS-UPD-DATE TO WS-OBSPD-MIN-DATE (WS-UPD-PERSON-ID)
034200            END-IF
034300            IF WS-UPD-DATE > WS-OBSPD-MAX-DATE (WS-UPD-PERSON-ID)
034400                MOVE WS-UPD-DATE TO WS-OBSPD-MAX-DATE (WS-UPD-PERSON-ID)
034500            END-IF
034600        END-IF
034700    END-IF.
034800 950-EXIT.
034900    EXIT.
035000
035100 800-OPEN-FILES.
035200    MOVE "800-OPEN-FILES" TO PARA-NAME.
035300    OPEN INPUT PRSNMAP, CONDMAP, OBSVMAP, MEASMAP, DRUGMAP, DETHMAP.
035400    OPEN OUTPUT OBSPD, SYSOUT.
035500 800-EXIT.
035600    EXIT.
035700
035800 850-CLOSE-FILES.
035900    MOVE "850-CLOSE-FILES" TO PARA-NAME.
036000    CLOSE PRSNMAP, CONDMAP, OBSVMAP, MEASMAP, DRUGMAP, DETHMAP.
036100    CLOSE OBSPD, SYSOUT.
036200 850-EXIT.
036300    EXIT.
036400
036500 901-READ-CONDMAP.
036600    MOVE "901-READ-CONDMAP" TO PARA-NAME.
036700    READ CONDMAP.
036800 901-EXIT.
036900    EXIT.
037000
037100 902-READ-OBSVMAP.
037200    MOVE "902-READ-OBSVMAP" TO PARA-NAME.
037300    READ OBSVMAP.
037400 902-EXIT.
037500    EXIT.
037600
037700 903-READ-MEASMAP.
037800    MOVE "903-READ-MEASMAP" TO PARA-NAME.
037900    READ MEASMAP.
038000 903-EXIT.
038100    EXIT.
038200
038300 904-READ-DRUGMAP.
038400    MOVE "904-READ-DRUGMAP" TO PARA-NAME.
038500    READ DRUGMAP.
038600 904-EXIT.
038700    EXIT.
038800
038900 905-READ-DETHMAP.
039000    MOVE "905-READ-DETHMAP" TO PARA-NAME.
039100    READ DETHMAP.
039200 905-EXIT.
039300    EXIT.
039400
039500 999-CLEANUP.
039600    MOVE "999-CLEANUP" TO PARA-NAME.
039700    PERFORM 850-CLOSE-FILES THRU 850-EXIT.
039800    DISPLAY "** CREOBSPD PERSONS         **" WS-PERSON-COUNT.
039900    DISPLAY "** CREOBSPD CONDITION READ  **" WS-COND-READ.
040000    DISPLAY "** CREOBSPD OBSERVE   READ  **" WS-OBSV-READ.
040100    DISPLAY "** CREOBSPD MEASURE   READ  **" WS-MEAS-READ.
040200    DISPLAY "** CREOBSPD DRUG      READ  **" WS-DRUG-READ.
040300    DISPLAY "** CREOBSPD DEATH     READ  **" WS-DETH-READ.
040400    DISPLAY "** CREOBSPD PERIODS WRITTEN **" WS-PERIODS-WRITTEN.
040500    DISPLAY "** CREOBSPD DEFAULTED DATES **" WS-DEFAULTED-COUNT.
040600    DISPLAY "******** NORMAL END OF JOB CREOBSPD ********".
040700 999-EXIT.
040800    EXIT.
040900
041000 1000-ABEND-RTN.
041100    MOVE "1000-ABEND-RTN" TO PARA-NAME.
041200    WRITE SYSOUT-REC FROM ABEND-REC.
041300    PERFORM 850-CLOSE-FILES THRU 850-EXIT.
041400    DISPLAY "*** ABNORMAL END OF JOB - CREOBSPD ***"
041500                                             UPON CONSOLE.
041600    DIVIDE ZERO-VAL INTO ONE-VAL.

000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID.  DXF2OBSV.
000300 AUTHOR. JON SAYLES.
000400 INSTALLATION. COBOL DEV Center.
000500 DATE-WRITTEN. 04/09/87.
000600 DATE-COMPILED. 04/09/87.
000700 SECURITY. NON-CONFIDENTIAL.
000800
000900    ******************************************************************
001000    *REMARKS.
001100    *
001200    *          THIS PROGRAM IS STEP 4 OF THE ANSWER ALS REGISTRY TO
001300    *          OMOP CONVERSION SUITE.  IT TURNS THE AALSDXFX DIAGNOSTIC
001400    *          CRITERIA SOURCE FILE INTO THE OMOP OBSERVATION WORK
001500    *          FILE.
001600    *
001700    *          EACH DIAGNOSIS VISIT ROW CAN EXPAND INTO AS MANY AS 24
001800    *          OBSERVATION ROWS - ALSDX1 ALONE FANS OUT TO THREE (THE
001900    *          SAME YES/NO/NOT-DONE ANSWER IS RECORDED UNDER THREE
002000    *          DIFFERENT CONCEPTS).  A ROW IS WRITTEN ONLY WHEN THE
002100    *          UNDERLYING SOURCE FIELD IS NOT BLANK.
002200    *
002300    ******************************************************************
002400             INPUT FILE   -  ALSDXFM  (AALSDXFX SOURCE)
002500             OUTPUT FILE  -  OBSVWK   (OBSERVATION WORK FILE)
002600             DUMP FILE    -  SYSOUT
002700    ******************************************************************
002800    * CHANGE LOG
002900    *  04/09/87  JAS  ORIGINAL CODING FOR THE OMOP CONVERSION PROJECT.
003000    *  01/14/98  MLK  Y2K REVIEW - VISIT DATE COMES BACK FROM RELDCNVT
003100    *                 AS FOUR DIGITS ALREADY.  NO CHANGE REQUIRED.
003200    *  07/21/98  MKH  ADDED THE SIX EMG LMN INDICATOR COLUMNS TO THE
003300    *                 UMN/LMN CLINICAL LOOP.
003400    *  06/12/03  MLK  BLANK ALSDXDT NOW LEAVES OBSERVATION-DATE AND
003500    *                 VISIT-OCCURRENCE-ID BLANK RATHER THAN DEFAULTING
003600    *                 THE VISIT SUFFIX TO "_0" - THIS FORM HAS NO VISIT
003700    *                 WITHOUT A DIAGNOSIS DATE.  TKT ALS-0743.
003710    *  03/11/04  DWK  OBS-PERSON-ID-X WAS ONLY 9 BYTES - TWO
003720    *                 PARTICIPANTS SHARING A 9-BYTE PREFIX WOULD
003730    *                 COLLAPSE INTO ONE PERSON DOWNSTREAM.  MOVES THE
003740    *                 FULL PARTICIPANT ID NOW.  TKT ALS-0911.
003800    ******************************************************************
003900
004000 ENVIRONMENT DIVISION.
004100 CONFIGURATION SECTION.
004200 SOURCE-COMPUTER. IBM-390.
004300 OBJECT-COMPUTER. IBM-390.
004400 SPECIAL-NAMES.
004500     C01 IS NEXT-PAGE.
004600
004700 INPUT-OUTPUT SECTION.
004800 FILE-CONTROL.
004900     SELECT SYSOUT
005000     ASSIGN TO UT-S-SYSOUT
005100       ORGANIZATION IS SEQUENTIAL.
005200
005300     SELECT ALSDXFM
005400     ASSIGN TO UT-S-ALSDXFM
005500       ACCESS MODE IS SEQUENTIAL
005600       FILE STATUS IS ALSDXFM-STATUS.
005700
005800     SELECT OBSVWK
005900     ASSIGN TO UT-S-OBSVWK
006000       ACCESS MODE IS SEQUENTIAL
006100       FILE STATUS IS OBSVWK-STATUS.
006200
006300 DATA DIVISION.
006400 FILE SECTION.
006500 FD  SYSOUT
006600     RECORDING MODE IS F
006700     LABEL RECORDS ARE STANDARD
006800     RECORD CONTAINS 130 CHARACTERS
006900     BLOCK CONTAINS 0 RECORDS
007000     DATA RECORD IS SYSOUT-REC.
007100 01  SYSOUT-REC  PIC X(130).
007200
007300 FD  ALSDXFM
007400     RECORDING MODE IS F
007500     LABEL RECORDS ARE STANDARD
007600     RECORD CONTAINS 97 CHARACTERS
007700     BLOCK CONTAINS 0 RECORDS
007800     DATA RECORD IS ALS-DXFRM-REC.
007900 COPY ALSDXFRM.
008000
008100 FD  OBSVWK
008200     RECORDING MODE IS F
008300     LABEL RECORDS ARE STANDARD
008400     RECORD CONTAINS 1407 CHARACTERS
008500     BLOCK CONTAINS 0 RECORDS
008600     DATA RECORD IS OMP-OBSERVATION-REC.
008700 COPY OMPOBSV.
008800
008900 WORKING-STORAGE SECTION.
009000 01  FILE-STATUS-CODES.
009100     05  ALSDXFM-STATUS          PIC X(02).
009200         88  NO-MORE-ALSDXFM         VALUE "10".
009300     05  OBSVWK-STATUS           PIC X(02).
009400         88  OBSVWK-WRITE-OK          VALUE "00".
009500
009600 COPY ALSABND.
009700
009800 01  COUNTERS-IDXS-AND-ACCUMULATORS.
009900     05  RECORDS-READ            PIC 9(07) COMP.
010000     05  RECORDS-WRITTEN         PIC 9(07) COMP.
010100     05  WS-CLIN-SUB             PIC 9(02) COMP.
010200     05  WS-BODY-SUB              PIC 9(02) COMP.
010300     05  WS-ANSWER-VAL           PIC 9(02) COMP.
010400     05  WS-YND-SUB              PIC 9(01) COMP.
010500     05  FILLER                  PIC X(05).
010600
010700* YES/NO/NOT-DONE VALUE-CONCEPT AND VALUE-TEXT LOOKUP, SUBSCRIPTED BY
010800* WS-YND-SUB (1-YES 2-NO 3-NOT DONE) AFTER 250-CLASSIFY-ANSWER TURNS
010900* THE SOURCE CODE (1/2/90) INTO THAT SUBSCRIPT.  SHARED BY ALSDX1,
011000* ALSDX2, ALSDX3 AND THE TWELVE UMN/LMN CLINICAL COLUMNS.
011100 01  WS-YES-NO-ND-VALUES.
011200     05  FILLER PIC 9(10) VALUE 0045877994.
011300     05  FILLER PIC X(20) VALUE "YES".
011400     05  FILLER PIC 9(10) VALUE 0045878245.
011500     05  FILLER PIC X(20) VALUE "NO".
011600     05  FILLER PIC 9(10) VALUE 0045881531.
011700     05  FILLER PIC X(20) VALUE "NOT DONE".
011800 01  WS-YND-TBL REDEFINES WS-YES-NO-ND-VALUES.
011900     05  WS-YND-ROW              OCCURS 3 TIMES.
012000         10  WS-YND-CONID        PIC 9(10).
012100         10  WS-YND-TEXT         PIC X(20).
012200
012300* SAME SUBSCRIPT SCHEME AS ABOVE BUT DIFFERENT WORDING, FOR THE SIX
012400* LMN-EMG COLUMNS (DENERVATION / NO DENERVATION / NOT DONE).
012500 01  WS-EMG-VALUES.
012600     05  FILLER PIC 9(10) VALUE 0045877994.
012700     05  FILLER PIC X(20) VALUE "DENERVATION".
012800     05  FILLER PIC 9(10) VALUE 0045878245.
012900     05  FILLER PIC X(20) VALUE "NO DENERVATION".
013000     05  FILLER PIC 9(10) VALUE 0045881531.
013100     05  FILLER PIC X(20) VALUE "NOT DONE".
013200 01  WS-EMG-TBL REDEFINES WS-EMG-VALUES.
013300     05  WS-EMG-ROW               OCCURS 3 TIMES.
013400         10  WS-EMG-CONID         PIC 9(10).
013500         10  WS-EMG-TEXT          PIC X(20).
013600
013700* EL ESCORIAL CATEGORY, 5 LEVELS, IN DXF-ELESCRLR CODE ORDER.
013800 01  WS-ELESCRLR-VALUES.
013900     05  FILLER PIC 9(10) VALUE 2000000062.
014000     05  FILLER PIC X(30) VALUE "SUSPECTED ALS".
014100     05  FILLER PIC 9(10) VALUE 2000000058.
014200     05  FILLER PIC X(30) VALUE "POSSIBLE ALS".
014300     05  FILLER PIC 9(10) VALUE 2000000060.
014400     05  FILLER PIC X(30) VALUE "PROBABLE LAB-SUPPORTED ALS".
014500     05  FILLER PIC 9(10) VALUE 2000000059.
014600     05  FILLER PIC X(30) VALUE "PROBABLE ALS".
014700     05  FILLER PIC 9(10) VALUE 2000000057.
014800     05  FILLER PIC X(30) VALUE "DEFINITE ALS".
014900 01  WS-ELESCRLR-TBL REDEFINES WS-ELESCRLR-VALUES.
015000     05  WS-ELES-ROW              OCCURS 5 TIMES.
015100         10  WS-ELES-CONID        PIC 9(10).
015200         10  WS-ELES-TEXT         PIC X(30).
015300
015400* TWELVE UMN/LMN CLINICAL ITEM CONCEPT IDS AND MNEMONICS, UMN FIRST
015500* THEN LMN, BOTH IN BLBC/LUEC/RUEC/TRNKC/LLEC/RLEC BODY-SITE ORDER.
015600* SUBSCRIPTED BY WS-CLIN-SUB (1-12) IN 400-BUILD-CLINICAL-ROWS.
015700 01  WS-CLIN-ITEM-VALUES.
015800     05  FILLER PIC 9(10) VALUE 2000000035. 05 FILLER PIC X(10)
015900                                             VALUE "UMN-BULBAR".
016000     05  FILLER PIC 9(10) VALUE 2000002002. 05 FILLER PIC X(10)
016100                                             VALUE "UMN-LUE".
016200     05  FILLER PIC 9(10) VALUE 2000002003. 05 FILLER PIC X(10)
016300                                             VALUE "UMN-RUE".
016400     05  FILLER PIC 9(10) VALUE 2000002004. 05 FILLER PIC X(10)
016500                                             VALUE "UMN-TRUNK".
016600     05  FILLER PIC 9(10) VALUE 2000002005. 05 FILLER PIC X(10)
016700                                             VALUE "UMN-LLE".
016800     05  FILLER PIC 9(10) VALUE 2000002006. 05 FILLER PIC X(10)
016900                                             VALUE "UMN-RLE".
017000     05  FILLER PIC 9(10) VALUE 2000000029. 05 FILLER PIC X(10)
017100                                             VALUE "LMN-BULBAR".
017200     05  FILLER PIC 9(10) VALUE 2000002007. 05 FILLER PIC X(10)
017300                                             VALUE "LMN-LUE".
017400     05  FILLER PIC 9(10) VALUE 2000002008. 05 FILLER PIC X(10)
017500                                             VALUE "LMN-RUE".
017600     05  FILLER PIC 9(10) VALUE 2000002009. 05 FILLER PIC X(10)
017700                                             VALUE "LMN-TRUNK".
017800     05  FILLER PIC 9(10) VALUE 2000002010. 05 FILLER PIC X(10)
017900                                             VALUE "LMN-LLE".
018000     05  FILLER PIC 9(10) VALUE 2000002011. 05 FILLER PIC X(10)
018100                                             VALUE "LMN-RLE".
018200 01  WS-CLIN-ITEM-TBL REDEFINES WS-CLIN-ITEM-VALUES.
018300     05  WS-CLIN-ITEM-ROW         OCCURS 12 TIMES.
018400         10  WS-CLIN-ITEM-CONID   PIC 9(10).
018500         10  WS-CLIN-ITEM-MNEM    PIC X(10).
018600
018700* SIX LMN-EMG ITEM CONCEPT IDS AND MNEMONICS, SAME BODY-SITE ORDER,
018800* SUBSCRIPTED BY WS-BODY-SUB (1-6) IN 500-BUILD-EMG-ROWS.
018900 01  WS-EMG-ITEM-VALUES.
019000     05  FILLER PIC 9(10) VALUE 2000000030. 05 FILLER PIC X(10)
019100                                             VALUE "EMG-BULBAR".
019200     05  FILLER PIC 9(10) VALUE 2000002012. 05 FILLER PIC X(10)
019300                                             VALUE "EMG-LUE".
019400     05  FILLER PIC 9(10) VALUE 2000002013. 05 FILLER PIC X(10)
019500                                             VALUE "EMG-RUE".
019600     05  FILLER PIC 9(10) VALUE 2000002014. 05 FILLER PIC X(10)
019700                                             VALUE "EMG-TRUNK".
019800     05  FILLER PIC 9(10) VALUE 2000002015. 05 FILLER PIC X(10)
019900                                             VALUE "EMG-LLE".
020000     05  FILLER PIC 9(10) VALUE 2000002016. 05 FILLER PIC X(10)
020100                                             VALUE "EMG-RLE".
020200 01  WS-EMG-ITEM-TBL REDEFINES WS-EMG-ITEM-VALUES.
020300     05  WS-EMG-ITEM-ROW          OCCURS 6 TIMES.
020400         10  WS-EMG-ITEM-CONID    PIC 9(10).
020500         10  WS-EMG-ITEM-MNEM     PIC X(10).
020600
020700 01  WS-BUILD-AREA.
020800     05  WS-OBS-SOURCE-VALUE     PIC X(60).
020900     05  WS-VALUE-SOURCE-VALUE   PIC X(90).
021000     05  WS-VISIT-DATE           PIC X(10).
021100     05  WS-CALL-OUT-YEAR        PIC 9(04).
021200     05  FILLER                  PIC X(08).
021300
021400 01  WS-VISIT-ID-AREA.
021500     05  WS-VISIT-ID             PIC X(30).
021600     05  FILLER                  PIC X(05).
021700
021800 PROCEDURE DIVISION.
021900
022000     PERFORM 000-HOUSEKEEPING THRU 000-EXIT.
022100     PERFORM 100-MAINLINE THRU 100-EXIT
022200         UNTIL NO-MORE-ALSDXFM.
022300     PERFORM 999-CLEANUP THRU 999-EXIT.
022400     STOP RUN.
022500
022600 000-HOUSEKEEPING.
022700     MOVE "000-HOUSEKEEPING" TO PARA-NAME.
022800     MOVE "DXF2OBSV" TO ABND-PROGRAM-ID.
022900     MOVE 0 TO RECORDS-READ, RECORDS-WRITTEN.
023000     PERFORM 800-OPEN-FILES THRU 800-EXIT.
023100     PERFORM 900-READ-ALSDXFM THRU 900-EXIT.
023200 000-EXIT.
023300     EXIT.
023400
023500 100-MAINLINE.
023600     MOVE "100-MAINLINE" TO PARA-NAME.
023700     ADD 1 TO RECORDS-READ.
023800     PERFORM 200-BUILD-VISIT-FIELDS THRU 200-EXIT.
023900     PERFORM 300-BUILD-ALSDX1-ROWS THRU 300-EXIT.
024000     PERFORM 310-BUILD-ALSDX2-ROW THRU 310-EXIT.
024100     PERFORM 320-BUILD-ALSDX3-ROW THRU 320-EXIT.
024200     PERFORM 330-BUILD-ELESCRLR-ROW THRU 330-EXIT.
024300     PERFORM 400-BUILD-CLINICAL-ROWS THRU 400-EXIT
024400         VARYING WS-CLIN-SUB FROM 1 BY 1
024500         UNTIL WS-CLIN-SUB > 12.
024600     PERFORM 500-BUILD-EMG-ROWS THRU 500-EXIT
024700         VARYING WS-BODY-SUB FROM 1 BY 1
024800         UNTIL WS-BODY-SUB > 6.
024900     PERFORM 900-READ-ALSDXFM THRU 900-EXIT.
025000 100-EXIT.
025100     EXIT.
025200
025300 200-BUILD-VISIT-FIELDS.
025400     MOVE "200-BUILD-VISIT-FIELDS" TO PARA-NAME.
025500     MOVE SPACES TO WS-VISIT-ID.
025600     IF DXF-ALSDXDT-X = SPACES
025700         MOVE SPACES TO WS-VISIT-DATE
025800     ELSE
025900         CALL "RELDCNVT" USING DXF-ALSDXDT,
026000                                WS-VISIT-DATE,
026100                                WS-CALL-OUT-YEAR
026200         STRING DXF-PARTICIPANT-ID DELIMITED BY SPACE
026300                 "_"               DELIMITED BY SIZE
026400                 DXF-VISIT-DATE-X  DELIMITED BY SPACE
026500                 INTO WS-VISIT-ID
026600     END-IF.
026700 200-EXIT.
026800     EXIT.
026900
027000 250-CLASSIFY-ANSWER.
027100     MOVE "250-CLASSIFY-ANSWER" TO PARA-NAME.
027200     EVALUATE WS-ANSWER-VAL
027300         WHEN 1  MOVE 1 TO WS-YND-SUB
027400         WHEN 2  MOVE 2 TO WS-YND-SUB
027500         WHEN 90 MOVE 3 TO WS-YND-SUB
027600         WHEN OTHER MOVE 0 TO WS-YND-SUB
027700     END-EVALUATE.
027800 250-EXIT.
027900     EXIT.
028000
028100 300-BUILD-ALSDX1-ROWS.
028200     MOVE "300-BUILD-ALSDX1-ROWS" TO PARA-NAME.
028300     IF DXF-ALSDX1-X = SPACES
028400         GO TO 300-EXIT
028500     END-IF.
028600     MOVE DXF-ALSDX1 TO WS-ANSWER-VAL.
028700     PERFORM 250-CLASSIFY-ANSWER THRU 250-EXIT.
028800     IF WS-YND-SUB = 0
028900         GO TO 300-EXIT
029000     END-IF.
029100     PERFORM 305-WRITE-ALSDX1-ROW THRU 305-EXIT
029200         VARYING WS-BODY-SUB FROM 1 BY 1
029300         UNTIL WS-BODY-SUB > 3.
029400 300-EXIT.
029500     EXIT.
029600
029700 305-WRITE-ALSDX1-ROW.
029800     MOVE "305-WRITE-ALSDX1-ROW" TO PARA-NAME.
029900     MOVE SPACES TO OMP-OBSERVATION-REC.
030000     MOVE DXF-PARTICIPANT-ID TO OBS-PERSON-ID-X.
030100     MOVE 32851 TO OBS-OBSERVATION-TYPE-CONID.
030200     MOVE WS-VISIT-DATE TO OBS-OBSERVATION-DATE.
030300     MOVE WS-VISIT-ID TO OBS-VISIT-OCCURRENCE-ID.
030400     MOVE WS-YND-CONID (WS-YND-SUB) TO OBS-VALUE-AS-CONCEPT-ID.
030500     EVALUATE WS-BODY-SUB
030600         WHEN 1 MOVE 2000002000 TO OBS-OBSERVATION-CONCEPT-ID
030700         WHEN 2 MOVE 2000002001 TO OBS-OBSERVATION-CONCEPT-ID
030800         WHEN 3 MOVE 2000000020 TO OBS-OBSERVATION-CONCEPT-ID
030900     END-EVALUATE.
031000     MOVE SPACES TO WS-OBS-SOURCE-VALUE.
031100     STRING "AALSDXFX+ALSDX1 (EL ESCORIAL CRITERIA MET)"
031200                                             DELIMITED BY SIZE
031300             INTO WS-OBS-SOURCE-VALUE
031400     MOVE WS-OBS-SOURCE-VALUE TO OBS-OBSERVATION-SOURCE-VALUE.
031500     MOVE SPACES TO WS-VALUE-SOURCE-VALUE.
031600     STRING "AALSDXFX+ALSDX1: " DELIMITED BY SIZE
031700             DXF-ALSDX1-X       DELIMITED BY SIZE
031800             " (" DELIMITED BY SIZE
031900             WS-YND-TEXT (WS-YND-SUB) DELIMITED BY "  "
032000             ")" DELIMITED BY SIZE
032100             INTO WS-VALUE-SOURCE-VALUE
032200     MOVE WS-VALUE-SOURCE-VALUE TO OBS-VALUE-SOURCE-VALUE.
032300     WRITE OMP-OBSERVATION-REC.
032400     ADD 1 TO RECORDS-WRITTEN.
032500 305-EXIT.
032600     EXIT.
032700
032800 310-BUILD-ALSDX2-ROW.
032900     MOVE "310-BUILD-ALSDX2-ROW" TO PARA-NAME.
033000     IF DXF-ALSDX2-X = SPACES
033100         GO TO 310-EXIT
033200     END-IF.
033300     MOVE DXF-ALSDX2 TO WS-ANSWER-VAL.
033400     PERFORM 250-CLASSIFY-ANSWER THRU 250-EXIT.
033500     IF WS-YND-SUB = 0
033600         GO TO 310-EXIT
033700     END-IF.
033800     MOVE SPACES TO OMP-OBSERVATION-REC.
033900     MOVE DXF-PARTICIPANT-ID TO OBS-PERSON-ID-X.
034000     MOVE 2000000021 TO OBS-OBSERVATION-CONCEPT-ID.
034100     MOVE 32851 TO OBS-OBSERVATION-TYPE-CONID.
034200     MOVE WS-VISIT-DATE TO OBS-OBSERVATION-DATE.
034300     MOVE WS-VISIT-ID TO OBS-VISIT-OCCURRENCE-ID.
034400     MOVE WS-YND-CONID (WS-YND-SUB) TO OBS-VALUE-AS-CONCEPT-ID.
034500     MOVE SPACES TO WS-OBS-SOURCE-VALUE.
034600     STRING "AALSDXFX+ALSDX2 (LMN CRITERIA MET)" DELIMITED BY SIZE
034700             INTO WS-OBS-SOURCE-VALUE
034800     MOVE WS-OBS-SOURCE-VALUE TO OBS-OBSERVATION-SOURCE-VALUE.
034900     MOVE SPACES TO WS-VALUE-SOURCE-VALUE.
035000     STRING "AALSDXFX+ALSDX2: " DELIMITED BY SIZE
035100             DXF-ALSDX2-X       DELIMITED BY SIZE
035200             " (" DELIMITED BY SIZE
035300             WS-YND-TEXT (WS-YND-SUB) DELIMITED BY "  "
035400             ")" DELIMITED BY SIZE
035500             INTO WS-VALUE-SOURCE-VALUE
035600     MOVE WS-VALUE-SOURCE-VALUE TO OBS-VALUE-SOURCE-VALUE.
035700     WRITE OMP-OBSERVATION-REC.
035800     ADD 1 TO RECORDS-WRITTEN.
035900 310-EXIT.
036000     EXIT.
036100
036200 320-BUILD-ALSDX3-ROW.
036300     MOVE "320-BUILD-ALSDX3-ROW" TO PARA-NAME.
036400     IF DXF-ALSDX3-X = SPACES
036500         GO TO 320-EXIT
036600     END-IF.
036700     MOVE DXF-ALSDX3 TO WS-ANSWER-VAL.
036800     PERFORM 250-CLASSIFY-ANSWER THRU 250-EXIT.
036900     IF WS-YND-SUB = 0
037000         GO TO 320-EXIT
037100     END-IF.
037200     MOVE SPACES TO OMP-OBSERVATION-REC.
037300     MOVE DXF-PARTICIPANT-ID TO OBS-PERSON-ID-X.
037400     MOVE 2000000022 TO OBS-OBSERVATION-CONCEPT-ID.
037500     MOVE 32851 TO OBS-OBSERVATION-TYPE-CONID.
037600     MOVE WS-VISIT-DATE TO OBS-OBSERVATION-DATE.
037700     MOVE WS-VISIT-ID TO OBS-VISIT-OCCURRENCE-ID.
037800     MOVE WS-YND-CONID (WS-YND-SUB) TO OBS-VALUE-AS-CONCEPT-ID.
037900     MOVE SPACES TO WS-OBS-SOURCE-VALUE.
038000     STRING "AALSDXFX+ALSDX3 (UMN AND LMN IN SAME REGION)"
038100                                             DELIMITED BY SIZE
038200             INTO WS-OBS-SOURCE-VALUE
038300     MOVE WS-OBS-SOURCE-VALUE TO OBS-OBSERVATION-SOURCE-VALUE.
038400     MOVE SPACES TO WS-VALUE-SOURCE-VALUE.
038500     STRING "AALSDXFX+ALSDX3: " DELIMITED BY SIZE
038600             DXF-ALSDX3-X       DELIMITED BY SIZE
038700             " (" DELIMITED BY SIZE
038800             WS-YND-TEXT (WS-YND-SUB) DELIMITED BY "  "
038900             ")" DELIMITED BY SIZE
039000             INTO WS-VALUE-SOURCE-VALUE
039100     MOVE WS-VALUE-SOURCE-VALUE TO OBS-VALUE-SOURCE-VALUE.
039200     WRITE OMP-OBSERVATION-REC.
039300     ADD 1 TO RECORDS-WRITTEN.
039400 320-EXIT.
039500     EXIT.
039600
039700 330-BUILD-ELESCRLR-ROW.
039800     MOVE "330-BUILD-ELESCRLR-ROW" TO PARA-NAME.
039900     IF DXF-ELESCRLR-X = SPACES OR DXF-ELESCRLR = 0
040000         GO TO 330-EXIT
040100     END-IF.
040200     MOVE SPACES TO OMP-OBSERVATION-REC.
040300     MOVE DXF-PARTICIPANT-ID TO OBS-PERSON-ID-X.
040400     MOVE 2000000061 TO OBS-OBSERVATION-CONCEPT-ID.
040500     MOVE 32851 TO OBS-OBSERVATION-TYPE-CONID.
040600     MOVE WS-VISIT-DATE TO OBS-OBSERVATION-DATE.
040700     MOVE WS-VISIT-ID TO OBS-VISIT-OCCURRENCE-ID.
040800     MOVE SPACES TO WS-OBS-SOURCE-VALUE.
040900     STRING "AALSDXFX+ELESCRLR (EL ESCORIAL CATEGORY)"
041000                                             DELIMITED BY SIZE
041100             INTO WS-OBS-SOURCE-VALUE
041200     MOVE WS-OBS-SOURCE-VALUE TO OBS-OBSERVATION-SOURCE-VALUE.
041300     IF DXF-ELESCRLR > 5
041400         MOVE 0 TO OBS-VALUE-AS-CONCEPT-ID
041500         MOVE SPACES TO WS-VALUE-SOURCE-VALUE
041600         STRING "AALSDXFX+ELESCRLR: " DELIMITED BY SIZE
041700                 DXF-ELESCRLR-X       DELIMITED BY SIZE
041800                 " (UNKNOWN CATEGORY)" DELIMITED BY SIZE
041900                 INTO WS-VALUE-SOURCE-VALUE
042000         MOVE WS-VALUE-SOURCE-VALUE TO OBS-VALUE-SOURCE-VALUE
042100     ELSE
042200         MOVE WS-ELES-CONID (DXF-ELESCRLR) TO OBS-VALUE-AS-CONCEPT-ID
042300         MOVE SPACES TO WS-VALUE-SOURCE-VALUE
042400         STRING "AALSDXFX+ELESCRLR: " DELIMITED BY SIZE
042500                 DXF-ELESCRLR-X       DELIMITED BY SIZE
042600                 " (" DELIMITED BY SIZE
042700                 WS-ELES-TEXT (DXF-ELESCRLR) DELIMITED BY "  "
042800                 ")" DELIMITED BY SIZE
042900                 INTO WS-VALUE-SOURCE-VALUE
043000         MOVE WS-VALUE-SOURCE-VALUE TO OBS-VALUE-SOURCE-VALUE
043100     END-IF.
043200     WRITE OMP-OBSERVATION-REC.
043300     ADD 1 TO RECORDS-WRITTEN.
043400 330-EXIT.
043500     EXIT.
043600
043700 400-BUILD-CLINICAL-ROWS.
043800     MOVE "400-BUILD-CLINICAL-ROWS" TO PARA-NAME.
043900     IF WS-CLIN-SUB <= 6
044000         MOVE WS-CLIN-SUB TO WS-BODY-SUB
044100         IF DXF-UMN-CHAR (WS-BODY-SUB) = SPACES
044200             GO TO 400-EXIT
044300         END-IF
044400         MOVE DXF-UMN-VAL (WS-BODY-SUB) TO WS-ANSWER-VAL
044500     ELSE
044600         COMPUTE WS-BODY-SUB = WS-CLIN-SUB - 6
044700         IF DXF-LMN-CLIN-CHAR (WS-BODY-SUB) = SPACES
044800             GO TO 400-EXIT
044900         END-IF
045000         MOVE DXF-LMN-CLIN-VAL (WS-BODY-SUB) TO WS-ANSWER-VAL
045100     END-IF.
045200     PERFORM 250-CLASSIFY-ANSWER THRU 250-EXIT.
045300     IF WS-YND-SUB = 0
045400         GO TO 400-EXIT
045500     END-IF.
045600     MOVE SPACES TO OMP-OBSERVATION-REC.
045700     MOVE DXF-PARTICIPANT-ID TO OBS-PERSON-ID-X.
045800     MOVE 32851 TO OBS-OBSERVATION-TYPE-CONID.
045900     MOVE WS-VISIT-DATE TO OBS-OBSERVATION-DATE.
046000     MOVE WS-VISIT-ID TO OBS-VISIT-OCCURRENCE-ID.
046100     MOVE WS-CLIN-ITEM-CONID (WS-CLIN-SUB) TO OBS-OBSERVATION-CONCEPT-ID.
046200     MOVE WS-YND-CONID (WS-YND-SUB) TO OBS-VALUE-AS-CONCEPT-ID.
046300     MOVE SPACES TO WS-OBS-SOURCE-VALUE.
046400     STRING "AALSDXFX+" DELIMITED BY SIZE
046500             WS-CLIN-ITEM-MNEM (WS-CLIN-SUB) DELIMITED BY SPACE
046600             " CLINICAL FINDING" DELIMITED BY SIZE
046700             INTO WS-OBS-SOURCE-VALUE
046800     MOVE WS-OBS-SOURCE-VALUE TO OBS-OBSERVATION-SOURCE-VALUE.
046900     MOVE SPACES TO WS-VALUE-SOURCE-VALUE.
047000     IF WS-CLIN-SUB <= 6
047100         STRING "AALSDXFX+" DELIMITED BY SIZE
047200                 WS-CLIN-ITEM-MNEM (WS-CLIN-SUB) DELIMITED BY SPACE
047300                 ": " DELIMITED BY SIZE
047400                 DXF-UMN-CHAR (WS-BODY-SUB) DELIMITED BY SIZE
047500                 " (" DELIMITED BY SIZE
047600                 WS-YND-TEXT (WS-YND-SUB) DELIMITED BY "  "
047700                 ")" DELIMITED BY SIZE
047800                 INTO WS-VALUE-SOURCE-VALUE
047900     ELSE
048000         STRING "AALSDXFX+" DELIMITED BY SIZE
048100                 WS-CLIN-ITEM-MNEM (WS-CLIN-SUB) DELIMITED BY SPACE
048200                 ": " DELIMITED BY SIZE
048300                 DXF-LMN-CLIN-CHAR (WS-BODY-SUB) DELIMITED BY SIZE
048400                 " (" DELIMITED BY SIZE
048500                 WS-YND-TEXT (WS-YND-SUB) DELIMITED BY "  "
048600                 ")" DELIMITED BY SIZE
048700                 INTO WS-VALUE-SOURCE-VALUE
048800     END-IF.
048900     MOVE WS-VALUE-SOURCE-VALUE TO OBS-VALUE-SOURCE-VALUE.
049000     WRITE OMP-OBSERVATION-REC.
049100     ADD 1 TO RECORDS-WRITTEN.
049200 400-EXIT.
049300     EXIT.
049400
049500 500-BUILD-EMG-ROWS.
049600     MOVE "500-BUILD-EMG-ROWS" TO PARA-NAME.
049700     IF DXF-LMN-EMG-CHAR (WS-BODY-SUB) = SPACES
049800         GO TO 500-EXIT
049900     END-IF.
050000     MOVE DXF-LMN-EMG-VAL (WS-BODY-SUB) TO WS-ANSWER-VAL.
050100     PERFORM 250-CLASSIFY-ANSWER THRU 250-EXIT.
050200     IF WS-YND-SUB = 0
050300         GO TO 500-EXIT
050400     END-IF.
050500     MOVE SPACES TO OMP-OBSERVATION-REC.
050600     MOVE DXF-PARTICIPANT-ID TO OBS-PERSON-ID-X.
050700     MOVE 32851 TO OBS-OBSERVATION-TYPE-CONID.
050800     MOVE WS-VISIT-DATE TO OBS-OBSERVATION-DATE.
050900     MOVE WS-VISIT-ID TO OBS-VISIT-OCCURRENCE-ID.
051000     MOVE WS-EMG-ITEM-CONID (WS-BODY-SUB) TO OBS-OBSERVATION-CONCEPT-ID.
051100     MOVE WS-EMG-CONID (WS-YND-SUB) TO OBS-VALUE-AS-CONCEPT-ID.
051200     MOVE SPACES TO WS-OBS-SOURCE-VALUE.
051300     STRING "AALSDXFX+" DELIMITED BY SIZE
051400             WS-EMG-ITEM-MNEM (WS-BODY-SUB) DELIMITED BY SPACE
051500             " EMG FINDING" DELIMITED BY SIZE
051600             INTO WS-OBS-SOURCE-VALUE
051700     MOVE WS-OBS-SOURCE-VALUE TO OBS-OBSERVATION-SOURCE-VALUE.
051800     MOVE SPACES TO WS-VALUE-SOURCE-VALUE.
051900     STRING "AALSDXFX+" DELIMITED BY SIZE
052000             WS-EMG-ITEM-MNEM (WS-BODY-SUB) DELIMITED BY SPACE
052100             ": " DELIMITED BY SIZE
052200             DXF-LMN-EMG-CHAR (WS-BODY-SUB) DELIMITED BY SIZE
052300             " (" DELIMITED BY SIZE
052400             WS-EMG-TEXT (WS-YND-SUB) DELIMITED BY "  "
052500             ")" DELIMITED BY SIZE
052600             INTO WS-VALUE-SOURCE-VALUE
052700     MOVE WS-VALUE-SOURCE-VALUE TO OBS-VALUE-SOURCE-VALUE.
052800     WRITE OMP-OBSERVATION-REC.
052900     ADD 1 TO RECORDS-WRITTEN.
053000 500-EXIT.
053100     EXIT.
053200
053300 800-OPEN-FILES.
053400     MOVE "800-OPEN-FILES" TO PARA-NAME.
053500     OPEN INPUT ALSDXFM.
053600     OPEN OUTPUT OBSVWK, SYSOUT.
053700 800-EXIT.
053800     EXIT.
053900
054000 850-CLOSE-FILES.
054100     MOVE "850-CLOSE-FILES" TO PARA-NAME.
054200     CLOSE ALSDXFM, OBSVWK, SYSOUT.
054300 850-EXIT.
054400     EXIT.
054500
054600 900-READ-ALSDXFM.
054700     MOVE "900-READ-ALSDXFM" TO PARA-NAME.
054800     READ ALSDXFM INTO ALS-DXFRM-REC.
054900 900-EXIT.
055000     EXIT.
055100
055200 999-CLEANUP.
055300     MOVE "999-CLEANUP" TO PARA-NAME.
055400     PERFORM 850-CLOSE-FILES THRU 850-EXIT.
055500     DISPLAY "** DXF2OBSV RECORDS READ    **" RECORDS-READ.
055600     DISPLAY "** DXF2OBSV RECORDS WRITTEN **" RECORDS-WRITTEN.
055700     DISPLAY "******** NORMAL END OF JOB DXF2OBSV ********".
055800 999-EXIT.
055900     EXIT.
056000
056100 1000-ABEND-RTN.
056200     MOVE "1000-ABEND-RTN" TO PARA-NAME.
056300     WRITE SYSOUT-REC FROM ABEND-REC.
056400     PERFORM 850-CLOSE-FILES THRU 850-EXIT.
056500     DISPLAY "*** ABNORMAL END OF JOB - DXF2OBSV ***"
056600                                              UPON CONSOLE.
056700     DIVIDE ZERO-VAL INTO ONE-VAL.

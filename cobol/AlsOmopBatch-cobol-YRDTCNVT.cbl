000100       IDENTIFICATION DIVISION.
000200       PROGRAM-ID.  YRDTCNVT.
000300       AUTHOR. JON SAYLES.
000400       INSTALLATION. COBOL DEV Center.
000500       DATE-WRITTEN. 05/02/90.
000600       DATE-COMPILED. 05/02/90.
000700       SECURITY. NON-CONFIDENTIAL.
000800
000900      ******************************************************************
001000      *REMARKS.
001100      *
001200      *          THIS SUBPROGRAM TURNS A FOUR CHARACTER CALENDAR YEAR,
001300      *          AS CARRIED ON THE MEDICATIONS LOG AND MEDICAL HISTORY
001400      *          FEEDS WHEN ONLY A YEAR (NOT A FULL DATE) WAS COLLECTED,
001500      *          INTO JANUARY 1ST OF THAT YEAR IN CCYY-MM-DD FORM.
001600      *
001700      *          A YEAR THAT IS BLANK, NON-NUMERIC, OR OUTSIDE THE
001800      *          RANGE 1900 THROUGH THE CURRENT SYSTEM YEAR PLUS ONE
001900      *          IS TREATED AS UNKNOWN AND DEFAULTS TO 1900-01-01, THE
002000      *          SAME PLACEHOLDER DATE USED THROUGHOUT THE REGISTRY.
002100      *
002200      ******************************************************************
002300      * CHANGE LOG
002400      *  05/02/90  JAS  ORIGINAL CODING FOR THE MEDICATIONS LOG FEED,
002500      *                 WHICH ONLY COLLECTS A START YEAR FOR SOME OLDER
002600      *                 PRESCRIPTIONS.
002700      *  08/17/92  RTP  ADDED THE UPPER BOUND TEST (CURRENT YEAR PLUS
002800      *                 ONE) SO A MIS-KEYED FUTURE YEAR DEFAULTS RATHER
002900      *                 THAN PRODUCING A NONSENSE START DATE.  TKT
003000      *                 ALS-0489.
003100      *  01/09/98  MLK  Y2K REVIEW - ACCEPT FROM DATE ONLY RETURNS A TWO
003200      *                 DIGIT YEAR.  ADDED CENTURY WINDOW BELOW SO THE
003300      *                 UPPER BOUND TEST DOES NOT BREAK IN THE YEAR
003400      *                 2000.  TKT ALS-0599.
003500      *  03/03/99  MLK  Y2K SIGN OFF - VERIFIED CENTURY WINDOW AGAINST
003600      *                 TEST DATES IN 1999, 2000 AND 2001.  TKT ALS-0602.
003700      *  10/14/02  RTP  CORRECTED LK-YEAR-IN-NUM REDEFINITION - A BLANK
003800      *                 INPUT WAS BEING READ AS NUMERIC ZERO INSTEAD OF
003900      *                 BEING REJECTED BY THE NUMERIC TEST.  TKT
004000      *                 ALS-0719.
004100      ******************************************************************
004200
004300       ENVIRONMENT DIVISION.
004400       CONFIGURATION SECTION.
004500       SOURCE-COMPUTER. IBM-390.
004600       OBJECT-COMPUTER. IBM-390.
004700       SPECIAL-NAMES.
004800           C01 IS NEXT-PAGE.
004900       INPUT-OUTPUT SECTION.
005000
005100       DATA DIVISION.
005200       FILE SECTION.
005300
005400       WORKING-STORAGE SECTION.
005500       01  WS-MISC-FLAGS.
005600           05  PARA-NAME               PIC X(20).
005700           05  WS-YEAR-OK-FLAG         PIC X(01).
005800               88  YEAR-IS-VALID           VALUE "Y".
005900               88  YEAR-IS-INVALID         VALUE "N".
006000           05  FILLER                  PIC X(10).
006100
006200      * TODAY'S DATE, USED ONLY TO BUILD THE UPPER BOUND OF THE
006300      * ACCEPTABLE YEAR RANGE.  ACCEPT FROM DATE RETURNS YYMMDD.
006400       01  WS-TODAY-YYMMDD             PIC 9(06).
006500       01  WS-TODAY-GROUP REDEFINES WS-TODAY-YYMMDD.
006600           05  WS-TODAY-YY             PIC 9(02).
006700           05  WS-TODAY-MM             PIC 9(02).
006800           05  WS-TODAY-DD             PIC 9(02).
006900
007000       01  WS-YEAR-WORK-AREA.
007100           05  WS-CURRENT-CCYY         PIC 9(04) COMP.
007200           05  WS-UPPER-BOUND-YR       PIC 9(04) COMP.
007300           05  FILLER                  PIC X(08).
007400
007500      * OUTPUT DATE ASSEMBLED AS CCYY-01-01 AND VIEWED AS ONE ALPHA
007600      * FIELD FOR THE MOVE BACK TO THE CALLER'S PARAMETER.
007700       01  WS-OUT-DATE-GROUP.
007800           05  WS-OUT-YYYY             PIC 9(04).
007900           05  WS-OUT-DASH1            PIC X(01) VALUE "-".
008000           05  WS-OUT-MM               PIC X(02) VALUE "01".
008100           05  WS-OUT-DASH2            PIC X(01) VALUE "-".
008200           05  WS-OUT-DD               PIC X(02) VALUE "01".
008300       01  WS-OUT-DATE-ALPHA REDEFINES WS-OUT-DATE-GROUP
008400                                       PIC X(10).
008500
008600       LINKAGE SECTION.
008700       01  LK-PARM-AREA.
008800           05  LK-YEAR-IN              PIC X(04).
008900           05  LK-YEAR-IN-NUM REDEFINES LK-YEAR-IN
009000                                       PIC 9(04).
009100           05  LK-OUT-DATE             PIC X(10).
009200           05  FILLER                  PIC X(05).
009300
009400       PROCEDURE DIVISION USING LK-PARM-AREA.
009500
009600           PERFORM 000-HOUSEKEEPING THRU 000-EXIT.
009700           PERFORM 100-MAINLINE THRU 100-EXIT.
009800           PERFORM 999-STOP-RUN THRU 999-EXIT.
009900
010000       000-HOUSEKEEPING.
010100           MOVE "000-HOUSEKEEPING" TO PARA-NAME.
010200           SET YEAR-IS-VALID TO TRUE.
010300           MOVE "1900-01-01" TO LK-OUT-DATE.
010400           ACCEPT WS-TODAY-YYMMDD FROM DATE.
010500      *  CENTURY WINDOW - A TWO DIGIT YEAR BELOW 50 IS 20XX, ELSE 19XX
010600           IF WS-TODAY-YY < 50
010700               COMPUTE WS-CURRENT-CCYY = 2000 + WS-TODAY-YY
010800           ELSE
010900               COMPUTE WS-CURRENT-CCYY = 1900 + WS-TODAY-YY
011000           END-IF.
011100           COMPUTE WS-UPPER-BOUND-YR = WS-CURRENT-CCYY + 1.
011200       000-EXIT.
011300           EXIT.
011400
011500       100-MAINLINE.
011600           MOVE "100-MAINLINE" TO PARA-NAME.
011700           PERFORM 200-EDIT-YEAR THRU 200-EXIT.
011800           IF YEAR-IS-VALID
011900               PERFORM 300-BUILD-OUTPUT-DATE THRU 300-EXIT
012000               MOVE WS-OUT-DATE-ALPHA TO LK-OUT-DATE
012100           ELSE
012200               MOVE "1900-01-01" TO LK-OUT-DATE
012300           END-IF.
012400       100-EXIT.
012500           EXIT.
012600
012700       200-EDIT-YEAR.
012800           MOVE "200-EDIT-YEAR" TO PARA-NAME.
012900           IF LK-YEAR-IN IS NOT NUMERIC
013000               SET YEAR-IS-INVALID TO TRUE
013100               GO TO 200-EXIT
013200           END-IF.
013300           MOVE LK-YEAR-IN-NUM TO WS-OUT-YYYY.
013400           IF WS-OUT-YYYY < 1900 OR WS-OUT-YYYY > WS-UPPER-BOUND-YR
013500               SET YEAR-IS-INVALID TO TRUE
013600           END-IF.
013700       200-EXIT.
013800           EXIT.
013900
014000       300-BUILD-OUTPUT-DATE.
014100           MOVE "300-BUILD-OUTPUT-DATE" TO PARA-NAME.
014200           MOVE "-"  TO WS-OUT-DASH1.
014300           MOVE "01" TO WS-OUT-MM.
014400           MOVE "-"  TO WS-OUT-DASH2.
014500           MOVE "01" TO WS-OUT-DD.
014600       300-EXIT.
014700           EXIT.
014800
014900       999-STOP-RUN.
015000           MOVE "999-STOP-RUN" TO PARA-NAME.
015100           GOBACK.

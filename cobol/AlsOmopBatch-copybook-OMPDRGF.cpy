000100      ******************************************************************
000200      * COPYBOOK     OMPDRGF
000300      * DESCRIPTION   OMOP DRUG_EXPOSURE RECORD, FULL CANONICAL COLUMN
000400      *               FORM.  CARRIES EVERY COLUMN OF THE STANDARD OMOP
000500      *               DRUG_EXPOSURE TABLE - THE COLUMNS THIS STUDY DOES
000600      *               NOT POPULATE ARE CARRIED AS SPACES/ZEROS SO A
000700      *               DOWNSTREAM LOAD DOES NOT HAVE TO WORRY ABOUT A
000800      *               SHORT RECORD.
000900      ******************************************************************
001000      * CHANGE LOG
001100      *  09/24/03  MLK  ORIGINAL CODING FOR THE ADD-MISSING-COLUMNS STEP
001200      *                 OF THE OMOP CONVERSION PROJECT.  TKT ALS-0805.
001300      ******************************************************************
001400       01  OMP-DRUG-EXPOSURE-FINAL-REC.
001500           05  DGF-DRUG-EXPOSURE-ID         PIC 9(09).
001600           05  DGF-PERSON-ID                PIC 9(09).
001700           05  DGF-DRUG-CONCEPT-ID          PIC 9(10).
001800           05  DGF-DRUG-SOURCE-VALUE        PIC X(250).
001900           05  DGF-EXPOSURE-START-DATE      PIC X(10).
002000           05  DGF-EXPOSURE-END-DATE        PIC X(10).
002100           05  DGF-VERBATIM-END-DATE        PIC X(10).
002200           05  DGF-DRUG-TYPE-CONID          PIC 9(10).
002300           05  DGF-ROUTE-CONCEPT-ID         PIC 9(10).
002400           05  DGF-ROUTE-SOURCE-VALUE       PIC X(250).
002500           05  DGF-VISIT-OCCURRENCE-ID      PIC X(30).
002600      * COLUMNS BELOW ARE PART OF THE STANDARD OMOP DRUG_EXPOSURE TABLE
002700      * BUT ARE NOT SOURCED BY THIS STUDY - CARRIED EMPTY.
002800           05  DGF-EXPOSURE-START-DTTM      PIC X(10).
002900           05  DGF-EXPOSURE-END-DTTM        PIC X(10).
003000           05  DGF-STOP-REASON              PIC X(20).
003100           05  DGF-REFILLS                  PIC 9(03).
003200           05  DGF-QUANTITY                 PIC S9(07)V99.
003300           05  DGF-DAYS-SUPPLY              PIC 9(05).
003400           05  DGF-SIG                      PIC X(250).
003500           05  DGF-LOT-NUMBER               PIC X(30).
003600           05  DGF-PROVIDER-ID              PIC 9(09).
003700           05  DGF-VISIT-DETAIL-ID          PIC X(30).
003800           05  DGF-DRUG-SOURCE-CONID        PIC 9(10).
003900           05  DGF-DOSE-UNIT-SRCVAL         PIC X(50).
004000           05  FILLER                       PIC X(05).

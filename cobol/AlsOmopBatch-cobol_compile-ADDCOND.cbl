000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID.  ADDCOND.
000300 AUTHOR. JON SAYLES.
000400 INSTALLATION. COBOL DEV Center.
000500 DATE-WRITTEN. 09/10/87.
000600 DATE-COMPILED. 09/10/87.
000700 SECURITY. NON-CONFIDENTIAL.
000800
000900******************************************************************
001000*REMARKS.
001100*
001200*          THIS PROGRAM IS STEP 16 OF THE ANSWER ALS REGISTRY TO
001300*          OMOP CONVERSION SUITE.  IT APPLIES THE PROJECT'S HARD
001400*          CODED CONDITION_OCCURRENCE ADJUSTMENTS AGAINST THE
001500*          COMBINED CONDITION_OCCURRENCE TABLE BUILT BY CMBSUBTB.
001600*
001700*          THE COMBINED FILE IS COPIED THROUGH UNCHANGED EXCEPT
001800*          THAT ANY ROW BELONGING TO THE LISTED HEALTHY CONTROL
001900*          CARRYING CONCEPT 373182 (ALS) OR 2000000397 (ALS
002000*          ONSET) IS DROPPED - THAT PARTICIPANT WAS MIS-CODED
002100*          UPSTREAM AND THE STUDY COMMITTEE ASKED THAT THE ALS
002200*          DIAGNOSIS BE REMOVED FROM THEIR RECORD.
002300*
002400*          AFTER THE PASS THROUGH, ONE ROW IS APPENDED FOR EACH
002500*          PARTICIPANT ON THE NON-ALS-MND LIST (CONCEPT 374631)
002600*          AND EACH PARTICIPANT ON THE ALS LIST (CONCEPT 373182)
002700*          - THESE PARTICIPANTS HAD A CONFIRMED DIAGNOSIS THAT
002800*          NEVER PRODUCED A NEUROLOG OR HXFX ROW.  ADDED ROWS
002900*          CARRY THE PLACEHOLDER DATE 1900-01-01 AND TYPE 32851,
003000*          SAME AS EVERY OTHER CONDITION ROW IN THIS SUITE.
003100*
003200*          CONDITION_OCCURRENCE_ID IS LEFT AT ZERO ON EVERY ROW -
003300*          CRETBLID (STEP 17) IS WHAT NUMBERS THE FILE 1..N.
003400*
003500******************************************************************
003600         INPUT FILE   -  CONDCMB  (CONDITION_OCCURRENCE, COMBINED)
003700         OUTPUT FILE  -  CONDADJ  (CONDITION_OCCURRENCE, ADJUSTED)
003800         DUMP FILE    -  SYSOUT
003900******************************************************************
004000* CHANGE LOG
004100*  09/10/87  JAS  ORIGINAL CODING FOR THE OMOP CONVERSION PROJECT.
004110*  03/11/04  DWK  WS-ADD-PERSON-ID-X AND WS-CTRL-KEY WERE ONLY
004120*                 9-BYTE PREFIXES OF THE PARTICIPANT ID AND
004130*                 COULD NOT TELL TWO PARTICIPANTS WITH THE SAME
004140*                 PREFIX APART.  WIDENED BOTH TO X(20) AND
004150*                 POPULATED WITH THE FULL PARTICIPANT ID.
004160*                 TKT ALS-0911.
004200******************************************************************
004300
004400 ENVIRONMENT DIVISION.
004500 CONFIGURATION SECTION.
004600 SOURCE-COMPUTER. IBM-390.
004700 OBJECT-COMPUTER. IBM-390.
004800 SPECIAL-NAMES.
004900    C01 IS NEXT-PAGE.
005000
005100 INPUT-OUTPUT SECTION.
005200 FILE-CONTROL.
005300    SELECT SYSOUT
005400    ASSIGN TO UT-S-SYSOUT
005500      ORGANIZATION IS SEQUENTIAL.
005600
005700    SELECT CONDCMB
005800    ASSIGN TO UT-S-CONDCMB
005900      ACCESS MODE IS SEQUENTIAL
006000      FILE STATUS IS CONDCMB-STATUS.
006100
006200    SELECT CONDADJ
006300    ASSIGN TO UT-S-CONDADJ
006400      ACCESS MODE IS SEQUENTIAL
006500      FILE STATUS IS CONDADJ-STATUS.
006600
006700 DATA DIVISION.
006800 FILE SECTION.
006900 FD  SYSOUT
007000    RECORDING MODE IS F
007100    LABEL RECORDS ARE STANDARD
007200    RECORD CONTAINS 130 CHARACTERS
007300    BLOCK CONTAINS 0 RECORDS
007400    DATA RECORD IS SYSOUT-REC.
007500 01  SYSOUT-REC  PIC X(130).
007600
007700 FD  CONDCMB
007800    RECORDING MODE IS F
007900    LABEL RECORDS ARE STANDARD
008000    RECORD CONTAINS 368 CHARACTERS
008100    BLOCK CONTAINS 0 RECORDS
008200    DATA RECORD IS CONDCMB-REC.
008300 01  CONDCMB-REC  PIC X(368).
008400
008500 FD  CONDADJ
008600    RECORDING MODE IS F
008700    LABEL RECORDS ARE STANDARD
008800    RECORD CONTAINS 368 CHARACTERS
008900    BLOCK CONTAINS 0 RECORDS
009000    DATA RECORD IS OMP-CONDITION-REC.
009100 COPY OMPCOND.
009200
009300 WORKING-STORAGE SECTION.
009400 01  FILE-STATUS-CODES.
009500    05  CONDCMB-STATUS          PIC X(02).
009600        88  NO-MORE-CONDCMB         VALUE "10".
009700    05  CONDADJ-STATUS          PIC X(02).
009800        88  CONDADJ-WRITE-OK        VALUE "00".
009850* TABLE VIEW OF BOTH STATUS BYTES FOR THE 999-CLEANUP ABEND SNAP.
009860 01  WS-FILE-STATUS-REDEF REDEFINES FILE-STATUS-CODES.
009870    05  WS-FILE-STATUS-TBL OCCURS 2 TIMES PIC X(02).
009900
010000 COPY ALSABND.
010100
010200 01  COUNTERS-IDXS-AND-ACCUMULATORS.
010300    05  RECORDS-READ            PIC 9(07) COMP.
010400    05  RECORDS-WRITTEN         PIC 9(07) COMP.
010500    05  WS-REMOVED-COUNT        PIC 9(07) COMP.
010600    05  WS-ADDED-COUNT          PIC 9(07) COMP.
010700    05  WS-ADD-SUB              PIC 9(02) COMP.
010800    05  FILLER                  PIC X(04).
010810* TABLE VIEW OF THE FOUR READ/WRITE/ADD/REMOVE COUNTERS FOR THE
010820* END-OF-JOB SUMMARY LINE ON SYSOUT.
010830 01  WS-ADDCOND-COUNTS-REDEF REDEFINES COUNTERS-IDXS-AND-ACCUMULATORS.
010840    05  WS-ADDCOND-COUNT-TBL OCCURS 4 TIMES PIC 9(07) COMP.
010850    05  FILLER                  PIC 9(02) COMP.
010860    05  FILLER                  PIC X(04).
010900
011000* THE HARD CODED CASE LIST - FIRST 6 ROWS ARE THE NON-ALS MND
011100* GROUP (CONCEPT 374631), NEXT 7 ARE THE ALS GROUP (CONCEPT
011200* 373182).  THE KEY CARRIED HERE IS THE FULL PARTICIPANT ID
011300* THAT EVERY STAGE 1 UNIT CARRIES IN CND-PERSON-ID-X, SO THE
011400* ADDED ROW LANDS ON THE SAME PERSON THE REST OF THAT
011500* PARTICIPANT'S DATA IS FILED UNDER.
011510* 03/11/04 DWK - THE 13 KEYS BELOW AND WS-CTRL-KEY WERE ONLY
011520* THE FIRST 9 BYTES OF THE PARTICIPANT ID.  CASE-NEUA,
011530* CASE-NEUJ, CASE-NEUL AND CASE-NEUV EACH PREFIX TWO
011540* DIFFERENT PARTICIPANTS, SO THE SECOND ROW ON EACH OF THOSE
011550* PREFIXES OVERWROTE THE WRONG PERSON, AND CND-PERSON-ID-X =
011560* WS-CTRL-KEY NEVER MATCHED A REAL 20-BYTE PARTICIPANT ID SO
011570* THE CONTROL'S ALS ROWS WERE NEVER REMOVED.  WIDENED BOTH
011580* TO CARRY THE FULL PARTICIPANT ID.  TKT ALS-0911.
011600 01  WS-ADD-TABLE-VALUES.
011700    05  FILLER PIC X(20) VALUE "CASE-NEUAT520TKK".
011800    05  FILLER PIC 9(10) VALUE 0000374631.
011900    05  FILLER PIC X(20) VALUE "CASE-NEUAY510EHC".
012000    05  FILLER PIC 9(10) VALUE 0000374631.
012100    05  FILLER PIC X(20) VALUE "CASE-NEUEK829PHX".
012200    05  FILLER PIC 9(10) VALUE 0000374631.
012300    05  FILLER PIC X(20) VALUE "CASE-NEUJA933JEL".
012400    05  FILLER PIC 9(10) VALUE 0000374631.
012500    05  FILLER PIC X(20) VALUE "CASE-NEUMU866VX7".
012600    05  FILLER PIC 9(10) VALUE 0000374631.
012700    05  FILLER PIC X(20) VALUE "CASE-NEUVL876PUV".
012800    05  FILLER PIC 9(10) VALUE 0000374631.
012900    05  FILLER PIC X(20) VALUE "CASE-NEUDY379GKK".
013000    05  FILLER PIC 9(10) VALUE 0000373182.
013100    05  FILLER PIC X(20) VALUE "CASE-NEUHW627XG1".
013200    05  FILLER PIC 9(10) VALUE 0000373182.
013300    05  FILLER PIC X(20) VALUE "CASE-NEUJA552VNY".
013400    05  FILLER PIC 9(10) VALUE 0000373182.
013500    05  FILLER PIC X(20) VALUE "CASE-NEULF263XJQ".
013600    05  FILLER PIC 9(10) VALUE 0000373182.
013700    05  FILLER PIC X(20) VALUE "CASE-NEULL442GF9".
013800    05  FILLER PIC 9(10) VALUE 0000373182.
013900    05  FILLER PIC X(20) VALUE "CASE-NEUVM467KF6".
014000    05  FILLER PIC 9(10) VALUE 0000373182.
014100    05  FILLER PIC X(20) VALUE "CASE-NEUYR856CJA".
014200    05  FILLER PIC 9(10) VALUE 0000373182.
014300 01  WS-ADD-TBL REDEFINES WS-ADD-TABLE-VALUES.
014400    05  WS-ADD-ROW OCCURS 13 TIMES.
014500        10  WS-ADD-PERSON-ID-X      PIC X(20).
014600        10  WS-ADD-CONCEPT-ID       PIC 9(10).
014700
014800 01  WS-CTRL-KEY                 PIC X(20) VALUE "CTRL-NEUCV809LL4".
014900
015000 01  WS-BUILD-FIELDS.
015100    05  WS-VISIT-ID             PIC X(30).
015200    05  FILLER                  PIC X(08).
015300
015400 PROCEDURE DIVISION.
015500
015600    PERFORM 000-HOUSEKEEPING THRU 000-EXIT.
015700    PERFORM 100-MAINLINE THRU 100-EXIT
015800        UNTIL NO-MORE-CONDCMB.
015900    PERFORM 300-ADD-CASE-ROWS THRU 300-EXIT
016000        VARYING WS-ADD-SUB FROM 1 BY 1
016100        UNTIL WS-ADD-SUB > 13.
016200    PERFORM 999-CLEANUP THRU 999-EXIT.
016300    STOP RUN.
016400
016500 000-HOUSEKEEPING.
016600    MOVE "000-HOUSEKEEPING" TO PARA-NAME.
016700    MOVE "ADDCOND" TO ABND-PROGRAM-ID.
016800    MOVE 0 TO RECORDS-READ, RECORDS-WRITTEN.
016900    MOVE 0 TO WS-REMOVED-COUNT, WS-ADDED-COUNT.
017000    PERFORM 800-OPEN-FILES THRU 800-EXIT.
017100    PERFORM 900-READ-CONDCMB THRU 900-EXIT.
017200 000-EXIT.
017300    EXIT.
017400
017500 100-MAINLINE.
017600    MOVE "100-MAINLINE" TO PARA-NAME.
017700    ADD 1 TO RECORDS-READ.
017800    IF CND-PERSON-ID-X = WS-CTRL-KEY
017900       AND (CND-CONDITION-CONCEPT-ID = 373182
018000         OR CND-CONDITION-CONCEPT-ID = 2000000397)
018100        ADD 1 TO WS-REMOVED-COUNT
018200    ELSE
018300        WRITE OMP-CONDITION-REC
018400        ADD 1 TO RECORDS-WRITTEN
018500    END-IF.
018600    PERFORM 900-READ-CONDCMB THRU 900-EXIT.
018700 100-EXIT.
018800    EXIT.
018900
019000 300-ADD-CASE-ROWS.
019100    MOVE "300-ADD-CASE-ROWS" TO PARA-NAME.
019200    MOVE SPACES TO OMP-CONDITION-REC.
019300    MOVE 0 TO CND-CONDITION-OCCUR-ID.
019400    MOVE WS-ADD-PERSON-ID-X (WS-ADD-SUB) TO CND-PERSON-ID-X.
019500    MOVE WS-ADD-CONCEPT-ID (WS-ADD-SUB) TO CND-CONDITION-CONCEPT-ID.
019600    MOVE "ADDCOND HARD-CODED CASE LIST" TO CND-CONDITION-SOURCE-VALUE.
019700    MOVE "1900-01-01" TO CND-CONDITION-START-DATE.
019800    MOVE 32851 TO CND-CONDITION-TYPE-CONID.
019900    STRING WS-ADD-PERSON-ID-X (WS-ADD-SUB) DELIMITED BY SPACE
020000           "_0"                            DELIMITED BY SIZE
020100           INTO WS-VISIT-ID.
020200    MOVE WS-VISIT-ID TO CND-VISIT-OCCURRENCE-ID.
020300    WRITE OMP-CONDITION-REC.
020400    ADD 1 TO RECORDS-WRITTEN.
020500    ADD 1 TO WS-ADDED-COUNT.
020600 300-EXIT.
020700    EXIT.
020800
020900 800-OPEN-FILES.
021000    MOVE "800-OPEN-FILES" TO PARA-NAME.
021100    OPEN INPUT CONDCMB.
021200    OPEN OUTPUT CONDADJ, SYSOUT.
021300 800-EXIT.
021400    EXIT.
021500
021600 850-CLOSE-FILES.
021700    MOVE "850-CLOSE-FILES" TO PARA-NAME.
021800    CLOSE CONDCMB, CONDADJ, SYSOUT.
021900 850-EXIT.
022000    EXIT.
022100
022200 900-READ-CONDCMB.
022300    MOVE "900-READ-CONDCMB" TO PARA-NAME.
022400    READ CONDCMB INTO OMP-CONDITION-REC.
022500 900-EXIT.
022600    EXIT.
022700
022800 999-CLEANUP.
022900    MOVE "999-CLEANUP" TO PARA-NAME.
023000    PERFORM 850-CLOSE-FILES THRU 850-EXIT.
023100    DISPLAY "** ADDCOND RECORDS READ    **" RECORDS-READ.
023200    DISPLAY "** ADDCOND RECORDS WRITTEN **" RECORDS-WRITTEN.
023300    DISPLAY "** ADDCOND REMOVED/ADDED   **" WS-REMOVED-COUNT
023400                                             WS-ADDED-COUNT.
023500    DISPLAY "******** NORMAL END OF JOB ADDCOND ********".
023600 999-EXIT.
023700    EXIT.
023800
023900 1000-ABEND-RTN.
024000    MOVE "1000-ABEND-RTN" TO PARA-NAME.
024100    WRITE SYSOUT-REC FROM ABEND-REC.
024200    PERFORM 850-CLOSE-FILES THRU 850-EXIT.
024300    DISPLAY "*** ABNORMAL END OF JOB - ADDCOND ***"
024400                                             UPON CONSOLE.
024500    DIVIDE ZERO-VAL INTO ONE-VAL.

000100      ******************************************************************
000200      * COPYBOOK     OMPREDN
000300      * DESCRIPTION   REDUNDANCY REPORT RECORD.  WRITTEN BY THE COMBINE
000400      *               STEP WHENEVER A LOWER-PRIORITY SOURCE'S OBSERVATION
000500      *               OR MEASUREMENT ROW DUPLICATES A (PERSON,CONCEPT)
000600      *               PAIR ALREADY ACCUMULATED FROM A HIGHER-PRIORITY
000700      *               SOURCE.  THE DUPLICATE ROW ITSELF IS DROPPED; THIS
000800      *               RECORD IS THE ONLY TRACE OF IT.
000900      ******************************************************************
001000      * CHANGE LOG
001100      *  08/25/97  RTP  ORIGINAL CODING FOR THE OMOP CONVERSION PROJECT.
001150      *  03/11/04  DWK  RDN-PERSON-ID WAS PIC 9(09), BUT WHAT IT HOLDS
001160      *                 AT COMBINE TIME IS THE RAW PARTICIPANT-ID TEXT,
001170      *                 NOT A RESOLVED SURROGATE NUMBER.  WIDENED TO
001180      *                 X(20) TO MATCH.  TKT ALS-0911.
001200      ******************************************************************
001300       01  OMP-REDUNDANCY-REC.
001400           05  RDN-PERSON-ID                PIC X(20).
001500           05  RDN-CONCEPT-ID               PIC 9(10).
001600           05  RDN-SOURCE-FILE-NAME         PIC X(30).
001700           05  RDN-TABLE-TYPE               PIC X(20).
001800           05  RDN-PRIORITY-INDEX           PIC 9(02).
001900           05  FILLER                       PIC X(18).

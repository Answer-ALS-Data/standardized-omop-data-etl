000100      ******************************************************************
000200      * COPYBOOK     ALSGENMU
000300      * DESCRIPTION   ANSWER ALS REGISTRY - GENE MUTATIONS PANEL SOURCE
000400      *               RECORD.  11 GENE COLUMNS, EACH WITH A COMPANION
000500      *               "NOT-DONE" FLAG (MUTOT HAS NONE).
000600      ******************************************************************
000700      * CHANGE LOG
000800      *  04/23/97  RTP  ORIGINAL CODING FOR THE OMOP CONVERSION PROJECT.
000900      *  01/11/99  MKH  ADDED VAPB/VCP PANEL COLUMNS PER LAB EXPANSION.
000950      *  06/23/03  MLK  ADDED THE NOTDONE-CHARS BLANK-CHECK VIEW - A
000960      *                 TRULY BLANK ND FLAG ANNOTATES DIFFERENTLY THAN
000970      *                 A ZERO ONE.
001000      ******************************************************************
001100       01  ALS-GENMU-REC.
001200           05  GMU-PARTICIPANT-ID          PIC X(20).
001300           05  GMU-VISIT-DATE              PIC S9(07).
001400           05  GMU-GENE-RESULTS.
001500               10  GMU-ANG                 PIC 9(01).
001600               10  GMU-C9ORF72             PIC 9(01).
001700               10  GMU-FUS                 PIC 9(01).
001800               10  GMU-MUTOT               PIC 9(01).
001900               10  GMU-PROGRAN             PIC 9(01).
002000               10  GMU-SETX                PIC 9(01).
002100               10  GMU-SOD1                PIC 9(01).
002200               10  GMU-TAU                 PIC 9(01).
002300               10  GMU-TDP43               PIC 9(01).
002400               10  GMU-VAPB                PIC 9(01).
002500               10  GMU-VCP                 PIC 9(01).
002600           05  GMU-GENE-TBL REDEFINES GMU-GENE-RESULTS.
002700               10  GMU-GENE-VAL            PIC 9(01) OCCURS 11 TIMES.
002800           05  GMU-NOTDONE-FLAGS.
002900               10  GMU-ANGND               PIC 9(01).
003000               10  GMU-C9ORFND             PIC 9(01).
003100               10  GMU-FUSND               PIC 9(01).
003200               10  GMU-PRGRNND             PIC 9(01).
003300               10  GMU-SETXND              PIC 9(01).
003400               10  GMU-SOD1ND              PIC 9(01).
003500               10  GMU-TAUND               PIC 9(01).
003600               10  GMU-TDP43ND             PIC 9(01).
003700               10  GMU-VAPBND              PIC 9(01).
003800               10  GMU-VCPND               PIC 9(01).
003900           05  GMU-NOTDONE-TBL REDEFINES GMU-NOTDONE-FLAGS.
004000               10  GMU-NOTDONE-VAL         PIC 9(01) OCCURS 10 TIMES.
004010           05  GMU-NOTDONE-CHARS REDEFINES GMU-NOTDONE-FLAGS.
004020               10  GMU-NOTDONE-CHAR        PIC X(01) OCCURS 10 TIMES.
004100           05  GMU-SOD1MUTA                PIC X(40).
004200           05  FILLER                      PIC X(15).

000100       IDENTIFICATION DIVISION.
000200       PROGRAM-ID.  IDXFORM.
000300       AUTHOR. JON SAYLES.
000400       INSTALLATION. COBOL DEV Center.
000500       DATE-WRITTEN. 07/11/94.
000600       DATE-COMPILED. 07/11/94.
000700       SECURITY. NON-CONFIDENTIAL.
000800
000900      ******************************************************************
001000      *REMARKS.
001100      *
001200      *          THIS SUBPROGRAM BUILDS THE SITE-PREFIXED ID USED ON
001300      *          EVERY FINAL OMOP TABLE COLUMN THAT CARRIES A SURROGATE
001400      *          KEY, A PERSON ID, OR A VISIT OCCURRENCE ID.
001500      *
001600      *          THE CALLER'S OLD ID MAY BE A PLAIN SEQUENCE NUMBER, A
001700      *          MAPPED PERSON ID, OR A COMPOSITE VISIT ID SUCH AS
001800      *          "482_193" (PERSON ID, UNDERSCORE, RAW RELATIVE DAY).
001900      *          THIS ROUTINE STRIPS EVERYTHING BUT THE DECIMAL DIGITS,
002000      *          KEEPS ONLY THE RIGHTMOST SEVEN OF THEM (DISCARDING ANY
002100      *          TO THE LEFT WHEN THERE ARE MORE THAN SEVEN), ZERO
002200      *          PADS ON THE LEFT WHEN THERE ARE FEWER THAN SEVEN, AND
002300      *          PREFIXES THE RESULT WITH THE LITERAL SITE CODE "11".
002400      *
002500      ******************************************************************
002600      * CHANGE LOG
002700      *  07/11/94  JAS  ORIGINAL CODING FOR THE ID-TRANSFORM STEP OF
002800      *                 THE FINALIZATION PASS.
002900      *  02/06/96  RTP  CHANGED THE DIGIT SCAN TO IGNORE THE UNDERSCORE
003000      *                 AND MINUS SIGN SEEN IN COMPOSITE VISIT IDS -
003100      *                 PREVIOUSLY A NEGATIVE RELATIVE DAY PRODUCED A
003200      *                 SHORT DIGIT STRING.  TKT ALS-0532.
003300      *  12/03/98  MLK  Y2K REVIEW - NO DATE ARITHMETIC IN THIS ROUTINE,
003400      *                 NO CHANGE REQUIRED.  NOTED FOR THE FILE.
003500      *  06/27/00  RTP  RAISED LK-OLD-ID TO 30 CHARACTERS - THE WIDEST
003600      *                 COMPOSITE VISIT ID SEEN IN PRODUCTION IS 23
003700      *                 CHARACTERS, PREVIOUS SIZE OF 20 WAS TRUNCATING
003800      *                 IT.  TKT ALS-0654.
003900      *  04/18/04  RTP  ADDED WS-COPY-COUNT UPPER LIMIT SO A COMPOSITE
004000      *                 ID WITH MORE THAN SEVEN DIGITS OF DAY-OFFSET
004100      *                 STILL RIGHT-TRUNCATES CORRECTLY.  TKT ALS-0748.
004200      ******************************************************************
004300
004400       ENVIRONMENT DIVISION.
004500       CONFIGURATION SECTION.
004600       SOURCE-COMPUTER. IBM-390.
004700       OBJECT-COMPUTER. IBM-390.
004800       SPECIAL-NAMES.
004900           C01 IS NEXT-PAGE.
005000       INPUT-OUTPUT SECTION.
005100
005200       DATA DIVISION.
005300       FILE SECTION.
005400
005500       WORKING-STORAGE SECTION.
005600       01  WS-MISC-FLAGS.
005700           05  PARA-NAME               PIC X(20).
005800           05  FILLER                  PIC X(10).
005900
006000       01  WS-SUB-AREA.
006100           05  WS-SCAN-SUB             PIC S9(03) COMP.
006200           05  WS-DIGIT-COUNT          PIC S9(03) COMP.
006300           05  WS-COPY-COUNT           PIC S9(03) COMP.
006400           05  WS-START-SUB            PIC S9(03) COMP.
006500           05  WS-DEST-SUB             PIC S9(03) COMP.
006600           05  WS-COPY-SUB             PIC S9(03) COMP.
006700           05  FILLER                  PIC X(08).
006800
006900      * WORK AREA HOLDING ONLY THE DIGITS FOUND IN THE OLD ID, LEFT
007000      * JUSTIFIED, VIEWED AS A TABLE OF SINGLE CHARACTERS FOR THE SCAN.
007100       01  WS-DIGIT-BUFFER-AREA.
007200           05  WS-DIGIT-BUFFER         PIC X(30) VALUE SPACES.
007300       01  WS-DIGIT-BUFFER-TBL REDEFINES WS-DIGIT-BUFFER-AREA.
007400           05  WS-DIGIT-CHAR           PIC X(01) OCCURS 30 TIMES.
007500
007600      * FINAL SEVEN DIGIT, ZERO-PADDED, RIGHT-JUSTIFIED FIELD, ALSO
007700      * VIEWED AS A TABLE OF SINGLE CHARACTERS FOR THE RIGHT-JUSTIFY
007800      * COPY.
007900       01  WS-SEVEN-DIGIT-AREA.
008000           05  WS-SEVEN-DIGITS         PIC X(07) VALUE ZEROS.
008100       01  WS-SEVEN-DIGIT-TBL REDEFINES WS-SEVEN-DIGIT-AREA.
008200           05  WS-SEVEN-DIGIT-CHAR     PIC X(01) OCCURS 7 TIMES.
008300
008400       LINKAGE SECTION.
008500       01  LK-PARM-AREA.
008600           05  LK-OLD-ID               PIC X(30).
008700           05  LK-OLD-ID-TBL REDEFINES LK-OLD-ID.
008800               10  LK-OLD-ID-CHAR      PIC X(01) OCCURS 30 TIMES.
008900           05  LK-NEW-ID               PIC X(09).
009000           05  FILLER                  PIC X(05).
009100
009200       PROCEDURE DIVISION USING LK-PARM-AREA.
009300
009400           PERFORM 000-HOUSEKEEPING THRU 000-EXIT.
009500           PERFORM 100-MAINLINE THRU 100-EXIT.
009600           PERFORM 999-STOP-RUN THRU 999-EXIT.
009700
009800       000-HOUSEKEEPING.
009900           MOVE "000-HOUSEKEEPING" TO PARA-NAME.
010000           MOVE SPACES TO WS-DIGIT-BUFFER.
010100           MOVE ZEROS  TO WS-SEVEN-DIGITS.
010200           MOVE 0 TO WS-DIGIT-COUNT.
010300           MOVE 1 TO WS-SCAN-SUB.
010400       000-EXIT.
010500           EXIT.
010600
010700       100-MAINLINE.
010800           MOVE "100-MAINLINE" TO PARA-NAME.
010900           PERFORM 200-SCAN-DIGITS THRU 200-EXIT
011000               UNTIL WS-SCAN-SUB > 30.
011100           PERFORM 300-RIGHT-JUSTIFY THRU 300-EXIT.
011200           STRING "11" DELIMITED BY SIZE
011300                   WS-SEVEN-DIGITS DELIMITED BY SIZE
011400                   INTO LK-NEW-ID.
011500       100-EXIT.
011600           EXIT.
011700
011800       200-SCAN-DIGITS.
011900           MOVE "200-SCAN-DIGITS" TO PARA-NAME.
012000      *  ONLY DECIMAL DIGITS ARE KEPT - THE UNDERSCORE AND MINUS SIGN
012100      *  SEEN ON A COMPOSITE VISIT ID ARE DROPPED, NOT COPIED.
012200           IF LK-OLD-ID-CHAR (WS-SCAN-SUB) NUMERIC
012300               ADD 1 TO WS-DIGIT-COUNT
012400               MOVE LK-OLD-ID-CHAR (WS-SCAN-SUB)
012500                                TO WS-DIGIT-CHAR (WS-DIGIT-COUNT)
012600           END-IF.
012700           ADD 1 TO WS-SCAN-SUB.
012800       200-EXIT.
012900           EXIT.
013000
013100       300-RIGHT-JUSTIFY.
013200           MOVE "300-RIGHT-JUSTIFY" TO PARA-NAME.
013300           IF WS-DIGIT-COUNT > 7
013400               MOVE 7 TO WS-COPY-COUNT
013500           ELSE
013600               MOVE WS-DIGIT-COUNT TO WS-COPY-COUNT
013700           END-IF.
013800           COMPUTE WS-START-SUB = WS-DIGIT-COUNT - WS-COPY-COUNT + 1.
013900           COMPUTE WS-DEST-SUB  = 7 - WS-COPY-COUNT + 1.
014000           MOVE 1 TO WS-COPY-SUB.
014100           PERFORM 310-COPY-DIGIT-LOOP THRU 310-EXIT
014200               UNTIL WS-COPY-SUB > WS-COPY-COUNT.
014300       300-EXIT.
014400           EXIT.
014500
014600       310-COPY-DIGIT-LOOP.
014700           MOVE "310-COPY-DIGIT-LOOP" TO PARA-NAME.
014800           MOVE WS-DIGIT-CHAR (WS-START-SUB)
014900                            TO WS-SEVEN-DIGIT-CHAR (WS-DEST-SUB).
015000           ADD 1 TO WS-START-SUB.
015100           ADD 1 TO WS-DEST-SUB.
015200           ADD 1 TO WS-COPY-SUB.
015300       310-EXIT.
015400           EXIT.
015500
015600       999-STOP-RUN.
015700           MOVE "999-STOP-RUN" TO PARA-NAME.
015800           GOBACK.

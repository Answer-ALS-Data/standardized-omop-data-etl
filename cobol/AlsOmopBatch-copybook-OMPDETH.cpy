000100      ******************************************************************
000200      * COPYBOOK     OMPDETH
000300      * DESCRIPTION   OMOP DEATH TARGET RECORD, INTERMEDIATE AND FINAL
000400      *               FORM.  DEATH CARRIES NO SURROGATE ID IN THE FINAL
000500      *               STANDARD LAYOUT.  death_type_concept_id IS ALWAYS
000600      *               32851.
000700      ******************************************************************
000800      * CHANGE LOG
000900      *  08/21/97  RTP  ORIGINAL CODING FOR THE OMOP CONVERSION PROJECT.
000950      *  06/12/03  MLK  ADDED PERSON-ID-X SO MOR2DETH CAN CARRY THE
000960      *                 RAW PARTICIPANT ID UNTIL PSNIDMAP RESOLVES IT.
000970      *  03/11/04  DWK  DTH-PERSON-ID-X WAS A REDEFINES OF THE 9-BYTE
000975      *                 SURROGATE PERSON-ID, CAPPED AT 9 BYTES - TWO
000980      *                 PARTICIPANTS SHARING A 9-BYTE PREFIX MATCHED AS
000985      *                 ONE PERSON.  MADE IT X(20) AND SEPARATE, AND
000990      *                 ADDED DTH-PERSON-ID-TX (LIKE OMPPRSN'S -TX) SO
000993      *                 TRNSFIDS CAN STILL POST THE SITE-PREFIXED ID
000995      *                 BACK WITHOUT DISTURBING THE JOIN KEY.  ALS-0911.
001000      ******************************************************************
001100       01  OMP-DEATH-REC.
001200           05  DTH-PERSON-ID                PIC 9(09).
001205           05  DTH-PERSON-ID-TX REDEFINES
001206                                DTH-PERSON-ID PIC X(09).
001210           05  DTH-PERSON-ID-X              PIC X(20).
001300           05  DTH-DEATH-DATE               PIC X(10).
001400           05  DTH-DEATH-TYPE-CONID         PIC 9(10).
001500           05  DTH-CAUSE-CONCEPT-ID         PIC 9(10).
001600           05  DTH-CAUSE-SOURCE-VALUE       PIC X(250).
001700           05  FILLER                       PIC X(20).

000100      ******************************************************************
000200      * COPYBOOK     ALSSUBJG
000300      * DESCRIPTION   ANSWER ALS REGISTRY - SUBJECTS (STUDY-GROUP) SOURCE
000400      *               RECORD.  LOADED INTO A LOOKUP TABLE KEYED BY
000500      *               PARTICIPANT ID FOR THE DEMOGRAPHICS AND HISTORY
000600      *               CONVERSION STEPS.
000700      ******************************************************************
000800      * CHANGE LOG
000900      *  03/11/97  RTP  ORIGINAL CODING FOR THE OMOP CONVERSION PROJECT.
001000      ******************************************************************
001100       01  ALS-SUBJECT-REC.
001200           05  SUBJ-PARTICIPANT-ID         PIC X(20).
001300           05  SUBJ-GROUP-ID                PIC 9(02).
001400               88  SUBJ-GRP-ALS             VALUE 01.
001500               88  SUBJ-GRP-HEALTHY-CTRL    VALUE 05.
001600               88  SUBJ-GRP-ASYMP-CARRIER   VALUE 11.
001700               88  SUBJ-GRP-NON-ALS-MND     VALUE 17.
001800           05  FILLER                       PIC X(10).

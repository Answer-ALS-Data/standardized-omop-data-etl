000100      ******************************************************************
000200      * COPYBOOK     ALSFAMHX
000300      * DESCRIPTION   ANSWER ALS REGISTRY - FAMILY HISTORY SOURCE
000400      *               RECORD.  ONE ROW PER RELATIVE; CROSSED WITH 17
000500      *               DISEASE FLAGS AND 10 GENE FLAGS DOWNSTREAM.
000600      ******************************************************************
000700      * CHANGE LOG
000800      *  06/18/97  RTP  ORIGINAL CODING FOR THE OMOP CONVERSION PROJECT.
000900      *  09/09/98  MKH  ADDED THE TEN FHGNXXXX GENE-CARRIER FLAGS.
000950      *  05/14/04  MLK  ADDED THE VISIT-DATE-X BLANK-CHECK VIEW - THE
000960      *                 VISIT ID SUFFIX MUST FALL BACK TO ZERO WHEN NO
000970      *                 VISIT DATE WAS COLLECTED.
001000      ******************************************************************
001100       01  ALS-FAMHX-REC.
001200           05  FAM-PARTICIPANT-ID          PIC X(20).
001300           05  FAM-VISIT-DATE              PIC S9(07).
001310           05  FAM-VISIT-DATE-X REDEFINES FAM-VISIT-DATE
001320                                       PIC X(07).
001400           05  FAM-FAMREL                  PIC 9(02).
001500           05  FAM-FAMHER                  PIC 9(01).
001600               88  FAM-FAMHER-MATERNAL     VALUE 2.
001700           05  FAM-FAMGEN                  PIC 9(01).
001800               88  FAM-FAMGEN-MALE         VALUE 1.
001900               88  FAM-FAMGEN-FEMALE       VALUE 2.
002000           05  FAM-DISEASE-FLAGS.
002100               10  FAM-FHALZ                PIC 9(01).
002200               10  FAM-FHALS                PIC 9(01).
002300               10  FAM-FHDEM                PIC 9(01).
002400               10  FAM-FHDOWN               PIC 9(01).
002500               10  FAM-FHFTD                PIC 9(01).
002600               10  FAM-FHHD                 PIC 9(01).
002700               10  FAM-FHPD                 PIC 9(01).
002800               10  FAM-FHPSY                PIC 9(01).
002900               10  FAM-FHARTH               PIC 9(01).
003000               10  FAM-FHASTH               PIC 9(01).
003100               10  FAM-FHCANC               PIC 9(01).
003200               10  FAM-FHCIRC               PIC 9(01).
003300               10  FAM-FHDIAB               PIC 9(01).
003400               10  FAM-FHHRT                PIC 9(01).
003500               10  FAM-FHHBP                PIC 9(01).
003600               10  FAM-FHLUNG               PIC 9(01).
003700               10  FAM-FHSTK                PIC 9(01).
003800           05  FAM-DISEASE-TBL REDEFINES FAM-DISEASE-FLAGS.
003900               10  FAM-DISEASE-VAL          PIC 9(01) OCCURS 17 TIMES.
004000           05  FAM-GENE-FLAGS.
004100               10  FAM-FHGNANG              PIC 9(01).
004200               10  FAM-FHGNC9               PIC 9(01).
004300               10  FAM-FHGNFUS              PIC 9(01).
004400               10  FAM-FHGNPRG              PIC 9(01).
004500               10  FAM-FHGNSETX             PIC 9(01).
004600               10  FAM-FHGNSOD1             PIC 9(01).
004700               10  FAM-FHGNTAU              PIC 9(01).
004800               10  FAM-FHGNTDP              PIC 9(01).
004900               10  FAM-FHGNVAPB             PIC 9(01).
005000               10  FAM-FHGNVCP              PIC 9(01).
005100           05  FAM-GENE-TBL REDEFINES FAM-GENE-FLAGS.
005200               10  FAM-GENE-VAL             PIC 9(01) OCCURS 10 TIMES.
005300           05  FAM-DETAIL-TEXT.
005400               10  FAM-FHALZSP              PIC X(60).
005500               10  FAM-FHALSSP              PIC X(60).
005600               10  FAM-FHDEMSP              PIC X(60).
005700               10  FAM-FHDOWNSP             PIC X(60).
005800               10  FAM-FHFTDSP              PIC X(60).
005900               10  FAM-FHHDSP               PIC X(60).
006000               10  FAM-FHPDSP               PIC X(60).
006100               10  FAM-FHPSYSP              PIC X(60).
006200               10  FAM-FHARTHSP             PIC X(60).
006300               10  FAM-FHASTHSP             PIC X(60).
006400               10  FAM-FHCANCSP             PIC X(60).
006500               10  FAM-FHCIRCSP             PIC X(60).
006600               10  FAM-FHDIABSP             PIC X(60).
006700               10  FAM-FHHRTSP              PIC X(60).
006800               10  FAM-FHHBPSP              PIC X(60).
006900               10  FAM-FHLUNGSP             PIC X(60).
007000               10  FAM-FHSTKSP              PIC X(60).
007100           05  FAM-DETAIL-TBL REDEFINES FAM-DETAIL-TEXT.
007200               10  FAM-DETAIL-VAL           PIC X(60) OCCURS 17 TIMES.
007300           05  FILLER                       PIC X(20).

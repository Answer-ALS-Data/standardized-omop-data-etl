000100      ******************************************************************
000200      * COPYBOOK     ALSMDHX
000300      * DESCRIPTION   ANSWER ALS REGISTRY - MEDICAL HISTORY SOURCE
000400      *               RECORD.  DESCRIPTION TEXT IS MATCHED AGAINST THE
000500      *               USAGI CONDITION MAPPING TABLE, FILTERED BY DOMAIN,
000600      *               TO PRODUCE EITHER DRUG_EXPOSURE OR DEVICE_EXPOSURE
000700      *               ROWS.
000800      ******************************************************************
000900      * CHANGE LOG
001000      *  05/28/97  RTP  ORIGINAL CODING FOR THE OMOP CONVERSION PROJECT.
001050      *  06/23/03  MLK  ADDED THE VISIT-DATE-X BLANK-CHECK VIEW - THE
001060      *                 VISIT ID SUFFIX MUST FALL BACK TO ZERO WHEN NO
001070      *                 VISIT DATE WAS COLLECTED.
001100      ******************************************************************
001200       01  ALS-MDHX-REC.
001300           05  MDX-PARTICIPANT-ID          PIC X(20).
001400           05  MDX-VISIT-DATE              PIC S9(07).
001410           05  MDX-VISIT-DATE-X REDEFINES MDX-VISIT-DATE
001420                                       PIC X(07).
001500           05  MDX-MEDHXDSC                PIC X(80).
001600           05  MDX-MEDHXYR                 PIC X(06).
001700           05  MDX-MEDHXPRS                PIC 9(01).
001800               88  MDX-MEDHXPRS-YES        VALUE 1.
001900               88  MDX-MEDHXPRS-NO         VALUE 2.
002000           05  FILLER                      PIC X(20).

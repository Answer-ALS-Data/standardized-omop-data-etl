000100      ******************************************************************
000200      * COPYBOOK     ALSHXFRM
000300      * DESCRIPTION   ANSWER ALS REGISTRY - AALSHXFX ALS-HISTORY /
000400      *               SITE-OF-ONSET FORM SOURCE RECORD.  DRIVES BOTH THE
000500      *               CONDITION_OCCURRENCE AND OBSERVATION CONVERSIONS.
000600      ******************************************************************
000700      * CHANGE LOG
000800      *  04/16/97  RTP  ORIGINAL CODING FOR THE OMOP CONVERSION PROJECT.
000900      *  08/03/98  MKH  ADDED LEFT/RIGHT LIMB COMBINATION FLAGS PER
001000      *                 REVISED SITE-OF-ONSET FORM.
001050      *  06/16/03  MLK  ADDED DIAGDT-X BLANK-CHECK VIEW - BLANK DIAGDT
001060      *                 GETS THE 1900-01-01 DEFAULT, NOT AN ABEND.
001100      ******************************************************************
001200       01  ALS-HXFRM-REC.
001300           05  HXF-PARTICIPANT-ID          PIC X(20).
001400           05  HXF-VISIT-DATE              PIC S9(07).
001500           05  HXF-DIAGDT                  PIC S9(07).
001510           05  HXF-DIAGDT-X REDEFINES HXF-DIAGDT
001520                                       PIC X(07).
001600           05  HXF-ONSETDT                 PIC S9(07).
001700           05  HXF-ONSETDT-X REDEFINES HXF-ONSETDT
001800                                       PIC X(07).
001900           05  HXF-SITE-FLAGS.
002000               10  HXF-HXGEN               PIC 9(01).
002100               10  HXF-HXBLB               PIC 9(01).
002200               10  HXF-HXBLBSCH            PIC 9(01).
002300               10  HXF-HXBLBSW             PIC 9(01).
002400               10  HXF-HXAX                PIC 9(01).
002500               10  HXF-HXAXNK              PIC 9(01).
002600               10  HXF-HXAXTR              PIC 9(01).
002700               10  HXF-HXAXTRRP            PIC 9(01).
002800               10  HXF-HXLI                PIC 9(01).
002900               10  HXF-HXLIU               PIC 9(01).
003000               10  HXF-HXLIUL              PIC 9(01).
003100               10  HXF-HXLIUR              PIC 9(01).
003200               10  HXF-HXLIUHND            PIC 9(01).
003300               10  HXF-HXLIUARM            PIC 9(01).
003400               10  HXF-HXLIL               PIC 9(01).
003500               10  HXF-HXLILL              PIC 9(01).
003600               10  HXF-HXLILR              PIC 9(01).
003700               10  HXF-HXLILFT             PIC 9(01).
003800               10  HXF-HXLILLEG            PIC 9(01).
003900               10  HXF-HXOT                PIC 9(01).
004000           05  HXF-SITE-FLAGS-X REDEFINES HXF-SITE-FLAGS
004100                                       PIC X(20).
004200           05  HXF-HXOTSP                  PIC X(60).
004300           05  FILLER                      PIC X(20).
